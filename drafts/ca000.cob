*****************************************************************
*                                                                *
*                Climate Analyzer - Date & Time                 *
*                  Common Conversion Routines                   *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca000.
**
*    Author.           K J Marsh, 03/11/87.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     03/11/87.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1987, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Shared timestamp utility, called by every
*                       program in the CA suite that needs to turn
*                       a raw source timestamp into the canonical
*                       Yyyy-Mm-Dd Hh:Mm:Ss form, or needs minutes
*                       elapsed between two canonical timestamps.
*
*                       Started life as the old Py000/Maps04 date
*                       routines, stripped of screen I-O (this
*                       suite runs unattended) and re-purposed for
*                       the climate reading store.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   None.
**
*    Functions Used.   None - see change 14/02/92 below, intrinsic
*                       Functions were backed out.
**
*    Error messages used.
*                       None - invalid input simply sets the
*                       caller's valid-flag to "N".
**
* Changes:
* 03/11/87 kjm - 1.0.00 Created, split out of py000/maps04.
* 19/04/88 kjm - 1.0.01 Added Ca000-Function 1 (normalize),
*                       source-A/B/C parsing, ticket CA-0002.
* 11/09/89 psw - 1.0.02 Added Ca000-Function 2 (elapsed minutes)
*                       for the metrics engine recovery pass.
* 06/03/91 rdt - 1.0.03 Source-C now accepts the plain
*                       Yyyy-Mm-Dd Hh:Mm:Ss form as well as the
*                       two slash forms, ticket CA-0006.
* 14/02/92 kjm - 1.0.04 Removed Function Integer-Of-Date and
*                       Function Test-Date-YYYYMMDD, this shop's
*                       production compiler does not carry
*                       intrinsic Functions - back to manual
*                       Julian day arithmetic.
* 30/07/94 psw - 1.0.05 Leap year test fixed for century years,
*                       2000 was treating as non-leap, ticket
*                       CA-0015.
* 21/11/98 kjm - 1.0.06 Year 2000 review - this module always
*                       carried a full 4-digit Ws-Sp-Year and
*                       already handles the year 2000 leap test
*                       correctly per change 30/07/94, no century
*                       windowing code present, signed off Y2K.
* 09/06/01 rdt - 1.0.07 Source-B Iso-8601 parse tightened, was
*                       accepting a blank seconds field, ticket
*                       CA-0033.
* 17/03/03 mjh - 1.0.08 Cosmetic - aligned comments for the new
*                       shop listing standard, no logic change.
* 02/04/03 rdt - 1.0.09 88-levels added on Ws-Sp-Is-Leap and
*                       Ca000-Valid-Flag, ticket CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1987-2003.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
*
 data                    division.
*================================
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA000 (1.0.09)".
*
 01  Ws-Work-Ts          pic x(40).
 01  Ws-Ptr              pic 9(4)    comp.
 01  Ws-Len              pic 9(3)    comp.
 01  Ws-Q4               pic 9(4)    comp.
 01  Ws-Q100             pic 9(4)    comp.
 01  Ws-Q400             pic 9(4)    comp.
*
 01  Ws-Month-Table.
     03  filler          pic x(3)    value "JAN".
     03  filler          pic x(3)    value "FEB".
     03  filler          pic x(3)    value "MAR".
     03  filler          pic x(3)    value "APR".
     03  filler          pic x(3)    value "MAY".
     03  filler          pic x(3)    value "JUN".
     03  filler          pic x(3)    value "JUL".
     03  filler          pic x(3)    value "AUG".
     03  filler          pic x(3)    value "SEP".
     03  filler          pic x(3)    value "OCT".
     03  filler          pic x(3)    value "NOV".
     03  filler          pic x(3)    value "DEC".
 01  Ws-Month-Redef redefines Ws-Month-Table.
     03  Ws-Month-Name   pic x(3)    occurs 12.
*
 01  Ws-Cum-Days-Table.
     03  filler          pic 9(3)    value 000.
     03  filler          pic 9(3)    value 031.
     03  filler          pic 9(3)    value 059.
     03  filler          pic 9(3)    value 090.
     03  filler          pic 9(3)    value 120.
     03  filler          pic 9(3)    value 151.
     03  filler          pic 9(3)    value 181.
     03  filler          pic 9(3)    value 212.
     03  filler          pic 9(3)    value 243.
     03  filler          pic 9(3)    value 273.
     03  filler          pic 9(3)    value 304.
     03  filler          pic 9(3)    value 334.
 01  Ws-Cum-Redef redefines Ws-Cum-Days-Table.
     03  Ws-Cum-Days     pic 9(3)    occurs 12.
*
 01  Ws-Scan-Sub         pic 99      comp.
 01  Ws-Remainder-1      pic x(40).
 01  Ws-Remainder-2      pic x(40).
 01  Ws-Remainder-3      pic x(40).
*
 01  Ws-Split-Data.
     03  Ws-Sp-Year      pic 9(4)    comp.
     03  Ws-Sp-Month     pic 99      comp.
     03  Ws-Sp-Day       pic 99      comp.
     03  Ws-Sp-Hour      pic 99      comp.
     03  Ws-Sp-Min       pic 99      comp.
     03  Ws-Sp-Sec       pic 99      comp.
     03  Ws-Sp-Ampm      pic x(2).
     03  Ws-Sp-Is-Leap   pic x.
         88  Ws-Sp-Leap-Year     value "Y".
         88  Ws-Sp-Not-Leap-Year value "N".
*
 01  Ws-Serial-Work.
     03  Ws-Days-Since-0 pic s9(9)   comp.
     03  Ws-Total-Secs   pic s9(15)  comp.
*
 01  Ws-Ts-Local         pic x(19).
 01  Ws-Ts-Local-R redefines Ws-Ts-Local.
     03  Ws-Ts-Date-Part pic x(10).
     03  Ws-Ts-Gap       pic x.
     03  Ws-Ts-Time-Part pic x(8).
 01  Ws-Ts1-Secs         pic s9(15)  comp.
 01  Ws-Ts2-Secs         pic s9(15)  comp.
 01  Ws-Diff-Secs        pic s9(15)  comp.
 01  Ws-Diff-Minwhole    pic s9(9)   comp.
 01  Ws-Diff-Secleft     pic s9(9)   comp.
*
 linkage                 section.
****************
*
 copy "wscacall.cob".
*
 01  Ca000-Linkage.
     03  Ca000-Function       pic 9.
     03  Ca000-Source-Type    pic 9.
     03  Ca000-Raw-Ts         pic x(40).
     03  Ca000-Canon-Ts       pic x(19).
     03  Ca000-Valid-Flag     pic x.
         88  Ca000-Ts-Valid       value "Y".
         88  Ca000-Ts-Invalid     value "N".
     03  Ca000-Ts1            pic x(19).
     03  Ca000-Ts2            pic x(19).
     03  Ca000-Elapsed-Min    pic s9(7)v9(1) comp-3.
*
 procedure  division using Ca-Call-Control
                           Ca000-Linkage.
*=========================================
*
 Aa000-Main.
*
     move     zero to Ca-Return-Code.
     evaluate Ca000-Function
       when   1    perform Bb000-Normalize thru Bb000-Exit
       when   2    perform Cc010-Elapsed   thru Cc010-Exit
       when   other
              move 99 to Ca-Return-Code
     end-evaluate.
     goback.
*
 Bb000-Normalize.
*
     move     spaces to Ca000-Canon-Ts.
     move     "N"    to Ca000-Valid-Flag.
     evaluate Ca000-Source-Type
       when   1   perform Bb010-Parse-Source-A thru Bb010-Exit
       when   2   perform Bb020-Parse-Source-B thru Bb020-Exit
       when   3   perform Bb030-Parse-Source-C thru Bb030-Exit
     end-evaluate.
 Bb000-Exit.  exit.
*
*  Source-A : "Mon DD, YYYY HH:MM:SS AM/PM" eg Jan 01, 2026
*             12:00:32 AM  -  treated as UTC already (R15).
*
 Bb010-Parse-Source-A.
*
     move     Ca000-Raw-Ts to Ws-Work-Ts.
     if       Ws-Work-Ts(4:1) not = "," or
              Ws-Work-Ts(1:3) not alphabetic
              go to Bb010-Exit.
     move     zero to Ws-Scan-Sub.
     move     zero to Ws-Sp-Month.
     perform  Ff010-Scan-Month thru Ff010-Exit
              varying Ws-Scan-Sub from 1 by 1
              until Ws-Scan-Sub > 12.
     if       Ws-Sp-Month = zero
              go to Bb010-Exit.
     if       Ws-Work-Ts(5:2) is numeric
              move Ws-Work-Ts(5:2) to Ws-Sp-Day
     else
              move zero to Ws-Sp-Day
              move Ws-Work-Ts(5:1) to Ws-Sp-Day
     end-if.
     if       not Ws-Work-Ts(9:4) is numeric
              go to Bb010-Exit.
     move     Ws-Work-Ts(9:4) to Ws-Sp-Year.
     if       not Ws-Work-Ts(14:2) is numeric or
              not Ws-Work-Ts(17:2) is numeric or
              not Ws-Work-Ts(20:2) is numeric
              go to Bb010-Exit.
     move     Ws-Work-Ts(14:2) to Ws-Sp-Hour.
     move     Ws-Work-Ts(17:2) to Ws-Sp-Min.
     move     Ws-Work-Ts(20:2) to Ws-Sp-Sec.
     move     Ws-Work-Ts(23:2) to Ws-Sp-Ampm.
     perform  Dd010-Conv-12hr thru Dd010-Exit.
     if       Ws-Sp-Day = zero or Ws-Sp-Day > 31 or
              Ws-Sp-Hour > 23
              go to Bb010-Exit.
     perform  Dd020-Format-Canon thru Dd020-Exit.
     move     "Y" to Ca000-Valid-Flag.
 Bb010-Exit.  exit.
*
*  Source-B : Iso-8601, may end "Z" with millis, eg
*             2026-01-01T00:00:32.123Z  (R15 strips both).
*
 Bb020-Parse-Source-B.
*
     move     Ca000-Raw-Ts to Ws-Work-Ts.
     if       not Ws-Work-Ts(1:4) is numeric or
              Ws-Work-Ts(5:1) not = "-"
              go to Bb020-Exit.
     move     Ws-Work-Ts(1:10)  to Ca000-Canon-Ts(1:10).
     move     " "               to Ca000-Canon-Ts(11:1).
     move     Ws-Work-Ts(12:8)  to Ca000-Canon-Ts(12:8).
     if       not Ca000-Canon-Ts(12:2) is numeric or
              not Ca000-Canon-Ts(15:2) is numeric or
              not Ca000-Canon-Ts(18:2) is numeric
              move spaces to Ca000-Canon-Ts
              go to Bb020-Exit.
     move     "Y" to Ca000-Valid-Flag.
 Bb020-Exit.  exit.
*
*  Source-C : M/D/YYYY H:MM[:SS] AM/PM  or plain
*             Yyyy-Mm-Dd Hh:Mm:Ss (R15).
*
 Bb030-Parse-Source-C.
*
     move     Ca000-Raw-Ts to Ws-Work-Ts.
     if       Ws-Work-Ts(1:4) is numeric and
              Ws-Work-Ts(5:1) = "-"
              move Ws-Work-Ts(1:19) to Ca000-Canon-Ts
              move "Y" to Ca000-Valid-Flag
              go to Bb030-Exit
     end-if.
     perform  Dd030-Split-Slash-Date thru Dd030-Exit.
     if       Ws-Sp-Month = zero or Ws-Sp-Day = zero
              go to Bb030-Exit.
     perform  Dd010-Conv-12hr thru Dd010-Exit.
     perform  Dd020-Format-Canon thru Dd020-Exit.
     move     "Y" to Ca000-Valid-Flag.
 Bb030-Exit.  exit.
*
*  Splits "M/D/YYYY H:MM AM/PM" or "M/D/YYYY H:MM:SS AM/PM"
*  into Ws-Split-Data, using the slashes and colons as found.
*
 Dd030-Split-Slash-Date.
*
     move     zero   to Ws-Sp-Month Ws-Sp-Day Ws-Sp-Hour
                         Ws-Sp-Min Ws-Sp-Sec.
     move     spaces to Ws-Sp-Ampm.
     move     Ws-Work-Ts to Ws-Remainder-1.
     unstring Ws-Remainder-1 delimited by "/"
              into Ws-Sp-Month Ws-Sp-Day Ws-Remainder-2.
     unstring Ws-Remainder-2 delimited by " "
              into Ws-Sp-Year Ws-Remainder-3.
     unstring Ws-Remainder-3 delimited by ":"
              into Ws-Sp-Hour Ws-Sp-Min Ws-Remainder-1.
     if       Ws-Remainder-1(1:1) is numeric
              move Ws-Remainder-1(1:2) to Ws-Sp-Sec
              move Ws-Remainder-1(4:2) to Ws-Sp-Ampm
     else
              move Ws-Remainder-1(1:2) to Ws-Sp-Ampm
     end-if.
 Dd030-Exit.  exit.
*
*  Hh + Am/Pm -> 24 hour clock.  A blank Ampm means the
*  hour was already 24-hour (source already plain text).
*
 Dd010-Conv-12hr.
*
     if       Ws-Sp-Ampm = "AM" or "am"
              if   Ws-Sp-Hour = 12
                   move zero to Ws-Sp-Hour
              end-if
     end-if.
     if       Ws-Sp-Ampm = "PM" or "pm"
              if   Ws-Sp-Hour not = 12
                   add 12 to Ws-Sp-Hour
              end-if
     end-if.
 Dd010-Exit.  exit.
*
 Dd020-Format-Canon.
*
     move     spaces  to Ca000-Canon-Ts.
     move     Ws-Sp-Year  to Ca000-Canon-Ts(1:4).
     move     "-"         to Ca000-Canon-Ts(5:1).
     move     Ws-Sp-Month to Ca000-Canon-Ts(6:2).
     move     "-"         to Ca000-Canon-Ts(8:1).
     move     Ws-Sp-Day   to Ca000-Canon-Ts(9:2).
     move     " "         to Ca000-Canon-Ts(11:1).
     move     Ws-Sp-Hour  to Ca000-Canon-Ts(12:2).
     move     ":"         to Ca000-Canon-Ts(14:1).
     move     Ws-Sp-Min   to Ca000-Canon-Ts(15:2).
     move     ":"         to Ca000-Canon-Ts(17:1).
     move     Ws-Sp-Sec   to Ca000-Canon-Ts(18:2).
 Dd020-Exit.  exit.
*
*  Function 2 - minutes elapsed between two canonical
*  timestamps, rounded to 1 decimal (R3).  Julian day
*  arithmetic, no intrinsic Functions on this compiler.
*
 Cc010-Elapsed.
*
     move     Ca000-Ts1 to Ws-Ts-Local.
     perform  Ee010-To-Seconds thru Ee010-Exit.
     move     Ws-Total-Secs to Ws-Ts1-Secs.
     move     Ca000-Ts2 to Ws-Ts-Local.
     perform  Ee010-To-Seconds thru Ee010-Exit.
     move     Ws-Total-Secs to Ws-Ts2-Secs.
     subtract Ws-Ts1-Secs from Ws-Ts2-Secs giving Ws-Diff-Secs.
     divide   Ws-Diff-Secs by 60 giving Ws-Diff-Minwhole
              remainder Ws-Diff-Secleft.
     compute  Ca000-Elapsed-Min rounded =
              Ws-Diff-Minwhole + (Ws-Diff-Secleft / 60).
 Cc010-Exit.  exit.
*
*  Converts the timestamp currently in Ws-Ts-Local to a total
*  seconds count since an arbitrary fixed epoch - only the
*  difference between two such counts is ever used.
*
 Ee010-To-Seconds.
*
     move     Ws-Ts-Local(1:4)  to Ws-Sp-Year.
     move     Ws-Ts-Local(6:2)  to Ws-Sp-Month.
     move     Ws-Ts-Local(9:2)  to Ws-Sp-Day.
     move     Ws-Ts-Local(12:2) to Ws-Sp-Hour.
     move     Ws-Ts-Local(15:2) to Ws-Sp-Min.
     move     Ws-Ts-Local(18:2) to Ws-Sp-Sec.
     move     "N" to Ws-Sp-Is-Leap.
     divide   Ws-Sp-Year by 4 giving Ws-Q4 remainder Ws-Len.
     if       Ws-Len = zero
              move "Y" to Ws-Sp-Is-Leap
     end-if.
     divide   Ws-Sp-Year by 100 giving Ws-Q100 remainder Ws-Len.
     if       Ws-Len = zero
              move "N" to Ws-Sp-Is-Leap
     end-if.
     divide   Ws-Sp-Year by 400 giving Ws-Q400 remainder Ws-Len.
     if       Ws-Len = zero
              move "Y" to Ws-Sp-Is-Leap
     end-if.
*
*    Note - the three quotients above are taken by separate
*    Divide statements, each truncated to a whole number in
*    its own right, and only then combined below.  A single
*    Compute expression using three "/" terms does not give
*    the same answer, the fractional parts do not cancel.
*
     compute  Ws-Days-Since-0 =
              (Ws-Sp-Year * 365) + Ws-Q4 - Ws-Q100 + Ws-Q400
              + Ws-Cum-Days(Ws-Sp-Month) + (Ws-Sp-Day - 1).
     if       Ws-Sp-Leap-Year and Ws-Sp-Month > 2
              add 1 to Ws-Days-Since-0
     end-if.
     compute  Ws-Total-Secs =
              (Ws-Days-Since-0 * 86400) + (Ws-Sp-Hour * 3600)
              + (Ws-Sp-Min * 60) + Ws-Sp-Sec.
 Ee010-Exit.  exit.
*
*  One table probe per call, driven by the Perform Varying in
*  Bb010 above - out-of-line so the scan is a proper paragraph
*  loop and not an in-line Perform block.
*
 Ff010-Scan-Month.
*
     if       Ws-Work-Ts(1:3) = Ws-Month-Name(Ws-Scan-Sub)
              move Ws-Scan-Sub to Ws-Sp-Month
              move 13 to Ws-Scan-Sub
     end-if.
 Ff010-Exit.  exit.
