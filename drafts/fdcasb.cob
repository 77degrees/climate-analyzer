*******************************************
*     Source-B History Csv - Input        *
*     Home-automation history export,     *
*     columns addressed by header name.   *
*******************************************
* 05/02/90 kjm - created.
 FD  Ca-Srcb-File
     LABEL RECORDS ARE STANDARD.
 01  Ca-Srcb-Line            pic x(400).
