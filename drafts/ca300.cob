*****************************************************************
*                                                                *
*              Climate Analyzer - Historical Import              *
*        Source-A/B/C Merge Into The Readings Store (U3)        *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca300.
**
*    Author.           K J Marsh, 30/01/88.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     30/01/88.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1988, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          One-shot (or occasional re-run) batch that
*                       folds the three historical export formats
*                       into the canonical readings store.  The
*                       whole store is held in a working table
*                       while the merge/dedup runs, then written
*                       out once in sensor/timestamp order - this
*                       shop has never had a Sort verb on this
*                       box, so the final ordering pass is a
*                       hand-rolled exchange sort (see Dd110).
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   Ca000 (timestamp canonicalisation),
*                       Ca700 (domain-based value mapping).
**
*    Functions Used.   None.
**
*    Error messages used.
*                       CA001 - sensor master would not open.
*                       CA004 - readings store would not open.
*                       CA010 - Source-A would not open.
*                       CA011 - Source-B would not open.
*                       CA012 - Source-C would not open.
*                       CA013 - readings table is full.
*                       CA014 - unknown-entity table is full.
**
* Changes:
* 30/01/88 kjm - 1.0.00 Created.
* 05/02/90 kjm - 1.0.01 Source-B/C column-position table added,
*                       the history export's column order moves
*                       around between home-automation releases,
*                       ticket CA-0009.
* 18/03/90 psw - 1.0.02 Readings-table merge switched from the
*                       planned Sort Giving step to an in-memory
*                       table plus hand-sort, ticket CA-0013 (see
*                       Remarks).
* 02/02/93 rdt - 1.0.03 Source-A date split fixed - the raw date
*                       has its own embedded comma ("Jan 01,
*                       2026 ...") which was being mistaken for
*                       the column separator, every row came out
*                       one field short, ticket CA-0021.
* 21/11/98 kjm - 1.0.04 Year 2000 review - timestamp work is all
*                       done by Ca000 off the full-year text
*                       stamp, signed off Y2K.
* 11/06/02 mjh - 1.0.05 Readings table enlarged from 2000 to 3000
*                       entries and Unknown-entity table from 25
*                       to 50, two winters of per-minute meter
*                       data were close to the old limits.
* 14/07/03 rdt - 1.0.06 88-levels added on the file statuses,
*                       the Eof/skip switches and the null and
*                       duplicate-found flags, ticket CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1988-2002.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
     copy "selcasn.cob".
     copy "selcard.cob".
     copy "selcardo.cob".
     copy "selcasa.cob".
     copy "selcasb.cob".
     copy "selcasc.cob".
     copy "selcalg.cob".
*
 data                    division.
*================================
*
 file                    section.
*----------------------------
 copy "fdcasn.cob".
 copy "fdcard.cob".
 copy "fdcardo.cob".
 copy "fdcasa.cob".
 copy "fdcasb.cob".
 copy "fdcasc.cob".
 copy "fdcalg.cob".
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA300 (1.0.06)".
*
 01  Ws-File-Status.
     03  Ca-Sens-Status      pic xx.
         88  Ca-Sens-Ok          value "00".
     03  Ca-Read-Status      pic xx.
         88  Ca-Read-Ok          value "00".
     03  Ca-Reado-Status     pic xx.
         88  Ca-Reado-Ok         value "00".
     03  Ca-Srca-Status      pic xx.
         88  Ca-Srca-Ok          value "00".
     03  Ca-Srcb-Status      pic xx.
         88  Ca-Srcb-Ok          value "00".
     03  Ca-Srcc-Status      pic xx.
         88  Ca-Srcc-Ok          value "00".
     03  Ca-Log-Status       pic xx.
         88  Ca-Log-Ok           value "00".
     03  filler              pic x(6).
*
 01  Ws-Switches.
     03  Ws-Sens-Eof         pic x       value "N".
         88  Ws-At-Sens-Eof      value "Y".
     03  Ws-Read-Eof         pic x       value "N".
         88  Ws-At-Read-Eof      value "Y".
     03  Ws-Srca-Eof         pic x       value "N".
         88  Ws-At-Srca-Eof      value "Y".
     03  Ws-Srcb-Eof         pic x       value "N".
         88  Ws-At-Srcb-Eof      value "Y".
     03  Ws-Srcc-Eof         pic x       value "N".
         88  Ws-At-Srcc-Eof      value "Y".
     03  Ws-Skip-Flag        pic x       value "N".
         88  Ws-Skip-Is-Set      value "Y".
     03  filler              pic x(4).
*
*  Ca000-Linkage - hand-kept copy of Ca000's own Linkage Section,
*  Ca000 is Called here, not Copied (same convention as Ca190).
*
 01  Ca000-Linkage.
     03  Ca000-Function       pic 9.
     03  Ca000-Source-Type    pic 9.
     03  Ca000-Raw-Ts         pic x(40).
     03  Ca000-Canon-Ts       pic x(19).
     03  Ca000-Valid-Flag     pic x.
         88  Ca000-Ts-Valid       value "Y".
         88  Ca000-Ts-Invalid     value "N".
     03  Ca000-Ts1            pic x(19).
     03  Ca000-Ts2            pic x(19).
     03  Ca000-Elapsed-Min    pic s9(7)v9(1) comp-3.
*
*  Ca700-Linkage - hand-kept copy of Ca700's own Linkage Section.
*
 01  Ca700-Linkage.
     03  Ca700-Function          pic 9.
     03  Ca700-Source-Type       pic 9.
     03  Ca700-Raw-Fields.
         05  Ca700-Raw-State         pic x(60).
         05  Ca700-Raw-Curtemp       pic x(20).
         05  Ca700-Raw-Hvac-Action   pic x(20).
         05  Ca700-Raw-Action        pic x(20).
         05  Ca700-Raw-Temp          pic x(20).
         05  Ca700-Raw-Tth           pic x(20).
         05  Ca700-Raw-Ttl           pic x(20).
     03  Ca700-Raw-Fields-R redefines Ca700-Raw-Fields.
         05  Ca700-Raw-Trace         pic x(180).
     03  Ca700-Out-Value         pic s9(4)v9(2) comp-3.
     03  Ca700-Out-Value-Null    pic x.
         88  Ca700-Out-Value-Is-Null  value "Y".
     03  Ca700-Out-Hvac-Action   pic x(10).
     03  Ca700-Out-Hvac-Mode     pic x(10).
     03  Ca700-Out-Setpoint-Heat pic s9(3)v9(1) comp-3.
     03  Ca700-Out-Sp-Heat-Null  pic x.
         88  Ca700-Out-Sp-Heat-Is-Null value "Y".
     03  Ca700-Out-Setpoint-Cool pic s9(3)v9(1) comp-3.
     03  Ca700-Out-Sp-Cool-Null  pic x.
         88  Ca700-Out-Sp-Cool-Is-Null value "Y".
     03  Ca700-Out-Fan-Mode      pic x(10).
     03  filler                  pic x(4).
*
*  Source-A is always a straight 3-column Timestamp/Temp/Humid
*  csv, statically mapped to one sensor pair (R11) - the raw
*  date has its own embedded comma so it is split off on its
*  own first, ticket CA-0021.
*
 01  Ws-Srca-Work.
     03  Ws-Srca-Temp-Sensor pic 9(6)    comp value 100201.
     03  Ws-Srca-Humid-Sensor pic 9(6)   comp value 100202.
     03  Ws-A-Date-Part      pic x(12).
     03  Ws-A-Time-Part      pic x(20).
     03  Ws-A-Ts-Full        pic x(40).
     03  Ws-A-Temp-Text      pic x(20).
     03  Ws-A-Humid-Text     pic x(20).
     03  Ws-A-Temp-Val       pic s9(4)v9(2) comp-3.
     03  Ws-A-Humid-Val      pic s9(4)v9(2) comp-3.
     03  filler              pic x(4).
*
*  Source-B/C column work - header defines the order, so every
*  row is split into a table and addressed by the position the
*  header gave that column name (ticket CA-0009).
*
 01  Ws-Csv-Work.
     03  Ws-Cur-Line         pic x(400).
     03  Ws-Col-Count        pic 9(2)    comp.
     03  Ws-Ptr              pic 9(4)    comp.
     03  Ws-Cur-Source-Type  pic 9.
     03  filler              pic x(4).
*
 01  Ws-Csv-Col occurs 15 times indexed by Cs-Ix
                              pic x(60).
*
 01  Ws-Hdr-Name occurs 15 times indexed by Cs-Ix
                              pic x(40).
*
 01  Ws-Col-Pos.
     03  Ws-Pos-Entity       pic 9(2)    comp.
     03  Ws-Pos-State        pic 9(2)    comp.
     03  Ws-Pos-Ts           pic 9(2)    comp.
     03  Ws-Pos-Curtemp      pic 9(2)    comp.
     03  Ws-Pos-Hvact        pic 9(2)    comp.
     03  Ws-Pos-Act          pic 9(2)    comp.
     03  Ws-Pos-Temp         pic 9(2)    comp.
     03  Ws-Pos-Tth          pic 9(2)    comp.
     03  Ws-Pos-Ttl          pic 9(2)    comp.
     03  filler              pic x(4).
*
 01  Ws-Col-Values.
     03  Ws-Val-Entity       pic x(60).
     03  Ws-Val-State        pic x(60).
     03  Ws-Val-Ts           pic x(40).
     03  Ws-Val-Curtemp      pic x(20).
     03  Ws-Val-Hvact        pic x(20).
     03  Ws-Val-Act          pic x(20).
     03  Ws-Val-Temp         pic x(20).
     03  Ws-Val-Tth          pic x(20).
     03  Ws-Val-Ttl          pic x(20).
*
*  Fixed alias table (R8) - entity names the shop has renamed
*  over the years map onto the name the sensor master still
*  carries.  Laid out as one literal block redefined as a table,
*  the old PY-suite "fixed code table" idiom.
*
 01  Ws-Alias-Literals.
     03  filler pic x(30) value "sensor.old_living_room_temp".
     03  filler pic x(30) value "sensor.living_room_temp".
     03  filler pic x(30) value "sensor.upstairs_hall_temp_old".
     03  filler pic x(30) value "sensor.upstairs_hall_temp".
     03  filler pic x(30) value "climate.ecobee".
     03  filler pic x(30) value "climate.main_thermostat".
     03  filler pic x(30) value "sensor.garage_temp_v1".
     03  filler pic x(30) value "sensor.garage_temp".
     03  filler pic x(30) value "sensor.attic_humidity_beta".
     03  filler pic x(30) value "sensor.attic_humidity".
     03  filler pic x(30) value "binary_sensor.rain_sensor_old".
     03  filler pic x(30) value "binary_sensor.rain_sensor".
*
 01  Ws-Alias-Table redefines Ws-Alias-Literals.
     03  Ws-Alias-Entry occurs 6 times indexed by Al-Ix.
         05  Al-Old-Name     pic x(30).
         05  Al-New-Name     pic x(30).
*
*  Fixed skip table (R8) - entity names that are never imported
*  regardless of what the sensor master holds (test probes and
*  the like).
*
 01  Ws-Skip-Literals.
     03  filler pic x(40) value "sensor.test_probe_do_not_use".
     03  filler pic x(40) value "sensor.bench_calibration_unit".
     03  filler pic x(40) value "sensor.hub_uptime_seconds".
     03  filler pic x(40) value "sensor.wifi_signal_basement".
*
 01  Ws-Skip-Table redefines Ws-Skip-Literals.
     03  Ws-Skip-Entry occurs 4 times indexed by Sk-Ix
                              pic x(40).
*
*  Sensor lookup table, loaded once from the sensor master.
*
 01  Ws-Sensor-Count         pic 9(4)    comp.
*
 01  Ws-Sensor-Table occurs 500 times indexed by Sn-Ix.
     03  Tb-Entity-Id        pic x(60).
     03  Tb-Sensor-Id        pic 9(6)    comp.
     03  Tb-Domain           pic x(15).
     03  filler              pic x(4).
*
 01  Ws-Found-Sn-Ix          pic 9(4)    comp.
 01  Ws-Resolved-Sensor-Id   pic 9(6)    comp.
 01  Ws-Row-Outcome          pic x(10)   value spaces.
 01  Ws-Canon-Entity-Src     pic x(60).
*
*  Unknown-entity set for the end-of-run report (R9).
*
 01  Ws-Unknown-Count        pic 9(4)    comp.
*
 01  Ws-Unknown-Table occurs 50 times indexed by Un-Ix
                              pic x(60).
*
*  Readings merge table - holds the whole store while the merge/
*  dedup/sort runs (ticket CA-0013 - see Remarks).
*
 01  Ws-Readings-Count       pic 9(5)    comp.
*
 01  Ws-Readings-Table occurs 3000 times indexed by Mg-Ix.
     03  Mg-Sensor-Id        pic 9(6)        comp.
     03  Mg-Timestamp        pic x(19).
     03  Mg-Value            pic s9(4)v9(2)  comp-3.
     03  Mg-Value-Null       pic x.
         88  Mg-Value-Is-Null    value "Y".
     03  Mg-Hvac-Action      pic x(10).
     03  Mg-Hvac-Mode        pic x(10).
     03  Mg-Setpoint-Heat    pic s9(3)v9(1)  comp-3.
     03  Mg-Sp-Heat-Null     pic x.
         88  Mg-Sp-Heat-Is-Null  value "Y".
     03  Mg-Setpoint-Cool    pic s9(3)v9(1)  comp-3.
     03  Mg-Sp-Cool-Null     pic x.
         88  Mg-Sp-Cool-Is-Null  value "Y".
     03  Mg-Fan-Mode         pic x(10).
     03  filler              pic x(4).
*
*  Ws-Swap-Hold must stay byte-for-byte the same shape as one
*  Ws-Readings-Table entry - it is the exchange-sort scratch
*  slot (Dd130).
*
 01  Ws-Swap-Hold.
     03  Sw-Sensor-Id        pic 9(6)        comp.
     03  Sw-Timestamp        pic x(19).
     03  Sw-Value            pic s9(4)v9(2)  comp-3.
     03  Sw-Value-Null       pic x.
         88  Sw-Value-Is-Null    value "Y".
     03  Sw-Hvac-Action      pic x(10).
     03  Sw-Hvac-Mode        pic x(10).
     03  Sw-Setpoint-Heat    pic s9(3)v9(1)  comp-3.
     03  Sw-Sp-Heat-Null     pic x.
         88  Sw-Sp-Heat-Is-Null  value "Y".
     03  Sw-Setpoint-Cool    pic s9(3)v9(1)  comp-3.
     03  Sw-Sp-Cool-Null     pic x.
         88  Sw-Sp-Cool-Is-Null  value "Y".
     03  Sw-Fan-Mode         pic x(10).
     03  filler              pic x(4).
*
*  Candidate-reading staging area - one row's worth of
*  normalized fields, built before the dedup check.
*
 01  Ws-Cand-Reading.
     03  Cd-Sensor-Id        pic 9(6)        comp.
     03  Cd-Timestamp        pic x(19).
     03  Cd-Value            pic s9(4)v9(2)  comp-3.
     03  Cd-Value-Null       pic x.
         88  Cd-Value-Is-Null    value "Y".
     03  Cd-Hvac-Action      pic x(10).
     03  Cd-Hvac-Mode        pic x(10).
     03  Cd-Setpoint-Heat    pic s9(3)v9(1)  comp-3.
     03  Cd-Sp-Heat-Null     pic x.
         88  Cd-Sp-Heat-Is-Null  value "Y".
     03  Cd-Setpoint-Cool    pic s9(3)v9(1)  comp-3.
     03  Cd-Sp-Cool-Null     pic x.
         88  Cd-Sp-Cool-Is-Null  value "Y".
     03  Cd-Fan-Mode         pic x(10).
     03  filler              pic x(4).
*
 01  Ws-Dup-Found            pic x       value "N".
     88  Ws-Duplicate-Found      value "Y".
*
*  Per-file counters and run totals for the Import-Log (Reports).
*
 01  Ws-Counts.
     03  Ws-Ins-A            pic 9(6)    comp.
     03  Ws-Dup-A            pic 9(6)    comp.
     03  Ws-Ins-B            pic 9(6)    comp.
     03  Ws-Dup-B            pic 9(6)    comp.
     03  Ws-Ins-C            pic 9(6)    comp.
     03  Ws-Dup-C            pic 9(6)    comp.
     03  Ws-Before-Count     pic 9(6)    comp.
     03  Ws-After-Count      pic 9(6)    comp.
     03  filler              pic x(4).
*
 01  Ws-Min-Ts               pic x(19)   value high-values.
 01  Ws-Max-Ts               pic x(19)   value low-values.
 01  Ws-Net-New              pic 9(6)    comp.
*
*  Sort-pass / write-pass subscripts.
*
 01  Ws-Sort-Work.
     03  Ws-Srt-I            pic 9(5)    comp.
     03  Ws-Srt-J            pic 9(5)    comp.
     03  Ws-Srt-Limit        pic 9(5)    comp.
     03  Ws-Wr-Ix            pic 9(5)    comp.
     03  filler              pic x(4).
*
 01  Ws-Log-Line             pic x(100)  value spaces.
*
 linkage                 section.
****************
*
 copy "wscacall.cob".
 copy "wscaerr.cob".
*
 procedure  division.
*===================
*
 Aa000-Main.
*
     move     zero to Ca-Return-Code.
     move     zero to Ws-Ins-A Ws-Dup-A Ws-Ins-B Ws-Dup-B
                       Ws-Ins-C Ws-Dup-C Ws-Before-Count
                       Ws-After-Count Ws-Readings-Count
                       Ws-Sensor-Count Ws-Unknown-Count.
     perform  Bb000-Open-Files      thru Bb000-Exit.
     perform  Bb005-Load-Sensors    thru Bb005-Exit.
     perform  Bb010-Load-Old-Store  thru Bb010-Exit.
     move     Ws-Readings-Count to Ws-Before-Count.
     perform  Cc100-Import-Source-A thru Cc100-Exit.
     perform  Cc200-Import-Source-B thru Cc200-Exit.
     perform  Cc300-Import-Source-C thru Cc300-Exit.
     move     Ws-Readings-Count to Ws-After-Count.
     perform  Dd100-Sort-Table      thru Dd100-Exit.
     perform  Dd200-Write-Master    thru Dd200-Exit.
     perform  Ee900-Write-Log       thru Ee900-Exit.
     close    Ca-Sens-File Ca-Read-File Ca-Srca-File Ca-Srcb-File
              Ca-Srcc-File.
     stop     run.
*
*  Opens every file this run touches; the readings/sensor master
*  and the three source feeds are all mandatory (R8-R16 cannot
*  run without them).
*
 Bb000-Open-Files.
*
     open     input Ca-Sens-File.
     if       not Ca-Sens-Ok
              display CA001 " " Ca-Sens-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Read-File.
     if       not Ca-Read-Ok
              display CA004 " " Ca-Read-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Srca-File.
     if       not Ca-Srca-Ok
              display CA010 " " Ca-Srca-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Srcb-File.
     if       not Ca-Srcb-Ok
              display CA011 " " Ca-Srcb-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Srcc-File.
     if       not Ca-Srcc-Ok
              display CA012 " " Ca-Srcc-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     output Ca-Reado-File.
     open     output Ca-Log-File.
 Bb000-Exit.  exit.
*
*  Loads the sensor master into a lookup table keyed by entity
*  id (R8/R9 resolve against this, not the file itself).
*
 Bb005-Load-Sensors.
*
     move     "N" to Ws-Sens-Eof.
     read     Ca-Sens-File
              at end move "Y" to Ws-Sens-Eof.
     perform  Bb006-Next-Sensor thru Bb006-Exit
              until Ws-At-Sens-Eof.
 Bb005-Exit.  exit.
*
 Bb006-Next-Sensor.
*
     if       Ws-Sensor-Count < 500
              add 1 to Ws-Sensor-Count
              move Sn-Entity-Id to Tb-Entity-Id(Ws-Sensor-Count)
              move Sn-Id        to Tb-Sensor-Id(Ws-Sensor-Count)
              move Sn-Domain    to Tb-Domain(Ws-Sensor-Count)
     end-if.
     read     Ca-Sens-File
              at end move "Y" to Ws-Sens-Eof.
 Bb006-Exit.  exit.
*
*  Loads the existing readings store into the merge table before
*  any new rows are added, so the dedup check (R10) sees it too.
*
 Bb010-Load-Old-Store.
*
     move     "N" to Ws-Read-Eof.
     read     Ca-Read-File
              at end move "Y" to Ws-Read-Eof.
     perform  Bb011-Next-Old-Reading thru Bb011-Exit
              until Ws-At-Read-Eof.
 Bb010-Exit.  exit.
*
 Bb011-Next-Old-Reading.
*
     move     Rd-Sensor-Id       to Cd-Sensor-Id.
     move     Rd-Timestamp       to Cd-Timestamp.
     move     Rd-Value           to Cd-Value.
     move     Rd-Value-Null      to Cd-Value-Null.
     move     Rd-Hvac-Action     to Cd-Hvac-Action.
     move     Rd-Hvac-Mode       to Cd-Hvac-Mode.
     move     Rd-Setpoint-Heat   to Cd-Setpoint-Heat.
     move     Rd-Sp-Heat-Null    to Cd-Sp-Heat-Null.
     move     Rd-Setpoint-Cool   to Cd-Setpoint-Cool.
     move     Rd-Sp-Cool-Null    to Cd-Sp-Cool-Null.
     move     Rd-Fan-Mode        to Cd-Fan-Mode.
     perform  Ff020-Insert-Reading thru Ff020-Exit.
     read     Ca-Read-File
              at end move "Y" to Ws-Read-Eof.
 Bb011-Exit.  exit.
*
*  Source-A : meter csv, two readings per row (R11).  The header
*  line is read and thrown away first.
*
 Cc100-Import-Source-A.
*
     move     "N" to Ws-Srca-Eof.
     read     Ca-Srca-File
              at end move "Y" to Ws-Srca-Eof.
     if       not Ws-At-Srca-Eof
              read Ca-Srca-File
                   at end move "Y" to Ws-Srca-Eof
     end-if.
     perform  Cc110-Next-Srca-Row thru Cc110-Exit
              until Ws-At-Srca-Eof.
 Cc100-Exit.  exit.
*
 Cc110-Next-Srca-Row.
*
     perform  Ff400-Split-Srca-Row thru Ff400-Exit.
     if       Ca000-Ts-Valid
              perform Ff410-Build-Srca-Readings
                      thru Ff410-Exit
     end-if.
     read     Ca-Srca-File
              at end move "Y" to Ws-Srca-Eof.
 Cc110-Exit.  exit.
*
*  Splits the Source-A line.  The raw date itself carries one
*  embedded comma ("Jan 01, 2026 12:00:32 AM") so the line is
*  four comma fields, not three - the first two have to be
*  glued back together before Ca000 ever sees them (CA-0021).
*
 Ff400-Split-Srca-Row.
*
     move     "N" to Ca000-Valid-Flag.
     move     spaces to Ws-A-Date-Part Ws-A-Time-Part
                         Ws-A-Temp-Text Ws-A-Humid-Text.
     unstring Ca-Srca-Line delimited by ","
              into Ws-A-Date-Part Ws-A-Time-Part
                   Ws-A-Temp-Text Ws-A-Humid-Text.
     if       Ws-A-Date-Part = spaces
              go to Ff400-Exit
     end-if.
     move     spaces to Ws-A-Ts-Full.
     string   Ws-A-Date-Part delimited by size
              ","              delimited by size
              Ws-A-Time-Part   delimited by size
              into Ws-A-Ts-Full.
     move     1 to Ca000-Function.
     move     1 to Ca000-Source-Type.
     move     Ws-A-Ts-Full to Ca000-Raw-Ts.
     call     "ca000" using Ca-Call-Control Ca000-Linkage.
     if       not Ca000-Ts-Valid
              go to Ff400-Exit
     end-if.
     move     2 to Ca700-Function.
     move     Ws-A-Temp-Text to Ca700-Raw-State.
     call     "ca700" using Ca-Call-Control Ca700-Linkage.
     if       Ca700-Out-Value-Is-Null
              move "N" to Ca000-Valid-Flag
              go to Ff400-Exit
     end-if.
     move     Ca700-Out-Value to Ws-A-Temp-Val.
     move     2 to Ca700-Function.
     move     Ws-A-Humid-Text to Ca700-Raw-State.
     call     "ca700" using Ca-Call-Control Ca700-Linkage.
     if       Ca700-Out-Value-Is-Null
              move "N" to Ca000-Valid-Flag
     else
              move Ca700-Out-Value to Ws-A-Humid-Val
     end-if.
 Ff400-Exit.  exit.
*
*  Builds the two readings a Source-A row always yields once the
*  timestamp and both decimals have parsed clean.
*
 Ff410-Build-Srca-Readings.
*
     move     spaces to Cd-Hvac-Action Cd-Hvac-Mode Cd-Fan-Mode.
     move     "Y" to Cd-Sp-Heat-Null Cd-Sp-Cool-Null.
     move     zero to Cd-Setpoint-Heat Cd-Setpoint-Cool.
     move     Ws-Srca-Temp-Sensor to Cd-Sensor-Id.
     move     Ca000-Canon-Ts      to Cd-Timestamp.
     move     Ws-A-Temp-Val       to Cd-Value.
     move     "N"                 to Cd-Value-Null.
     perform  Ff010-Dedup-Check thru Ff010-Exit.
     if       Ws-Duplicate-Found
              add 1 to Ws-Dup-A
     else
              perform Ff020-Insert-Reading thru Ff020-Exit
              add 1 to Ws-Ins-A
     end-if.
     move     Ws-Srca-Humid-Sensor to Cd-Sensor-Id.
     move     Ws-A-Humid-Val       to Cd-Value.
     perform  Ff010-Dedup-Check thru Ff010-Exit.
     if       Ws-Duplicate-Found
              add 1 to Ws-Dup-A
     else
              perform Ff020-Insert-Reading thru Ff020-Exit
              add 1 to Ws-Ins-A
     end-if.
 Ff410-Exit.  exit.
*
*  Source-B : history csv, columns addressed by header name.
*
 Cc200-Import-Source-B.
*
     move     "N" to Ws-Srcb-Eof.
     move     2 to Ws-Cur-Source-Type.
     read     Ca-Srcb-File
              at end move "Y" to Ws-Srcb-Eof.
     if       not Ws-At-Srcb-Eof
              move Ca-Srcb-Line to Ws-Cur-Line
              perform Gg010-Parse-Header thru Gg010-Exit
     end-if.
     perform  Cc210-Next-Srcb-Row thru Cc210-Exit
              until Ws-At-Srcb-Eof.
 Cc200-Exit.  exit.
*
 Cc210-Next-Srcb-Row.
*
     read     Ca-Srcb-File
              at end move "Y" to Ws-Srcb-Eof.
     if       not Ws-At-Srcb-Eof
              move Ca-Srcb-Line to Ws-Cur-Line
              perform Ee100-Process-Csv-Row thru Ee100-Exit
              evaluate Ws-Row-Outcome
                when "INSERT"  add 1 to Ws-Ins-B
                when "DUP"     add 1 to Ws-Dup-B
              end-evaluate
     end-if.
 Cc210-Exit.  exit.
*
*  Source-C : spreadsheet export, same column-name addressing.
*
 Cc300-Import-Source-C.
*
     move     "N" to Ws-Srcc-Eof.
     move     3 to Ws-Cur-Source-Type.
     read     Ca-Srcc-File
              at end move "Y" to Ws-Srcc-Eof.
     if       not Ws-At-Srcc-Eof
              move Ca-Srcc-Line to Ws-Cur-Line
              perform Gg010-Parse-Header thru Gg010-Exit
     end-if.
     perform  Cc310-Next-Srcc-Row thru Cc310-Exit
              until Ws-At-Srcc-Eof.
 Cc300-Exit.  exit.
*
 Cc310-Next-Srcc-Row.
*
     read     Ca-Srcc-File
              at end move "Y" to Ws-Srcc-Eof.
     if       not Ws-At-Srcc-Eof
              move Ca-Srcc-Line to Ws-Cur-Line
              perform Ee100-Process-Csv-Row thru Ee100-Exit
              evaluate Ws-Row-Outcome
                when "INSERT"  add 1 to Ws-Ins-C
                when "DUP"     add 1 to Ws-Dup-C
              end-evaluate
     end-if.
 Cc310-Exit.  exit.
*
*  Splits Ws-Cur-Line into Ws-Hdr-Name by comma, then works out
*  which position holds each named column this run needs.
*
 Gg010-Parse-Header.
*
     perform  Ff500-Split-Cur-Line thru Ff500-Exit.
     move     zero to Ws-Pos-Entity Ws-Pos-State Ws-Pos-Ts
                       Ws-Pos-Curtemp Ws-Pos-Hvact Ws-Pos-Act
                       Ws-Pos-Temp Ws-Pos-Tth Ws-Pos-Ttl.
     perform  Gg015-Copy-Hdr-Col thru Gg015-Exit
              varying Cs-Ix from 1 by 1
              until Cs-Ix > Ws-Col-Count.
     perform  Gg020-Find-Position thru Gg020-Exit
              varying Cs-Ix from 1 by 1
              until Cs-Ix > Ws-Col-Count.
 Gg010-Exit.  exit.
*
 Gg015-Copy-Hdr-Col.
*
     move     Ws-Csv-Col(Cs-Ix) to Ws-Hdr-Name(Cs-Ix).
 Gg015-Exit.  exit.
*
*  Header-name to column-position lookup (ticket CA-0009) - a
*  column this run does not need is simply never matched and
*  its Ws-Pos-* stays zero.
*
 Gg020-Find-Position.
*
     evaluate Ws-Hdr-Name(Cs-Ix)
       when   "entity_id"
              set Ws-Pos-Entity to Cs-Ix
       when   "state"
              set Ws-Pos-State to Cs-Ix
       when   "last_changed"
              set Ws-Pos-Ts to Cs-Ix
       when   "current_temperature"
              set Ws-Pos-Curtemp to Cs-Ix
       when   "hvac_action"
              set Ws-Pos-Hvact to Cs-Ix
       when   "action"
              set Ws-Pos-Act to Cs-Ix
       when   "temperature"
              set Ws-Pos-Temp to Cs-Ix
       when   "target_temp_high"
              set Ws-Pos-Tth to Cs-Ix
       when   "target_temp_low"
              set Ws-Pos-Ttl to Cs-Ix
       when   other
              continue
     end-evaluate.
 Gg020-Exit.  exit.
*
*  One row of a header-addressed source - split, pull the
*  columns this run needs by position, skip/alias/look up the
*  sensor, normalize via Ca700 and dedup/insert.
*
 Ee100-Process-Csv-Row.
*
     move     spaces to Ws-Row-Outcome.
     perform  Ff500-Split-Cur-Line thru Ff500-Exit.
     perform  Ff200-Extract-Columns thru Ff200-Exit.
     if       Ws-Val-Entity = spaces
              go to Ee100-Exit
     end-if.
     perform  Ff300-Resolve-Sensor thru Ff300-Exit.
     if       Ws-Row-Outcome not = "FOUND"
              go to Ee100-Exit
     end-if.
     move     1 to Ca000-Function.
     move     Ws-Cur-Source-Type to Ca000-Source-Type.
     move     Ws-Val-Ts to Ca000-Raw-Ts.
     call     "ca000" using Ca-Call-Control Ca000-Linkage.
     if       not Ca000-Ts-Valid
              move spaces to Ws-Row-Outcome
              go to Ee100-Exit
     end-if.
     perform  Ff600-Normalize-Row thru Ff600-Exit.
     if       Ws-Row-Outcome = "BADVAL"
              move spaces to Ws-Row-Outcome
              go to Ee100-Exit
     end-if.
     move     Ws-Resolved-Sensor-Id to Cd-Sensor-Id.
     move     Ca000-Canon-Ts        to Cd-Timestamp.
     perform  Ff010-Dedup-Check thru Ff010-Exit.
     if       Ws-Duplicate-Found
              move "DUP" to Ws-Row-Outcome
     else
              perform Ff020-Insert-Reading thru Ff020-Exit
              move "INSERT" to Ws-Row-Outcome
     end-if.
 Ee100-Exit.  exit.
*
*  Climate / non-climate branch (R12-R14) - a history row's own
*  domain decides the path.  A Source-C climate row only gets
*  the climate treatment when the file actually carries a
*  current-temperature column (R14); otherwise, and for every
*  other domain, it is a plain numeric parse of `state` with the
*  whole row skipped on a non-numeric result (R13).
*
 Ff600-Normalize-Row.
*
     move     "N" to Ca700-Out-Value-Null.
     evaluate true
       when   Tb-Domain(Ws-Found-Sn-Ix) = "climate" and
              (Ws-Cur-Source-Type = 2 or Ws-Pos-Curtemp > 0)
              move 1 to Ca700-Function
              move Ws-Cur-Source-Type to Ca700-Source-Type
              move Ws-Val-State    to Ca700-Raw-State
              move Ws-Val-Curtemp  to Ca700-Raw-Curtemp
              move Ws-Val-Hvact    to Ca700-Raw-Hvac-Action
              move Ws-Val-Act      to Ca700-Raw-Action
              move Ws-Val-Temp     to Ca700-Raw-Temp
              move Ws-Val-Tth      to Ca700-Raw-Tth
              move Ws-Val-Ttl      to Ca700-Raw-Ttl
              call "ca700" using Ca-Call-Control Ca700-Linkage
              move Ca700-Out-Value       to Cd-Value
              move Ca700-Out-Value-Null  to Cd-Value-Null
              move Ca700-Out-Hvac-Action to Cd-Hvac-Action
              move Ca700-Out-Hvac-Mode   to Cd-Hvac-Mode
              move Ca700-Out-Setpoint-Heat to Cd-Setpoint-Heat
              move Ca700-Out-Sp-Heat-Null  to Cd-Sp-Heat-Null
              move Ca700-Out-Setpoint-Cool to Cd-Setpoint-Cool
              move Ca700-Out-Sp-Cool-Null  to Cd-Sp-Cool-Null
              move Ca700-Out-Fan-Mode      to Cd-Fan-Mode
       when   other
              move 2 to Ca700-Function
              move Ws-Val-State to Ca700-Raw-State
              call "ca700" using Ca-Call-Control Ca700-Linkage
              if   Ca700-Out-Value-Is-Null
                   move "BADVAL" to Ws-Row-Outcome
                   go to Ff600-Exit
              end-if
              move Ca700-Out-Value      to Cd-Value
              move "N"                  to Cd-Value-Null
              move spaces               to Cd-Hvac-Action
                                            Cd-Hvac-Mode
                                            Cd-Fan-Mode
              move "Y" to Cd-Sp-Heat-Null Cd-Sp-Cool-Null
              move zero to Cd-Setpoint-Heat Cd-Setpoint-Cool
     end-evaluate.
 Ff600-Exit.  exit.
*
*  Splits Ws-Cur-Line on commas into Ws-Csv-Col, a column at a
*  time, walking the line with a Pointer rather than writing out
*  nine separate Unstring targets (column order is not fixed).
*
 Ff500-Split-Cur-Line.
*
     move     zero to Ws-Col-Count.
     move     1 to Ws-Ptr.
     move     spaces to Ws-Csv-Col(1) Ws-Csv-Col(2) Ws-Csv-Col(3)
                         Ws-Csv-Col(4) Ws-Csv-Col(5) Ws-Csv-Col(6)
                         Ws-Csv-Col(7) Ws-Csv-Col(8) Ws-Csv-Col(9)
                         Ws-Csv-Col(10) Ws-Csv-Col(11)
                         Ws-Csv-Col(12) Ws-Csv-Col(13)
                         Ws-Csv-Col(14) Ws-Csv-Col(15).
     perform  Ff510-Next-Column thru Ff510-Exit
              varying Cs-Ix from 1 by 1
              until Cs-Ix > 15 or Ws-Ptr > 400.
 Ff500-Exit.  exit.
*
 Ff510-Next-Column.
*
     if       Ws-Ptr <= 400
              unstring Ws-Cur-Line delimited by ","
                       into Ws-Csv-Col(Cs-Ix)
                       with pointer Ws-Ptr
              add 1 to Ws-Col-Count
     end-if.
 Ff510-Exit.  exit.
*
*  Finds the column names this run cares about and moves today's
*  values out by position (zero position means the column is not
*  present in this file at all).
*
 Ff200-Extract-Columns.
*
     move     spaces to Ws-Val-Entity Ws-Val-State Ws-Val-Ts
                         Ws-Val-Curtemp Ws-Val-Hvact Ws-Val-Act
                         Ws-Val-Temp Ws-Val-Tth Ws-Val-Ttl.
     if       Ws-Pos-Entity > 0
              move Ws-Csv-Col(Ws-Pos-Entity) to Ws-Val-Entity
     end-if.
     if       Ws-Pos-State > 0
              move Ws-Csv-Col(Ws-Pos-State) to Ws-Val-State
     end-if.
     if       Ws-Pos-Ts > 0
              move Ws-Csv-Col(Ws-Pos-Ts) to Ws-Val-Ts
     end-if.
     if       Ws-Pos-Curtemp > 0
              move Ws-Csv-Col(Ws-Pos-Curtemp) to Ws-Val-Curtemp
     end-if.
     if       Ws-Pos-Hvact > 0
              move Ws-Csv-Col(Ws-Pos-Hvact) to Ws-Val-Hvact
     end-if.
     if       Ws-Pos-Act > 0
              move Ws-Csv-Col(Ws-Pos-Act) to Ws-Val-Act
     end-if.
     if       Ws-Pos-Temp > 0
              move Ws-Csv-Col(Ws-Pos-Temp) to Ws-Val-Temp
     end-if.
     if       Ws-Pos-Tth > 0
              move Ws-Csv-Col(Ws-Pos-Tth) to Ws-Val-Tth
     end-if.
     if       Ws-Pos-Ttl > 0
              move Ws-Csv-Col(Ws-Pos-Ttl) to Ws-Val-Ttl
     end-if.
 Ff200-Exit.  exit.
*
*  Entity resolution - alias (R8), skip-list (R8), then the
*  sensor-master lookup; unresolved names go on the unknown set
*  for the report (R9).
*
 Ff300-Resolve-Sensor.
*
     move     "N" to Ws-Skip-Flag.
     move     Ws-Val-Entity to Ws-Canon-Entity-Src.
     perform  Ff310-Check-Alias thru Ff310-Exit
              varying Al-Ix from 1 by 1 until Al-Ix > 6.
     perform  Ff320-Check-Skip  thru Ff320-Exit
              varying Sk-Ix from 1 by 1 until Sk-Ix > 4.
     if       Ws-Skip-Is-Set
              move "SKIPLST" to Ws-Row-Outcome
              go to Ff300-Exit
     end-if.
     move     zero to Ws-Found-Sn-Ix.
     perform  Ff330-Check-Sensor thru Ff330-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count.
     if       Ws-Found-Sn-Ix = zero
              perform Ff340-Add-Unknown thru Ff340-Exit
              move "UNKNOWN" to Ws-Row-Outcome
     else
              move "FOUND" to Ws-Row-Outcome
              move Tb-Sensor-Id(Ws-Found-Sn-Ix)
                to Ws-Resolved-Sensor-Id
     end-if.
 Ff300-Exit.  exit.
*
 Ff310-Check-Alias.
*
     if       Ws-Canon-Entity-Src = Al-Old-Name(Al-Ix)
              move Al-New-Name(Al-Ix) to Ws-Canon-Entity-Src
     end-if.
 Ff310-Exit.  exit.
*
 Ff320-Check-Skip.
*
     if       Ws-Canon-Entity-Src = Ws-Skip-Entry(Sk-Ix)
              move "Y" to Ws-Skip-Flag
     end-if.
 Ff320-Exit.  exit.
*
 Ff330-Check-Sensor.
*
     if       Ws-Found-Sn-Ix = zero and
              Ws-Canon-Entity-Src = Tb-Entity-Id(Sn-Ix)
              move Sn-Ix to Ws-Found-Sn-Ix
     end-if.
 Ff330-Exit.  exit.
*
*  Adds a fresh unknown name to the set, first checking it is
*  not already there (the set reports each name once, R9).
*
 Ff340-Add-Unknown.
*
     move     "N" to Ws-Skip-Flag.
*   Ws-Skip-Flag re-used here as a plain "already listed" flag.
     perform  Ff350-Check-Listed thru Ff350-Exit
              varying Un-Ix from 1 by 1
              until Un-Ix > Ws-Unknown-Count.
     if       not Ws-Skip-Is-Set and Ws-Unknown-Count < 50
              add 1 to Ws-Unknown-Count
              move Ws-Canon-Entity-Src
                to Ws-Unknown-Table(Ws-Unknown-Count)
     end-if.
     if       not Ws-Skip-Is-Set and Ws-Unknown-Count = 50
              display CA014
     end-if.
 Ff340-Exit.  exit.
*
 Ff350-Check-Listed.
*
     if       Ws-Canon-Entity-Src = Ws-Unknown-Table(Un-Ix)
              move "Y" to Ws-Skip-Flag
     end-if.
 Ff350-Exit.  exit.
*
*  Dedup check (R10) - linear scan of the table built so far.
*
 Ff010-Dedup-Check.
*
     move     "N" to Ws-Dup-Found.
     perform  Ff011-Compare-Entry thru Ff011-Exit
              varying Mg-Ix from 1 by 1
              until Mg-Ix > Ws-Readings-Count
              or    Ws-Duplicate-Found.
 Ff010-Exit.  exit.
*
 Ff011-Compare-Entry.
*
     if       Mg-Sensor-Id(Mg-Ix) = Cd-Sensor-Id and
              Mg-Timestamp(Mg-Ix) = Cd-Timestamp
              move "Y" to Ws-Dup-Found
     end-if.
 Ff011-Exit.  exit.
*
*  Appends the candidate reading to the merge table.
*
 Ff020-Insert-Reading.
*
     if       Ws-Readings-Count >= 3000
              display CA013
              move 16 to Ca-Term-Code
              stop run
     end-if.
     add      1 to Ws-Readings-Count.
     set      Mg-Ix to Ws-Readings-Count.
     move     Cd-Sensor-Id      to Mg-Sensor-Id(Mg-Ix).
     move     Cd-Timestamp      to Mg-Timestamp(Mg-Ix).
     move     Cd-Value          to Mg-Value(Mg-Ix).
     move     Cd-Value-Null     to Mg-Value-Null(Mg-Ix).
     move     Cd-Hvac-Action    to Mg-Hvac-Action(Mg-Ix).
     move     Cd-Hvac-Mode      to Mg-Hvac-Mode(Mg-Ix).
     move     Cd-Setpoint-Heat  to Mg-Setpoint-Heat(Mg-Ix).
     move     Cd-Sp-Heat-Null   to Mg-Sp-Heat-Null(Mg-Ix).
     move     Cd-Setpoint-Cool  to Mg-Setpoint-Cool(Mg-Ix).
     move     Cd-Sp-Cool-Null   to Mg-Sp-Cool-Null(Mg-Ix).
     move     Cd-Fan-Mode       to Mg-Fan-Mode(Mg-Ix).
 Ff020-Exit.  exit.
*
*  Hand-rolled exchange sort of the merge table into (sensor-id,
*  timestamp) order - this shop has no Sort verb on this box
*  (ticket CA-0013).
*
 Dd100-Sort-Table.
*
     perform  Dd110-Outer-Pass thru Dd110-Exit
              varying Ws-Srt-I from 1 by 1
              until Ws-Srt-I >= Ws-Readings-Count.
 Dd100-Exit.  exit.
*
 Dd110-Outer-Pass.
*
     compute  Ws-Srt-Limit = Ws-Readings-Count - Ws-Srt-I.
     perform  Dd120-Inner-Pass thru Dd120-Exit
              varying Ws-Srt-J from 1 by 1
              until Ws-Srt-J > Ws-Srt-Limit.
 Dd110-Exit.  exit.
*
 Dd120-Inner-Pass.
*
     if       Mg-Sensor-Id(Ws-Srt-J) > Mg-Sensor-Id(Ws-Srt-J + 1)
       or     (Mg-Sensor-Id(Ws-Srt-J) =
                   Mg-Sensor-Id(Ws-Srt-J + 1)
               and
               Mg-Timestamp(Ws-Srt-J) >
                   Mg-Timestamp(Ws-Srt-J + 1))
              move Mg-Sensor-Id(Ws-Srt-J)  to Sw-Sensor-Id
              move Mg-Timestamp(Ws-Srt-J)  to Sw-Timestamp
              move Mg-Value(Ws-Srt-J)      to Sw-Value
              move Mg-Value-Null(Ws-Srt-J) to Sw-Value-Null
              move Mg-Hvac-Action(Ws-Srt-J) to Sw-Hvac-Action
              move Mg-Hvac-Mode(Ws-Srt-J)   to Sw-Hvac-Mode
              move Mg-Setpoint-Heat(Ws-Srt-J) to Sw-Setpoint-Heat
              move Mg-Sp-Heat-Null(Ws-Srt-J)  to Sw-Sp-Heat-Null
              move Mg-Setpoint-Cool(Ws-Srt-J) to Sw-Setpoint-Cool
              move Mg-Sp-Cool-Null(Ws-Srt-J)  to Sw-Sp-Cool-Null
              move Mg-Fan-Mode(Ws-Srt-J)      to Sw-Fan-Mode
              move Mg-Sensor-Id(Ws-Srt-J + 1)
                to Mg-Sensor-Id(Ws-Srt-J)
              move Mg-Timestamp(Ws-Srt-J + 1)
                to Mg-Timestamp(Ws-Srt-J)
              move Mg-Value(Ws-Srt-J + 1) to Mg-Value(Ws-Srt-J)
              move Mg-Value-Null(Ws-Srt-J + 1)
                to Mg-Value-Null(Ws-Srt-J)
              move Mg-Hvac-Action(Ws-Srt-J + 1)
                to Mg-Hvac-Action(Ws-Srt-J)
              move Mg-Hvac-Mode(Ws-Srt-J + 1)
                to Mg-Hvac-Mode(Ws-Srt-J)
              move Mg-Setpoint-Heat(Ws-Srt-J + 1)
                to Mg-Setpoint-Heat(Ws-Srt-J)
              move Mg-Sp-Heat-Null(Ws-Srt-J + 1)
                to Mg-Sp-Heat-Null(Ws-Srt-J)
              move Mg-Setpoint-Cool(Ws-Srt-J + 1)
                to Mg-Setpoint-Cool(Ws-Srt-J)
              move Mg-Sp-Cool-Null(Ws-Srt-J + 1)
                to Mg-Sp-Cool-Null(Ws-Srt-J)
              move Mg-Fan-Mode(Ws-Srt-J + 1)
                to Mg-Fan-Mode(Ws-Srt-J)
              move Sw-Sensor-Id  to Mg-Sensor-Id(Ws-Srt-J + 1)
              move Sw-Timestamp  to Mg-Timestamp(Ws-Srt-J + 1)
              move Sw-Value      to Mg-Value(Ws-Srt-J + 1)
              move Sw-Value-Null to Mg-Value-Null(Ws-Srt-J + 1)
              move Sw-Hvac-Action
                to Mg-Hvac-Action(Ws-Srt-J + 1)
              move Sw-Hvac-Mode to Mg-Hvac-Mode(Ws-Srt-J + 1)
              move Sw-Setpoint-Heat
                to Mg-Setpoint-Heat(Ws-Srt-J + 1)
              move Sw-Sp-Heat-Null
                to Mg-Sp-Heat-Null(Ws-Srt-J + 1)
              move Sw-Setpoint-Cool
                to Mg-Setpoint-Cool(Ws-Srt-J + 1)
              move Sw-Sp-Cool-Null
                to Mg-Sp-Cool-Null(Ws-Srt-J + 1)
              move Sw-Fan-Mode to Mg-Fan-Mode(Ws-Srt-J + 1)
     end-if.
 Dd120-Exit.  exit.
*
*  Writes the sorted table out to the new master, tracking the
*  overall min/max timestamp for the report as it goes (the
*  table is ordered by sensor first, not by date, so the low/
*  high stamps cannot just be read off the ends).
*
 Dd200-Write-Master.
*
     move     high-values to Ws-Min-Ts.
     move     low-values  to Ws-Max-Ts.
     perform  Dd210-Write-One thru Dd210-Exit
              varying Ws-Wr-Ix from 1 by 1
              until Ws-Wr-Ix > Ws-Readings-Count.
     close    Ca-Reado-File.
 Dd200-Exit.  exit.
*
 Dd210-Write-One.
*
     move     Mg-Sensor-Id(Ws-Wr-Ix)     to Ro-Sensor-Id.
     move     Mg-Timestamp(Ws-Wr-Ix)     to Ro-Timestamp.
     move     Mg-Value(Ws-Wr-Ix)         to Ro-Value.
     move     Mg-Value-Null(Ws-Wr-Ix)    to Ro-Value-Null.
     move     Mg-Hvac-Action(Ws-Wr-Ix)   to Ro-Hvac-Action.
     move     Mg-Hvac-Mode(Ws-Wr-Ix)     to Ro-Hvac-Mode.
     move     Mg-Setpoint-Heat(Ws-Wr-Ix) to Ro-Setpoint-Heat.
     move     Mg-Sp-Heat-Null(Ws-Wr-Ix)  to Ro-Sp-Heat-Null.
     move     Mg-Setpoint-Cool(Ws-Wr-Ix) to Ro-Setpoint-Cool.
     move     Mg-Sp-Cool-Null(Ws-Wr-Ix)  to Ro-Sp-Cool-Null.
     move     Mg-Fan-Mode(Ws-Wr-Ix)      to Ro-Fan-Mode.
     write    Ca-Reading-Out-Record.
     if       Mg-Timestamp(Ws-Wr-Ix) < Ws-Min-Ts
              move Mg-Timestamp(Ws-Wr-Ix) to Ws-Min-Ts
     end-if.
     if       Mg-Timestamp(Ws-Wr-Ix) > Ws-Max-Ts
              move Mg-Timestamp(Ws-Wr-Ix) to Ws-Max-Ts
     end-if.
 Dd210-Exit.  exit.
*
*  Import-Log (Reports) - per-file counts, the unknown-entity
*  set and the run trailer totals.
*
 Ee900-Write-Log.
*
     move     spaces to Ws-Log-Line.
     string   "SOURCE-A  INSERTED="    delimited by size
              Ws-Ins-A                 delimited by size
              "  DUPLICATES="          delimited by size
              Ws-Dup-A                 delimited by size
              into Ws-Log-Line.
     write    Ca-Log-Line from Ws-Log-Line.
     move     spaces to Ws-Log-Line.
     string   "SOURCE-B  INSERTED="    delimited by size
              Ws-Ins-B                 delimited by size
              "  DUPLICATES="          delimited by size
              Ws-Dup-B                 delimited by size
              into Ws-Log-Line.
     write    Ca-Log-Line from Ws-Log-Line.
     move     spaces to Ws-Log-Line.
     string   "SOURCE-C  INSERTED="    delimited by size
              Ws-Ins-C                 delimited by size
              "  DUPLICATES="          delimited by size
              Ws-Dup-C                 delimited by size
              into Ws-Log-Line.
     write    Ca-Log-Line from Ws-Log-Line.
     perform  Ee910-Write-Unknown thru Ee910-Exit
              varying Un-Ix from 1 by 1
              until Un-Ix > Ws-Unknown-Count.
     compute  Ws-Net-New = Ws-After-Count - Ws-Before-Count.
     move     spaces to Ws-Log-Line.
     string   "READINGS BEFORE="       delimited by size
              Ws-Before-Count          delimited by size
              "  AFTER="               delimited by size
              Ws-After-Count           delimited by size
              "  NET NEW="             delimited by size
              Ws-Net-New               delimited by size
              into Ws-Log-Line.
     write    Ca-Log-Line from Ws-Log-Line.
     move     spaces to Ws-Log-Line.
     if       Ws-Readings-Count > 0
              string "MIN TIMESTAMP=" delimited by size
                     Ws-Min-Ts        delimited by size
                     "  MAX TIMESTAMP=" delimited by size
                     Ws-Max-Ts        delimited by size
                     into Ws-Log-Line
     else
              move "NO READINGS IN STORE" to Ws-Log-Line
     end-if.
     write    Ca-Log-Line from Ws-Log-Line.
     close    Ca-Log-File.
 Ee900-Exit.  exit.
*
 Ee910-Write-Unknown.
*
     move     spaces to Ws-Log-Line.
     string   "UNKNOWN ENTITY SKIPPED: " delimited by size
              Ws-Unknown-Table(Un-Ix)    delimited by size
              into Ws-Log-Line.
     write    Ca-Log-Line from Ws-Log-Line.
 Ee910-Exit.  exit.
