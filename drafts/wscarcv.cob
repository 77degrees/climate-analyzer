*******************************************
*                                          *
*  Record Definition For Recovery-Out     *
*      (Hvac recovery event - U1 pass 1)  *
*    Line-sequential report record.       *
*******************************************
*  File size 65 bytes.
*
* 20/01/88 kjm - Created, metrics engine rewrite off
*                the old dashboard endpoint.
* 09/02/90 kjm - Rv-Outdoor-Temp added, enrichment
*                from the weather store, ticket
*                CA-0019.
* 05/03/92 rdt - 88-levels added on the null flags
*                and the success byte, ticket CA-0017.
 01  Ca-Recovery-Record.
     03  Rv-Start-Ts           pic x(19).
     03  Rv-End-Ts             pic x(19).
     03  Rv-Duration-Min       pic s9(5)v9(1).
     03  Rv-Action             pic x(10).
     03  Rv-Start-Temp         pic s9(3)v9(1).
     03  Rv-End-Temp           pic s9(3)v9(1).
     03  Rv-Setpoint           pic s9(3)v9(1).
     03  Rv-Setpoint-Null      pic x.
         88  Rv-Setpoint-Is-Null   value "Y".
     03  Rv-Outdoor-Temp       pic s9(3)v9(1).
     03  Rv-Outdoor-Null       pic x.
         88  Rv-Outdoor-Is-Null    value "Y".
     03  Rv-Success            pic x.
         88  Rv-Event-Success      value "Y".
         88  Rv-Event-Failed       value "N".
     03  filler                pic x(8).
