*****************************************************************
*                                                                *
*            Climate Analyzer - Solar Status Run                *
*       Production/Consumption/Battery/Rain Snapshot (U5)       *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca500.
**
*    Author.           P S Wray, 22/02/90.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     22/02/90.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1990, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Builds the solar/battery/rain snapshot
*                       record - one read of the sensor master
*                       and the readings store, then a keyword
*                       search of the entity-id text per figure
*                       (production, consumption, net, energy,
*                       forecast, battery, rain), restricted to
*                       the owning platform for each.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   None.
**
*    Functions Used.   None.
**
*    Error messages used.
*                       CA001 - sensor master would not open.
*                       CA004 - readings store would not open.
*                       CA015 - sensor table is full.
**
* Changes:
* 22/02/90 psw - 1.0.00 Created, ticket CA-0017.
* 14/09/90 psw - 1.0.01 W-to-Kw rule added for consumption/net,
*                       the Enphase feed started reporting some
*                       circuits in watts instead of kilowatts,
*                       ticket CA-0018, per R21.
* 09/11/93 rdt - 1.0.02 Forecast-Solar "_2" sibling rule added,
*                       the forecast feed briefly duplicated
*                       every entity with a "_2" suffix during
*                       its own re-deploy, ticket CA-0023, per
*                       R23.
* 21/11/98 kjm - 1.0.03 Year 2000 review - no date fields in
*                       this program, signed off Y2K.
* 05/01/00 kjm - 1.0.04 Battery sum corrected to stay null when
*                       no Encharge unit has reported, was coming
*                       out zero and alarming the dashboard,
*                       ticket CA-0026, per R22.
* 09/09/03 rdt - 1.0.05 88-levels added on the file statuses and
*                       the table/keyword flag bytes, ticket
*                       CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1990-2000.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
     copy "selcasn.cob".
     copy "selcard.cob".
     copy "selcass.cob".
*
 data                    division.
*================================
*
 file                    section.
*----------------------------
 copy "fdcasn.cob".
 copy "fdcard.cob".
 copy "fdcass.cob".
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA500 (1.0.05)".
*
 copy "wscacall.cob".
*
 01  Ws-File-Status.
     03  Ca-Sens-Status      pic xx.
         88  Ca-Sens-Ok          value "00".
     03  Ca-Read-Status      pic xx.
         88  Ca-Read-Ok          value "00".
     03  filler              pic x(6).
*
 01  Ws-Switches.
     03  Ws-Sens-Eof         pic x       value "N".
         88  Ws-At-Sens-Eof      value "Y".
     03  Ws-Read-Eof         pic x       value "N".
         88  Ws-At-Read-Eof      value "Y".
     03  filler              pic x(8).
*
 01  Ws-Counts.
     03  Ws-Sensor-Count     pic 9(3)    comp.
     03  Ws-Found-Ix         pic 9(3)    comp.
     03  filler              pic x(4).
*
*  One slot per sensor master record - the readings scan below
*  (Bb020) posts the latest value straight into the slot, same
*  shape Ca400 uses for its own dashboard table.
*
 01  Ws-Sensor-Entries.
     03  Ws-Sensor-Entry  occurs 300 times indexed by Sn-Ix.
         05  Tb-Sn-Id               pic 9(6)       comp.
         05  Tb-Sn-Entity-Id        pic x(60).
         05  Tb-Sn-Friendly-Name    pic x(40).
         05  Tb-Sn-Platform         pic x(20).
         05  Tb-Sn-Unit             pic x(10).
         05  Tb-Sn-Has-Reading      pic x          value "N".
             88  Tb-Sn-Has-A-Reading    value "Y".
         05  Tb-Sn-Last-Value       pic s9(6)v9(2) comp-3.
         05  Tb-Sn-Last-Value-Null  pic x          value "Y".
             88  Tb-Sn-Last-Value-Is-Null value "Y".
         05  filler                 pic x(4).
*
*  Ws-Kw-Work holds the two Inspect tally counters used by every
*  keyword test below - one literal is enough for most figures,
*  the battery test (Cc081) needs both.
*
 01  Ws-Kw-Work.
     03  Ws-Kw-Tally1         pic 9(4)    comp.
     03  Ws-Kw-Tally2         pic 9(4)    comp.
*
*  Ws-Kw-Work-R lets a trace Display dump the two counters as one
*  field, ticket CA-0017.
*
 01  Ws-Kw-Work-R redefines Ws-Kw-Work
                   pic x(4).
*
*  Work area for the Forecast-Solar "_2" sibling test (Dd020,
*  ticket CA-0023) - the trimmed length is found the usual way,
*  Inspect Tallying For Characters Before Initial Space, there
*  being no Length Of on this compiler.
*
 01  Ws-Suffix-Work.
     03  Ws-Ent-Len           pic 9(2)    comp.
     03  Ws-Ent-Pos           pic 9(2)    comp.
     03  Ws-Kw-Found          pic x       value "N".
         88  Ws-Kw-Was-Found      value "Y".
*
*  Ws-Suffix-Work-R is the same trace idea used for Ws-Kw-Work
*  above, ticket CA-0023.
*
 01  Ws-Suffix-Work-R redefines Ws-Suffix-Work
                        pic x(5).
*
 01  Ws-Rate-Work             pic s9(6)v9(2) comp-3.
*
*  Running battery total (Cc080/Cc081) - starts at zero but only
*  counts if Ws-Batt-Any ever flips to "Y" (R22, all-null stays
*  null rather than showing a false zero).
*
 01  Ws-Battery-Accum.
     03  Ws-Batt-Sum          pic s9(7)v9(2) comp-3.
     03  Ws-Batt-Any          pic x          value "N".
         88  Ws-Batt-Any-Reported  value "Y".
*
*  Ws-Battery-Accum-R is the same trace idea used elsewhere in
*  the suite for a work area that is all numeric/flag bytes.
*
 01  Ws-Battery-Accum-R redefines Ws-Battery-Accum
                          pic x(6).
*
 procedure  division.
*===================
*
 Aa000-Main.
*
     perform  Bb000-Open-Files        thru Bb000-Exit.
     perform  Bb010-Load-Sensors      thru Bb010-Exit.
     perform  Bb020-Scan-Readings     thru Bb020-Exit.
     perform  Cc010-Find-Production   thru Cc010-Exit.
     perform  Cc020-Find-Consumption  thru Cc020-Exit.
     perform  Cc030-Find-Net          thru Cc030-Exit.
     perform  Cc040-Find-Energy-Tdy   thru Cc040-Exit.
     perform  Cc050-Find-Energy-7d    thru Cc050-Exit.
     perform  Cc060-Find-Fcst-Tdy     thru Cc060-Exit.
     perform  Cc070-Find-Fcst-Tmw     thru Cc070-Exit.
     perform  Cc080-Sum-Battery       thru Cc080-Exit.
     perform  Cc090-Find-Rain         thru Cc090-Exit.
     perform  Ee100-Write-Solar       thru Ee100-Exit.
     close    Ca-Sens-File Ca-Read-File Ca-Ss-File.
     stop     run.
*
*  Opens every file this run touches.
*
 Bb000-Open-Files.
*
     open     input Ca-Sens-File.
     if       not Ca-Sens-Ok
              display CA001 " " Ca-Sens-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Read-File.
     if       not Ca-Read-Ok
              display CA004 " " Ca-Read-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     output Ca-Ss-File.
 Bb000-Exit.  exit.
*
*  Loads the sensor master into Ws-Sensor-Entries - only the
*  columns the keyword searches need are carried forward.
*
 Bb010-Load-Sensors.
*
     move     zero to Ws-Sensor-Count.
     read     Ca-Sens-File
              at end move "Y" to Ws-Sens-Eof.
     perform  Bb011-Next-Sensor thru Bb011-Exit
              until Ws-At-Sens-Eof.
 Bb010-Exit.  exit.
*
 Bb011-Next-Sensor.
*
     if       Ws-Sensor-Count = 300
              display CA015
              move 16 to Ca-Term-Code
              stop run
     end-if.
     add      1 to Ws-Sensor-Count.
     set      Sn-Ix to Ws-Sensor-Count.
     move     Sn-Id            to Tb-Sn-Id(Sn-Ix).
     move     Sn-Entity-Id     to Tb-Sn-Entity-Id(Sn-Ix).
     move     Sn-Friendly-Name to Tb-Sn-Friendly-Name(Sn-Ix).
     move     Sn-Platform      to Tb-Sn-Platform(Sn-Ix).
     move     Sn-Unit          to Tb-Sn-Unit(Sn-Ix).
     read     Ca-Sens-File
              at end move "Y" to Ws-Sens-Eof.
 Bb011-Exit.  exit.
*
*  Scans the whole readings store once, posting each row's value
*  into its sensor's slot - sorted by sensor id then timestamp,
*  so the slot ends up holding that sensor's latest value.
*
 Bb020-Scan-Readings.
*
     read     Ca-Read-File
              at end move "Y" to Ws-Read-Eof.
     perform  Bb021-Next-Reading thru Bb021-Exit
              until Ws-At-Read-Eof.
 Bb020-Exit.  exit.
*
 Bb021-Next-Reading.
*
     perform  Ff010-Find-Sensor thru Ff010-Exit.
     if       Ws-Found-Ix not = zero
              set  Sn-Ix to Ws-Found-Ix
              move Rd-Value       to Tb-Sn-Last-Value(Sn-Ix)
              move Rd-Value-Null  to Tb-Sn-Last-Value-Null(Sn-Ix)
              move "Y"            to Tb-Sn-Has-Reading(Sn-Ix)
     end-if.
     read     Ca-Read-File
              at end move "Y" to Ws-Read-Eof.
 Bb021-Exit.  exit.
*
*  Linear search of the sensor table for Rd-Sensor-Id.
*
 Ff010-Find-Sensor.
*
     move     zero to Ws-Found-Ix.
     perform  Ff011-Compare-Sensor thru Ff011-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
 Ff010-Exit.  exit.
*
 Ff011-Compare-Sensor.
*
     if       Tb-Sn-Id(Sn-Ix) = Rd-Sensor-Id
              set Ws-Found-Ix to Sn-Ix
     end-if.
 Ff011-Exit.  exit.
*
*  Current production, watts, Enphase only.
*
 Cc010-Find-Production.
*
     move     zero to Ws-Found-Ix.
     perform  Cc011-Test-Production thru Cc011-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix not = zero
              move Tb-Sn-Last-Value(Ws-Found-Ix) to Ws-Rate-Work
              compute Ss-Production-W rounded = Ws-Rate-Work
              move "N" to Ss-Production-Null
     else
              move zero to Ss-Production-W
              move "Y" to Ss-Production-Null
     end-if.
 Cc010-Exit.  exit.
*
 Cc011-Test-Production.
*
     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "current_power_production"
              if   Ws-Kw-Tally1 > zero
                   move Sn-Ix to Ws-Found-Ix
              end-if
     end-if.
 Cc011-Exit.  exit.
*
*  Current consumption, Enphase only, Watts converted to
*  kilowatts when the sensor's own unit says Watts (R21).
*
 Cc020-Find-Consumption.
*
     move     zero to Ws-Found-Ix.
     perform  Cc021-Test-Consumption thru Cc021-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix not = zero
              perform Dd030-Value-To-Kw thru Dd030-Exit
              move Ws-Rate-Work to Ss-Consumption-Kw
              move "N" to Ss-Consumption-Null
     else
              move zero to Ss-Consumption-Kw
              move "Y" to Ss-Consumption-Null
     end-if.
 Cc020-Exit.  exit.
*
 Cc021-Test-Consumption.
*
     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "current_power_consumption"
              if   Ws-Kw-Tally1 > zero
                   move Sn-Ix to Ws-Found-Ix
              end-if
     end-if.
 Cc021-Exit.  exit.
*
*  Current net consumption, same Enphase/W-to-Kw rule as above,
*  positive = buying from the grid (R21).
*
 Cc030-Find-Net.
*
     move     zero to Ws-Found-Ix.
     perform  Cc031-Test-Net thru Cc031-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix not = zero
              perform Dd030-Value-To-Kw thru Dd030-Exit
              move Ws-Rate-Work to Ss-Net-Kw
              move "N" to Ss-Net-Null
     else
              move zero to Ss-Net-Kw
              move "Y" to Ss-Net-Null
     end-if.
 Cc030-Exit.  exit.
*
 Cc031-Test-Net.
*
     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "current_net_power_consumption"
              if   Ws-Kw-Tally1 > zero
                   move Sn-Ix to Ws-Found-Ix
              end-if
     end-if.
 Cc031-Exit.  exit.
*
*  Energy produced today, Enphase cumulative meter, already in
*  kilowatt-hours (no W-to-Kw step here).
*
 Cc040-Find-Energy-Tdy.
*
     move     zero to Ws-Found-Ix.
     perform  Cc041-Test-Energy-Tdy thru Cc041-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix not = zero
              move Tb-Sn-Last-Value(Ws-Found-Ix)
                to Ss-Energy-Today-Kwh
              move "N" to Ss-En-Today-Null
     else
              move zero to Ss-Energy-Today-Kwh
              move "Y" to Ss-En-Today-Null
     end-if.
 Cc040-Exit.  exit.
*
 Cc041-Test-Energy-Tdy.
*
     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "energy_production_today"
              if   Ws-Kw-Tally1 > zero
                   move Sn-Ix to Ws-Found-Ix
              end-if
     end-if.
 Cc041-Exit.  exit.
*
*  Energy produced over the last 7 days, Enphase only.
*
 Cc050-Find-Energy-7d.
*
     move     zero to Ws-Found-Ix.
     perform  Cc051-Test-Energy-7d thru Cc051-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix not = zero
              move Tb-Sn-Last-Value(Ws-Found-Ix)
                to Ss-Energy-7d-Kwh
              move "N" to Ss-En-7d-Null
     else
              move zero to Ss-Energy-7d-Kwh
              move "Y" to Ss-En-7d-Null
     end-if.
 Cc050-Exit.  exit.
*
 Cc051-Test-Energy-7d.
*
     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "energy_production_last_seven_days"
              if   Ws-Kw-Tally1 > zero
                   move Sn-Ix to Ws-Found-Ix
              end-if
     end-if.
 Cc051-Exit.  exit.
*
*  Forecast for today, Forecast-Solar platform - a plain entity
*  id is preferred over a "_2" sibling when both exist (R23,
*  ticket CA-0023); the suffixed one is only used when no plain
*  one was found at all.
*
 Cc060-Find-Fcst-Tdy.
*
     move     zero to Ws-Found-Ix.
     perform  Cc061-Test-Fcst-Tdy-Plain thru Cc061-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix = zero
              perform Cc062-Test-Fcst-Tdy-Suffix thru Cc062-Exit
                      varying Sn-Ix from 1 by 1
                      until Sn-Ix > Ws-Sensor-Count
                      or Ws-Found-Ix not = zero
     end-if.
     if       Ws-Found-Ix not = zero
              move Tb-Sn-Last-Value(Ws-Found-Ix)
                to Ss-Forecast-Tdy-Kwh
              move "N" to Ss-Fc-Tdy-Null
     else
              move zero to Ss-Forecast-Tdy-Kwh
              move "Y" to Ss-Fc-Tdy-Null
     end-if.
 Cc060-Exit.  exit.
*
 Cc061-Test-Fcst-Tdy-Plain.
*
     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "energy_production_today"
              if   Ws-Kw-Tally1 > zero
                   perform Dd020-Ends-In-2 thru Dd020-Exit
                   if    not Ws-Kw-Was-Found
                         move Sn-Ix to Ws-Found-Ix
                   end-if
              end-if
     end-if.
 Cc061-Exit.  exit.
*
 Cc062-Test-Fcst-Tdy-Suffix.
*
     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "energy_production_today"
              if   Ws-Kw-Tally1 > zero
                   perform Dd020-Ends-In-2 thru Dd020-Exit
                   if    Ws-Kw-Was-Found
                         move Sn-Ix to Ws-Found-Ix
                   end-if
              end-if
     end-if.
 Cc062-Exit.  exit.
*
*  Forecast for tomorrow, same Forecast-Solar/"_2" rule as
*  today's figure above.
*
 Cc070-Find-Fcst-Tmw.
*
     move     zero to Ws-Found-Ix.
     perform  Cc071-Test-Fcst-Tmw-Plain thru Cc071-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix = zero
              perform Cc072-Test-Fcst-Tmw-Suffix thru Cc072-Exit
                      varying Sn-Ix from 1 by 1
                      until Sn-Ix > Ws-Sensor-Count
                      or Ws-Found-Ix not = zero
     end-if.
     if       Ws-Found-Ix not = zero
              move Tb-Sn-Last-Value(Ws-Found-Ix)
                to Ss-Forecast-Tmw-Kwh
              move "N" to Ss-Fc-Tmw-Null
     else
              move zero to Ss-Forecast-Tmw-Kwh
              move "Y" to Ss-Fc-Tmw-Null
     end-if.
 Cc070-Exit.  exit.
*
 Cc071-Test-Fcst-Tmw-Plain.
*
     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "energy_production_tomorrow"
              if   Ws-Kw-Tally1 > zero
                   perform Dd020-Ends-In-2 thru Dd020-Exit
                   if    not Ws-Kw-Was-Found
                         move Sn-Ix to Ws-Found-Ix
                   end-if
              end-if
     end-if.
 Cc071-Exit.  exit.
*
 Cc072-Test-Fcst-Tmw-Suffix.
*
     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "energy_production_tomorrow"
              if   Ws-Kw-Tally1 > zero
                   perform Dd020-Ends-In-2 thru Dd020-Exit
                   if    Ws-Kw-Was-Found
                         move Sn-Ix to Ws-Found-Ix
                   end-if
              end-if
     end-if.
 Cc072-Exit.  exit.
*
*  Battery, Enphase only - sum of every sensor whose entity id
*  carries both "encharge" and "power", null when none of them
*  has reported a value yet (R22, ticket CA-0026).
*
 Cc080-Sum-Battery.
*
     move     zero to Ws-Batt-Sum.
     move     "N"  to Ws-Batt-Any.
     perform  Cc081-Add-Battery thru Cc081-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count.
     if       Ws-Batt-Any-Reported
              move Ws-Batt-Sum to Ws-Rate-Work
              compute Ss-Battery-Power-W rounded = Ws-Rate-Work
              move "N" to Ss-Battery-Null
     else
              move zero to Ss-Battery-Power-W
              move "Y" to Ss-Battery-Null
     end-if.
 Cc080-Exit.  exit.
*
 Cc081-Add-Battery.
*
     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1 Ws-Kw-Tally2
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "encharge"
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally2
                      for all "power"
              if   Ws-Kw-Tally1 > zero and Ws-Kw-Tally2 > zero
                   add Tb-Sn-Last-Value(Sn-Ix) to Ws-Batt-Sum
                   move "Y" to Ws-Batt-Any
              end-if
     end-if.
 Cc081-Exit.  exit.
*
*  Rain, Rachio only - first sensor found with a value wins
*  (no tie-break rule given), 1.0 means active.
*
 Cc090-Find-Rain.
*
     move     zero to Ws-Found-Ix.
     perform  Cc091-Test-Rain thru Cc091-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Ix not = zero.
     if       Ws-Found-Ix not = zero
              if   Tb-Sn-Last-Value(Ws-Found-Ix) = 1.00
                   move "Y" to Ss-Rain-Active
              else
                   move "N" to Ss-Rain-Active
              end-if
              move Tb-Sn-Friendly-Name(Ws-Found-Ix)
                to Ss-Rain-Entity
     else
              move space  to Ss-Rain-Active
              move spaces
                to Ss-Rain-Entity
     end-if.
 Cc090-Exit.  exit.
*
 Cc091-Test-Rain.
*
     if       Tb-Sn-Platform(Sn-Ix) = "rachio" and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              move zero to Ws-Kw-Tally1
              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1
                      for all "rain_sensor"
              if   Ws-Kw-Tally1 > zero
                   move Sn-Ix to Ws-Found-Ix
              end-if
     end-if.
 Cc091-Exit.  exit.
*
*  Converts the found sensor's raw value to kilowatts - divides
*  by 1000 only when the sensor's own unit reads Watts, upper or
*  lower case (R21, ticket CA-0018).
*
 Dd030-Value-To-Kw.
*
     move     Tb-Sn-Last-Value(Ws-Found-Ix) to Ws-Rate-Work.
     if       Tb-Sn-Unit(Ws-Found-Ix) = "W" or
              Tb-Sn-Unit(Ws-Found-Ix) = "w"
              compute Ws-Rate-Work rounded = Ws-Rate-Work / 1000
     end-if.
 Dd030-Exit.  exit.
*
*  Does the entity id at Sn-Ix end in the literal "_2"?  The
*  trimmed length comes from the usual Inspect Tallying For
*  Characters Before Initial Space idiom, there being no Length
*  Of on this compiler (ticket CA-0023).
*
 Dd020-Ends-In-2.
*
     move     zero to Ws-Ent-Len.
     move     "N"  to Ws-Kw-Found.
     inspect  Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Ent-Len
              for characters before initial " ".
     if       Ws-Ent-Len > 1
              compute Ws-Ent-Pos = Ws-Ent-Len - 1
              if   Tb-Sn-Entity-Id(Sn-Ix)(Ws-Ent-Pos:2) = "_2"
                   move "Y" to Ws-Kw-Found
              end-if
     end-if.
 Dd020-Exit.  exit.
*
*  Writes the one solar-status record.
*
 Ee100-Write-Solar.
*
     write    Ca-Solar-Record.
 Ee100-Exit.  exit.
*
