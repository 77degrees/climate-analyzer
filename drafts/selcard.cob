*******************************************
*         Readings Store - Input          *
*******************************************
* File assigned logical name CAREAD01.
* 12/01/88 kjm - created.
 SELECT Ca-Read-File ASSIGN TO "CAREAD01"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS IS Ca-Read-Status.
