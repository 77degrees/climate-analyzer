*******************************************
*         Readings Store - Input          *
*******************************************
* File assigned logical name CAREAD01.
* 12/01/88 kjm - created.
 FD  Ca-Read-File
     LABEL RECORDS ARE STANDARD.
 copy "wscaread.cob".
