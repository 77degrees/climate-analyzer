*******************************************
*          Sensor Master - Input          *
*******************************************
* File assigned logical name CASENS01.
* 12/01/88 kjm - created.
 FD  Ca-Sens-File
     LABEL RECORDS ARE STANDARD.
 copy "wscasens.cob".
