*******************************************
*                                          *
*  Record Definition For Run-Parameter    *
*      Card (metrics engine scoping)      *
*    One record per run, line-sequential. *
*******************************************
*  File size 80 bytes.
*
* 14/01/88 kjm - Created, replaces the old PR1/PR2
*                block-of-parms idiom for a single
*                sensor + date-range scope.
* 05/03/92 rdt - Filler reserve widened out to the 80-byte
*                shop standard, byte positions noted per
*                field, ticket CA-0017.
 01  Ca-Param-Record.
*        positions 01-06 - sensor id the metrics engine is
*        scoped to, ties to Sn-Id on the sensor master.
     03  Pm-Sensor-Id          pic 9(6).
*        positions 07-25 - inclusive range start, same
*        YYYY-MM-DD HH:MM:SS form as Rd-Timestamp.
     03  Pm-Start-Ts           pic x(19).
*        positions 26-44 - inclusive range end.
     03  Pm-End-Ts             pic x(19).
*        positions 45-80 - reserve.  Spare for a second
*        sensor id if a future run ever needs to scope a
*        pair (e.g. heat/cool setpoint sensors) in one card.
     03  filler                pic x(36).
