*******************************************
*         Summary-Out Report (U2)         *
*******************************************
* File assigned logical name CASUMOUT.
* 25/01/88 kjm - created.
 FD  Ca-Ms-File
     LABEL RECORDS ARE STANDARD.
 copy "wscasum.cob".
