*******************************************
*     Source-C Spreadsheet Export - Input *
*******************************************
* File assigned logical name CASRCC01.
* 05/02/90 kjm - created.
 SELECT Ca-Srcc-File ASSIGN TO "CASRCC01"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Srcc-Status.
