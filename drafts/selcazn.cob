*******************************************
*           Zone Master - Input           *
*******************************************
* File assigned logical name CAZONE01.
* 14/01/88 kjm - created.
 SELECT Ca-Zone-File ASSIGN TO "CAZONE01"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS IS Ca-Zone-Status.
