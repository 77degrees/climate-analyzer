*****************************************************
*  Error / Status Messages - Climate Analyzer Suite  *
*****************************************************
* 12/01/88 kjm - created.
* 02/02/90 kjm - CA010-CA014 added for Ca300 import
*                run, ticket CA-0009.
* 18/03/90 psw - CA013 reworded, the readings merge
*                went table-driven instead of a Sort,
*                ticket CA-0013.
* 11/04/92 rdt - CA015/CA016 added for Ca400's in-memory
*                sensor/zone tables, ticket CA-0016.
 01  Ca-Error-Messages.
     03  CA001 pic x(30) value "CA001 Sensor file not found".
     03  CA002 pic x(28) value "CA002 Zone file not found".
     03  CA003 pic x(29) value "CA003 Weather file not found".
     03  CA004 pic x(31) value "CA004 Readings file not found".
     03  CA005 pic x(24) value "CA005 Read error stat =".
     03  CA006 pic x(25) value "CA006 Write error stat =".
     03  CA007 pic x(35) value "CA007 No readings in range given".
     03  CA010 pic x(27) value "CA010 Source-A not found".
     03  CA011 pic x(27) value "CA011 Source-B not found".
     03  CA012 pic x(27) value "CA012 Source-C not found".
     03  CA013 pic x(30) value "CA013 Readings table is full".
     03  CA014 pic x(31) value "CA014 Unknown entity tbl full".
     03  CA015 pic x(28) value "CA015 Sensor table is full".
     03  CA016 pic x(26) value "CA016 Zone table is full".
*
 01  Ca-Error-Code           pic 999.
