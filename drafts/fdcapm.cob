*******************************************
*         Run-Parameter Card - Input      *
*******************************************
* File assigned logical name CAPARM01.
* 14/01/88 kjm - created.
 FD  Ca-Parm-File
     LABEL RECORDS ARE STANDARD.
 copy "wscaparm.cob".
