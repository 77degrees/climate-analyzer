*******************************************
*     Profile-Out Report (U1 Pass 4)      *
*******************************************
* File assigned logical name CAEPROUT.
* 21/01/88 kjm - created.
 FD  Ca-Ep-File
     LABEL RECORDS ARE STANDARD.
 copy "wscaenrg.cob".
