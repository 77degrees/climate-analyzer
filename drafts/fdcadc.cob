*******************************************
*       Duty-Out Report (U1 Pass 2)       *
*******************************************
* File assigned logical name CADUTOUT.
* 20/01/88 kjm - created.
 FD  Ca-Dc-File
     LABEL RECORDS ARE STANDARD.
 copy "wscaduty.cob".
