*******************************************
*         Run-Parameter Card - Input      *
*******************************************
* File assigned logical name CAPARM01.
* 14/01/88 kjm - created.
 SELECT Ca-Parm-File ASSIGN TO "CAPARM01"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Parm-Status.
