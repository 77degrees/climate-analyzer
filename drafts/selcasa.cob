*******************************************
*     Source-A Meter Csv - Input          *
*******************************************
* File assigned logical name CASRCA01.
* 05/02/90 kjm - created.
 SELECT Ca-Srca-File ASSIGN TO "CASRCA01"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Srca-Status.
