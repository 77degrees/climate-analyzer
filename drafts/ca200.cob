*****************************************************************
*                                                                *
*              Climate Analyzer - U2 Metrics Summary             *
*           Composite Efficiency Score For One Sensor           *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca200.
**
*    Author.           K J Marsh, 25/01/89.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     25/01/89.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1989, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Runs the Ca190 recovery/duty/hold passes
*                       for one sensor and date range, then
*                       averages the returned tables into the
*                       single-record metrics summary that the
*                       analysts' efficiency-score report reads.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   Ca190 (recovery/duty/hold core).
**
*    Functions Used.   None.
**
*    Error messages used.
*                       CA001 - run-parameter card would not open.
**
* Changes:
* 25/01/89 kjm - 1.0.00 Created, split off the per-sensor summary
*                       side of the old combined metrics endpoint.
* 11/09/89 psw - 1.0.01 Score floored at zero on each of the three
*                       components rather than on the final sum,
*                       matches the analysts' worked examples,
*                       ticket CA-0006.
* 07/05/94 rdt - 1.0.02 Duty component's over-60 branch corrected,
*                       was dividing by 25 instead of 40, ticket
*                       CA-0016.
* 21/11/98 kjm - 1.0.03 Year 2000 review - no 2-digit year work
*                       anywhere in this program, signed off Y2K.
* 02/10/02 mjh - 1.0.04 Table sizes kept in step with Ca190.
* 05/03/92 rdt - 1.0.05 88-levels added on the file statuses,
*                       ticket CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1989-2002.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
     copy "selcapm.cob".
     copy "selcams.cob".
*
 data                    division.
*================================
*
 file                    section.
*----------------------------
 copy "fdcapm.cob".
 copy "fdcams.cob".
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA200 (1.0.05)".
*
 copy "wscacall.cob".
*
 01  Ws-File-Status.
     03  Ca-Parm-Status      pic xx.
         88  Ca-Parm-Ok          value "00".
     03  Ca-Ms-Status        pic xx.
         88  Ca-Ms-Ok            value "00".
     03  filler              pic x(4).
*
 01  Ws-Run-Scope.
     03  Ws-Scope-Sensor     pic 9(6)    comp.
     03  Ws-Scope-Start-Ts   pic x(19).
     03  Ws-Scope-Start-R redefines Ws-Scope-Start-Ts.
         05  Ws-Scope-Start-Date  pic x(10).
         05  filler               pic x(9).
     03  Ws-Scope-End-Ts     pic x(19).
     03  Ws-Scope-End-R redefines Ws-Scope-End-Ts.
         05  Ws-Scope-End-Date    pic x(10).
         05  filler               pic x(9).
     03  filler              pic x(4).
*
*  Ws-Score-Work - the three R7 component scores, kept as
*  separate fields so a trace DISPLAY can break them out when
*  an analyst queries a score that looks wrong.
*
 01  Ws-Score-Work.
     03  Ws-Sw-Recovery-Sum  pic s9(7)v9(1)  comp-3.
     03  Ws-Sw-Event-Cnt     pic 9(5)        comp.
     03  Ws-Sw-Duty-Sum      pic s9(7)v9(2)  comp-3.
     03  Ws-Sw-Day-Cnt       pic 9(5)        comp.
     03  Ws-Sw-Avg-Recovery  pic s9(5)v9(1)  comp-3.
     03  Ws-Sw-Duty-Pct      pic s9(5)v9(1)  comp-3.
     03  Ws-Sw-Rcv-Comp      pic s9(3)v9(2)  comp-3.
     03  Ws-Sw-Hold-Comp      pic s9(3)v9(2)  comp-3.
     03  Ws-Sw-Duty-Comp      pic s9(3)v9(2)  comp-3.
     03  Ws-Sw-Score-Sum      pic s9(5)v9(2)  comp-3.
     03  filler               pic x(4).
*
*  Call block for Ca190, laid out to match its own Linkage
*  Section - Ca190 is Called here, not Copied.
*
 01  Ca190-Linkage.
     03  Ca190-Sensor-Id         pic 9(6)    comp.
     03  Ca190-Start-Ts          pic x(19).
     03  Ca190-End-Ts            pic x(19).
     03  Ca190-Event-Count       pic 9(4)    comp.
     03  Ca190-Event-Table       occurs 500 times
                                  indexed by Ca190-Ev-Ix.
         05  Ev-Start-Ts         pic x(19).
         05  Ev-End-Ts           pic x(19).
         05  Ev-Duration         pic s9(5)v9(1)  comp-3.
         05  Ev-Action           pic x(10).
         05  Ev-Start-Temp       pic s9(3)v9(1)  comp-3.
         05  Ev-End-Temp         pic s9(3)v9(1)  comp-3.
         05  Ev-End-Null         pic x.
             88  Ev-End-Is-Null      value "Y".
         05  Ev-Setpoint         pic s9(3)v9(1)  comp-3.
         05  Ev-Setpoint-Null    pic x.
             88  Ev-Setpoint-Is-Null value "Y".
         05  Ev-Outdoor-Temp     pic s9(3)v9(1)  comp-3.
         05  Ev-Outdoor-Null     pic x.
             88  Ev-Outdoor-Is-Null  value "Y".
         05  Ev-Success          pic x.
             88  Ev-Was-Success      value "Y".
         05  filler              pic x(4).
     03  Ca190-Day-Count         pic 9(4)    comp.
     03  Ca190-Day-Table         occurs 400 times
                                  indexed by Ca190-Dy-Ix.
         05  Dy-Date             pic x(10).
         05  Dy-Date-R redefines Dy-Date.
             07  Dy-Date-Yr      pic x(4).
             07  filler          pic x.
             07  Dy-Date-Mo      pic x(2).
             07  filler          pic x.
             07  Dy-Date-Dy      pic x(2).
         05  Dy-Heat-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Cool-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Idle-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Off-Pct          pic s9(3)v9(1)  comp-3.
         05  filler              pic x(4).
     03  Ca190-Hold-Efficiency   pic s9(3)v9(1)  comp-3.
     03  filler                  pic x(4).
*
 procedure  division.
*===================
*
 Aa000-Main.
*
     move     spaces to Ca-Call-Control.
     move     "CA200"  to Ca-Caller.
     move     "CA190"  to Ca-Called.
     move     zero     to Ca-Term-Code Ca-Return-Code.
     perform  Bb000-Read-Parm-Card    thru Bb000-Exit.
     perform  Bb010-Call-Metrics-Core thru Bb010-Exit.
     perform  Aa040-Build-Summary     thru Aa040-Exit.
     stop     run.
*
*  Reads the single-record run-parameter card (sensor and date
*  range for this run).
*
 Bb000-Read-Parm-Card.
*
     open     input Ca-Parm-File.
     if       not Ca-Parm-Ok
              display "CA001 PARM CARD WOULD NOT OPEN "
                      Ca-Parm-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     read     Ca-Parm-File.
     move     Pm-Sensor-Id to Ws-Scope-Sensor.
     move     Pm-Start-Ts  to Ws-Scope-Start-Ts.
     move     Pm-End-Ts    to Ws-Scope-End-Ts.
     close    Ca-Parm-File.
 Bb000-Exit.  exit.
*
 Bb010-Call-Metrics-Core.
*
     move     Ws-Scope-Sensor   to Ca190-Sensor-Id.
     move     Ws-Scope-Start-Ts to Ca190-Start-Ts.
     move     Ws-Scope-End-Ts   to Ca190-End-Ts.
     call     "ca190" using Ca-Call-Control Ca190-Linkage.
 Bb010-Exit.  exit.
*
*  Averages the Ca190 tables into the five summary fields and
*  writes the single Summary-Out record.
*
 Aa040-Build-Summary.
*
     move     zero to Ws-Sw-Recovery-Sum Ws-Sw-Event-Cnt.
     move     zero to Ws-Sw-Duty-Sum     Ws-Sw-Day-Cnt.
     perform  Bb020-Sum-Recovery thru Bb020-Exit
              varying Ca190-Ev-Ix from 1 by 1
              until Ca190-Ev-Ix > Ca190-Event-Count.
     perform  Bb030-Sum-Duty     thru Bb030-Exit
              varying Ca190-Dy-Ix from 1 by 1
              until Ca190-Dy-Ix > Ca190-Day-Count.
     if       Ws-Sw-Event-Cnt = zero
              move zero to Ws-Sw-Avg-Recovery
     else
              compute Ws-Sw-Avg-Recovery rounded =
                      Ws-Sw-Recovery-Sum / Ws-Sw-Event-Cnt
     end-if.
     if       Ws-Sw-Day-Cnt = zero
              move zero to Ws-Sw-Duty-Pct
     else
              compute Ws-Sw-Duty-Pct rounded =
                      Ws-Sw-Duty-Sum / Ws-Sw-Day-Cnt
     end-if.
     perform  Aa045-Score-Calc thru Aa045-Exit.
     open     output Ca-Ms-File.
     move     Ws-Sw-Avg-Recovery       to Ms-Avg-Recovery-Min.
     move     Ws-Sw-Duty-Pct           to Ms-Duty-Cycle-Pct.
     move     Ca190-Hold-Efficiency    to Ms-Hold-Efficiency.
     move     Ws-Sw-Score-Sum          to Ms-Efficiency-Score.
     write    Ca-Summary-Record.
     close    Ca-Ms-File.
 Aa040-Exit.  exit.
*
 Bb020-Sum-Recovery.
*
     add      Ev-Duration(Ca190-Ev-Ix) to Ws-Sw-Recovery-Sum.
     add      1 to Ws-Sw-Event-Cnt.
 Bb020-Exit.  exit.
*
 Bb030-Sum-Duty.
*
     compute  Ws-Sw-Duty-Sum = Ws-Sw-Duty-Sum +
              Dy-Heat-Pct(Ca190-Dy-Ix) + Dy-Cool-Pct(Ca190-Dy-Ix).
     add      1 to Ws-Sw-Day-Cnt.
 Bb030-Exit.  exit.
*
*  R7 composite score, each component floored at zero before
*  the three are summed.
*
 Aa045-Score-Calc.
*
     compute  Ws-Sw-Rcv-Comp rounded =
              40 - (Ws-Sw-Avg-Recovery / 60 * 40).
     if       Ws-Sw-Rcv-Comp < zero
              move zero to Ws-Sw-Rcv-Comp
     end-if.
     compute  Ws-Sw-Hold-Comp rounded =
              35 - (Ca190-Hold-Efficiency / 3 * 35).
     if       Ws-Sw-Hold-Comp < zero
              move zero to Ws-Sw-Hold-Comp
     end-if.
     perform  Cc010-Duty-Component thru Cc010-Exit.
     compute  Ws-Sw-Score-Sum rounded =
              Ws-Sw-Rcv-Comp + Ws-Sw-Hold-Comp + Ws-Sw-Duty-Comp.
 Aa045-Exit.  exit.
*
*  Duty component of R7 - three-way split on the duty-pct
*  band.
*
 Cc010-Duty-Component.
*
     if       Ws-Sw-Duty-Pct >= 30 and Ws-Sw-Duty-Pct <= 60
              move 25 to Ws-Sw-Duty-Comp
     else
              if   Ws-Sw-Duty-Pct < 30
                   compute Ws-Sw-Duty-Comp rounded =
                           Ws-Sw-Duty-Pct / 30 * 25
              else
                   compute Ws-Sw-Duty-Comp rounded =
                           25 - ((Ws-Sw-Duty-Pct - 60) / 40 * 25)
                   if   Ws-Sw-Duty-Comp < zero
                        move zero to Ws-Sw-Duty-Comp
                   end-if
              end-if
     end-if.
 Cc010-Exit.  exit.
