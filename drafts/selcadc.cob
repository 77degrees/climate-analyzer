*******************************************
*       Duty-Out Report (U1 Pass 2)       *
*******************************************
* File assigned logical name CADUTOUT.
* 20/01/88 kjm - created.
 SELECT Ca-Dc-File ASSIGN TO "CADUTOUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Dc-Status.
