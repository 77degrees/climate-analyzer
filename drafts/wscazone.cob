*******************************************
*                                          *
*  Record Definition For Zone Master      *
*     Uses Zn-Id as key                   *
*******************************************
*  File size 80 bytes.
*
* 14/01/88 kjm - Created for dashboard zone cards.
* 05/03/92 rdt - Filler reserve widened out to the 80-byte
*                shop standard for a small master, byte
*                positions noted per field, ticket CA-0017.
 01  Ca-Zone-Record.
*        positions 01-02 (comp, 2 native bytes) - zone key,
*        ties to Sn-Zone-Id on the sensor master and to
*        Zc-Zone-Id on the dashboard zone card.
     03  Zn-Id                 pic 9(4)   comp.
*        positions 03-32 - zone display name, copied through
*        to Zc-Zone-Name on the dashboard card.
     03  Zn-Name               pic x(30).
*        positions 33-39 - display hex color, e.g. "#3388FF",
*        front-end use only, not read by any CA program.
     03  Zn-Color              pic x(7).
*        positions 40-41 (comp, 2 native bytes) - dashboard
*        zone-card ordering, driven off Dd100-Sort-Zones.
     03  Zn-Sort-Order         pic 9(4)   comp.
*        positions 42-80 - reserve.  Spare for zone-level
*        setpoint/schedule fields if the HA zone config ever
*        carries them through to this master.
     03  filler                pic x(39).
