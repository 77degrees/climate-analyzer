*******************************************
*                                          *
*  Record Definition For Solar-Out        *
*      (U5 solar / battery / rain status) *
*    Line-sequential report record.       *
*******************************************
*  File size 90 bytes.
*
* 03/02/90 kjm - Created.
* 20/02/90 kjm - Ss-Battery-Power-W sums all Encharge
*                units now, was single unit only,
*                ticket CA-0025.
* 05/03/92 rdt - 88-levels added on the null flags
*                and the rain-active byte, ticket CA-0017.
 01  Ca-Solar-Record.
     03  Ss-Production-W       pic s9(6).
     03  Ss-Production-Null    pic x.
         88  Ss-Production-Is-Null value "Y".
     03  Ss-Consumption-Kw     pic s9(3)v9(2).
     03  Ss-Consumption-Null   pic x.
         88  Ss-Consump-Is-Null    value "Y".
     03  Ss-Net-Kw             pic s9(3)v9(2).
     03  Ss-Net-Null           pic x.
         88  Ss-Net-Is-Null        value "Y".
     03  Ss-Energy-Today-Kwh   pic s9(4)v9(1).
     03  Ss-En-Today-Null      pic x.
         88  Ss-En-Today-Is-Null   value "Y".
     03  Ss-Energy-7d-Kwh      pic s9(5)v9(1).
     03  Ss-En-7d-Null         pic x.
         88  Ss-En-7d-Is-Null      value "Y".
     03  Ss-Forecast-Tdy-Kwh   pic s9(4)v9(1).
     03  Ss-Fc-Tdy-Null        pic x.
         88  Ss-Fc-Tdy-Is-Null     value "Y".
     03  Ss-Forecast-Tmw-Kwh   pic s9(4)v9(1).
     03  Ss-Fc-Tmw-Null        pic x.
         88  Ss-Fc-Tmw-Is-Null     value "Y".
     03  Ss-Battery-Power-W    pic s9(6).
     03  Ss-Battery-Null       pic x.
         88  Ss-Battery-Is-Null    value "Y".
     03  Ss-Rain-Active        pic x.
         88  Ss-Rain-Is-Active     value "Y".
         88  Ss-Rain-Not-Active    value "N".
     03  Ss-Rain-Entity        pic x(40).
     03  filler                pic x(8).
