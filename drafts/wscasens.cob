*******************************************
*                                          *
*  Record Definition For Sensor Master    *
*     Uses Sn-Id as key                   *
*******************************************
*  File size 180 bytes.
*
* 12/01/88 kjm - Created, replaces the old entity
*                registry table in the HA db.
* 22/01/88 kjm - Sn-Platform added, solar status job
*                needs it to pick enphase/forecast/
*                rachio sensors apart, ticket CA-0012.
* 05/03/92 rdt - 88-levels added on the two Y/N flags,
*                ticket CA-0017.
 01  Ca-Sensor-Record.
     03  Sn-Id                 pic 9(6)   comp.
     03  Sn-Entity-Id          pic x(60).
     03  Sn-Friendly-Name      pic x(40).
     03  Sn-Domain             pic x(15).
     03  Sn-Device-Class       pic x(20).
     03  Sn-Unit               pic x(10).
     03  Sn-Platform           pic x(20).
     03  Sn-Zone-Id            pic 9(4)   comp.
     03  Sn-Is-Outdoor         pic x.
         88  Sn-Outdoor-Sensor     value "Y".
         88  Sn-Indoor-Sensor      value "N".
     03  Sn-Is-Tracked         pic x.
         88  Sn-Tracked-Sensor     value "Y".
         88  Sn-Not-Tracked        value "N".
     03  filler                pic x(10).
