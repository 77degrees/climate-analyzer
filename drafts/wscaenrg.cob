*******************************************
*                                          *
*  Record Definition For Profile-Out      *
*      (daily energy profile - U1 pass 4) *
*    Line-sequential report record.       *
*******************************************
*  File size 80 bytes.
*
* 21/01/88 kjm - Created.
* 11/02/90 kjm - Ep-Outdoor-Avg-Temp null flag added,
*                days with no weather obs must not
*                report zero, ticket CA-0021.
* 05/03/92 rdt - 88-level added on the null flag, filler
*                reserve widened out to the 80-byte shop
*                standard, byte positions noted per field,
*                ticket CA-0017.
 01  Ca-Profile-Record.
*        positions 01-10 - calendar date this row covers,
*        YYYY-MM-DD, one record per day in the scoped range.
     03  Ep-Date               pic x(10).
*        positions 11-14 - average outdoor temperature for
*        the day, from the weather store, degrees F.
     03  Ep-Outdoor-Avg-Temp   pic s9(3)v9(1).
     03  Ep-Outdoor-Null       pic x.
         88  Ep-Outdoor-Is-Null    value "Y".
*        positions 16-19 - hours spent heating.
     03  Ep-Heating-Hours      pic s9(3)v9(1).
*        positions 20-23 - hours spent cooling.
     03  Ep-Cooling-Hours      pic s9(3)v9(1).
*        positions 24-27 - total runtime hours, heating plus
*        cooling.
     03  Ep-Total-Hours        pic s9(3)v9(1).
*        positions 28-80 - reserve.
     03  filler                pic x(53).
