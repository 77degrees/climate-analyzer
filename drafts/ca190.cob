*****************************************************************
*                                                                *
*              Climate Analyzer - Metrics Core                  *
*         Recovery / Duty-Cycle / Hold-Efficiency Passes        *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca190.
**
*    Author.           K J Marsh, 21/01/89.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     21/01/89.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1989, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Shared metrics core for the Hvac analyzer.
*                       Called by both Ca100 (the standalone U1
*                       metrics-engine run, which also performs
*                       the energy-profile pass and writes all
*                       three U1 report files) and Ca200 (the U2
*                       metrics-summary run, which adds the
*                       composite score).  Keeping these three
*                       passes in one module means the recovery-
*                       event and duty-cycle rules only live in
*                       one place.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   Ca000 (elapsed-minutes between two
*                       timestamps).
**
*    Functions Used.   None.
**
*    Error messages used.
*                       None.
**
* Changes:
* 21/01/89 kjm - 1.0.00 Created, split off the old per-sensor
*                       metrics endpoint logic.
* 14/07/89 psw - 1.0.01 Weather enrichment of recovery events
*                       added, merges the weather store in
*                       timestamp order alongside the readings
*                       scan, ticket CA-0004.
* 02/02/91 rdt - 1.0.02 Duty-cycle pass now treats a zero-total
*                       day as dividing by one rather than
*                       abending on SIZE ERROR, ticket CA-0009.
* 19/11/93 kjm - 1.0.03 Hold-efficiency pass excludes idle
*                       readings with a zero value as well as
*                       a null one, ticket CA-0011.
* 21/11/98 kjm - 1.0.04 Year 2000 review - all three passes key
*                       off the full Yyyy-Mm-Dd text timestamp,
*                       no 2-digit year arithmetic anywhere in
*                       this module, signed off Y2K.
* 11/04/00 psw - 1.0.05 Event table enlarged from 300 to 500
*                       entries, the longer date ranges analysts
*                       now request were truncating the table.
* 08/08/02 rdt - 1.0.06 Recovery pass success rule corrected to
*                       use "less than 120 minutes" rather than
*                       "120 minutes or less" when no setpoint,
*                       ticket CA-0041.
* 05/03/92 rdt - 1.0.07 88-levels added on the file statuses,
*                       switches and null-flag bytes, ticket
*                       CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1989-2002.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
     copy "selcard.cob".
     copy "selcawx.cob".
*
 data                    division.
*================================
*
 file                    section.
*----------------------------
 copy "fdcard.cob".
 copy "fdcawx.cob".
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA190 (1.0.07)".
*
 01  Ws-File-Status.
     03  Ca-Read-Status      pic xx.
         88  Ca-Read-Ok          value "00".
     03  Ca-Wx-Status        pic xx.
         88  Ca-Wx-Ok            value "00".
     03  filler              pic x(4).
*
 01  Ws-Switches.
     03  Ws-Read-Eof         pic x       value "N".
         88  Ws-At-Read-Eof      value "Y".
     03  Ws-Wx-Eof           pic x       value "N".
         88  Ws-At-Wx-Eof        value "Y".
     03  Ws-Wx-Pending       pic x       value "N".
         88  Ws-Wx-Is-Pending    value "Y".
     03  Ws-Ev-Open          pic x       value "N".
         88  Ws-Ev-Is-Open       value "Y".
     03  filler              pic x(4).
*
*  Ws-Ev-Start-Ts-R below gives the date portion of the open
*  event's start stamp on its own, for the Weather lookahead
*  compare without a Reference Modification every time.
*
 01  Ws-Event-Work.
     03  Ws-Ev-Action        pic x(10).
     03  Ws-Ev-Start-Ts      pic x(19).
     03  Ws-Ev-Start-Ts-R redefines Ws-Ev-Start-Ts.
         05  Ws-Ev-St-Date   pic x(10).
         05  filler          pic x(9).
     03  Ws-Ev-Start-Temp    pic s9(3)v9(1)  comp-3.
     03  Ws-Ev-Setpoint      pic s9(3)v9(1)  comp-3.
     03  Ws-Ev-Setpoint-Null pic x.
         88  Ws-Ev-Setpoint-Is-Null  value "Y".
     03  Ws-Last-Rd-Ts       pic x(19).
     03  Ws-Last-Rd-Temp     pic s9(3)v9(1)  comp-3.
     03  Ws-Last-Rd-Null     pic x.
         88  Ws-Last-Rd-Is-Null      value "Y".
     03  filler              pic x(4).
*
 01  Ws-Wx-Latch.
     03  Ws-Wx-Last-Temp     pic s9(3)v9(1)  comp-3.
     03  Ws-Wx-Last-Null     pic x           value "Y".
         88  Ws-Wx-Last-Is-Null      value "Y".
     03  filler              pic x(4).
*
 01  Ws-Duration-Work        pic s9(5)v9(1)  comp-3.
*
*  Ws-Dt-Cur-Date-R gives the calendar parts of the control-
*  break date for the rare trace print a programmer adds when
*  a duty total looks wrong.
*
 01  Ws-Duty-Accum.
     03  Ws-Dt-Cur-Date      pic x(10)       value spaces.
     03  Ws-Dt-Cur-Date-R redefines Ws-Dt-Cur-Date.
         05  Ws-Dt-Cur-Yr    pic x(4).
         05  filler          pic x.
         05  Ws-Dt-Cur-Mo    pic x(2).
         05  filler          pic x.
         05  Ws-Dt-Cur-Dy    pic x(2).
     03  Ws-Dt-Heat-Cnt      pic 9(5)        comp.
     03  Ws-Dt-Cool-Cnt      pic 9(5)        comp.
     03  Ws-Dt-Idle-Cnt      pic 9(5)        comp.
     03  Ws-Dt-Off-Cnt       pic 9(5)        comp.
     03  Ws-Dt-Total-Cnt     pic 9(5)        comp.
     03  filler              pic x(4).
*
 01  Ws-Pct-Work             pic s9(5)v9(3)  comp-3.
*
 01  Ws-Hold-Accum.
     03  Ws-Hd-Sum-Drift     pic s9(7)v9(2)  comp-3.
     03  Ws-Hd-Count         pic 9(5)        comp.
     03  Ws-Hd-Setpoint      pic s9(3)v9(1)  comp-3.
     03  Ws-Hd-Drift         pic s9(4)v9(2)  comp-3.
     03  filler              pic x(4).
*
*  Call block for Ca000, laid out to match its own Linkage
*  Section - Ca000 is Called here, not Copied, so its
*  parameter shape has to be kept by hand on both sides.
*
 01  Ca000-Linkage.
     03  Ca000-Function       pic 9.
     03  Ca000-Source-Type    pic 9.
     03  Ca000-Raw-Ts         pic x(40).
     03  Ca000-Canon-Ts       pic x(19).
     03  Ca000-Valid-Flag     pic x.
         88  Ca000-Ts-Valid       value "Y".
         88  Ca000-Ts-Invalid     value "N".
     03  Ca000-Ts1            pic x(19).
     03  Ca000-Ts2            pic x(19).
     03  Ca000-Elapsed-Min    pic s9(7)v9(1) comp-3.
*
 linkage                 section.
****************
*
 copy "wscacall.cob".
*
 01  Ca190-Linkage.
     03  Ca190-Sensor-Id         pic 9(6)    comp.
     03  Ca190-Start-Ts          pic x(19).
     03  Ca190-End-Ts            pic x(19).
     03  Ca190-Event-Count       pic 9(4)    comp.
     03  Ca190-Event-Table       occurs 500 times
                                  indexed by Ca190-Ev-Ix.
         05  Ev-Start-Ts         pic x(19).
         05  Ev-End-Ts           pic x(19).
         05  Ev-Duration         pic s9(5)v9(1)  comp-3.
         05  Ev-Action           pic x(10).
         05  Ev-Start-Temp       pic s9(3)v9(1)  comp-3.
         05  Ev-End-Temp         pic s9(3)v9(1)  comp-3.
         05  Ev-End-Null         pic x.
             88  Ev-End-Is-Null      value "Y".
         05  Ev-Setpoint         pic s9(3)v9(1)  comp-3.
         05  Ev-Setpoint-Null    pic x.
             88  Ev-Setpoint-Is-Null value "Y".
         05  Ev-Outdoor-Temp     pic s9(3)v9(1)  comp-3.
         05  Ev-Outdoor-Null     pic x.
             88  Ev-Outdoor-Is-Null  value "Y".
         05  Ev-Success          pic x.
             88  Ev-Was-Success      value "Y".
         05  filler              pic x(4).
     03  Ca190-Day-Count         pic 9(4)    comp.
     03  Ca190-Day-Table         occurs 400 times
                                  indexed by Ca190-Dy-Ix.
         05  Dy-Date             pic x(10).
         05  Dy-Date-R redefines Dy-Date.
             07  Dy-Date-Yr      pic x(4).
             07  filler          pic x.
             07  Dy-Date-Mo      pic x(2).
             07  filler          pic x.
             07  Dy-Date-Dy      pic x(2).
         05  Dy-Heat-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Cool-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Idle-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Off-Pct          pic s9(3)v9(1)  comp-3.
         05  filler              pic x(4).
     03  Ca190-Hold-Efficiency   pic s9(3)v9(1)  comp-3.
     03  filler                  pic x(4).
*
 procedure  division using Ca-Call-Control
                           Ca190-Linkage.
*=========================================
*
 Aa000-Main.
*
     move     zero to Ca-Return-Code.
     move     zero to Ca190-Event-Count Ca190-Day-Count.
     move     zero to Ca190-Hold-Efficiency.
     perform  Bb010-Recovery-Pass thru Bb010-Exit.
     perform  Bb020-Duty-Pass     thru Bb020-Exit.
     perform  Bb030-Hold-Pass     thru Bb030-Exit.
     goback.
*
*  Pass 1 - recovery events (R1/R2/R3).  Merges the weather
*  store alongside the readings, both ascending by timestamp,
*  so the outdoor-temp enrichment is a single forward scan.
*
 Bb010-Recovery-Pass.
*
     move     "N" to Ws-Read-Eof Ws-Wx-Eof Ws-Wx-Pending.
     move     "N" to Ws-Ev-Open.
     move     zero to Ws-Wx-Last-Temp.
     move     "Y" to Ws-Wx-Last-Null.
     open     input Ca-Read-File Ca-Wx-File.
     perform  Cc010-Next-Reading thru Cc010-Exit
              until Ws-At-Read-Eof.
     if       Ws-Ev-Is-Open
              move Ws-Last-Rd-Ts   to Ev-End-Ts(Ca190-Ev-Ix)
              move Ws-Last-Rd-Temp to Ev-End-Temp(Ca190-Ev-Ix)
              move Ws-Last-Rd-Null to Ev-End-Null(Ca190-Ev-Ix)
              perform Cc050-Finalize-Event thru Cc050-Exit
     end-if.
     close    Ca-Read-File Ca-Wx-File.
 Bb010-Exit.  exit.
*
*  Reads one readings record and dispatches it, out of line so
*  the driving loop above is a plain Perform-Until-Paragraph.
*
 Cc010-Next-Reading.
*
     read     Ca-Read-File
              at end    move "Y" to Ws-Read-Eof
              not at end
                        perform Cc020-Check-Reading
                           thru Cc020-Exit
     end-read.
 Cc010-Exit.  exit.
*
 Cc020-Check-Reading.
*
     if       Rd-Sensor-Id > Ca190-Sensor-Id
              move "Y" to Ws-Read-Eof
              go to Cc020-Exit
     end-if.
     if       Rd-Sensor-Id < Ca190-Sensor-Id or
              Rd-Timestamp < Ca190-Start-Ts or
              Rd-Timestamp > Ca190-End-Ts or
              Rd-Hvac-Action = spaces
              go to Cc020-Exit
     end-if.
     move     Rd-Timestamp  to Ws-Last-Rd-Ts.
     move     Rd-Value      to Ws-Last-Rd-Temp.
     move     Rd-Value-Null to Ws-Last-Rd-Null.
     if       Rd-Hvac-Action = "heating" or "cooling"
              perform Cc030-Heat-Cool-Reading thru Cc030-Exit
     else
              if   Ws-Ev-Is-Open
                   move Rd-Timestamp  to Ev-End-Ts(Ca190-Ev-Ix)
                   move Rd-Value      to Ev-End-Temp(Ca190-Ev-Ix)
                   move Rd-Value-Null to Ev-End-Null(Ca190-Ev-Ix)
                   perform Cc050-Finalize-Event thru Cc050-Exit
              end-if
     end-if.
 Cc020-Exit.  exit.
*
*  Reading action is heating or cooling.  Opens a new event
*  when none is open, or the action has changed; a same-action
*  reading just keeps the open event running (R1).
*
 Cc030-Heat-Cool-Reading.
*
     if       not Ws-Ev-Is-Open or
              Rd-Hvac-Action not = Ws-Ev-Action
              if   Ws-Ev-Is-Open
                   move Rd-Timestamp  to Ev-End-Ts(Ca190-Ev-Ix)
                   move Rd-Value      to Ev-End-Temp(Ca190-Ev-Ix)
                   move Rd-Value-Null to Ev-End-Null(Ca190-Ev-Ix)
                   perform Cc050-Finalize-Event thru Cc050-Exit
              end-if
              perform Cc040-Open-Event thru Cc040-Exit
     end-if.
 Cc030-Exit.  exit.
*
 Cc040-Open-Event.
*
     move     Rd-Hvac-Action to Ws-Ev-Action.
     move     Rd-Timestamp   to Ws-Ev-Start-Ts.
     move     Rd-Value       to Ws-Ev-Start-Temp.
     if       Rd-Hvac-Action = "heating"
              move Rd-Setpoint-Heat to Ws-Ev-Setpoint
              move Rd-Sp-Heat-Null  to Ws-Ev-Setpoint-Null
     else
              move Rd-Setpoint-Cool to Ws-Ev-Setpoint
              move Rd-Sp-Cool-Null  to Ws-Ev-Setpoint-Null
     end-if.
     move     "Y" to Ws-Ev-Open.
     perform  Cc060-Find-Outdoor-Temp thru Cc060-Exit.
 Cc040-Exit.  exit.
*
*  Finalizes the open event into the next table slot (R1-R3).
*  End-Ts/End-Temp are set by the caller before this is
*  performed.  Table overflow is simply ignored - 500 events
*  over one sensor's date range has never been seen in
*  practice.
*
 Cc050-Finalize-Event.
*
     if       Ca190-Event-Count < 500
              add 1 to Ca190-Event-Count
              set  Ca190-Ev-Ix to Ca190-Event-Count
              move Ws-Ev-Start-Ts   to Ev-Start-Ts(Ca190-Ev-Ix)
              move Ws-Ev-Start-Temp to Ev-Start-Temp(Ca190-Ev-Ix)
              move Ws-Ev-Action     to Ev-Action(Ca190-Ev-Ix)
              move Ws-Ev-Setpoint   to Ev-Setpoint(Ca190-Ev-Ix)
              move Ws-Ev-Setpoint-Null
                            to Ev-Setpoint-Null(Ca190-Ev-Ix)
              move Ws-Wx-Last-Temp
                            to Ev-Outdoor-Temp(Ca190-Ev-Ix)
              move Ws-Wx-Last-Null
                            to Ev-Outdoor-Null(Ca190-Ev-Ix)
              move Ws-Ev-Start-Ts   to Ca000-Ts1
              move Ev-End-Ts(Ca190-Ev-Ix) to Ca000-Ts2
              move 2                to Ca000-Function
              call "ca000" using Ca-Call-Control Ca000-Linkage
              move Ca000-Elapsed-Min to Ev-Duration(Ca190-Ev-Ix)
              perform Cc070-Success-Test thru Cc070-Exit
     end-if.
     move     "N" to Ws-Ev-Open.
 Cc050-Exit.  exit.
*
*  Advances the weather file alongside the readings scan and
*  latches the most recent observation at or before the event
*  start time (R1 enrichment).  The weather record is never
*  pushed back - once a record is found to belong to a later
*  event it stays in the buffer as "pending" for next time.
*
 Cc060-Find-Outdoor-Temp.
*
     perform  Cc061-Wx-Probe thru Cc061-Exit
              until Ws-At-Wx-Eof or Ws-Wx-Is-Pending.
 Cc060-Exit.  exit.
*
*  A record already held Pending from a previous event is re-
*  tested below rather than re-read, so a record carried across
*  an event boundary is not lost.
*
 Cc061-Wx-Probe.
*
     if       not Ws-Wx-Is-Pending
              read Ca-Wx-File
                   at end    move "Y" to Ws-Wx-Eof
                   not at end
                             move "Y" to Ws-Wx-Pending
              end-read
     end-if.
     if       Ws-Wx-Is-Pending
              if   Wx-Timestamp <= Ws-Ev-Start-Ts
                   move Wx-Temperature to Ws-Wx-Last-Temp
                   move Wx-Temp-Null   to Ws-Wx-Last-Null
                   move "N" to Ws-Wx-Pending
              end-if
     end-if.
 Cc061-Exit.  exit.
*
*  Recovery success test (R2).
*
 Cc070-Success-Test.
*
     if       Ev-Setpoint-Is-Null(Ca190-Ev-Ix) or
              Ev-End-Is-Null(Ca190-Ev-Ix)
              if   Ev-Duration(Ca190-Ev-Ix) < 120
                   move "Y" to Ev-Success(Ca190-Ev-Ix)
              else
                   move "N" to Ev-Success(Ca190-Ev-Ix)
              end-if
     else
              if   Ev-Action(Ca190-Ev-Ix) = "heating"
                   if   Ev-End-Temp(Ca190-Ev-Ix) >=
                        Ev-Setpoint(Ca190-Ev-Ix)
                        move "Y" to Ev-Success(Ca190-Ev-Ix)
                   else
                        move "N" to Ev-Success(Ca190-Ev-Ix)
                   end-if
              else
                   if   Ev-End-Temp(Ca190-Ev-Ix) <=
                        Ev-Setpoint(Ca190-Ev-Ix)
                        move "Y" to Ev-Success(Ca190-Ev-Ix)
                   else
                        move "N" to Ev-Success(Ca190-Ev-Ix)
                   end-if
              end-if
     end-if.
 Cc070-Exit.  exit.
*
*  Pass 2 - duty cycle, one record per calendar day (R4).
*  Control break on the date portion of the timestamp.
*
 Bb020-Duty-Pass.
*
     move     "N" to Ws-Read-Eof.
     move     spaces to Ws-Dt-Cur-Date.
     move     zero   to Ws-Dt-Heat-Cnt Ws-Dt-Cool-Cnt
                         Ws-Dt-Idle-Cnt Ws-Dt-Off-Cnt
                         Ws-Dt-Total-Cnt.
     open     input Ca-Read-File.
     perform  Dd010-Next-Duty-Reading thru Dd010-Exit
              until Ws-At-Read-Eof.
     if       Ws-Dt-Cur-Date not = spaces
              perform Dd050-Emit-Duty-Day thru Dd050-Exit
     end-if.
     close    Ca-Read-File.
 Bb020-Exit.  exit.
*
 Dd010-Next-Duty-Reading.
*
     read     Ca-Read-File
              at end    move "Y" to Ws-Read-Eof
              not at end
                        perform Dd020-Check-Duty thru Dd020-Exit
     end-read.
 Dd010-Exit.  exit.
*
 Dd020-Check-Duty.
*
     if       Rd-Sensor-Id > Ca190-Sensor-Id
              move "Y" to Ws-Read-Eof
              go to Dd020-Exit
     end-if.
     if       Rd-Sensor-Id < Ca190-Sensor-Id or
              Rd-Timestamp < Ca190-Start-Ts or
              Rd-Timestamp > Ca190-End-Ts or
              Rd-Hvac-Action = spaces
              go to Dd020-Exit
     end-if.
     if       Rd-Timestamp(1:10) not = Ws-Dt-Cur-Date
              if   Ws-Dt-Cur-Date not = spaces
                   perform Dd050-Emit-Duty-Day thru Dd050-Exit
              end-if
              move Rd-Timestamp(1:10) to Ws-Dt-Cur-Date
              move zero to Ws-Dt-Heat-Cnt Ws-Dt-Cool-Cnt
                            Ws-Dt-Idle-Cnt Ws-Dt-Off-Cnt
                            Ws-Dt-Total-Cnt
     end-if.
     add      1 to Ws-Dt-Total-Cnt.
     evaluate Rd-Hvac-Action
       when   "heating"    add 1 to Ws-Dt-Heat-Cnt
       when   "cooling"    add 1 to Ws-Dt-Cool-Cnt
       when   "idle"       add 1 to Ws-Dt-Idle-Cnt
       when   "off"        add 1 to Ws-Dt-Off-Cnt
     end-evaluate.
 Dd020-Exit.  exit.
*
*  Emits the accumulated day into the caller's table (R4).  A
*  day with no counted readings divides by one, per the rule.
*
 Dd050-Emit-Duty-Day.
*
     if       Ws-Dt-Total-Cnt = zero
              move 1 to Ws-Dt-Total-Cnt
     end-if.
     if       Ca190-Day-Count < 400
              add  1 to Ca190-Day-Count
              set  Ca190-Dy-Ix to Ca190-Day-Count
              move Ws-Dt-Cur-Date to Dy-Date(Ca190-Dy-Ix)
              compute Dy-Heat-Pct(Ca190-Dy-Ix) rounded =
                      Ws-Dt-Heat-Cnt / Ws-Dt-Total-Cnt * 100
              compute Dy-Cool-Pct(Ca190-Dy-Ix) rounded =
                      Ws-Dt-Cool-Cnt / Ws-Dt-Total-Cnt * 100
              compute Dy-Idle-Pct(Ca190-Dy-Ix) rounded =
                      Ws-Dt-Idle-Cnt / Ws-Dt-Total-Cnt * 100
              compute Dy-Off-Pct(Ca190-Dy-Ix)  rounded =
                      Ws-Dt-Off-Cnt / Ws-Dt-Total-Cnt * 100
     end-if.
 Dd050-Exit.  exit.
*
*  Pass 3 - hold efficiency, mean drift while idle (R5).
*
 Bb030-Hold-Pass.
*
     move     "N" to Ws-Read-Eof.
     move     zero to Ws-Hd-Sum-Drift Ws-Hd-Count.
     open     input Ca-Read-File.
     perform  Ee010-Next-Hold-Reading thru Ee010-Exit
              until Ws-At-Read-Eof.
     close    Ca-Read-File.
     if       Ws-Hd-Count = zero
              move zero to Ca190-Hold-Efficiency
     else
              compute Ca190-Hold-Efficiency rounded =
                      Ws-Hd-Sum-Drift / Ws-Hd-Count
     end-if.
 Bb030-Exit.  exit.
*
 Ee010-Next-Hold-Reading.
*
     read     Ca-Read-File
              at end    move "Y" to Ws-Read-Eof
              not at end
                        perform Ee020-Check-Hold thru Ee020-Exit
     end-read.
 Ee010-Exit.  exit.
*
 Ee020-Check-Hold.
*
     if       Rd-Sensor-Id > Ca190-Sensor-Id
              move "Y" to Ws-Read-Eof
              go to Ee020-Exit
     end-if.
     if       Rd-Sensor-Id < Ca190-Sensor-Id or
              Rd-Timestamp < Ca190-Start-Ts or
              Rd-Timestamp > Ca190-End-Ts or
              Rd-Hvac-Action not = "idle"
              go to Ee020-Exit
     end-if.
     if       Rd-Value-Is-Null or Rd-Value = zero
              go to Ee020-Exit
     end-if.
     if       Rd-Sp-Heat-Present
              move Rd-Setpoint-Heat to Ws-Hd-Setpoint
     else
              if   Rd-Sp-Cool-Present
                   move Rd-Setpoint-Cool to Ws-Hd-Setpoint
              else
                   go to Ee020-Exit
              end-if
     end-if.
     compute  Ws-Hd-Drift = Rd-Value - Ws-Hd-Setpoint.
     if       Ws-Hd-Drift < zero
              multiply Ws-Hd-Drift by -1 giving Ws-Hd-Drift
     end-if.
     add      Ws-Hd-Drift to Ws-Hd-Sum-Drift.
     add      1 to Ws-Hd-Count.
 Ee020-Exit.  exit.
