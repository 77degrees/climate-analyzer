*******************************************
*           Zone Master - Input           *
*******************************************
* File assigned logical name CAZONE01.
* 14/01/88 kjm - created.
 FD  Ca-Zone-File
     LABEL RECORDS ARE STANDARD.
 copy "wscazone.cob".
