*******************************************
*                                          *
*  Record Definition For Duty-Out         *
*      (daily duty-cycle - U1 pass 2)     *
*    Line-sequential report record.       *
*******************************************
*  File size 80 bytes.
*
* 20/01/88 kjm - Created.
* 05/03/92 rdt - Filler reserve widened out to the 80-byte
*                shop standard, byte positions noted per
*                field, ticket CA-0017.
 01  Ca-Duty-Record.
*        positions 01-10 - calendar date this row covers,
*        YYYY-MM-DD, one record per day in the scoped range.
     03  Dc-Date               pic x(10).
*        positions 11-14 - pct of the day spent heating.
     03  Dc-Heating-Pct        pic s9(3)v9(1).
*        positions 15-18 - pct of the day spent cooling.
     03  Dc-Cooling-Pct        pic s9(3)v9(1).
*        positions 19-22 - pct of the day idle (system on,
*        not actively heating or cooling).
     03  Dc-Idle-Pct           pic s9(3)v9(1).
*        positions 23-26 - pct of the day the system was off.
     03  Dc-Off-Pct            pic s9(3)v9(1).
*        positions 27-80 - reserve.
     03  filler                pic x(54).
