*******************************************
*     Profile-Out Report (U1 Pass 4)      *
*******************************************
* File assigned logical name CAEPROUT.
* 21/01/88 kjm - created.
 SELECT Ca-Ep-File ASSIGN TO "CAEPROUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Ep-Status.
