*****************************************************************
*                                                                *
*              Climate Analyzer - Reading Normalizer             *
*          Domain-Based State-To-Reading Mapping (U7)           *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca700.
**
*    Author.           P S Wray, 03/02/90.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     03/02/90.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1990, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Maps one raw state/column set into the
*                       canonical reading value/action/mode/
*                       setpoint fields, the history-import
*                       priority Ca300 applies to a Source-B/C
*                       row (R12/R14).  The live poller's state-
*                       to-reading mapping follows a different
*                       setpoint fallback order (target-temp
*                       first, current-temperature second, fan-
*                       mode passed through as given) and is not
*                       reproduced here - the poller itself is
*                       outside this batch subset, so there is
*                       nothing in the kept suite that would call
*                       a live-state branch, ticket CA-0035.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   None.
**
*    Functions Used.   None.
**
*    Error messages used.
*                       None.
**
* Changes:
* 03/02/90 psw - 1.0.00 Created, split out of Ca300's first cut
*                       at the Source-B column mapping so the
*                       live-state collector could share it,
*                       ticket CA-0008.
* 19/07/91 kjm - 1.0.01 Function 3 (binary-sensor) added, rain
*                       detector rows were coming through the
*                       numeric path and failing, ticket CA-0010.
* 02/02/93 rdt - 1.0.02 Numeric parser now keeps a single digit
*                       fraction as tenths rather than hundredths,
*                       "72.5" was coming out as 0.05 not 0.50,
*                       ticket CA-0019.
* 21/11/98 kjm - 1.0.03 Year 2000 review - this module does no
*                       date work at all, signed off Y2K.
* 14/02/01 mjh - 1.0.04 Source-C setpoint-cool forced null per
*                       R14, was inheriting the Source-B target-
*                       temp-high fallback by mistake, ticket
*                       CA-0033.
* 30/09/03 rdt - 1.0.05 88-levels added on the null/sign flag
*                       bytes, ticket CA-0017.
* 26/10/03 rdt - 1.0.06 Remarks and the Ee010-Setpoints banner
*                       reworded - this module only ever carries
*                       the R12/R14 history-import priority, the
*                       live poller's setpoint/fan-mode rule is a
*                       different order and has no call site in
*                       this batch subset, ticket CA-0035.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1990-2001.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 data                    division.
*================================
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA700 (1.0.06)".
*
 01  Ws-Text-Work            pic x(60).
*
*  Ws-Text-Work-R lets a trace Display pick up just the part
*  of the field the null-check actually compares.
*
 01  Ws-Text-Work-R redefines Ws-Text-Work.
     03  Ws-Text-First15     pic x(15).
     03  filler              pic x(45).
*
*  Ws-Null-Table below is the fixed list of state-column values
*  that mean "no reading" (R12/R13/R14/R16) - blank is tested
*  separately since it cannot be held in a Value clause.
*
 01  Ws-Null-Literals.
     03  filler              pic x(15) value "unavailable    ".
     03  filler              pic x(15) value "unknown        ".
     03  filler              pic x(15) value "None           ".
*
 01  Ws-Null-Table redefines Ws-Null-Literals.
     03  Ws-Null-Word        pic x(15) occurs 3 times
                              indexed by Nw-Ix.
*
 01  Ws-Null-Result          pic x       value "N".
     88  Ws-Text-Is-Null         value "Y".
*
 01  Ws-Bin-Work             pic xx      value spaces.
*
*  Numeric-parse work area - the raw text is split at the
*  decimal point by hand, no intrinsic Functions on this
*  compiler (see Remarks on Ca000).
*
 01  Ws-Num-Text             pic x(20)   value spaces.
*
 01  Ws-Num-Parse.
     03  Ws-Num-Sign         pic x       value "+".
         88  Ws-Num-Is-Negative  value "-".
         88  Ws-Num-Is-Positive  value "+".
     03  Ws-Num-Strip        pic x(19)   value spaces.
     03  Ws-Num-Int-Text     pic x(9)    value spaces.
     03  Ws-Num-Frac-Text    pic x(9)    value spaces.
     03  Ws-Num-Int-Val      pic 9(7)    comp.
     03  Ws-Num-Frac-Val     pic 9(2)    comp.
     03  Ws-Num-Frac-Digit   pic 9       comp.
     03  filler              pic x(4).
*
 01  Ws-Num-Value            pic s9(4)v9(2) comp-3.
 01  Ws-Num-Null             pic x       value "N".
     88  Ws-Num-Is-Null          value "Y".
*
 linkage                 section.
****************
*
 copy "wscacall.cob".
*
 01  Ca700-Linkage.
     03  Ca700-Function          pic 9.
*       1 = Normalize-Climate, 2 = Normalize-Numeric,
*       3 = Normalize-Binary.
     03  Ca700-Source-Type       pic 9.
*       2 = Source-B, 3 = Source-C (matches Ca000's own
*       Source-Type numbering, Source-A never reaches here).
     03  Ca700-Raw-Fields.
         05  Ca700-Raw-State         pic x(60).
         05  Ca700-Raw-Curtemp       pic x(20).
         05  Ca700-Raw-Hvac-Action   pic x(20).
         05  Ca700-Raw-Action        pic x(20).
         05  Ca700-Raw-Temp          pic x(20).
         05  Ca700-Raw-Tth           pic x(20).
         05  Ca700-Raw-Ttl           pic x(20).
*       Ca700-Raw-Trace below is a flat dump of all seven raw
*       columns for the rare "what did the source row actually
*       say" trace Display, ticket CA-0008.
     03  Ca700-Raw-Fields-R redefines Ca700-Raw-Fields.
         05  Ca700-Raw-Trace         pic x(180).
     03  Ca700-Out-Value         pic s9(4)v9(2) comp-3.
     03  Ca700-Out-Value-Null    pic x.
         88  Ca700-Out-Value-Is-Null  value "Y".
     03  Ca700-Out-Hvac-Action   pic x(10).
     03  Ca700-Out-Hvac-Mode     pic x(10).
     03  Ca700-Out-Setpoint-Heat pic s9(3)v9(1) comp-3.
     03  Ca700-Out-Sp-Heat-Null  pic x.
         88  Ca700-Out-Sp-Heat-Is-Null value "Y".
     03  Ca700-Out-Setpoint-Cool pic s9(3)v9(1) comp-3.
     03  Ca700-Out-Sp-Cool-Null  pic x.
         88  Ca700-Out-Sp-Cool-Is-Null value "Y".
     03  Ca700-Out-Fan-Mode      pic x(10).
     03  filler                  pic x(4).
*
 procedure  division using Ca-Call-Control
                           Ca700-Linkage.
*=========================================
*
 Aa000-Main.
*
     move     zero to Ca-Return-Code.
     evaluate Ca700-Function
       when   1    perform Bb010-Normalize-Climate thru Bb010-Exit
       when   2    perform Bb020-Normalize-Numeric thru Bb020-Exit
       when   3    perform Bb030-Normalize-Binary  thru Bb030-Exit
       when   other
                   move 99 to Ca-Return-Code
     end-evaluate.
     goback.
*
*  Function 1 - climate rows (R12/R14).  Value comes from the
*  current-temperature column; action/mode follow the usual
*  null rule; the setpoint split between Source-B and Source-C
*  is handled by Ee010-Setpoints.
*
 Bb010-Normalize-Climate.
*
     move     Ca700-Raw-Curtemp to Ws-Num-Text.
     perform  Cc010-Parse-Numeric thru Cc010-Exit.
     move     Ws-Num-Value to Ca700-Out-Value.
     move     Ws-Num-Null  to Ca700-Out-Value-Null.
     move     Ca700-Raw-Hvac-Action to Ws-Text-Work.
     perform  Dd010-Null-Check thru Dd010-Exit.
     if       Ws-Text-Is-Null
              move Ca700-Raw-Action to Ws-Text-Work
              perform Dd010-Null-Check thru Dd010-Exit
              if     Ws-Text-Is-Null
                     move spaces to Ca700-Out-Hvac-Action
              else
                     move Ca700-Raw-Action(1:10)
                       to Ca700-Out-Hvac-Action
              end-if
     else
              move Ca700-Raw-Hvac-Action(1:10)
                to Ca700-Out-Hvac-Action
     end-if.
     move     Ca700-Raw-State to Ws-Text-Work.
     perform  Dd010-Null-Check thru Dd010-Exit.
     if       Ws-Text-Is-Null
              move spaces to Ca700-Out-Hvac-Mode
     else
              move Ca700-Raw-State(1:10) to Ca700-Out-Hvac-Mode
     end-if.
     perform  Ee010-Setpoints thru Ee010-Exit.
     move     spaces to Ca700-Out-Fan-Mode.
 Bb010-Exit.  exit.
*
*  Function 2 - plain numeric sensor rows (R13/R16).  Also used
*  by Ca300 directly for Source-A's temperature/humidity decimal
*  columns, which need the identical null/parse rule.
*
 Bb020-Normalize-Numeric.
*
     move     Ca700-Raw-State to Ws-Text-Work.
     perform  Dd010-Null-Check thru Dd010-Exit.
     if       Ws-Text-Is-Null
              move zero to Ca700-Out-Value
              move "Y"  to Ca700-Out-Value-Null
     else
              move Ca700-Raw-State to Ws-Num-Text
              perform Cc010-Parse-Numeric thru Cc010-Exit
              move Ws-Num-Value to Ca700-Out-Value
              move Ws-Num-Null  to Ca700-Out-Value-Null
     end-if.
 Bb020-Exit.  exit.
*
*  Function 3 - binary-sensor rows (U7).  Always has a value,
*  no null case - state "on" (any case) gives 1.0, else 0.0.
*
 Bb030-Normalize-Binary.
*
     move     spaces to Ws-Bin-Work.
     move     Ca700-Raw-State(1:2) to Ws-Bin-Work.
     inspect  Ws-Bin-Work converting
              "abcdefghijklmnopqrstuvwxyz"
           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
     if       Ws-Bin-Work = "ON"
              move 1.00 to Ca700-Out-Value
     else
              move zero to Ca700-Out-Value
     end-if.
     move     "N" to Ca700-Out-Value-Null.
 Bb030-Exit.  exit.
*
*  Setpoint split (R12/R14 history-import priority only) -
*  Source-B falls back to Target-Temp-Low/High when Temperature
*  is absent; Source-C never does, and its setpoint-cool is
*  always null, ticket CA-0033.  This is NOT the live poller's
*  rule - there the target-temp figure is primary and Temperature
*  is the fallback - but nothing in this batch subset calls that
*  path, ticket CA-0035.
*
 Ee010-Setpoints.
*
     move     Ca700-Raw-Temp to Ws-Text-Work.
     perform  Dd010-Null-Check thru Dd010-Exit.
     if       not Ws-Text-Is-Null
              move Ca700-Raw-Temp to Ws-Num-Text
              perform Cc010-Parse-Numeric thru Cc010-Exit
              move Ws-Num-Value to Ca700-Out-Setpoint-Heat
              move Ws-Num-Null  to Ca700-Out-Sp-Heat-Null
     else
              if   Ca700-Source-Type = 2
                   move Ca700-Raw-Ttl to Ws-Text-Work
                   perform Dd010-Null-Check thru Dd010-Exit
                   if  not Ws-Text-Is-Null
                       move Ca700-Raw-Ttl to Ws-Num-Text
                       perform Cc010-Parse-Numeric
                               thru Cc010-Exit
                       move Ws-Num-Value
                         to Ca700-Out-Setpoint-Heat
                       move Ws-Num-Null
                         to Ca700-Out-Sp-Heat-Null
                   else
                       move zero to Ca700-Out-Setpoint-Heat
                       move "Y"  to Ca700-Out-Sp-Heat-Null
                   end-if
              else
                   move zero to Ca700-Out-Setpoint-Heat
                   move "Y"  to Ca700-Out-Sp-Heat-Null
              end-if
     end-if.
     if       Ca700-Source-Type = 2
              move Ca700-Raw-Tth to Ws-Text-Work
              perform Dd010-Null-Check thru Dd010-Exit
              if     not Ws-Text-Is-Null
                     move Ca700-Raw-Tth to Ws-Num-Text
                     perform Cc010-Parse-Numeric thru Cc010-Exit
                     move Ws-Num-Value
                       to Ca700-Out-Setpoint-Cool
                     move Ws-Num-Null
                       to Ca700-Out-Sp-Cool-Null
              else
                     move zero to Ca700-Out-Setpoint-Cool
                     move "Y"  to Ca700-Out-Sp-Cool-Null
              end-if
     else
              move zero to Ca700-Out-Setpoint-Cool
              move "Y"  to Ca700-Out-Sp-Cool-Null
     end-if.
 Ee010-Exit.  exit.
*
*  Is the text in Ws-Text-Work one of the null-meaning values -
*  blank, or a word from Ws-Null-Table (R12/R13/R14/R16)?
*
 Dd010-Null-Check.
*
     move     "N" to Ws-Null-Result.
     if       Ws-Text-Work = spaces
              move "Y" to Ws-Null-Result
     else
              perform Dd015-Check-Word thru Dd015-Exit
                      varying Nw-Ix from 1 by 1
                      until Nw-Ix > 3
     end-if.
 Dd010-Exit.  exit.
*
 Dd015-Check-Word.
*
     if       Ws-Text-Work(1:15) = Ws-Null-Word(Nw-Ix)
              move "Y" to Ws-Null-Result
     end-if.
 Dd015-Exit.  exit.
*
*  Hand-rolled decimal parse of Ws-Num-Text - strip a leading
*  minus, split at the dot, class-test each half, rebuild the
*  value to two decimal places.  A single fraction digit is
*  tenths not hundredths, ticket CA-0019.
*
 Cc010-Parse-Numeric.
*
     move     "N" to Ws-Num-Null.
     move     zero to Ws-Num-Value Ws-Num-Int-Val Ws-Num-Frac-Val.
     move     "+" to Ws-Num-Sign.
     move     spaces to Ws-Num-Strip Ws-Num-Int-Text
                         Ws-Num-Frac-Text.
     if       Ws-Num-Text(1:1) = "-"
              move "-" to Ws-Num-Sign
              move Ws-Num-Text(2:19) to Ws-Num-Strip
     else
              move Ws-Num-Text to Ws-Num-Strip
     end-if.
     unstring Ws-Num-Strip delimited by "."
              into Ws-Num-Int-Text Ws-Num-Frac-Text.
     if       Ws-Num-Int-Text = spaces or
              not Ws-Num-Int-Text is numeric
              move "Y" to Ws-Num-Null
              go to Cc010-Exit
     end-if.
     move     Ws-Num-Int-Text to Ws-Num-Int-Val.
     if       Ws-Num-Frac-Text = spaces
              move zero to Ws-Num-Frac-Val
     else
              if   not Ws-Num-Frac-Text(1:1) is numeric
                   move "Y" to Ws-Num-Null
                   go to Cc010-Exit
              end-if
              if   Ws-Num-Frac-Text(2:1) is numeric
                   move Ws-Num-Frac-Text(1:2) to Ws-Num-Frac-Val
              else
                   move Ws-Num-Frac-Text(1:1)
                     to Ws-Num-Frac-Digit
                   compute Ws-Num-Frac-Val =
                           Ws-Num-Frac-Digit * 10
              end-if
     end-if.
     compute  Ws-Num-Value rounded =
              Ws-Num-Int-Val + (Ws-Num-Frac-Val / 100).
     if       Ws-Num-Is-Negative and Ws-Num-Value > zero
              multiply Ws-Num-Value by -1 giving Ws-Num-Value
     end-if.
 Cc010-Exit.  exit.
