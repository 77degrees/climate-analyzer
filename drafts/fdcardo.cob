*******************************************
*Readings Store - New Master Output (Ca300 Only)*
*******************************************
* File assigned logical name CAREAD02.
* 30/01/88 kjm - created, Ca300 builds the merged,
*                deduped master in memory and writes
*                it out here one table entry at a time.
* 18/03/90 psw - record declared here in full instead of
*                Copy wscaread.cob - Ca300 has the old store
*                and the new master open together, a shared
*                copybook would double up Rd- field names.
 FD  Ca-Reado-File
     LABEL RECORDS ARE STANDARD.
 01  Ca-Reading-Out-Record.
     03  Ro-Sensor-Id          pic 9(6)        comp.
     03  Ro-Timestamp          pic x(19).
     03  Ro-Value              pic s9(4)v9(2)  comp-3.
     03  Ro-Value-Null         pic x.
     03  Ro-Hvac-Action        pic x(10).
     03  Ro-Hvac-Mode          pic x(10).
     03  Ro-Setpoint-Heat      pic s9(3)v9(1)  comp-3.
     03  Ro-Sp-Heat-Null       pic x.
     03  Ro-Setpoint-Cool      pic s9(3)v9(1)  comp-3.
     03  Ro-Sp-Cool-Null       pic x.
     03  Ro-Fan-Mode           pic x(10).
     03  filler                pic x(8).
