*****************************************************************
*                                                                *
*             Climate Analyzer - Unit Conversions                *
*        Celsius/Kph/Pascal To House Units (U6)                 *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca950.
**
*    Author.           R D Tan, 12/06/90.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     12/06/90.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1990, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Pure conversion library - Celsius to house
*                       Fahrenheit, kilometres-per-hour to miles-
*                       per-hour, Pascals to inches of mercury.
*                       Called by the weather-feed loader when a
*                       metric observation is stored; no file
*                       I-O of its own, no caller within the
*                       import/metrics subset kept here.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   None.
**
*    Functions Used.   None.
**
*    Error messages used.
*                       None - an out-of-range Function number
*                       just sets the caller's return code.
**
* Changes:
* 12/06/90 rdt - 1.0.00 Created, split out of the weather-feed
*                       loader's inline arithmetic, CA-0011.
* 04/05/93 psw - 1.0.01 Function 1 null-passthrough added, the
*                       loader was turning an absent Celsius
*                       reading into 32.0F, ticket CA-0022.
* 21/11/98 kjm - 1.0.02 Year 2000 review - no date fields in this
*                       module, signed off Y2K.
* 07/08/00 mjh - 1.0.03 Function 3 rounding corrected to 2 decimal
*                       places per the Weather Bureau inHg figure,
*                       was truncating to 1, ticket CA-0029.
* 05/10/03 rdt - 1.0.04 88-levels added on the in/out/trace null
*                       flag bytes, ticket CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1990-2000.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 data                    division.
*================================
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA950 (1.0.04)".
*
*  Ws-Cf-Work carries the Celsius value through the multiply/add
*  at one extra decimal of precision before the final Round down
*  to Ca950-Out-Value, ticket CA-0011.
*
 01  Ws-Cf-Work              pic s9(5)v9(3) comp-3.
*
 01  Ws-Kph-Work             pic s9(5)v9(3) comp-3.
*
 01  Ws-Pa-Work               pic s9(7)v9(5) comp-3.
*
*  Ws-Rate-Table below holds the three fixed multipliers so a
*  trace Display can show which constant a run actually used -
*  Ws-Rate-Redef lines the three up as one Occurs table indexed
*  by the incoming Function number.
*
 01  Ws-Rate-Table.
     03  filler              pic 9v9(8) value 1.80000000.
     03  filler              pic 9v9(8) value 0.62137100.
     03  filler              pic 9v9(8) value 0.00029530.
 01  Ws-Rate-Redef redefines Ws-Rate-Table.
     03  Ws-Rate             pic 9v9(8) occurs 3 times
                               indexed by Rt-Ix.
*
 01  Ws-Function-Trace.
     03  Ws-Ft-Function       pic 9         comp.
     03  Ws-Ft-Null-Flag      pic x.
         88  Ws-Ft-Was-Null       value "Y".
     03  filler               pic x(8).
 01  Ws-Function-Trace-R redefines Ws-Function-Trace.
     03  Ws-Ft-Raw            pic x(10).
*
 linkage                 section.
****************
*
 copy "wscacall.cob".
*
 01  Ca950-Linkage.
     03  Ca950-Function       pic 9.
*       1 = C-To-F, 2 = Kph-To-Mph, 3 = Pa-To-Inhg.
     03  Ca950-In-Value       pic s9(7)v9(5) comp-3.
*       Ca950-In-Value-R below lets a trace Display dump the
*       packed bytes raw, ticket CA-0011.
     03  Ca950-In-Value-R redefines Ca950-In-Value
                            pic x(7).
     03  Ca950-In-Null        pic x.
         88  Ca950-In-Is-Null     value "Y".
     03  Ca950-Out-Value      pic s9(5)v9(2) comp-3.
     03  Ca950-Out-Null       pic x.
         88  Ca950-Out-Is-Null    value "Y".
     03  filler               pic x(4).
*
 procedure  division using Ca-Call-Control
                           Ca950-Linkage.
*=========================================
*
 Aa000-Main.
*
     move     zero  to Ca-Return-Code.
     move     zero  to Ca950-Out-Value.
     move     "N"   to Ca950-Out-Null.
     if       Ca950-In-Is-Null and Ca950-Function = 1
              move "Y" to Ca950-Out-Null
              goback
     end-if.
     evaluate Ca950-Function
       when   1    perform Bb010-C-To-F    thru Bb010-Exit
       when   2    perform Bb020-Kph-To-Mph thru Bb020-Exit
       when   3    perform Bb030-Pa-To-Inhg thru Bb030-Exit
       when   other
                   move 99 to Ca-Return-Code
     end-evaluate.
     goback.
*
*  Function 1 - Celsius to Fahrenheit (R24).  A null input is
*  screened out above, before the arithmetic is even attempted.
*
 Bb010-C-To-F.
*
     move     1 to Rt-Ix.
     move     Ca950-In-Value to Ws-Cf-Work.
     compute  Ca950-Out-Value rounded =
              (Ws-Cf-Work * Ws-Rate(Rt-Ix)) + 32.
 Bb010-Exit.  exit.
*
*  Function 2 - kilometres per hour to miles per hour (R25),
*  one decimal place, same rounding rule as Function 1.
*
 Bb020-Kph-To-Mph.
*
     move     2 to Rt-Ix.
     move     Ca950-In-Value to Ws-Kph-Work.
     compute  Ca950-Out-Value rounded =
              Ws-Kph-Work * Ws-Rate(Rt-Ix).
 Bb020-Exit.  exit.
*
*  Function 3 - Pascals to inches of mercury (R26).  Two
*  decimal places, not one, the Weather Bureau figure runs to
*  hundredths, ticket CA-0029.
*
 Bb030-Pa-To-Inhg.
*
     move     3 to Rt-Ix.
     move     Ca950-In-Value to Ws-Pa-Work.
     compute  Ca950-Out-Value rounded =
              Ws-Pa-Work * Ws-Rate(Rt-Ix).
 Bb030-Exit.  exit.
*
