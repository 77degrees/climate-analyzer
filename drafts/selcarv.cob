*******************************************
*     Recovery-Out Report (U1 Pass 1)     *
*******************************************
* File assigned logical name CARCVOUT.
* 20/01/88 kjm - created.
 SELECT Ca-Rcv-File ASSIGN TO "CARCVOUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Rcv-Status.
