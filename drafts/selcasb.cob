*******************************************
*     Source-B History Csv - Input        *
*******************************************
* File assigned logical name CASRCB01.
* 05/02/90 kjm - created.
 SELECT Ca-Srcb-File ASSIGN TO "CASRCB01"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Srcb-Status.
