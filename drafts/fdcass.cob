*******************************************
*          Solar-Out Report (U5)          *
*******************************************
* File assigned logical name CASOLOUT.
* 03/02/90 kjm - created.
 FD  Ca-Ss-File
     LABEL RECORDS ARE STANDARD.
 copy "wscasol.cob".
