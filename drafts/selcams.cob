*******************************************
*         Summary-Out Report (U2)         *
*******************************************
* File assigned logical name CASUMOUT.
* 25/01/88 kjm - created.
 SELECT Ca-Ms-File ASSIGN TO "CASUMOUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Ms-Status.
