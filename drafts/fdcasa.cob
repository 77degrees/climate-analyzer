*******************************************
*     Source-A Meter Csv - Input          *
*     Per-minute temp/humidity export.    *
*     Header line first, then data rows.  *
*******************************************
* 05/02/90 kjm - created.
 FD  Ca-Srca-File
     LABEL RECORDS ARE STANDARD.
 01  Ca-Srca-Line            pic x(200).
