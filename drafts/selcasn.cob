*******************************************
*          Sensor Master - Input          *
*******************************************
* File assigned logical name CASENS01.
* 12/01/88 kjm - created.
 SELECT Ca-Sens-File ASSIGN TO "CASENS01"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS IS Ca-Sens-Status.
