*****************************************************
*  Common Environment Division Boiler-Plate          *
*  Copied into every CA-series program, keeps the    *
*  printer/switch setup identical across the suite.  *
*****************************************************
*  11/01/88 kjm - created, lifted from envdiv.cob
*                 used across the PY/SL/GL suites.
 SOURCE-COMPUTER.   IBM-4381.
 OBJECT-COMPUTER.   IBM-4381.
 SPECIAL-NAMES.
     C01 IS TOP-OF-FORM
     UPSI-0 IS CA-RERUN-SWITCH
         ON STATUS IS CA-RERUN
         OFF STATUS IS CA-NOT-RERUN
     CLASS NUMERIC-TEXT IS "0123456789".
