*******************************************
*          Solar-Out Report (U5)          *
*******************************************
* File assigned logical name CASOLOUT.
* 03/02/90 kjm - created.
 SELECT Ca-Ss-File ASSIGN TO "CASOLOUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Ss-Status.
