*******************************************
*          Dash-Out Report (U4)           *
*******************************************
* File assigned logical name CADASOUT.
* 02/02/90 kjm - created.
 FD  Ca-Ds-File
     LABEL RECORDS ARE STANDARD.
 copy "wscadash.cob".
