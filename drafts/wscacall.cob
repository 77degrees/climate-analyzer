*****************************************************
*    Shared call linkage block - Climate Analyzer    *
*    copied into every CA-series sub-program's       *
*    linkage section ahead of its own parameters.    *
*****************************************************
*  14/01/88 kjm - created, lifted from wscall.cob
*                 used across the PY suite.
*  03/02/90 kjm - added CA-Return-Code, callers were
*                 testing Return-Code direct, ticket
*                 CA-0007.
 01  CA-Call-Control.
     03  CA-Called           pic x(8).
     03  CA-Caller           pic x(8).
     03  CA-Term-Code        pic 99.
     03  CA-Return-Code      pic 99.
