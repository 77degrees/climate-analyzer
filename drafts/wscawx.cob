*******************************************
*                                          *
*  Record Definition For Weather File     *
*      (outdoor weather observation)      *
*    Sorted ascending by Wx-Timestamp     *
*******************************************
*  File size 71 bytes.
*
* 15/01/88 kjm - Created, combines the old NWS feed
*                and the HA weather entity into one
*                store per analyst request.
* 28/01/88 kjm - Wx-Dewpoint, Wx-Heat-Index added for
*                feels-like on the dashboard snapshot.
* 05/03/92 rdt - 88-levels added on the null flags,
*                ticket CA-0017.
 01  Ca-Weather-Record.
     03  Wx-Timestamp          pic x(19).
     03  Wx-Source             pic x(10).
     03  Wx-Temperature        pic s9(3)v9(1)   comp-3.
     03  Wx-Temp-Null          pic x.
         88  Wx-Temp-Is-Null       value "Y".
     03  Wx-Humidity           pic s9(3)v9(1)   comp-3.
     03  Wx-Humidity-Null      pic x.
         88  Wx-Humidity-Is-Null   value "Y".
     03  Wx-Wind-Speed         pic s9(3)v9(1)   comp-3.
     03  Wx-Wind-Null          pic x.
         88  Wx-Wind-Is-Null       value "Y".
     03  Wx-Condition          pic x(30).
     03  Wx-Pressure           pic s9(2)v9(2)   comp-3.
     03  Wx-Pressure-Null      pic x.
         88  Wx-Pressure-Is-Null   value "Y".
     03  Wx-Dewpoint           pic s9(3)v9(1)   comp-3.
     03  Wx-Dewpoint-Null      pic x.
         88  Wx-Dewpoint-Is-Null   value "Y".
     03  Wx-Heat-Index         pic s9(3)v9(1)   comp-3.
     03  Wx-Heatidx-Null       pic x.
         88  Wx-Heatidx-Is-Null    value "Y".
     03  filler                pic x(6).
