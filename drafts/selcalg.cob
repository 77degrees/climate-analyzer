*******************************************
*     Import-Log Report - Output          *
*******************************************
* File assigned logical name CALOGOUT.
* 06/02/90 kjm - created.
 SELECT Ca-Log-File ASSIGN TO "CALOGOUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Log-Status.
