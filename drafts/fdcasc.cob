*******************************************
*     Source-C Spreadsheet Export - Input *
*     Flattened spreadsheet rows, same    *
*     logical columns as Source-B.        *
*******************************************
* 05/02/90 kjm - created.
 FD  Ca-Srcc-File
     LABEL RECORDS ARE STANDARD.
 01  Ca-Srcc-Line            pic x(400).
