*******************************************
*     Import-Log Report - Output          *
*     Per-file counts, unknown entity     *
*     list and run totals, one line each. *
*******************************************
* 06/02/90 kjm - created.
 FD  Ca-Log-File
     LABEL RECORDS ARE STANDARD.
 01  Ca-Log-Line             pic x(100).
