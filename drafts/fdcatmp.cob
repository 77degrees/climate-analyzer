*******************************************
*Readings Store - Unsorted Work File (Ca300 Only)*
*******************************************
* File assigned logical name CARDTMP1.
* 30/01/88 kjm - created, holds old-master + newly
*                imported rows prior to the sort step.
 FD  Ca-Rdtmp-File
     LABEL RECORDS ARE STANDARD.
 copy "wscaread.cob".
