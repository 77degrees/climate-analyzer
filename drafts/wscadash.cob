*******************************************
*                                          *
*  Record Definitions For Dash-Out        *
*      (U4 dashboard snapshot)            *
*    Stats record followed by one zone    *
*    card record per zone, sort-order     *
*    sequence.  Line-sequential report.   *
*******************************************
*  Ds record 30 bytes, Zc record 50 bytes.
*
* 02/02/90 kjm - Created.
* 16/02/90 kjm - Zc-Hvac-Mode/Action added, pulled
*                from the last climate sensor seen
*                in the zone per R20.
* 05/03/92 rdt - 88-levels added on the null flags,
*                ticket CA-0017.
 01  Ca-Dash-Stats-Record.
     03  Ds-Indoor-Temp        pic s9(3)v9(1).
     03  Ds-Indoor-Null        pic x.
         88  Ds-Indoor-Is-Null     value "Y".
     03  Ds-Outdoor-Temp       pic s9(3)v9(1).
     03  Ds-Outdoor-Null       pic x.
         88  Ds-Outdoor-Is-Null    value "Y".
     03  Ds-Delta              pic s9(3)v9(1).
     03  Ds-Delta-Null         pic x.
         88  Ds-Delta-Is-Null      value "Y".
     03  Ds-Humidity           pic s9(3)v9(1).
     03  Ds-Humidity-Null      pic x.
         88  Ds-Humidity-Is-Null   value "Y".
     03  Ds-Feels-Like         pic s9(3)v9(1).
     03  Ds-Feels-Null         pic x.
         88  Ds-Feels-Is-Null      value "Y".
     03  filler                pic x(8).
*
 01  Ca-Zone-Card-Record.
     03  Zc-Zone-Id            pic 9(4).
     03  Zc-Zone-Name          pic x(30).
     03  Zc-Avg-Temp           pic s9(3)v9(1).
     03  Zc-Avg-Temp-Null      pic x.
         88  Zc-Avg-Temp-Is-Null   value "Y".
     03  Zc-Avg-Humidity       pic s9(3)v9(1).
     03  Zc-Avg-Humidity-Null  pic x.
         88  Zc-Avg-Humid-Is-Null  value "Y".
     03  Zc-Hvac-Mode          pic x(10).
     03  Zc-Hvac-Action        pic x(10).
     03  filler                pic x(6).
