*****************************************************************
*                                                                *
*            Climate Analyzer - Dashboard Aggregator             *
*         Snapshot Stats + Zone Cards Run (U4)                  *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca400.
**
*    Author.           R D Tan, 04/04/92.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     04/04/92.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1992, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Builds the dashboard snapshot - overall
*                       indoor/outdoor stats followed by one card
*                       per zone, sort-order sequence.  Reads the
*                       sensor and zone masters, the latest
*                       weather observation, and the readings
*                       store in one pass each, keeping the
*                       latest reading per tracked sensor in an
*                       in-memory table (R17-R20).
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   None.
**
*    Functions Used.   None.
**
*    Error messages used.
*                       CA001 - sensor master would not open.
*                       CA002 - zone master would not open.
*                       CA003 - weather store would not open.
*                       CA004 - readings store would not open.
*                       CA015 - sensor table is full.
*                       CA016 - zone table is full.
**
* Changes:
* 04/04/92 rdt - 1.0.00 Created, ticket CA-0016.
* 19/08/93 psw - 1.0.01 Overall humidity now falls back to the
*                       weather store's humidity when no indoor
*                       humidity sensor reported, ticket CA-0020,
*                       per R19.
* 21/11/98 kjm - 1.0.02 Year 2000 review - no 2-digit year work
*                       anywhere in this program, signed off Y2K.
* 02/05/02 mjh - 1.0.03 Sensor table enlarged from 200 to 300
*                       entries, the sensor master outgrew it.
* 21/08/03 rdt - 1.0.04 88-levels added on the file statuses,
*                       the Eof switches and the table/latest-wx
*                       null flags, ticket CA-0017.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1992-2002.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
     copy "selcasn.cob".
     copy "selcazn.cob".
     copy "selcawx.cob".
     copy "selcard.cob".
     copy "selcads.cob".
*
 data                    division.
*================================
*
 file                    section.
*----------------------------
 copy "fdcasn.cob".
 copy "fdcazn.cob".
 copy "fdcawx.cob".
 copy "fdcard.cob".
 copy "fdcads.cob".
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA400 (1.0.04)".
*
 copy "wscacall.cob".
*
 01  Ws-File-Status.
     03  Ca-Sens-Status      pic xx.
         88  Ca-Sens-Ok          value "00".
     03  Ca-Zone-Status      pic xx.
         88  Ca-Zone-Ok          value "00".
     03  Ca-Wx-Status        pic xx.
         88  Ca-Wx-Ok            value "00".
     03  Ca-Read-Status      pic xx.
         88  Ca-Read-Ok          value "00".
     03  filler              pic x(6).
*
 01  Ws-Switches.
     03  Ws-Sens-Eof         pic x       value "N".
         88  Ws-At-Sens-Eof      value "Y".
     03  Ws-Zone-Eof         pic x       value "N".
         88  Ws-At-Zone-Eof      value "Y".
     03  Ws-Wx-Eof           pic x       value "N".
         88  Ws-At-Wx-Eof        value "Y".
     03  Ws-Read-Eof         pic x       value "N".
         88  Ws-At-Read-Eof      value "Y".
     03  filler              pic x(6).
*
 01  Ws-Counts.
     03  Ws-Sensor-Count     pic 9(3)    comp.
     03  Ws-Zone-Count       pic 9(2)    comp.
     03  Ws-Found-Sn-Ix      pic 9(3)    comp.
     03  Ws-Found-Zn-Ix      pic 9(2)    comp.
     03  filler              pic x(4).
*
*  One slot per sensor master record, carrying forward whatever
*  the readings scan (Bb040 below) finds as that sensor's latest
*  value - the readings file is sorted by sensor id then
*  timestamp, so the last record seen for a given sensor is
*  always its latest (R17-R20).
*
 01  Ws-Sensor-Entries.
     03  Ws-Sensor-Entry  occurs 300 times indexed by Sn-Ix.
         05  Tb-Sn-Id               pic 9(6)       comp.
         05  Tb-Sn-Domain           pic x(15).
         05  Tb-Sn-Device-Class     pic x(20).
         05  Tb-Sn-Zone-Id          pic 9(4)       comp.
         05  Tb-Sn-Is-Outdoor       pic x.
             88  Tb-Sn-Outdoor-Sensor   value "Y".
             88  Tb-Sn-Indoor-Sensor    value "N".
         05  Tb-Sn-Is-Tracked       pic x.
             88  Tb-Sn-Tracked-Sensor   value "Y".
             88  Tb-Sn-Not-Tracked      value "N".
         05  Tb-Sn-Has-Reading      pic x          value "N".
             88  Tb-Sn-Has-A-Reading    value "Y".
         05  Tb-Sn-Last-Value       pic s9(3)v9(1) comp-3.
         05  Tb-Sn-Last-Value-Null  pic x          value "Y".
             88  Tb-Sn-Last-Value-Is-Null value "Y".
         05  Tb-Sn-Last-Hvac-Mode   pic x(10).
         05  Tb-Sn-Last-Hvac-Action pic x(10).
         05  filler                 pic x(4).
*
*  One slot per zone master record, accumulating the sums this
*  run needs for the zone card averages (R17/R20).
*
 01  Ws-Zone-Entries.
     03  Ws-Zone-Entry    occurs 50 times indexed by Zn-Ix.
         05  Tb-Zn-Id             pic 9(4)       comp.
         05  Tb-Zn-Name           pic x(30).
         05  Tb-Zn-Sort           pic 9(4)       comp.
         05  Tb-Zn-Temp-Sum       pic s9(7)v9(1) comp-3.
         05  Tb-Zn-Temp-Cnt       pic 9(4)       comp.
         05  Tb-Zn-Humid-Sum      pic s9(7)v9(1) comp-3.
         05  Tb-Zn-Humid-Cnt      pic 9(4)       comp.
         05  Tb-Zn-Hvac-Mode      pic x(10).
         05  Tb-Zn-Hvac-Action    pic x(10).
         05  filler               pic x(4).
*
*  Ws-Swap-Hold is the exchange area for the zone bubble sort
*  below (Dd100) - same shape as one Ws-Zone-Entry slot.
*
 01  Ws-Swap-Hold.
     03  Sw-Id                pic 9(4)       comp.
     03  Sw-Name              pic x(30).
     03  Sw-Sort              pic 9(4)       comp.
     03  Sw-Temp-Sum          pic s9(7)v9(1) comp-3.
     03  Sw-Temp-Cnt          pic 9(4)       comp.
     03  Sw-Humid-Sum         pic s9(7)v9(1) comp-3.
     03  Sw-Humid-Cnt         pic 9(4)       comp.
     03  Sw-Hvac-Mode         pic x(10).
     03  Sw-Hvac-Action       pic x(10).
     03  filler               pic x(4).
*
 01  Ws-Sort-Work.
     03  Ws-Srt-I             pic 9(2)    comp.
     03  Ws-Srt-J             pic 9(2)    comp.
     03  Ws-Srt-Limit         pic 9(2)    comp.
*
*  Latest weather observation seen so far - Bb030 below just
*  keeps overwriting this as it reads the (ascending-sorted)
*  weather store, so whatever is left at end-of-file is the
*  latest one (R18/R19, feels-like).
*
 01  Ws-Wx-Latest.
     03  Ws-Wl-Temperature    pic s9(3)v9(1) comp-3.
     03  Ws-Wl-Temp-Null      pic x          value "Y".
         88  Ws-Wl-Temp-Is-Null   value "Y".
     03  Ws-Wl-Humidity       pic s9(3)v9(1) comp-3.
     03  Ws-Wl-Humid-Null     pic x          value "Y".
         88  Ws-Wl-Humid-Is-Null  value "Y".
     03  Ws-Wl-Heat-Index     pic s9(3)v9(1) comp-3.
     03  Ws-Wl-Heatidx-Null   pic x          value "Y".
         88  Ws-Wl-Heatidx-Is-Null value "Y".
     03  Ws-Wl-Found          pic x          value "N".
         88  Ws-Wl-Was-Found      value "Y".
*
*  Ws-Wx-Latest-R lets a trace Display dump the latest-weather
*  work area as one raw string, ticket CA-0016.
*
 01  Ws-Wx-Latest-R redefines Ws-Wx-Latest
                      pic x(13).
*
*  Running totals for the overall (non-zone) stats block.
*
 01  Ws-Overall-Accum.
     03  Ws-All-Temp-Sum      pic s9(7)v9(1) comp-3.
     03  Ws-All-Temp-Cnt      pic 9(4)       comp.
     03  Ws-All-Humid-Sum     pic s9(7)v9(1) comp-3.
     03  Ws-All-Humid-Cnt     pic 9(4)       comp.
*
*  Ws-Overall-Accum-R is the same trace idea as above, for the
*  overall accumulators.
*
 01  Ws-Overall-Accum-R redefines Ws-Overall-Accum
                          pic x(14).
*
 01  Ws-Dash-Work.
     03  Ws-Indoor-Avg        pic s9(3)v9(1) comp-3.
     03  Ws-Indoor-Null       pic x.
         88  Ws-Indoor-Is-Null    value "Y".
     03  Ws-Humid-Avg         pic s9(3)v9(1) comp-3.
     03  Ws-Humid-Null        pic x.
         88  Ws-Humid-Is-Null     value "Y".
*
*  Ws-Zone-Name-Trace is moved-to whenever a zone card is about
*  to be written, so an abend dump shows which zone was in
*  flight - Ws-Zt-First10 keeps the trace Display short.
*
 01  Ws-Zone-Name-Trace       pic x(30)   value spaces.
 01  Ws-Zone-Name-Trace-R redefines Ws-Zone-Name-Trace.
     03  Ws-Zt-First10        pic x(10).
     03  filler               pic x(20).
*
 procedure  division.
*===================
*
 Aa000-Main.
*
     perform  Bb000-Open-Files      thru Bb000-Exit.
     perform  Bb010-Load-Sensors    thru Bb010-Exit.
     perform  Bb020-Load-Zones      thru Bb020-Exit.
     perform  Bb030-Find-Latest-Wx  thru Bb030-Exit.
     perform  Bb040-Scan-Readings   thru Bb040-Exit.
     perform  Cc010-Compute-Overall thru Cc010-Exit.
     perform  Cc020-Compute-Zones   thru Cc020-Exit.
     perform  Dd100-Sort-Zones      thru Dd100-Exit.
     perform  Ee100-Write-Stats     thru Ee100-Exit.
     perform  Ee200-Write-Cards     thru Ee200-Exit.
     close    Ca-Sens-File Ca-Zone-File Ca-Wx-File Ca-Read-File
              Ca-Ds-File.
     stop     run.
*
*  Opens every file this run touches - all four inputs are
*  mandatory, the stats block cannot be built without them.
*
 Bb000-Open-Files.
*
     open     input Ca-Sens-File.
     if       not Ca-Sens-Ok
              display CA001 " " Ca-Sens-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Zone-File.
     if       not Ca-Zone-Ok
              display CA002 " " Ca-Zone-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Wx-File.
     if       not Ca-Wx-Ok
              display CA003 " " Ca-Wx-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     input Ca-Read-File.
     if       not Ca-Read-Ok
              display CA004 " " Ca-Read-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     open     output Ca-Ds-File.
 Bb000-Exit.  exit.
*
*  Loads the sensor master into Ws-Sensor-Entries, one slot per
*  record, in file order - the file order is what decides "last
*  climate sensor encountered" for a zone's mode/action (R20).
*
 Bb010-Load-Sensors.
*
     move     zero to Ws-Sensor-Count.
     read     Ca-Sens-File
              at end move "Y" to Ws-Sens-Eof.
     perform  Bb011-Next-Sensor thru Bb011-Exit
              until Ws-At-Sens-Eof.
 Bb010-Exit.  exit.
*
 Bb011-Next-Sensor.
*
     if       Ws-Sensor-Count = 300
              display CA015
              move 16 to Ca-Term-Code
              stop run
     end-if.
     add      1 to Ws-Sensor-Count.
     set      Sn-Ix to Ws-Sensor-Count.
     move     Sn-Id            to Tb-Sn-Id(Sn-Ix).
     move     Sn-Domain        to Tb-Sn-Domain(Sn-Ix).
     move     Sn-Device-Class  to Tb-Sn-Device-Class(Sn-Ix).
     move     Sn-Zone-Id       to Tb-Sn-Zone-Id(Sn-Ix).
     move     Sn-Is-Outdoor    to Tb-Sn-Is-Outdoor(Sn-Ix).
     move     Sn-Is-Tracked    to Tb-Sn-Is-Tracked(Sn-Ix).
     read     Ca-Sens-File
              at end move "Y" to Ws-Sens-Eof.
 Bb011-Exit.  exit.
*
*  Loads the zone master, accumulators start at zero/null - the
*  readings scan and Cc020 below fill them in.
*
 Bb020-Load-Zones.
*
     move     zero to Ws-Zone-Count.
     read     Ca-Zone-File
              at end move "Y" to Ws-Zone-Eof.
     perform  Bb021-Next-Zone thru Bb021-Exit
              until Ws-At-Zone-Eof.
 Bb020-Exit.  exit.
*
 Bb021-Next-Zone.
*
     if       Ws-Zone-Count = 50
              display CA016
              move 16 to Ca-Term-Code
              stop run
     end-if.
     add      1 to Ws-Zone-Count.
     set      Zn-Ix to Ws-Zone-Count.
     move     Zn-Id          to Tb-Zn-Id(Zn-Ix).
     move     Zn-Name        to Tb-Zn-Name(Zn-Ix).
     move     Zn-Sort-Order  to Tb-Zn-Sort(Zn-Ix).
     move     zero           to Tb-Zn-Temp-Sum(Zn-Ix)
                                 Tb-Zn-Temp-Cnt(Zn-Ix)
                                 Tb-Zn-Humid-Sum(Zn-Ix)
                                 Tb-Zn-Humid-Cnt(Zn-Ix).
     move     spaces         to Tb-Zn-Hvac-Mode(Zn-Ix)
                                 Tb-Zn-Hvac-Action(Zn-Ix).
     read     Ca-Zone-File
              at end move "Y" to Ws-Zone-Eof.
 Bb021-Exit.  exit.
*
*  Reads the weather store to end-of-file, overwriting
*  Ws-Wx-Latest each time - sorted ascending by timestamp, so
*  whatever is left when Eof hits is the latest observation.
*
 Bb030-Find-Latest-Wx.
*
     read     Ca-Wx-File
              at end move "Y" to Ws-Wx-Eof.
     perform  Bb031-Next-Wx thru Bb031-Exit
              until Ws-At-Wx-Eof.
 Bb030-Exit.  exit.
*
 Bb031-Next-Wx.
*
     move     Wx-Temperature   to Ws-Wl-Temperature.
     move     Wx-Temp-Null     to Ws-Wl-Temp-Null.
     move     Wx-Humidity      to Ws-Wl-Humidity.
     move     Wx-Humidity-Null to Ws-Wl-Humid-Null.
     move     Wx-Heat-Index    to Ws-Wl-Heat-Index.
     move     Wx-Heatidx-Null  to Ws-Wl-Heatidx-Null.
     move     "Y"              to Ws-Wl-Found.
     read     Ca-Wx-File
              at end move "Y" to Ws-Wx-Eof.
 Bb031-Exit.  exit.
*
*  Scans the whole readings store once, posting each row's
*  value/mode/action into its sensor's table slot - the file is
*  sorted by sensor id then timestamp, so the slot ends up
*  holding the latest reading for that sensor (R17-R20).
*
 Bb040-Scan-Readings.
*
     read     Ca-Read-File
              at end move "Y" to Ws-Read-Eof.
     perform  Bb041-Next-Reading thru Bb041-Exit
              until Ws-At-Read-Eof.
 Bb040-Exit.  exit.
*
 Bb041-Next-Reading.
*
     perform  Ff010-Find-Sensor thru Ff010-Exit.
     if       Ws-Found-Sn-Ix not = zero
              set  Sn-Ix to Ws-Found-Sn-Ix
              move Rd-Value        to Tb-Sn-Last-Value(Sn-Ix)
              move Rd-Value-Null   to Tb-Sn-Last-Value-Null(Sn-Ix)
              move Rd-Hvac-Mode    to Tb-Sn-Last-Hvac-Mode(Sn-Ix)
              move Rd-Hvac-Action
                to Tb-Sn-Last-Hvac-Action(Sn-Ix)
              move "Y"             to Tb-Sn-Has-Reading(Sn-Ix)
     end-if.
     read     Ca-Read-File
              at end move "Y" to Ws-Read-Eof.
 Bb041-Exit.  exit.
*
*  Linear search of the sensor table for Rd-Sensor-Id - the
*  table is small enough (300 slots) that a straight scan is
*  good enough, the same approach Ca300 uses for its own sensor
*  lookup.
*
 Ff010-Find-Sensor.
*
     move     zero to Ws-Found-Sn-Ix.
     perform  Ff011-Compare-Sensor thru Ff011-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count
              or Ws-Found-Sn-Ix not = zero.
 Ff010-Exit.  exit.
*
 Ff011-Compare-Sensor.
*
     if       Tb-Sn-Id(Sn-Ix) = Rd-Sensor-Id
              set Ws-Found-Sn-Ix to Sn-Ix
     end-if.
 Ff011-Exit.  exit.
*
*  Overall indoor/outdoor stats block (R17-R19) - averages the
*  tracked, indoor climate sensors for temperature and the
*  tracked, indoor humidity sensors for humidity, then falls
*  back to the weather store when no indoor humidity sensor
*  reported, ticket CA-0020.
*
 Cc010-Compute-Overall.
*
     move     zero to Ws-All-Temp-Sum Ws-All-Temp-Cnt
                       Ws-All-Humid-Sum Ws-All-Humid-Cnt.
     perform  Cc011-Add-One-Sensor thru Cc011-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count.
     if       Ws-All-Temp-Cnt = zero
              move zero to Ws-Indoor-Avg
              move "Y"  to Ws-Indoor-Null
     else
              compute Ws-Indoor-Avg rounded =
                      Ws-All-Temp-Sum / Ws-All-Temp-Cnt
              move "N" to Ws-Indoor-Null
     end-if.
     if       Ws-All-Humid-Cnt = zero
              move Ws-Wl-Humidity  to Ws-Humid-Avg
              move Ws-Wl-Humid-Null to Ws-Humid-Null
     else
              compute Ws-Humid-Avg rounded =
                      Ws-All-Humid-Sum / Ws-All-Humid-Cnt
              move "N" to Ws-Humid-Null
     end-if.
 Cc010-Exit.  exit.
*
 Cc011-Add-One-Sensor.
*
     if       Tb-Sn-Tracked-Sensor(Sn-Ix) and
              Tb-Sn-Indoor-Sensor(Sn-Ix) and
              Tb-Sn-Has-A-Reading(Sn-Ix) and
              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              if   Tb-Sn-Domain(Sn-Ix) = "climate"
                   add Tb-Sn-Last-Value(Sn-Ix) to Ws-All-Temp-Sum
                   add 1 to Ws-All-Temp-Cnt
              end-if
              if   Tb-Sn-Domain(Sn-Ix) = "sensor" and
                   Tb-Sn-Device-Class(Sn-Ix) = "humidity"
                   add Tb-Sn-Last-Value(Sn-Ix)
                     to Ws-All-Humid-Sum
                   add 1 to Ws-All-Humid-Cnt
              end-if
     end-if.
 Cc011-Exit.  exit.
*
*  Per-zone averages and the "last climate sensor wins" mode/
*  action rule (R20) - driven off the same sensor table, one
*  pass, in sensor-master file order.
*
 Cc020-Compute-Zones.
*
     perform  Cc021-Post-One-Sensor thru Cc021-Exit
              varying Sn-Ix from 1 by 1
              until Sn-Ix > Ws-Sensor-Count.
 Cc020-Exit.  exit.
*
 Cc021-Post-One-Sensor.
*
     if       Tb-Sn-Tracked-Sensor(Sn-Ix) and
              Tb-Sn-Indoor-Sensor(Sn-Ix) and
              Tb-Sn-Zone-Id(Sn-Ix) not = zero and
              Tb-Sn-Has-A-Reading(Sn-Ix)
              perform Ff030-Find-Zone thru Ff030-Exit
              if      Ws-Found-Zn-Ix not = zero
                      set Zn-Ix to Ws-Found-Zn-Ix
                      perform Cc022-Post-Zone-Value
                              thru Cc022-Exit
              end-if
     end-if.
 Cc021-Exit.  exit.
*
 Cc022-Post-Zone-Value.
*
     if       not Tb-Sn-Last-Value-Is-Null(Sn-Ix)
              if   Tb-Sn-Domain(Sn-Ix) = "climate"
                   add Tb-Sn-Last-Value(Sn-Ix)
                     to Tb-Zn-Temp-Sum(Zn-Ix)
                   add 1 to Tb-Zn-Temp-Cnt(Zn-Ix)
              end-if
              if   Tb-Sn-Domain(Sn-Ix) = "sensor" and
                   Tb-Sn-Device-Class(Sn-Ix) = "humidity"
                   add Tb-Sn-Last-Value(Sn-Ix)
                     to Tb-Zn-Humid-Sum(Zn-Ix)
                   add 1 to Tb-Zn-Humid-Cnt(Zn-Ix)
              end-if
     end-if.
     if       Tb-Sn-Domain(Sn-Ix) = "climate"
              move Tb-Sn-Last-Hvac-Mode(Sn-Ix)
                to Tb-Zn-Hvac-Mode(Zn-Ix)
              move Tb-Sn-Last-Hvac-Action(Sn-Ix)
                to Tb-Zn-Hvac-Action(Zn-Ix)
     end-if.
 Cc022-Exit.  exit.
*
*  Linear search of the zone table for a sensor's Zone-Id.
*
 Ff030-Find-Zone.
*
     move     zero to Ws-Found-Zn-Ix.
     perform  Ff031-Compare-Zone thru Ff031-Exit
              varying Zn-Ix from 1 by 1
              until Zn-Ix > Ws-Zone-Count
              or Ws-Found-Zn-Ix not = zero.
 Ff030-Exit.  exit.
*
 Ff031-Compare-Zone.
*
     if       Tb-Zn-Id(Zn-Ix) = Tb-Sn-Zone-Id(Sn-Ix)
              set Ws-Found-Zn-Ix to Zn-Ix
     end-if.
 Ff031-Exit.  exit.
*
*  Hand-sort of the zone table into Tb-Zn-Sort order before the
*  cards are written - same bubble-exchange shape Ca300 uses for
*  its readings merge, no Sort verb on this compiler.
*
 Dd100-Sort-Zones.
*
     if       Ws-Zone-Count < 2
              go to Dd100-Exit
     end-if.
     move     Ws-Zone-Count to Ws-Srt-Limit.
     perform  Dd110-Outer-Pass thru Dd110-Exit
              varying Ws-Srt-I from 1 by 1
              until Ws-Srt-I > Ws-Zone-Count - 1.
 Dd100-Exit.  exit.
*
 Dd110-Outer-Pass.
*
     perform  Dd120-Inner-Pass thru Dd120-Exit
              varying Ws-Srt-J from 1 by 1
              until Ws-Srt-J > Ws-Srt-Limit - Ws-Srt-I.
 Dd110-Exit.  exit.
*
 Dd120-Inner-Pass.
*
     if       Tb-Zn-Sort(Ws-Srt-J) > Tb-Zn-Sort(Ws-Srt-J + 1)
              move Ws-Zone-Entry(Ws-Srt-J)   to Ws-Swap-Hold
              move Ws-Zone-Entry(Ws-Srt-J + 1)
                to Ws-Zone-Entry(Ws-Srt-J)
              move Ws-Swap-Hold
                to Ws-Zone-Entry(Ws-Srt-J + 1)
     end-if.
 Dd120-Exit.  exit.
*
*  Writes the one stats record (R17-R19).
*
 Ee100-Write-Stats.
*
     move     Ws-Indoor-Avg       to Ds-Indoor-Temp.
     move     Ws-Indoor-Null      to Ds-Indoor-Null.
     move     Ws-Wl-Temperature   to Ds-Outdoor-Temp.
     move     Ws-Wl-Temp-Null     to Ds-Outdoor-Null.
     if       not Ws-Indoor-Is-Null and not Ws-Wl-Temp-Is-Null
              compute Ds-Delta = Ws-Indoor-Avg - Ws-Wl-Temperature
              move "N" to Ds-Delta-Null
     else
              move zero to Ds-Delta
              move "Y"  to Ds-Delta-Null
     end-if.
     move     Ws-Humid-Avg        to Ds-Humidity.
     move     Ws-Humid-Null       to Ds-Humidity-Null.
     move     Ws-Wl-Heat-Index    to Ds-Feels-Like.
     move     Ws-Wl-Heatidx-Null  to Ds-Feels-Null.
     write    Ca-Dash-Stats-Record.
 Ee100-Exit.  exit.
*
*  Writes one card per zone, in Tb-Zn-Sort order (R20).
*
 Ee200-Write-Cards.
*
     perform  Ee210-Write-One-Card thru Ee210-Exit
              varying Zn-Ix from 1 by 1
              until Zn-Ix > Ws-Zone-Count.
 Ee200-Exit.  exit.
*
 Ee210-Write-One-Card.
*
     move     Tb-Zn-Name(Zn-Ix) to Ws-Zone-Name-Trace.
     move     Tb-Zn-Id(Zn-Ix)   to Zc-Zone-Id.
     move     Tb-Zn-Name(Zn-Ix) to Zc-Zone-Name.
     if       Tb-Zn-Temp-Cnt(Zn-Ix) = zero
              move zero to Zc-Avg-Temp
              move "Y"  to Zc-Avg-Temp-Null
     else
              compute Zc-Avg-Temp rounded =
                      Tb-Zn-Temp-Sum(Zn-Ix) /
                      Tb-Zn-Temp-Cnt(Zn-Ix)
              move "N" to Zc-Avg-Temp-Null
     end-if.
     if       Tb-Zn-Humid-Cnt(Zn-Ix) = zero
              move zero to Zc-Avg-Humidity
              move "Y"  to Zc-Avg-Humidity-Null
     else
              compute Zc-Avg-Humidity rounded =
                      Tb-Zn-Humid-Sum(Zn-Ix) /
                      Tb-Zn-Humid-Cnt(Zn-Ix)
              move "N" to Zc-Avg-Humidity-Null
     end-if.
     move     Tb-Zn-Hvac-Mode(Zn-Ix)   to Zc-Hvac-Mode.
     move     Tb-Zn-Hvac-Action(Zn-Ix) to Zc-Hvac-Action.
     write    Ca-Zone-Card-Record.
 Ee210-Exit.  exit.
*
