*******************************************
*          Dash-Out Report (U4)           *
*******************************************
* File assigned logical name CADASOUT.
* 02/02/90 kjm - created.
 SELECT Ca-Ds-File ASSIGN TO "CADASOUT"
     ORGANIZATION IS LINE SEQUENTIAL
     FILE STATUS IS Ca-Ds-Status.
