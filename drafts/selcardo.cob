*******************************************
*Readings Store - New Master Output (Ca300 Only)*
*******************************************
* File assigned logical name CAREAD02.
* 30/01/88 kjm - created, Ca300 builds the merged,
*                deduped master in memory and writes
*                it out here one table entry at a time.
 SELECT Ca-Reado-File ASSIGN TO "CAREAD02"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS IS Ca-Reado-Status.
