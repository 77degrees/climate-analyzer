*******************************************
*    Weather Observation Store - Input    *
*******************************************
* File assigned logical name CAWX01.
* 15/01/88 kjm - created.
 SELECT Ca-Wx-File ASSIGN TO "CAWX01"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS IS Ca-Wx-Status.
