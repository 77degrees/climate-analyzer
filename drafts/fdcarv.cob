*******************************************
*     Recovery-Out Report (U1 Pass 1)     *
*******************************************
* File assigned logical name CARCVOUT.
* 20/01/88 kjm - created.
 FD  Ca-Rcv-File
     LABEL RECORDS ARE STANDARD.
 copy "wscarcv.cob".
