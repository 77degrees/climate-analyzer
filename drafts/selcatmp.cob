*******************************************
*Readings Store - Unsorted Work File (Ca300 Only)*
*******************************************
* File assigned logical name CARDTMP1.
* 30/01/88 kjm - created, holds old-master + newly
*                imported rows prior to the sort step.
 SELECT Ca-Rdtmp-File ASSIGN TO "CARDTMP1"
     ORGANIZATION IS SEQUENTIAL
     FILE STATUS IS Ca-Rdtmp-Status.
