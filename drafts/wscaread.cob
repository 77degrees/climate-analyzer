*******************************************
*                                          *
*  Record Definition For Reading File     *
*      (canonical sensor reading)         *
*    Sorted and keyed by Rd-Sensor-Id +   *
*    Rd-Timestamp (dup key rejected)      *
*******************************************
*  File size 89 bytes.
*
* 12/01/88 kjm - Created for climate suite conversion
*                from the HA poller db, replaces the
*                old per-platform csv dumps.
* 19/01/88 kjm - Added Rd-Fan-Mode, thermostats report
*                it separately from Hvac-Mode.
* 02/02/90 kjm - Null-flag bytes split out per value,
*                was one combined flag, caused grief
*                when only the setpoint was missing.
* 05/03/92 rdt - 88-levels added on the three null flags,
*                callers were comparing the raw byte to
*                "Y" all over the shop, ticket CA-0017.
 01  Ca-Reading-Record.
     03  Rd-Sensor-Id          pic 9(6)        comp.
     03  Rd-Timestamp          pic x(19).
     03  Rd-Value              pic s9(4)v9(2)  comp-3.
     03  Rd-Value-Null         pic x.
         88  Rd-Value-Is-Null      value "Y".
         88  Rd-Value-Present      value "N".
     03  Rd-Hvac-Action        pic x(10).
     03  Rd-Hvac-Mode          pic x(10).
     03  Rd-Setpoint-Heat      pic s9(3)v9(1)  comp-3.
     03  Rd-Sp-Heat-Null       pic x.
         88  Rd-Sp-Heat-Is-Null    value "Y".
         88  Rd-Sp-Heat-Present    value "N".
     03  Rd-Setpoint-Cool      pic s9(3)v9(1)  comp-3.
     03  Rd-Sp-Cool-Null       pic x.
         88  Rd-Sp-Cool-Is-Null    value "Y".
         88  Rd-Sp-Cool-Present    value "N".
     03  Rd-Fan-Mode           pic x(10).
     03  filler                pic x(8).
