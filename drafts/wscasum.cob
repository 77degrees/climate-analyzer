*******************************************
*                                          *
*  Record Definition For Summary-Out      *
*      (U2 metrics summary record)        *
*    Line-sequential report record.       *
*******************************************
*  File size 80 bytes.
*
* 25/01/88 kjm - Created.
* 05/03/92 rdt - Filler reserve widened out to the 80-byte
*                shop standard, byte positions noted per
*                field, ticket CA-0017.
 01  Ca-Summary-Record.
*        positions 01-06 - average recovery time across the
*        scoped date range, minutes, one decimal.
     03  Ms-Avg-Recovery-Min   pic s9(5)v9(1).
*        positions 07-10 - pct of scoped hours spent heating
*        or cooling (R1-R7 of the metrics engine).
     03  Ms-Duty-Cycle-Pct     pic s9(3)v9(1).
*        positions 11-14 - average temperature drift from
*        setpoint while idle, degrees F.
     03  Ms-Hold-Efficiency    pic s9(3)v9(1).
*        positions 15-17 - composite 0-100 efficiency score.
     03  Ms-Efficiency-Score   pic 9(3).
*        positions 18-80 - reserve.  Spare for the sensor id
*        and date-range the summary covers, should a future
*        release want them echoed back on SUMMARY-OUT as well
*        as on the run-parameter card.
     03  filler                pic x(63).
