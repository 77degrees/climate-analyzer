*******************************************
*    Weather Observation Store - Input    *
*******************************************
* File assigned logical name CAWX01.
* 15/01/88 kjm - created.
 FD  Ca-Wx-File
     LABEL RECORDS ARE STANDARD.
 copy "wscawx.cob".
