*****************************************************************
*                                                                *
*              Climate Analyzer - U1 Metrics Engine              *
*         Recovery / Duty / Hold / Energy-Profile Run           *
*                                                                *
*****************************************************************
*
 identification          division.
*===============================
*
**
      program-id.       ca100.
**
*    Author.           K J Marsh, 22/01/89.
*                       For Meadowlark Systems.
**
*    Installation.     Meadowlark Systems - Climate Division.
**
*    Date-Written.     22/01/89.
**
*    Date-Compiled.
**
*    Security.         Copyright (C) 1989, Meadowlark Systems.
*                       Distributed under the GNU General Public
*                       License.  See file COPYING for details.
**
*    Remarks.          Stand-alone run of the U1 metrics engine
*                       for one sensor and date range, scoped by
*                       the run-parameter card.  Calls Ca190 for
*                       the recovery/duty/hold passes and does
*                       the energy-profile pass itself, since
*                       that pass is not shared with Ca200.
**
*    Version.          See Prog-Name in Ws.
**
*    Called Modules.   Ca190 (recovery/duty/hold core).
**
*    Functions Used.   None.
**
*    Error messages used.
*                       CA001 - run-parameter card would not open.
*                       CA002 - readings store would not open.
**
* Changes:
* 22/01/89 kjm - 1.0.00 Created, split the old combined metrics
*                       endpoint into this stand-alone run and
*                       the summary run (Ca200).
* 03/08/89 psw - 1.0.01 Energy-profile outdoor-avg-temp added,
*                       merges the weather store by day, ticket
*                       CA-0005.
* 14/03/92 rdt - 1.0.02 Duty-Out and Recovery-Out now open
*                       extend rather than output when the same
*                       parameter card is re-run same day, ticket
*                       CA-0014.  (Reverted 1.0.03 - analysts
*                       want a clean file each run.)
* 20/03/92 rdt - 1.0.03 Reverted 1.0.02, back to plain output.
* 21/11/98 kjm - 1.0.04 Year 2000 review - no 2-digit year work
*                       anywhere in this program, signed off Y2K.
* 19/06/01 mjh - 1.0.05 Table sizes kept in step with Ca190 after
*                       the event table was enlarged there.
* 12/10/03 rdt - 1.0.06 88-levels added on the file statuses and
*                       the switch/null bytes, ticket CA-0017.
* 19/10/03 rdt - 1.0.07 Weather-merge now honours the run's own
*                       scope bounds, a boundary-date observation
*                       outside the scoped time was folding into
*                       the outdoor average, ticket CA-0034.
**
*****************************************************************
*
* Copyright Notice.
* ****************
*
* This program is part of the Climate Analyzer batch suite and is
* Copyright (c) Meadowlark Systems, 1989-2001.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation.
*
*****************************************************************
*
 environment             division.
*===============================
*
 configuration           section.
 copy "caenvdiv.cob".
*
 input-output            section.
 file-control.
     copy "selcapm.cob".
     copy "selcard.cob".
     copy "selcawx.cob".
     copy "selcarv.cob".
     copy "selcadc.cob".
     copy "selcaep.cob".
*
 data                    division.
*================================
*
 file                    section.
*----------------------------
 copy "fdcapm.cob".
 copy "fdcard.cob".
 copy "fdcawx.cob".
 copy "fdcarv.cob".
 copy "fdcadc.cob".
 copy "fdcaep.cob".
*
 working-storage         section.
*-----------------------------
 77  Prog-Name           pic x(15) value "CA100 (1.0.07)".
*
 copy "wscacall.cob".
*
 01  Ws-File-Status.
     03  Ca-Parm-Status      pic xx.
         88  Ca-Parm-Ok          value "00".
     03  Ca-Read-Status      pic xx.
         88  Ca-Read-Ok          value "00".
     03  Ca-Wx-Status        pic xx.
         88  Ca-Wx-Ok            value "00".
     03  Ca-Rcv-Status       pic xx.
         88  Ca-Rcv-Ok           value "00".
     03  Ca-Dc-Status        pic xx.
         88  Ca-Dc-Ok            value "00".
     03  Ca-Ep-Status        pic xx.
         88  Ca-Ep-Ok            value "00".
     03  filler              pic x(4).
*
 01  Ws-Switches.
     03  Ws-Read-Eof         pic x       value "N".
         88  Ws-At-Read-Eof      value "Y".
     03  Ws-Wx-Eof           pic x       value "N".
         88  Ws-At-Wx-Eof        value "Y".
     03  Ws-Wx-Pending       pic x       value "N".
         88  Ws-Wx-Is-Pending    value "Y".
     03  filler              pic x(4).
*
*  Ws-Scope-Start-Date below is used only in the run-banner
*  display, to echo the card back without a Reference Mod.
*
 01  Ws-Run-Scope.
     03  Ws-Scope-Sensor     pic 9(6)    comp.
     03  Ws-Scope-Start-Ts   pic x(19).
     03  Ws-Scope-Start-R redefines Ws-Scope-Start-Ts.
         05  Ws-Scope-Start-Date  pic x(10).
         05  filler               pic x(9).
     03  Ws-Scope-End-Ts     pic x(19).
     03  Ws-Scope-End-R redefines Ws-Scope-End-Ts.
         05  Ws-Scope-End-Date    pic x(10).
         05  filler               pic x(9).
     03  filler              pic x(4).
*
*  Ws-Energy-Accum - pass 4 day accumulator, one calendar day
*  at a time, same control-break shape as Ca190's duty pass.
*
 01  Ws-Energy-Accum.
     03  Ws-Ep-Cur-Date      pic x(10)       value spaces.
     03  Ws-Ep-Cur-Date-R redefines Ws-Ep-Cur-Date.
         05  Ws-Ep-Cur-Yr    pic x(4).
         05  filler          pic x.
         05  Ws-Ep-Cur-Mo    pic x(2).
         05  filler          pic x.
         05  Ws-Ep-Cur-Dy    pic x(2).
     03  Ws-Ep-Heat-Cnt      pic 9(5)        comp.
     03  Ws-Ep-Cool-Cnt      pic 9(5)        comp.
     03  Ws-Ep-Total-Cnt     pic 9(5)        comp.
     03  Ws-Ep-Wx-Sum        pic s9(7)v9(2)  comp-3.
     03  Ws-Ep-Wx-Count      pic 9(5)        comp.
     03  filler              pic x(4).
*
 01  Ws-Energy-Work.
     03  Ws-Ep-Samp-Phr      pic s9(5)v9(3)  comp-3.
     03  Ws-Ep-Scale         pic s9(3)v9(5)  comp-3.
     03  Ws-Ep-Heat-Hrs      pic s9(3)v9(1)  comp-3.
     03  Ws-Ep-Cool-Hrs      pic s9(3)v9(1)  comp-3.
     03  Ws-Ep-Out-Avg       pic s9(3)v9(1)  comp-3.
     03  filler              pic x(4).
*
*  Call block for Ca190, laid out to match its own Linkage
*  Section - Ca190 is Called here, not Copied.
*
 01  Ca190-Linkage.
     03  Ca190-Sensor-Id         pic 9(6)    comp.
     03  Ca190-Start-Ts          pic x(19).
     03  Ca190-End-Ts            pic x(19).
     03  Ca190-Event-Count       pic 9(4)    comp.
     03  Ca190-Event-Table       occurs 500 times
                                  indexed by Ca190-Ev-Ix.
         05  Ev-Start-Ts         pic x(19).
         05  Ev-End-Ts           pic x(19).
         05  Ev-Duration         pic s9(5)v9(1)  comp-3.
         05  Ev-Action           pic x(10).
         05  Ev-Start-Temp       pic s9(3)v9(1)  comp-3.
         05  Ev-End-Temp         pic s9(3)v9(1)  comp-3.
         05  Ev-End-Null         pic x.
             88  Ev-End-Is-Null      value "Y".
         05  Ev-Setpoint         pic s9(3)v9(1)  comp-3.
         05  Ev-Setpoint-Null    pic x.
             88  Ev-Setpoint-Is-Null value "Y".
         05  Ev-Outdoor-Temp     pic s9(3)v9(1)  comp-3.
         05  Ev-Outdoor-Null     pic x.
             88  Ev-Outdoor-Is-Null  value "Y".
         05  Ev-Success          pic x.
             88  Ev-Was-Success      value "Y".
         05  filler              pic x(4).
     03  Ca190-Day-Count         pic 9(4)    comp.
     03  Ca190-Day-Table         occurs 400 times
                                  indexed by Ca190-Dy-Ix.
         05  Dy-Date             pic x(10).
         05  Dy-Heat-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Cool-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Idle-Pct         pic s9(3)v9(1)  comp-3.
         05  Dy-Off-Pct          pic s9(3)v9(1)  comp-3.
         05  filler              pic x(4).
     03  Ca190-Hold-Efficiency   pic s9(3)v9(1)  comp-3.
     03  filler                  pic x(4).
*
 procedure  division.
*===================
*
 Aa000-Main.
*
     move     spaces to Ca-Call-Control.
     move     "CA100"  to Ca-Caller.
     move     "CA190"  to Ca-Called.
     move     zero     to Ca-Term-Code Ca-Return-Code.
     perform  Bb000-Read-Parm-Card   thru Bb000-Exit.
     display  "CA100 METRICS ENGINE - SENSOR " Ws-Scope-Sensor
              " " Ws-Scope-Start-Date " TO " Ws-Scope-End-Date.
     perform  Bb010-Call-Metrics-Core thru Bb010-Exit.
     perform  Bb020-Write-Recovery   thru Bb020-Exit.
     perform  Bb030-Write-Duty       thru Bb030-Exit.
     perform  Bb040-Energy-Pass      thru Bb040-Exit.
     stop     run.
*
*  Reads the single-record run-parameter card (sensor and date
*  range for this run).  One record only - extra records, if
*  any, are ignored.
*
 Bb000-Read-Parm-Card.
*
     open     input Ca-Parm-File.
     if       not Ca-Parm-Ok
              display "CA001 PARM CARD WOULD NOT OPEN "
                      Ca-Parm-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     read     Ca-Parm-File.
     move     Pm-Sensor-Id to Ws-Scope-Sensor.
     move     Pm-Start-Ts  to Ws-Scope-Start-Ts.
     move     Pm-End-Ts    to Ws-Scope-End-Ts.
     close    Ca-Parm-File.
 Bb000-Exit.  exit.
*
 Bb010-Call-Metrics-Core.
*
     move     Ws-Scope-Sensor   to Ca190-Sensor-Id.
     move     Ws-Scope-Start-Ts to Ca190-Start-Ts.
     move     Ws-Scope-End-Ts   to Ca190-End-Ts.
     call     "ca190" using Ca-Call-Control Ca190-Linkage.
 Bb010-Exit.  exit.
*
*  Writes one Recovery-Out record per event returned by Ca190
*  (R1-R3).
*
 Bb020-Write-Recovery.
*
     open     output Ca-Rcv-File.
     perform  Cc010-Format-Recovery thru Cc010-Exit
              varying Ca190-Ev-Ix from 1 by 1
              until Ca190-Ev-Ix > Ca190-Event-Count.
     close    Ca-Rcv-File.
 Bb020-Exit.  exit.
*
 Cc010-Format-Recovery.
*
     move     Ev-Start-Ts(Ca190-Ev-Ix)    to Rv-Start-Ts.
     move     Ev-End-Ts(Ca190-Ev-Ix)      to Rv-End-Ts.
     move     Ev-Duration(Ca190-Ev-Ix)    to Rv-Duration-Min.
     move     Ev-Action(Ca190-Ev-Ix)      to Rv-Action.
     move     Ev-Start-Temp(Ca190-Ev-Ix)  to Rv-Start-Temp.
     move     Ev-End-Temp(Ca190-Ev-Ix)    to Rv-End-Temp.
     move     Ev-Setpoint(Ca190-Ev-Ix)    to Rv-Setpoint.
     move     Ev-Setpoint-Null(Ca190-Ev-Ix)
                                          to Rv-Setpoint-Null.
     move     Ev-Outdoor-Temp(Ca190-Ev-Ix) to Rv-Outdoor-Temp.
     move     Ev-Outdoor-Null(Ca190-Ev-Ix) to Rv-Outdoor-Null.
     move     Ev-Success(Ca190-Ev-Ix)      to Rv-Success.
     write    Ca-Recovery-Record.
 Cc010-Exit.  exit.
*
*  Writes one Duty-Out record per day returned by Ca190 (R4).
*
 Bb030-Write-Duty.
*
     open     output Ca-Dc-File.
     perform  Cc020-Format-Duty thru Cc020-Exit
              varying Ca190-Dy-Ix from 1 by 1
              until Ca190-Dy-Ix > Ca190-Day-Count.
     close    Ca-Dc-File.
 Bb030-Exit.  exit.
*
 Cc020-Format-Duty.
*
     move     Dy-Date(Ca190-Dy-Ix)      to Dc-Date.
     move     Dy-Heat-Pct(Ca190-Dy-Ix)  to Dc-Heating-Pct.
     move     Dy-Cool-Pct(Ca190-Dy-Ix)  to Dc-Cooling-Pct.
     move     Dy-Idle-Pct(Ca190-Dy-Ix)  to Dc-Idle-Pct.
     move     Dy-Off-Pct(Ca190-Dy-Ix)   to Dc-Off-Pct.
     write    Ca-Duty-Record.
 Cc020-Exit.  exit.
*
*  Pass 4 - energy profile, its own scan since it is not
*  shared with Ca200 (R6, plus the outdoor-avg-temp merge).
*
 Bb040-Energy-Pass.
*
     move     "N" to Ws-Read-Eof Ws-Wx-Eof Ws-Wx-Pending.
     move     spaces to Ws-Ep-Cur-Date.
     move     zero   to Ws-Ep-Heat-Cnt Ws-Ep-Cool-Cnt
                         Ws-Ep-Total-Cnt Ws-Ep-Wx-Sum
                         Ws-Ep-Wx-Count.
     open     input  Ca-Read-File Ca-Wx-File.
     open     output Ca-Ep-File.
     if       not Ca-Read-Ok
              display "CA002 READINGS STORE WOULD NOT OPEN "
                      Ca-Read-Status
              move 16 to Ca-Term-Code
              stop run
     end-if.
     perform  Dd010-Next-Energy-Reading thru Dd010-Exit
              until Ws-At-Read-Eof.
     if       Ws-Ep-Cur-Date not = spaces
              perform Dd050-Emit-Energy-Day thru Dd050-Exit
     end-if.
     close    Ca-Read-File Ca-Wx-File Ca-Ep-File.
 Bb040-Exit.  exit.
*
 Dd010-Next-Energy-Reading.
*
     read     Ca-Read-File
              at end    move "Y" to Ws-Read-Eof
              not at end
                        perform Dd020-Check-Energy
                           thru Dd020-Exit
     end-read.
 Dd010-Exit.  exit.
*
 Dd020-Check-Energy.
*
     if       Rd-Sensor-Id > Ws-Scope-Sensor
              move "Y" to Ws-Read-Eof
              go to Dd020-Exit
     end-if.
     if       Rd-Sensor-Id < Ws-Scope-Sensor or
              Rd-Timestamp < Ws-Scope-Start-Ts or
              Rd-Timestamp > Ws-Scope-End-Ts or
              Rd-Hvac-Action = spaces
              go to Dd020-Exit
     end-if.
     if       Rd-Timestamp(1:10) not = Ws-Ep-Cur-Date
              if   Ws-Ep-Cur-Date not = spaces
                   perform Dd050-Emit-Energy-Day thru Dd050-Exit
              end-if
              move Rd-Timestamp(1:10) to Ws-Ep-Cur-Date
              move zero to Ws-Ep-Heat-Cnt Ws-Ep-Cool-Cnt
                            Ws-Ep-Total-Cnt Ws-Ep-Wx-Sum
                            Ws-Ep-Wx-Count
     end-if.
     add      1 to Ws-Ep-Total-Cnt.
     evaluate Rd-Hvac-Action
       when   "heating"    add 1 to Ws-Ep-Heat-Cnt
       when   "cooling"    add 1 to Ws-Ep-Cool-Cnt
     end-evaluate.
 Dd020-Exit.  exit.
*
*  Emits the accumulated energy-profile day (R6), after first
*  folding in any weather observations for that calendar date
*  still sitting ahead of the readings scan.
*
 Dd050-Emit-Energy-Day.
*
     perform  Ee010-Merge-Weather-Day thru Ee010-Exit
              until Ws-At-Wx-Eof or
                    Wx-Timestamp(1:10) > Ws-Ep-Cur-Date.
     move     Ws-Ep-Cur-Date to Ep-Date.
     if       Ws-Ep-Wx-Count = zero
              move zero to Ep-Outdoor-Avg-Temp
              move "Y"  to Ep-Outdoor-Null
     else
              compute Ws-Ep-Out-Avg rounded =
                      Ws-Ep-Wx-Sum / Ws-Ep-Wx-Count
              move Ws-Ep-Out-Avg to Ep-Outdoor-Avg-Temp
              move "N" to Ep-Outdoor-Null
     end-if.
     if       Ws-Ep-Total-Cnt > 24
              compute Ws-Ep-Scale rounded =
                      24 / Ws-Ep-Total-Cnt
     else
              move 1 to Ws-Ep-Scale
     end-if.
     compute  Ws-Ep-Heat-Hrs rounded =
              Ws-Ep-Heat-Cnt * Ws-Ep-Scale.
     compute  Ws-Ep-Cool-Hrs rounded =
              Ws-Ep-Cool-Cnt * Ws-Ep-Scale.
     move     Ws-Ep-Heat-Hrs to Ep-Heating-Hours.
     move     Ws-Ep-Cool-Hrs to Ep-Cooling-Hours.
     compute  Ep-Total-Hours rounded =
              Ws-Ep-Heat-Hrs + Ws-Ep-Cool-Hrs.
     write    Ca-Profile-Record.
 Dd050-Exit.  exit.
*
*  Reads ahead through the weather store while its date still
*  belongs to the day being emitted, or to a day already past
*  (skipped because no reading fell on it).  A record dated
*  later than the day being emitted is left Pending for the
*  next call.
*
*  19/10/03 rdt - accept test below also holds the observation
*  inside Ws-Scope-Start-Ts/Ws-Scope-End-Ts, the bound already
*  applied to the Readings scan in Dd020-Check-Energy, so a
*  weather row on the boundary date outside the scoped time is
*  excluded, not folded into the average, ticket CA-0034.
*
 Ee010-Merge-Weather-Day.
*
     if       not Ws-Wx-Is-Pending
              read Ca-Wx-File
                   at end    move "Y" to Ws-Wx-Eof
                   not at end
                             move "Y" to Ws-Wx-Pending
              end-read
     end-if.
     if       Ws-Wx-Is-Pending and not Ws-At-Wx-Eof
              if   Wx-Timestamp(1:10) = Ws-Ep-Cur-Date and
                   not Wx-Temp-Is-Null and
                   Wx-Timestamp not < Ws-Scope-Start-Ts and
                   Wx-Timestamp not > Ws-Scope-End-Ts
                   add Wx-Temperature to Ws-Ep-Wx-Sum
                   add 1              to Ws-Ep-Wx-Count
              end-if
              if   Wx-Timestamp(1:10) not > Ws-Ep-Cur-Date
                   move "N" to Ws-Wx-Pending
              end-if
     end-if.
 Ee010-Exit.  exit.
