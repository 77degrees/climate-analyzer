000100*******************************************                               
000200*     Profile-Out Report (U1 Pass 4)      *                               
000300*******************************************                               
000400* File assigned logical name CAEPROUT.                                    
000500* 21/01/88 kjm - created.                                                 
000600 SELECT Ca-Ep-File ASSIGN TO "CAEPROUT"                                   
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Ep-Status.                                         
