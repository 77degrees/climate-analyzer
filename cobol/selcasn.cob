000100*******************************************                               
000200*          Sensor Master - Input          *                               
000300*******************************************                               
000400* File assigned logical name CASENS01.                                    
000500* 12/01/88 kjm - created.                                                 
000600 SELECT Ca-Sens-File ASSIGN TO "CASENS01"                                 
000700     ORGANIZATION IS SEQUENTIAL                                           
000800     FILE STATUS IS Ca-Sens-Status.                                       
