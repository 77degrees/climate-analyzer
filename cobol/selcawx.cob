000100*******************************************                               
000200*    Weather Observation Store - Input    *                               
000300*******************************************                               
000400* File assigned logical name CAWX01.                                      
000500* 15/01/88 kjm - created.                                                 
000600 SELECT Ca-Wx-File ASSIGN TO "CAWX01"                                     
000700     ORGANIZATION IS SEQUENTIAL                                           
000800     FILE STATUS IS Ca-Wx-Status.                                         
