000100*******************************************                               
000200*         Readings Store - Input          *                               
000300*******************************************                               
000400* File assigned logical name CAREAD01.                                    
000500* 12/01/88 kjm - created.                                                 
000600 FD  Ca-Read-File                                                         
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscaread.cob".                                                     
