000100*******************************************                               
000200*       Duty-Out Report (U1 Pass 2)       *                               
000300*******************************************                               
000400* File assigned logical name CADUTOUT.                                    
000500* 20/01/88 kjm - created.                                                 
000600 FD  Ca-Dc-File                                                           
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscaduty.cob".                                                     
