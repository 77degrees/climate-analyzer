000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Summary-Out      *                               
000400*      (U2 metrics summary record)        *                               
000500*    Line-sequential report record.       *                               
000600*******************************************                               
000700*  File size 80 bytes.                                                    
000800*                                                                         
000900* 25/01/88 kjm - Created.                                                 
001000* 05/03/92 rdt - Filler reserve widened out to the 80-byte                
001100*                shop standard, byte positions noted per                  
001200*                field, ticket CA-0017.                                   
001300 01  Ca-Summary-Record.                                                   
001400*        positions 01-06 - average recovery time across the               
001500*        scoped date range, minutes, one decimal.                         
001600     03  Ms-Avg-Recovery-Min   pic s9(5)v9(1).                            
001700*        positions 07-10 - pct of scoped hours spent heating              
001800*        or cooling (R1-R7 of the metrics engine).                        
001900     03  Ms-Duty-Cycle-Pct     pic s9(3)v9(1).                            
002000*        positions 11-14 - average temperature drift from                 
002100*        setpoint while idle, degrees F.                                  
002200     03  Ms-Hold-Efficiency    pic s9(3)v9(1).                            
002300*        positions 15-17 - composite 0-100 efficiency score.              
002400     03  Ms-Efficiency-Score   pic 9(3).                                  
002500*        positions 18-80 - reserve.  Spare for the sensor id              
002600*        and date-range the summary covers, should a future               
002700*        release want them echoed back on SUMMARY-OUT as well             
002800*        as on the run-parameter card.                                    
002900     03  filler                pic x(63).                                 
