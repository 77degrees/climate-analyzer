000100*******************************************                               
000200*     Profile-Out Report (U1 Pass 4)      *                               
000300*******************************************                               
000400* File assigned logical name CAEPROUT.                                    
000500* 21/01/88 kjm - created.                                                 
000600 FD  Ca-Ep-File                                                           
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscaenrg.cob".                                                     
