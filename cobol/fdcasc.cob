000100*******************************************                               
000200*     Source-C Spreadsheet Export - Input *                               
000300*     Flattened spreadsheet rows, same    *                               
000400*     logical columns as Source-B.        *                               
000500*******************************************                               
000600* 05/02/90 kjm - created.                                                 
000700 FD  Ca-Srcc-File                                                         
000800     LABEL RECORDS ARE STANDARD.                                          
000900 01  Ca-Srcc-Line            pic x(400).                                  
