000100*****************************************************                     
000200*  Common Environment Division Boiler-Plate          *                    
000300*  Copied into every CA-series program, keeps the    *                    
000400*  printer/switch setup identical across the suite.  *                    
000500*****************************************************                     
000600*  11/01/88 kjm - created, lifted from envdiv.cob                         
000700*                 used across the PY/SL/GL suites.                        
000800 SOURCE-COMPUTER.   IBM-4381.                                             
000900 OBJECT-COMPUTER.   IBM-4381.                                             
001000 SPECIAL-NAMES.                                                           
001100     C01 IS TOP-OF-FORM                                                   
001200     UPSI-0 IS CA-RERUN-SWITCH                                            
001300         ON STATUS IS CA-RERUN                                            
001400         OFF STATUS IS CA-NOT-RERUN                                       
001500     CLASS NUMERIC-TEXT IS "0123456789".                                  
