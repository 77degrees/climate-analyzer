000100*******************************************                               
000200*     Source-A Meter Csv - Input          *                               
000300*     Per-minute temp/humidity export.    *                               
000400*     Header line first, then data rows.  *                               
000500*******************************************                               
000600* 05/02/90 kjm - created.                                                 
000700 FD  Ca-Srca-File                                                         
000800     LABEL RECORDS ARE STANDARD.                                          
000900 01  Ca-Srca-Line            pic x(200).                                  
