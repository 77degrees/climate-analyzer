000100*******************************************                               
000200*     Source-A Meter Csv - Input          *                               
000300*******************************************                               
000400* File assigned logical name CASRCA01.                                    
000500* 05/02/90 kjm - created.                                                 
000600 SELECT Ca-Srca-File ASSIGN TO "CASRCA01"                                 
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Srca-Status.                                       
