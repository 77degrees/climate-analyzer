000100*****************************************************************         
000200*                                                                *        
000300*            Climate Analyzer - Solar Status Run                *         
000400*       Production/Consumption/Battery/Rain Snapshot (U5)       *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca500.                                            
001300**                                                                        
001400*    Author.           P S Wray, 22/02/90.                                
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     22/02/90.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1990, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Builds the solar/battery/rain snapshot             
002800*                       record - one read of the sensor master            
002900*                       and the readings store, then a keyword            
003000*                       search of the entity-id text per figure           
003100*                       (production, consumption, net, energy,            
003200*                       forecast, battery, rain), restricted to           
003300*                       the owning platform for each.                     
003400**                                                                        
003500*    Version.          See Prog-Name in Ws.                               
003600**                                                                        
003700*    Called Modules.   None.                                              
003800**                                                                        
003900*    Functions Used.   None.                                              
004000**                                                                        
004100*    Error messages used.                                                 
004200*                       CA001 - sensor master would not open.             
004300*                       CA004 - readings store would not open.            
004400*                       CA015 - sensor table is full.                     
004500**                                                                        
004600* Changes:                                                                
004700* 22/02/90 psw - 1.0.00 Created, ticket CA-0017.                          
004800* 14/09/90 psw - 1.0.01 W-to-Kw rule added for consumption/net,           
004900*                       the Enphase feed started reporting some           
005000*                       circuits in watts instead of kilowatts,           
005100*                       ticket CA-0018, per R21.                          
005200* 09/11/93 rdt - 1.0.02 Forecast-Solar "_2" sibling rule added,           
005300*                       the forecast feed briefly duplicated              
005400*                       every entity with a "_2" suffix during            
005500*                       its own re-deploy, ticket CA-0023, per            
005600*                       R23.                                              
005700* 21/11/98 kjm - 1.0.03 Year 2000 review - no date fields in              
005800*                       this program, signed off Y2K.                     
005900* 05/01/00 kjm - 1.0.04 Battery sum corrected to stay null when           
006000*                       no Encharge unit has reported, was coming         
006100*                       out zero and alarming the dashboard,              
006200*                       ticket CA-0026, per R22.                          
006300* 09/09/03 rdt - 1.0.05 88-levels added on the file statuses and          
006400*                       the table/keyword flag bytes, ticket              
006500*                       CA-0017.                                          
006600**                                                                        
006700*****************************************************************         
006800*                                                                         
006900* Copyright Notice.                                                       
007000* ****************                                                        
007100*                                                                         
007200* This program is part of the Climate Analyzer batch suite and is         
007300* Copyright (c) Meadowlark Systems, 1990-2000.                            
007400*                                                                         
007500* This program is free software; you can redistribute it and/or           
007600* modify it under the terms of the GNU General Public License as          
007700* published by the Free Software Foundation.                              
007800*                                                                         
007900*****************************************************************         
008000*                                                                         
008100 environment             division.                                        
008200*===============================                                          
008300*                                                                         
008400 configuration           section.                                         
008500 copy "caenvdiv.cob".                                                     
008600*                                                                         
008700 input-output            section.                                         
008800 file-control.                                                            
008900     copy "selcasn.cob".                                                  
009000     copy "selcard.cob".                                                  
009100     copy "selcass.cob".                                                  
009200*                                                                         
009300 data                    division.                                        
009400*================================                                         
009500*                                                                         
009600 file                    section.                                         
009700*----------------------------                                             
009800 copy "fdcasn.cob".                                                       
009900 copy "fdcard.cob".                                                       
010000 copy "fdcass.cob".                                                       
010100*                                                                         
010200 working-storage         section.                                         
010300*-----------------------------                                            
010400 77  Prog-Name           pic x(15) value "CA500 (1.0.05)".                
010500*                                                                         
010600 copy "wscacall.cob".                                                     
010700*                                                                         
010800 01  Ws-File-Status.                                                      
010900     03  Ca-Sens-Status      pic xx.                                      
011000         88  Ca-Sens-Ok          value "00".                              
011100     03  Ca-Read-Status      pic xx.                                      
011200         88  Ca-Read-Ok          value "00".                              
011300     03  filler              pic x(6).                                    
011400*                                                                         
011500 01  Ws-Switches.                                                         
011600     03  Ws-Sens-Eof         pic x       value "N".                       
011700         88  Ws-At-Sens-Eof      value "Y".                               
011800     03  Ws-Read-Eof         pic x       value "N".                       
011900         88  Ws-At-Read-Eof      value "Y".                               
012000     03  filler              pic x(8).                                    
012100*                                                                         
012200 01  Ws-Counts.                                                           
012300     03  Ws-Sensor-Count     pic 9(3)    comp.                            
012400     03  Ws-Found-Ix         pic 9(3)    comp.                            
012500     03  filler              pic x(4).                                    
012600*                                                                         
012700*  One slot per sensor master record - the readings scan below            
012800*  (Bb020) posts the latest value straight into the slot, same            
012900*  shape Ca400 uses for its own dashboard table.                          
013000*                                                                         
013100 01  Ws-Sensor-Entries.                                                   
013200     03  Ws-Sensor-Entry  occurs 300 times indexed by Sn-Ix.              
013300         05  Tb-Sn-Id               pic 9(6)       comp.                  
013400         05  Tb-Sn-Entity-Id        pic x(60).                            
013500         05  Tb-Sn-Friendly-Name    pic x(40).                            
013600         05  Tb-Sn-Platform         pic x(20).                            
013700         05  Tb-Sn-Unit             pic x(10).                            
013800         05  Tb-Sn-Has-Reading      pic x          value "N".             
013900             88  Tb-Sn-Has-A-Reading    value "Y".                        
014000         05  Tb-Sn-Last-Value       pic s9(6)v9(2) comp-3.                
014100         05  Tb-Sn-Last-Value-Null  pic x          value "Y".             
014200             88  Tb-Sn-Last-Value-Is-Null value "Y".                      
014300         05  filler                 pic x(4).                             
014400*                                                                         
014500*  Ws-Kw-Work holds the two Inspect tally counters used by every          
014600*  keyword test below - one literal is enough for most figures,           
014700*  the battery test (Cc081) needs both.                                   
014800*                                                                         
014900 01  Ws-Kw-Work.                                                          
015000     03  Ws-Kw-Tally1         pic 9(4)    comp.                           
015100     03  Ws-Kw-Tally2         pic 9(4)    comp.                           
015200*                                                                         
015300*  Ws-Kw-Work-R lets a trace Display dump the two counters as one         
015400*  field, ticket CA-0017.                                                 
015500*                                                                         
015600 01  Ws-Kw-Work-R redefines Ws-Kw-Work                                    
015700                   pic x(4).                                              
015800*                                                                         
015900*  Work area for the Forecast-Solar "_2" sibling test (Dd020,             
016000*  ticket CA-0023) - the trimmed length is found the usual way,           
016100*  Inspect Tallying For Characters Before Initial Space, there            
016200*  being no Length Of on this compiler.                                   
016300*                                                                         
016400 01  Ws-Suffix-Work.                                                      
016500     03  Ws-Ent-Len           pic 9(2)    comp.                           
016600     03  Ws-Ent-Pos           pic 9(2)    comp.                           
016700     03  Ws-Kw-Found          pic x       value "N".                      
016800         88  Ws-Kw-Was-Found      value "Y".                              
016900*                                                                         
017000*  Ws-Suffix-Work-R is the same trace idea used for Ws-Kw-Work            
017100*  above, ticket CA-0023.                                                 
017200*                                                                         
017300 01  Ws-Suffix-Work-R redefines Ws-Suffix-Work                            
017400                        pic x(5).                                         
017500*                                                                         
017600 01  Ws-Rate-Work             pic s9(6)v9(2) comp-3.                      
017700*                                                                         
017800*  Running battery total (Cc080/Cc081) - starts at zero but only          
017900*  counts if Ws-Batt-Any ever flips to "Y" (R22, all-null stays           
018000*  null rather than showing a false zero).                                
018100*                                                                         
018200 01  Ws-Battery-Accum.                                                    
018300     03  Ws-Batt-Sum          pic s9(7)v9(2) comp-3.                      
018400     03  Ws-Batt-Any          pic x          value "N".                   
018500         88  Ws-Batt-Any-Reported  value "Y".                             
018600*                                                                         
018700*  Ws-Battery-Accum-R is the same trace idea used elsewhere in            
018800*  the suite for a work area that is all numeric/flag bytes.              
018900*                                                                         
019000 01  Ws-Battery-Accum-R redefines Ws-Battery-Accum                        
019100                          pic x(6).                                       
019200*                                                                         
019300 procedure  division.                                                     
019400*===================                                                      
019500*                                                                         
019600 Aa000-Main.                                                              
019700*                                                                         
019800     perform  Bb000-Open-Files        thru Bb000-Exit.                    
019900     perform  Bb010-Load-Sensors      thru Bb010-Exit.                    
020000     perform  Bb020-Scan-Readings     thru Bb020-Exit.                    
020100     perform  Cc010-Find-Production   thru Cc010-Exit.                    
020200     perform  Cc020-Find-Consumption  thru Cc020-Exit.                    
020300     perform  Cc030-Find-Net          thru Cc030-Exit.                    
020400     perform  Cc040-Find-Energy-Tdy   thru Cc040-Exit.                    
020500     perform  Cc050-Find-Energy-7d    thru Cc050-Exit.                    
020600     perform  Cc060-Find-Fcst-Tdy     thru Cc060-Exit.                    
020700     perform  Cc070-Find-Fcst-Tmw     thru Cc070-Exit.                    
020800     perform  Cc080-Sum-Battery       thru Cc080-Exit.                    
020900     perform  Cc090-Find-Rain         thru Cc090-Exit.                    
021000     perform  Ee100-Write-Solar       thru Ee100-Exit.                    
021100     close    Ca-Sens-File Ca-Read-File Ca-Ss-File.                       
021200     stop     run.                                                        
021300*                                                                         
021400*  Opens every file this run touches.                                     
021500*                                                                         
021600 Bb000-Open-Files.                                                        
021700*                                                                         
021800     open     input Ca-Sens-File.                                         
021900     if       not Ca-Sens-Ok                                              
022000              display CA001 " " Ca-Sens-Status                            
022100              move 16 to Ca-Term-Code                                     
022200              stop run                                                    
022300     end-if.                                                              
022400     open     input Ca-Read-File.                                         
022500     if       not Ca-Read-Ok                                              
022600              display CA004 " " Ca-Read-Status                            
022700              move 16 to Ca-Term-Code                                     
022800              stop run                                                    
022900     end-if.                                                              
023000     open     output Ca-Ss-File.                                          
023100 Bb000-Exit.  exit.                                                       
023200*                                                                         
023300*  Loads the sensor master into Ws-Sensor-Entries - only the              
023400*  columns the keyword searches need are carried forward.                 
023500*                                                                         
023600 Bb010-Load-Sensors.                                                      
023700*                                                                         
023800     move     zero to Ws-Sensor-Count.                                    
023900     read     Ca-Sens-File                                                
024000              at end move "Y" to Ws-Sens-Eof.                             
024100     perform  Bb011-Next-Sensor thru Bb011-Exit                           
024200              until Ws-At-Sens-Eof.                                       
024300 Bb010-Exit.  exit.                                                       
024400*                                                                         
024500 Bb011-Next-Sensor.                                                       
024600*                                                                         
024700     if       Ws-Sensor-Count = 300                                       
024800              display CA015                                               
024900              move 16 to Ca-Term-Code                                     
025000              stop run                                                    
025100     end-if.                                                              
025200     add      1 to Ws-Sensor-Count.                                       
025300     set      Sn-Ix to Ws-Sensor-Count.                                   
025400     move     Sn-Id            to Tb-Sn-Id(Sn-Ix).                        
025500     move     Sn-Entity-Id     to Tb-Sn-Entity-Id(Sn-Ix).                 
025600     move     Sn-Friendly-Name to Tb-Sn-Friendly-Name(Sn-Ix).             
025700     move     Sn-Platform      to Tb-Sn-Platform(Sn-Ix).                  
025800     move     Sn-Unit          to Tb-Sn-Unit(Sn-Ix).                      
025900     read     Ca-Sens-File                                                
026000              at end move "Y" to Ws-Sens-Eof.                             
026100 Bb011-Exit.  exit.                                                       
026200*                                                                         
026300*  Scans the whole readings store once, posting each row's value          
026400*  into its sensor's slot - sorted by sensor id then timestamp,           
026500*  so the slot ends up holding that sensor's latest value.                
026600*                                                                         
026700 Bb020-Scan-Readings.                                                     
026800*                                                                         
026900     read     Ca-Read-File                                                
027000              at end move "Y" to Ws-Read-Eof.                             
027100     perform  Bb021-Next-Reading thru Bb021-Exit                          
027200              until Ws-At-Read-Eof.                                       
027300 Bb020-Exit.  exit.                                                       
027400*                                                                         
027500 Bb021-Next-Reading.                                                      
027600*                                                                         
027700     perform  Ff010-Find-Sensor thru Ff010-Exit.                          
027800     if       Ws-Found-Ix not = zero                                      
027900              set  Sn-Ix to Ws-Found-Ix                                   
028000              move Rd-Value       to Tb-Sn-Last-Value(Sn-Ix)              
028100              move Rd-Value-Null  to Tb-Sn-Last-Value-Null(Sn-Ix)         
028200              move "Y"            to Tb-Sn-Has-Reading(Sn-Ix)             
028300     end-if.                                                              
028400     read     Ca-Read-File                                                
028500              at end move "Y" to Ws-Read-Eof.                             
028600 Bb021-Exit.  exit.                                                       
028700*                                                                         
028800*  Linear search of the sensor table for Rd-Sensor-Id.                    
028900*                                                                         
029000 Ff010-Find-Sensor.                                                       
029100*                                                                         
029200     move     zero to Ws-Found-Ix.                                        
029300     perform  Ff011-Compare-Sensor thru Ff011-Exit                        
029400              varying Sn-Ix from 1 by 1                                   
029500              until Sn-Ix > Ws-Sensor-Count                               
029600              or Ws-Found-Ix not = zero.                                  
029700 Ff010-Exit.  exit.                                                       
029800*                                                                         
029900 Ff011-Compare-Sensor.                                                    
030000*                                                                         
030100     if       Tb-Sn-Id(Sn-Ix) = Rd-Sensor-Id                              
030200              set Ws-Found-Ix to Sn-Ix                                    
030300     end-if.                                                              
030400 Ff011-Exit.  exit.                                                       
030500*                                                                         
030600*  Current production, watts, Enphase only.                               
030700*                                                                         
030800 Cc010-Find-Production.                                                   
030900*                                                                         
031000     move     zero to Ws-Found-Ix.                                        
031100     perform  Cc011-Test-Production thru Cc011-Exit                       
031200              varying Sn-Ix from 1 by 1                                   
031300              until Sn-Ix > Ws-Sensor-Count                               
031400              or Ws-Found-Ix not = zero.                                  
031500     if       Ws-Found-Ix not = zero                                      
031600              move Tb-Sn-Last-Value(Ws-Found-Ix) to Ws-Rate-Work          
031700              compute Ss-Production-W rounded = Ws-Rate-Work              
031800              move "N" to Ss-Production-Null                              
031900     else                                                                 
032000              move zero to Ss-Production-W                                
032100              move "Y" to Ss-Production-Null                              
032200     end-if.                                                              
032300 Cc010-Exit.  exit.                                                       
032400*                                                                         
032500 Cc011-Test-Production.                                                   
032600*                                                                         
032700     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and                 
032800              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
032900              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
033000              move zero to Ws-Kw-Tally1                                   
033100              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
033200                      for all "current_power_production"                  
033300              if   Ws-Kw-Tally1 > zero                                    
033400                   move Sn-Ix to Ws-Found-Ix                              
033500              end-if                                                      
033600     end-if.                                                              
033700 Cc011-Exit.  exit.                                                       
033800*                                                                         
033900*  Current consumption, Enphase only, Watts converted to                  
034000*  kilowatts when the sensor's own unit says Watts (R21).                 
034100*                                                                         
034200 Cc020-Find-Consumption.                                                  
034300*                                                                         
034400     move     zero to Ws-Found-Ix.                                        
034500     perform  Cc021-Test-Consumption thru Cc021-Exit                      
034600              varying Sn-Ix from 1 by 1                                   
034700              until Sn-Ix > Ws-Sensor-Count                               
034800              or Ws-Found-Ix not = zero.                                  
034900     if       Ws-Found-Ix not = zero                                      
035000              perform Dd030-Value-To-Kw thru Dd030-Exit                   
035100              move Ws-Rate-Work to Ss-Consumption-Kw                      
035200              move "N" to Ss-Consumption-Null                             
035300     else                                                                 
035400              move zero to Ss-Consumption-Kw                              
035500              move "Y" to Ss-Consumption-Null                             
035600     end-if.                                                              
035700 Cc020-Exit.  exit.                                                       
035800*                                                                         
035900 Cc021-Test-Consumption.                                                  
036000*                                                                         
036100     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and                 
036200              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
036300              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
036400              move zero to Ws-Kw-Tally1                                   
036500              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
036600                      for all "current_power_consumption"                 
036700              if   Ws-Kw-Tally1 > zero                                    
036800                   move Sn-Ix to Ws-Found-Ix                              
036900              end-if                                                      
037000     end-if.                                                              
037100 Cc021-Exit.  exit.                                                       
037200*                                                                         
037300*  Current net consumption, same Enphase/W-to-Kw rule as above,           
037400*  positive = buying from the grid (R21).                                 
037500*                                                                         
037600 Cc030-Find-Net.                                                          
037700*                                                                         
037800     move     zero to Ws-Found-Ix.                                        
037900     perform  Cc031-Test-Net thru Cc031-Exit                              
038000              varying Sn-Ix from 1 by 1                                   
038100              until Sn-Ix > Ws-Sensor-Count                               
038200              or Ws-Found-Ix not = zero.                                  
038300     if       Ws-Found-Ix not = zero                                      
038400              perform Dd030-Value-To-Kw thru Dd030-Exit                   
038500              move Ws-Rate-Work to Ss-Net-Kw                              
038600              move "N" to Ss-Net-Null                                     
038700     else                                                                 
038800              move zero to Ss-Net-Kw                                      
038900              move "Y" to Ss-Net-Null                                     
039000     end-if.                                                              
039100 Cc030-Exit.  exit.                                                       
039200*                                                                         
039300 Cc031-Test-Net.                                                          
039400*                                                                         
039500     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and                 
039600              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
039700              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
039800              move zero to Ws-Kw-Tally1                                   
039900              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
040000                      for all "current_net_power_consumption"             
040100              if   Ws-Kw-Tally1 > zero                                    
040200                   move Sn-Ix to Ws-Found-Ix                              
040300              end-if                                                      
040400     end-if.                                                              
040500 Cc031-Exit.  exit.                                                       
040600*                                                                         
040700*  Energy produced today, Enphase cumulative meter, already in            
040800*  kilowatt-hours (no W-to-Kw step here).                                 
040900*                                                                         
041000 Cc040-Find-Energy-Tdy.                                                   
041100*                                                                         
041200     move     zero to Ws-Found-Ix.                                        
041300     perform  Cc041-Test-Energy-Tdy thru Cc041-Exit                       
041400              varying Sn-Ix from 1 by 1                                   
041500              until Sn-Ix > Ws-Sensor-Count                               
041600              or Ws-Found-Ix not = zero.                                  
041700     if       Ws-Found-Ix not = zero                                      
041800              move Tb-Sn-Last-Value(Ws-Found-Ix)                          
041900                to Ss-Energy-Today-Kwh                                    
042000              move "N" to Ss-En-Today-Null                                
042100     else                                                                 
042200              move zero to Ss-Energy-Today-Kwh                            
042300              move "Y" to Ss-En-Today-Null                                
042400     end-if.                                                              
042500 Cc040-Exit.  exit.                                                       
042600*                                                                         
042700 Cc041-Test-Energy-Tdy.                                                   
042800*                                                                         
042900     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and                 
043000              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
043100              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
043200              move zero to Ws-Kw-Tally1                                   
043300              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
043400                      for all "energy_production_today"                   
043500              if   Ws-Kw-Tally1 > zero                                    
043600                   move Sn-Ix to Ws-Found-Ix                              
043700              end-if                                                      
043800     end-if.                                                              
043900 Cc041-Exit.  exit.                                                       
044000*                                                                         
044100*  Energy produced over the last 7 days, Enphase only.                    
044200*                                                                         
044300 Cc050-Find-Energy-7d.                                                    
044400*                                                                         
044500     move     zero to Ws-Found-Ix.                                        
044600     perform  Cc051-Test-Energy-7d thru Cc051-Exit                        
044700              varying Sn-Ix from 1 by 1                                   
044800              until Sn-Ix > Ws-Sensor-Count                               
044900              or Ws-Found-Ix not = zero.                                  
045000     if       Ws-Found-Ix not = zero                                      
045100              move Tb-Sn-Last-Value(Ws-Found-Ix)                          
045200                to Ss-Energy-7d-Kwh                                       
045300              move "N" to Ss-En-7d-Null                                   
045400     else                                                                 
045500              move zero to Ss-Energy-7d-Kwh                               
045600              move "Y" to Ss-En-7d-Null                                   
045700     end-if.                                                              
045800 Cc050-Exit.  exit.                                                       
045900*                                                                         
046000 Cc051-Test-Energy-7d.                                                    
046100*                                                                         
046200     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and                 
046300              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
046400              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
046500              move zero to Ws-Kw-Tally1                                   
046600              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
046700                      for all "energy_production_last_seven_days"         
046800              if   Ws-Kw-Tally1 > zero                                    
046900                   move Sn-Ix to Ws-Found-Ix                              
047000              end-if                                                      
047100     end-if.                                                              
047200 Cc051-Exit.  exit.                                                       
047300*                                                                         
047400*  Forecast for today, Forecast-Solar platform - a plain entity           
047500*  id is preferred over a "_2" sibling when both exist (R23,              
047600*  ticket CA-0023); the suffixed one is only used when no plain           
047700*  one was found at all.                                                  
047800*                                                                         
047900 Cc060-Find-Fcst-Tdy.                                                     
048000*                                                                         
048100     move     zero to Ws-Found-Ix.                                        
048200     perform  Cc061-Test-Fcst-Tdy-Plain thru Cc061-Exit                   
048300              varying Sn-Ix from 1 by 1                                   
048400              until Sn-Ix > Ws-Sensor-Count                               
048500              or Ws-Found-Ix not = zero.                                  
048600     if       Ws-Found-Ix = zero                                          
048700              perform Cc062-Test-Fcst-Tdy-Suffix thru Cc062-Exit          
048800                      varying Sn-Ix from 1 by 1                           
048900                      until Sn-Ix > Ws-Sensor-Count                       
049000                      or Ws-Found-Ix not = zero                           
049100     end-if.                                                              
049200     if       Ws-Found-Ix not = zero                                      
049300              move Tb-Sn-Last-Value(Ws-Found-Ix)                          
049400                to Ss-Forecast-Tdy-Kwh                                    
049500              move "N" to Ss-Fc-Tdy-Null                                  
049600     else                                                                 
049700              move zero to Ss-Forecast-Tdy-Kwh                            
049800              move "Y" to Ss-Fc-Tdy-Null                                  
049900     end-if.                                                              
050000 Cc060-Exit.  exit.                                                       
050100*                                                                         
050200 Cc061-Test-Fcst-Tdy-Plain.                                               
050300*                                                                         
050400     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and                
050500              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
050600              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
050700              move zero to Ws-Kw-Tally1                                   
050800              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
050900                      for all "energy_production_today"                   
051000              if   Ws-Kw-Tally1 > zero                                    
051100                   perform Dd020-Ends-In-2 thru Dd020-Exit                
051200                   if    not Ws-Kw-Was-Found                              
051300                         move Sn-Ix to Ws-Found-Ix                        
051400                   end-if                                                 
051500              end-if                                                      
051600     end-if.                                                              
051700 Cc061-Exit.  exit.                                                       
051800*                                                                         
051900 Cc062-Test-Fcst-Tdy-Suffix.                                              
052000*                                                                         
052100     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and                
052200              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
052300              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
052400              move zero to Ws-Kw-Tally1                                   
052500              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
052600                      for all "energy_production_today"                   
052700              if   Ws-Kw-Tally1 > zero                                    
052800                   perform Dd020-Ends-In-2 thru Dd020-Exit                
052900                   if    Ws-Kw-Was-Found                                  
053000                         move Sn-Ix to Ws-Found-Ix                        
053100                   end-if                                                 
053200              end-if                                                      
053300     end-if.                                                              
053400 Cc062-Exit.  exit.                                                       
053500*                                                                         
053600*  Forecast for tomorrow, same Forecast-Solar/"_2" rule as                
053700*  today's figure above.                                                  
053800*                                                                         
053900 Cc070-Find-Fcst-Tmw.                                                     
054000*                                                                         
054100     move     zero to Ws-Found-Ix.                                        
054200     perform  Cc071-Test-Fcst-Tmw-Plain thru Cc071-Exit                   
054300              varying Sn-Ix from 1 by 1                                   
054400              until Sn-Ix > Ws-Sensor-Count                               
054500              or Ws-Found-Ix not = zero.                                  
054600     if       Ws-Found-Ix = zero                                          
054700              perform Cc072-Test-Fcst-Tmw-Suffix thru Cc072-Exit          
054800                      varying Sn-Ix from 1 by 1                           
054900                      until Sn-Ix > Ws-Sensor-Count                       
055000                      or Ws-Found-Ix not = zero                           
055100     end-if.                                                              
055200     if       Ws-Found-Ix not = zero                                      
055300              move Tb-Sn-Last-Value(Ws-Found-Ix)                          
055400                to Ss-Forecast-Tmw-Kwh                                    
055500              move "N" to Ss-Fc-Tmw-Null                                  
055600     else                                                                 
055700              move zero to Ss-Forecast-Tmw-Kwh                            
055800              move "Y" to Ss-Fc-Tmw-Null                                  
055900     end-if.                                                              
056000 Cc070-Exit.  exit.                                                       
056100*                                                                         
056200 Cc071-Test-Fcst-Tmw-Plain.                                               
056300*                                                                         
056400     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and                
056500              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
056600              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
056700              move zero to Ws-Kw-Tally1                                   
056800              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
056900                      for all "energy_production_tomorrow"                
057000              if   Ws-Kw-Tally1 > zero                                    
057100                   perform Dd020-Ends-In-2 thru Dd020-Exit                
057200                   if    not Ws-Kw-Was-Found                              
057300                         move Sn-Ix to Ws-Found-Ix                        
057400                   end-if                                                 
057500              end-if                                                      
057600     end-if.                                                              
057700 Cc071-Exit.  exit.                                                       
057800*                                                                         
057900 Cc072-Test-Fcst-Tmw-Suffix.                                              
058000*                                                                         
058100     if       Tb-Sn-Platform(Sn-Ix) = "forecast_solar" and                
058200              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
058300              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
058400              move zero to Ws-Kw-Tally1                                   
058500              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
058600                      for all "energy_production_tomorrow"                
058700              if   Ws-Kw-Tally1 > zero                                    
058800                   perform Dd020-Ends-In-2 thru Dd020-Exit                
058900                   if    Ws-Kw-Was-Found                                  
059000                         move Sn-Ix to Ws-Found-Ix                        
059100                   end-if                                                 
059200              end-if                                                      
059300     end-if.                                                              
059400 Cc072-Exit.  exit.                                                       
059500*                                                                         
059600*  Battery, Enphase only - sum of every sensor whose entity id            
059700*  carries both "encharge" and "power", null when none of them            
059800*  has reported a value yet (R22, ticket CA-0026).                        
059900*                                                                         
060000 Cc080-Sum-Battery.                                                       
060100*                                                                         
060200     move     zero to Ws-Batt-Sum.                                        
060300     move     "N"  to Ws-Batt-Any.                                        
060400     perform  Cc081-Add-Battery thru Cc081-Exit                           
060500              varying Sn-Ix from 1 by 1                                   
060600              until Sn-Ix > Ws-Sensor-Count.                              
060700     if       Ws-Batt-Any-Reported                                        
060800              move Ws-Batt-Sum to Ws-Rate-Work                            
060900              compute Ss-Battery-Power-W rounded = Ws-Rate-Work           
061000              move "N" to Ss-Battery-Null                                 
061100     else                                                                 
061200              move zero to Ss-Battery-Power-W                             
061300              move "Y" to Ss-Battery-Null                                 
061400     end-if.                                                              
061500 Cc080-Exit.  exit.                                                       
061600*                                                                         
061700 Cc081-Add-Battery.                                                       
061800*                                                                         
061900     if       Tb-Sn-Platform(Sn-Ix) = "enphase_envoy" and                 
062000              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
062100              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
062200              move zero to Ws-Kw-Tally1 Ws-Kw-Tally2                      
062300              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
062400                      for all "encharge"                                  
062500              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally2        
062600                      for all "power"                                     
062700              if   Ws-Kw-Tally1 > zero and Ws-Kw-Tally2 > zero            
062800                   add Tb-Sn-Last-Value(Sn-Ix) to Ws-Batt-Sum             
062900                   move "Y" to Ws-Batt-Any                                
063000              end-if                                                      
063100     end-if.                                                              
063200 Cc081-Exit.  exit.                                                       
063300*                                                                         
063400*  Rain, Rachio only - first sensor found with a value wins               
063500*  (no tie-break rule given), 1.0 means active.                           
063600*                                                                         
063700 Cc090-Find-Rain.                                                         
063800*                                                                         
063900     move     zero to Ws-Found-Ix.                                        
064000     perform  Cc091-Test-Rain thru Cc091-Exit                             
064100              varying Sn-Ix from 1 by 1                                   
064200              until Sn-Ix > Ws-Sensor-Count                               
064300              or Ws-Found-Ix not = zero.                                  
064400     if       Ws-Found-Ix not = zero                                      
064500              if   Tb-Sn-Last-Value(Ws-Found-Ix) = 1.00                   
064600                   move "Y" to Ss-Rain-Active                             
064700              else                                                        
064800                   move "N" to Ss-Rain-Active                             
064900              end-if                                                      
065000              move Tb-Sn-Friendly-Name(Ws-Found-Ix)                       
065100                to Ss-Rain-Entity                                         
065200     else                                                                 
065300              move space  to Ss-Rain-Active                               
065400              move spaces                                                 
065500                to Ss-Rain-Entity                                         
065600     end-if.                                                              
065700 Cc090-Exit.  exit.                                                       
065800*                                                                         
065900 Cc091-Test-Rain.                                                         
066000*                                                                         
066100     if       Tb-Sn-Platform(Sn-Ix) = "rachio" and                        
066200              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
066300              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
066400              move zero to Ws-Kw-Tally1                                   
066500              inspect Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Kw-Tally1        
066600                      for all "rain_sensor"                               
066700              if   Ws-Kw-Tally1 > zero                                    
066800                   move Sn-Ix to Ws-Found-Ix                              
066900              end-if                                                      
067000     end-if.                                                              
067100 Cc091-Exit.  exit.                                                       
067200*                                                                         
067300*  Converts the found sensor's raw value to kilowatts - divides           
067400*  by 1000 only when the sensor's own unit reads Watts, upper or          
067500*  lower case (R21, ticket CA-0018).                                      
067600*                                                                         
067700 Dd030-Value-To-Kw.                                                       
067800*                                                                         
067900     move     Tb-Sn-Last-Value(Ws-Found-Ix) to Ws-Rate-Work.              
068000     if       Tb-Sn-Unit(Ws-Found-Ix) = "W" or                            
068100              Tb-Sn-Unit(Ws-Found-Ix) = "w"                               
068200              compute Ws-Rate-Work rounded = Ws-Rate-Work / 1000          
068300     end-if.                                                              
068400 Dd030-Exit.  exit.                                                       
068500*                                                                         
068600*  Does the entity id at Sn-Ix end in the literal "_2"?  The              
068700*  trimmed length comes from the usual Inspect Tallying For               
068800*  Characters Before Initial Space idiom, there being no Length           
068900*  Of on this compiler (ticket CA-0023).                                  
069000*                                                                         
069100 Dd020-Ends-In-2.                                                         
069200*                                                                         
069300     move     zero to Ws-Ent-Len.                                         
069400     move     "N"  to Ws-Kw-Found.                                        
069500     inspect  Tb-Sn-Entity-Id(Sn-Ix) tallying Ws-Ent-Len                  
069600              for characters before initial " ".                          
069700     if       Ws-Ent-Len > 1                                              
069800              compute Ws-Ent-Pos = Ws-Ent-Len - 1                         
069900              if   Tb-Sn-Entity-Id(Sn-Ix)(Ws-Ent-Pos:2) = "_2"            
070000                   move "Y" to Ws-Kw-Found                                
070100              end-if                                                      
070200     end-if.                                                              
070300 Dd020-Exit.  exit.                                                       
070400*                                                                         
070500*  Writes the one solar-status record.                                    
070600*                                                                         
070700 Ee100-Write-Solar.                                                       
070800*                                                                         
070900     write    Ca-Solar-Record.                                            
071000 Ee100-Exit.  exit.                                                       
071100*                                                                         
