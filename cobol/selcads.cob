000100*******************************************                               
000200*          Dash-Out Report (U4)           *                               
000300*******************************************                               
000400* File assigned logical name CADASOUT.                                    
000500* 02/02/90 kjm - created.                                                 
000600 SELECT Ca-Ds-File ASSIGN TO "CADASOUT"                                   
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Ds-Status.                                         
