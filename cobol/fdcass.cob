000100*******************************************                               
000200*          Solar-Out Report (U5)          *                               
000300*******************************************                               
000400* File assigned logical name CASOLOUT.                                    
000500* 03/02/90 kjm - created.                                                 
000600 FD  Ca-Ss-File                                                           
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscasol.cob".                                                      
