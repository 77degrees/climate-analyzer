000100*******************************************                               
000200*          Sensor Master - Input          *                               
000300*******************************************                               
000400* File assigned logical name CASENS01.                                    
000500* 12/01/88 kjm - created.                                                 
000600 FD  Ca-Sens-File                                                         
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscasens.cob".                                                     
