000100*******************************************                               
000200*         Run-Parameter Card - Input      *                               
000300*******************************************                               
000400* File assigned logical name CAPARM01.                                    
000500* 14/01/88 kjm - created.                                                 
000600 FD  Ca-Parm-File                                                         
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscaparm.cob".                                                     
