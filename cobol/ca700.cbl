000100*****************************************************************         
000200*                                                                *        
000300*              Climate Analyzer - Reading Normalizer             *        
000400*          Domain-Based State-To-Reading Mapping (U7)           *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca700.                                            
001300**                                                                        
001400*    Author.           P S Wray, 03/02/90.                                
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     03/02/90.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1990, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Maps one raw state/column set into the             
002800*                       canonical reading value/action/mode/              
002900*                       setpoint fields, the history-import               
003000*                       priority Ca300 applies to a Source-B/C            
003100*                       row (R12/R14).  The live poller's state-          
003200*                       to-reading mapping follows a different            
003300*                       setpoint fallback order (target-temp              
003400*                       first, current-temperature second, fan-           
003500*                       mode passed through as given) and is not          
003600*                       reproduced here - the poller itself is            
003700*                       outside this batch subset, so there is            
003800*                       nothing in the kept suite that would call         
003900*                       a live-state branch, ticket CA-0035.              
004000**                                                                        
004100*    Version.          See Prog-Name in Ws.                               
004200**                                                                        
004300*    Called Modules.   None.                                              
004400**                                                                        
004500*    Functions Used.   None.                                              
004600**                                                                        
004700*    Error messages used.                                                 
004800*                       None.                                             
004900**                                                                        
005000* Changes:                                                                
005100* 03/02/90 psw - 1.0.00 Created, split out of Ca300's first cut           
005200*                       at the Source-B column mapping so the             
005300*                       live-state collector could share it,              
005400*                       ticket CA-0008.                                   
005500* 19/07/91 kjm - 1.0.01 Function 3 (binary-sensor) added, rain            
005600*                       detector rows were coming through the             
005700*                       numeric path and failing, ticket CA-0010.         
005800* 02/02/93 rdt - 1.0.02 Numeric parser now keeps a single digit           
005900*                       fraction as tenths rather than hundredths,        
006000*                       "72.5" was coming out as 0.05 not 0.50,           
006100*                       ticket CA-0019.                                   
006200* 21/11/98 kjm - 1.0.03 Year 2000 review - this module does no            
006300*                       date work at all, signed off Y2K.                 
006400* 14/02/01 mjh - 1.0.04 Source-C setpoint-cool forced null per            
006500*                       R14, was inheriting the Source-B target-          
006600*                       temp-high fallback by mistake, ticket             
006700*                       CA-0033.                                          
006800* 30/09/03 rdt - 1.0.05 88-levels added on the null/sign flag             
006900*                       bytes, ticket CA-0017.                            
007000* 26/10/03 rdt - 1.0.06 Remarks and the Ee010-Setpoints banner            
007100*                       reworded - this module only ever carries          
007200*                       the R12/R14 history-import priority, the          
007300*                       live poller's setpoint/fan-mode rule is a         
007400*                       different order and has no call site in           
007500*                       this batch subset, ticket CA-0035.                
007600**                                                                        
007700*****************************************************************         
007800*                                                                         
007900* Copyright Notice.                                                       
008000* ****************                                                        
008100*                                                                         
008200* This program is part of the Climate Analyzer batch suite and is         
008300* Copyright (c) Meadowlark Systems, 1990-2001.                            
008400*                                                                         
008500* This program is free software; you can redistribute it and/or           
008600* modify it under the terms of the GNU General Public License as          
008700* published by the Free Software Foundation.                              
008800*                                                                         
008900*****************************************************************         
009000*                                                                         
009100 environment             division.                                        
009200*===============================                                          
009300*                                                                         
009400 configuration           section.                                         
009500 copy "caenvdiv.cob".                                                     
009600*                                                                         
009700 data                    division.                                        
009800*================================                                         
009900*                                                                         
010000 working-storage         section.                                         
010100*-----------------------------                                            
010200 77  Prog-Name           pic x(15) value "CA700 (1.0.06)".                
010300*                                                                         
010400 01  Ws-Text-Work            pic x(60).                                   
010500*                                                                         
010600*  Ws-Text-Work-R lets a trace Display pick up just the part              
010700*  of the field the null-check actually compares.                         
010800*                                                                         
010900 01  Ws-Text-Work-R redefines Ws-Text-Work.                               
011000     03  Ws-Text-First15     pic x(15).                                   
011100     03  filler              pic x(45).                                   
011200*                                                                         
011300*  Ws-Null-Table below is the fixed list of state-column values           
011400*  that mean "no reading" (R12/R13/R14/R16) - blank is tested             
011500*  separately since it cannot be held in a Value clause.                  
011600*                                                                         
011700 01  Ws-Null-Literals.                                                    
011800     03  filler              pic x(15) value "unavailable    ".           
011900     03  filler              pic x(15) value "unknown        ".           
012000     03  filler              pic x(15) value "None           ".           
012100*                                                                         
012200 01  Ws-Null-Table redefines Ws-Null-Literals.                            
012300     03  Ws-Null-Word        pic x(15) occurs 3 times                     
012400                              indexed by Nw-Ix.                           
012500*                                                                         
012600 01  Ws-Null-Result          pic x       value "N".                       
012700     88  Ws-Text-Is-Null         value "Y".                               
012800*                                                                         
012900 01  Ws-Bin-Work             pic xx      value spaces.                    
013000*                                                                         
013100*  Numeric-parse work area - the raw text is split at the                 
013200*  decimal point by hand, no intrinsic Functions on this                  
013300*  compiler (see Remarks on Ca000).                                       
013400*                                                                         
013500 01  Ws-Num-Text             pic x(20)   value spaces.                    
013600*                                                                         
013700 01  Ws-Num-Parse.                                                        
013800     03  Ws-Num-Sign         pic x       value "+".                       
013900         88  Ws-Num-Is-Negative  value "-".                               
014000         88  Ws-Num-Is-Positive  value "+".                               
014100     03  Ws-Num-Strip        pic x(19)   value spaces.                    
014200     03  Ws-Num-Int-Text     pic x(9)    value spaces.                    
014300     03  Ws-Num-Frac-Text    pic x(9)    value spaces.                    
014400     03  Ws-Num-Int-Val      pic 9(7)    comp.                            
014500     03  Ws-Num-Frac-Val     pic 9(2)    comp.                            
014600     03  Ws-Num-Frac-Digit   pic 9       comp.                            
014700     03  filler              pic x(4).                                    
014800*                                                                         
014900 01  Ws-Num-Value            pic s9(4)v9(2) comp-3.                       
015000 01  Ws-Num-Null             pic x       value "N".                       
015100     88  Ws-Num-Is-Null          value "Y".                               
015200*                                                                         
015300 linkage                 section.                                         
015400****************                                                          
015500*                                                                         
015600 copy "wscacall.cob".                                                     
015700*                                                                         
015800 01  Ca700-Linkage.                                                       
015900     03  Ca700-Function          pic 9.                                   
016000*       1 = Normalize-Climate, 2 = Normalize-Numeric,                     
016100*       3 = Normalize-Binary.                                             
016200     03  Ca700-Source-Type       pic 9.                                   
016300*       2 = Source-B, 3 = Source-C (matches Ca000's own                   
016400*       Source-Type numbering, Source-A never reaches here).              
016500     03  Ca700-Raw-Fields.                                                
016600         05  Ca700-Raw-State         pic x(60).                           
016700         05  Ca700-Raw-Curtemp       pic x(20).                           
016800         05  Ca700-Raw-Hvac-Action   pic x(20).                           
016900         05  Ca700-Raw-Action        pic x(20).                           
017000         05  Ca700-Raw-Temp          pic x(20).                           
017100         05  Ca700-Raw-Tth           pic x(20).                           
017200         05  Ca700-Raw-Ttl           pic x(20).                           
017300*       Ca700-Raw-Trace below is a flat dump of all seven raw             
017400*       columns for the rare "what did the source row actually            
017500*       say" trace Display, ticket CA-0008.                               
017600     03  Ca700-Raw-Fields-R redefines Ca700-Raw-Fields.                   
017700         05  Ca700-Raw-Trace         pic x(180).                          
017800     03  Ca700-Out-Value         pic s9(4)v9(2) comp-3.                   
017900     03  Ca700-Out-Value-Null    pic x.                                   
018000         88  Ca700-Out-Value-Is-Null  value "Y".                          
018100     03  Ca700-Out-Hvac-Action   pic x(10).                               
018200     03  Ca700-Out-Hvac-Mode     pic x(10).                               
018300     03  Ca700-Out-Setpoint-Heat pic s9(3)v9(1) comp-3.                   
018400     03  Ca700-Out-Sp-Heat-Null  pic x.                                   
018500         88  Ca700-Out-Sp-Heat-Is-Null value "Y".                         
018600     03  Ca700-Out-Setpoint-Cool pic s9(3)v9(1) comp-3.                   
018700     03  Ca700-Out-Sp-Cool-Null  pic x.                                   
018800         88  Ca700-Out-Sp-Cool-Is-Null value "Y".                         
018900     03  Ca700-Out-Fan-Mode      pic x(10).                               
019000     03  filler                  pic x(4).                                
019100*                                                                         
019200 procedure  division using Ca-Call-Control                                
019300                           Ca700-Linkage.                                 
019400*=========================================                                
019500*                                                                         
019600 Aa000-Main.                                                              
019700*                                                                         
019800     move     zero to Ca-Return-Code.                                     
019900     evaluate Ca700-Function                                              
020000       when   1    perform Bb010-Normalize-Climate thru Bb010-Exit        
020100       when   2    perform Bb020-Normalize-Numeric thru Bb020-Exit        
020200       when   3    perform Bb030-Normalize-Binary  thru Bb030-Exit        
020300       when   other                                                       
020400                   move 99 to Ca-Return-Code                              
020500     end-evaluate.                                                        
020600     goback.                                                              
020700*                                                                         
020800*  Function 1 - climate rows (R12/R14).  Value comes from the             
020900*  current-temperature column; action/mode follow the usual               
021000*  null rule; the setpoint split between Source-B and Source-C            
021100*  is handled by Ee010-Setpoints.                                         
021200*                                                                         
021300 Bb010-Normalize-Climate.                                                 
021400*                                                                         
021500     move     Ca700-Raw-Curtemp to Ws-Num-Text.                           
021600     perform  Cc010-Parse-Numeric thru Cc010-Exit.                        
021700     move     Ws-Num-Value to Ca700-Out-Value.                            
021800     move     Ws-Num-Null  to Ca700-Out-Value-Null.                       
021900     move     Ca700-Raw-Hvac-Action to Ws-Text-Work.                      
022000     perform  Dd010-Null-Check thru Dd010-Exit.                           
022100     if       Ws-Text-Is-Null                                             
022200              move Ca700-Raw-Action to Ws-Text-Work                       
022300              perform Dd010-Null-Check thru Dd010-Exit                    
022400              if     Ws-Text-Is-Null                                      
022500                     move spaces to Ca700-Out-Hvac-Action                 
022600              else                                                        
022700                     move Ca700-Raw-Action(1:10)                          
022800                       to Ca700-Out-Hvac-Action                           
022900              end-if                                                      
023000     else                                                                 
023100              move Ca700-Raw-Hvac-Action(1:10)                            
023200                to Ca700-Out-Hvac-Action                                  
023300     end-if.                                                              
023400     move     Ca700-Raw-State to Ws-Text-Work.                            
023500     perform  Dd010-Null-Check thru Dd010-Exit.                           
023600     if       Ws-Text-Is-Null                                             
023700              move spaces to Ca700-Out-Hvac-Mode                          
023800     else                                                                 
023900              move Ca700-Raw-State(1:10) to Ca700-Out-Hvac-Mode           
024000     end-if.                                                              
024100     perform  Ee010-Setpoints thru Ee010-Exit.                            
024200     move     spaces to Ca700-Out-Fan-Mode.                               
024300 Bb010-Exit.  exit.                                                       
024400*                                                                         
024500*  Function 2 - plain numeric sensor rows (R13/R16).  Also used           
024600*  by Ca300 directly for Source-A's temperature/humidity decimal          
024700*  columns, which need the identical null/parse rule.                     
024800*                                                                         
024900 Bb020-Normalize-Numeric.                                                 
025000*                                                                         
025100     move     Ca700-Raw-State to Ws-Text-Work.                            
025200     perform  Dd010-Null-Check thru Dd010-Exit.                           
025300     if       Ws-Text-Is-Null                                             
025400              move zero to Ca700-Out-Value                                
025500              move "Y"  to Ca700-Out-Value-Null                           
025600     else                                                                 
025700              move Ca700-Raw-State to Ws-Num-Text                         
025800              perform Cc010-Parse-Numeric thru Cc010-Exit                 
025900              move Ws-Num-Value to Ca700-Out-Value                        
026000              move Ws-Num-Null  to Ca700-Out-Value-Null                   
026100     end-if.                                                              
026200 Bb020-Exit.  exit.                                                       
026300*                                                                         
026400*  Function 3 - binary-sensor rows (U7).  Always has a value,             
026500*  no null case - state "on" (any case) gives 1.0, else 0.0.              
026600*                                                                         
026700 Bb030-Normalize-Binary.                                                  
026800*                                                                         
026900     move     spaces to Ws-Bin-Work.                                      
027000     move     Ca700-Raw-State(1:2) to Ws-Bin-Work.                        
027100     inspect  Ws-Bin-Work converting                                      
027200              "abcdefghijklmnopqrstuvwxyz"                                
027300           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                               
027400     if       Ws-Bin-Work = "ON"                                          
027500              move 1.00 to Ca700-Out-Value                                
027600     else                                                                 
027700              move zero to Ca700-Out-Value                                
027800     end-if.                                                              
027900     move     "N" to Ca700-Out-Value-Null.                                
028000 Bb030-Exit.  exit.                                                       
028100*                                                                         
028200*  Setpoint split (R12/R14 history-import priority only) -                
028300*  Source-B falls back to Target-Temp-Low/High when Temperature           
028400*  is absent; Source-C never does, and its setpoint-cool is               
028500*  always null, ticket CA-0033.  This is NOT the live poller's            
028600*  rule - there the target-temp figure is primary and Temperature         
028700*  is the fallback - but nothing in this batch subset calls that          
028800*  path, ticket CA-0035.                                                  
028900*                                                                         
029000 Ee010-Setpoints.                                                         
029100*                                                                         
029200     move     Ca700-Raw-Temp to Ws-Text-Work.                             
029300     perform  Dd010-Null-Check thru Dd010-Exit.                           
029400     if       not Ws-Text-Is-Null                                         
029500              move Ca700-Raw-Temp to Ws-Num-Text                          
029600              perform Cc010-Parse-Numeric thru Cc010-Exit                 
029700              move Ws-Num-Value to Ca700-Out-Setpoint-Heat                
029800              move Ws-Num-Null  to Ca700-Out-Sp-Heat-Null                 
029900     else                                                                 
030000              if   Ca700-Source-Type = 2                                  
030100                   move Ca700-Raw-Ttl to Ws-Text-Work                     
030200                   perform Dd010-Null-Check thru Dd010-Exit               
030300                   if  not Ws-Text-Is-Null                                
030400                       move Ca700-Raw-Ttl to Ws-Num-Text                  
030500                       perform Cc010-Parse-Numeric                        
030600                               thru Cc010-Exit                            
030700                       move Ws-Num-Value                                  
030800                         to Ca700-Out-Setpoint-Heat                       
030900                       move Ws-Num-Null                                   
031000                         to Ca700-Out-Sp-Heat-Null                        
031100                   else                                                   
031200                       move zero to Ca700-Out-Setpoint-Heat               
031300                       move "Y"  to Ca700-Out-Sp-Heat-Null                
031400                   end-if                                                 
031500              else                                                        
031600                   move zero to Ca700-Out-Setpoint-Heat                   
031700                   move "Y"  to Ca700-Out-Sp-Heat-Null                    
031800              end-if                                                      
031900     end-if.                                                              
032000     if       Ca700-Source-Type = 2                                       
032100              move Ca700-Raw-Tth to Ws-Text-Work                          
032200              perform Dd010-Null-Check thru Dd010-Exit                    
032300              if     not Ws-Text-Is-Null                                  
032400                     move Ca700-Raw-Tth to Ws-Num-Text                    
032500                     perform Cc010-Parse-Numeric thru Cc010-Exit          
032600                     move Ws-Num-Value                                    
032700                       to Ca700-Out-Setpoint-Cool                         
032800                     move Ws-Num-Null                                     
032900                       to Ca700-Out-Sp-Cool-Null                          
033000              else                                                        
033100                     move zero to Ca700-Out-Setpoint-Cool                 
033200                     move "Y"  to Ca700-Out-Sp-Cool-Null                  
033300              end-if                                                      
033400     else                                                                 
033500              move zero to Ca700-Out-Setpoint-Cool                        
033600              move "Y"  to Ca700-Out-Sp-Cool-Null                         
033700     end-if.                                                              
033800 Ee010-Exit.  exit.                                                       
033900*                                                                         
034000*  Is the text in Ws-Text-Work one of the null-meaning values -           
034100*  blank, or a word from Ws-Null-Table (R12/R13/R14/R16)?                 
034200*                                                                         
034300 Dd010-Null-Check.                                                        
034400*                                                                         
034500     move     "N" to Ws-Null-Result.                                      
034600     if       Ws-Text-Work = spaces                                       
034700              move "Y" to Ws-Null-Result                                  
034800     else                                                                 
034900              perform Dd015-Check-Word thru Dd015-Exit                    
035000                      varying Nw-Ix from 1 by 1                           
035100                      until Nw-Ix > 3                                     
035200     end-if.                                                              
035300 Dd010-Exit.  exit.                                                       
035400*                                                                         
035500 Dd015-Check-Word.                                                        
035600*                                                                         
035700     if       Ws-Text-Work(1:15) = Ws-Null-Word(Nw-Ix)                    
035800              move "Y" to Ws-Null-Result                                  
035900     end-if.                                                              
036000 Dd015-Exit.  exit.                                                       
036100*                                                                         
036200*  Hand-rolled decimal parse of Ws-Num-Text - strip a leading             
036300*  minus, split at the dot, class-test each half, rebuild the             
036400*  value to two decimal places.  A single fraction digit is               
036500*  tenths not hundredths, ticket CA-0019.                                 
036600*                                                                         
036700 Cc010-Parse-Numeric.                                                     
036800*                                                                         
036900     move     "N" to Ws-Num-Null.                                         
037000     move     zero to Ws-Num-Value Ws-Num-Int-Val Ws-Num-Frac-Val.        
037100     move     "+" to Ws-Num-Sign.                                         
037200     move     spaces to Ws-Num-Strip Ws-Num-Int-Text                      
037300                         Ws-Num-Frac-Text.                                
037400     if       Ws-Num-Text(1:1) = "-"                                      
037500              move "-" to Ws-Num-Sign                                     
037600              move Ws-Num-Text(2:19) to Ws-Num-Strip                      
037700     else                                                                 
037800              move Ws-Num-Text to Ws-Num-Strip                            
037900     end-if.                                                              
038000     unstring Ws-Num-Strip delimited by "."                               
038100              into Ws-Num-Int-Text Ws-Num-Frac-Text.                      
038200     if       Ws-Num-Int-Text = spaces or                                 
038300              not Ws-Num-Int-Text is numeric                              
038400              move "Y" to Ws-Num-Null                                     
038500              go to Cc010-Exit                                            
038600     end-if.                                                              
038700     move     Ws-Num-Int-Text to Ws-Num-Int-Val.                          
038800     if       Ws-Num-Frac-Text = spaces                                   
038900              move zero to Ws-Num-Frac-Val                                
039000     else                                                                 
039100              if   not Ws-Num-Frac-Text(1:1) is numeric                   
039200                   move "Y" to Ws-Num-Null                                
039300                   go to Cc010-Exit                                       
039400              end-if                                                      
039500              if   Ws-Num-Frac-Text(2:1) is numeric                       
039600                   move Ws-Num-Frac-Text(1:2) to Ws-Num-Frac-Val          
039700              else                                                        
039800                   move Ws-Num-Frac-Text(1:1)                             
039900                     to Ws-Num-Frac-Digit                                 
040000                   compute Ws-Num-Frac-Val =                              
040100                           Ws-Num-Frac-Digit * 10                         
040200              end-if                                                      
040300     end-if.                                                              
040400     compute  Ws-Num-Value rounded =                                      
040500              Ws-Num-Int-Val + (Ws-Num-Frac-Val / 100).                   
040600     if       Ws-Num-Is-Negative and Ws-Num-Value > zero                  
040700              multiply Ws-Num-Value by -1 giving Ws-Num-Value             
040800     end-if.                                                              
040900 Cc010-Exit.  exit.                                                       
