000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Duty-Out         *                               
000400*      (daily duty-cycle - U1 pass 2)     *                               
000500*    Line-sequential report record.       *                               
000600*******************************************                               
000700*  File size 80 bytes.                                                    
000800*                                                                         
000900* 20/01/88 kjm - Created.                                                 
001000* 05/03/92 rdt - Filler reserve widened out to the 80-byte                
001100*                shop standard, byte positions noted per                  
001200*                field, ticket CA-0017.                                   
001300 01  Ca-Duty-Record.                                                      
001400*        positions 01-10 - calendar date this row covers,                 
001500*        YYYY-MM-DD, one record per day in the scoped range.              
001600     03  Dc-Date               pic x(10).                                 
001700*        positions 11-14 - pct of the day spent heating.                  
001800     03  Dc-Heating-Pct        pic s9(3)v9(1).                            
001900*        positions 15-18 - pct of the day spent cooling.                  
002000     03  Dc-Cooling-Pct        pic s9(3)v9(1).                            
002100*        positions 19-22 - pct of the day idle (system on,                
002200*        not actively heating or cooling).                                
002300     03  Dc-Idle-Pct           pic s9(3)v9(1).                            
002400*        positions 23-26 - pct of the day the system was off.             
002500     03  Dc-Off-Pct            pic s9(3)v9(1).                            
002600*        positions 27-80 - reserve.                                       
002700     03  filler                pic x(54).                                 
