000100*******************************************                               
000200*           Zone Master - Input           *                               
000300*******************************************                               
000400* File assigned logical name CAZONE01.                                    
000500* 14/01/88 kjm - created.                                                 
000600 SELECT Ca-Zone-File ASSIGN TO "CAZONE01"                                 
000700     ORGANIZATION IS SEQUENTIAL                                           
000800     FILE STATUS IS Ca-Zone-Status.                                       
