000100*******************************************                               
000200*     Recovery-Out Report (U1 Pass 1)     *                               
000300*******************************************                               
000400* File assigned logical name CARCVOUT.                                    
000500* 20/01/88 kjm - created.                                                 
000600 FD  Ca-Rcv-File                                                          
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscarcv.cob".                                                      
