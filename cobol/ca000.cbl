000100*****************************************************************         
000200*                                                                *        
000300*                Climate Analyzer - Date & Time                 *         
000400*                  Common Conversion Routines                   *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca000.                                            
001300**                                                                        
001400*    Author.           K J Marsh, 03/11/87.                               
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     03/11/87.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1987, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Shared timestamp utility, called by every          
002800*                       program in the CA suite that needs to turn        
002900*                       a raw source timestamp into the canonical         
003000*                       Yyyy-Mm-Dd Hh:Mm:Ss form, or needs minutes        
003100*                       elapsed between two canonical timestamps.         
003200*                                                                         
003300*                       Started life as the old Py000/Maps04 date         
003400*                       routines, stripped of screen I-O (this            
003500*                       suite runs unattended) and re-purposed for        
003600*                       the climate reading store.                        
003700**                                                                        
003800*    Version.          See Prog-Name in Ws.                               
003900**                                                                        
004000*    Called Modules.   None.                                              
004100**                                                                        
004200*    Functions Used.   None - see change 14/02/92 below, intrinsic        
004300*                       Functions were backed out.                        
004400**                                                                        
004500*    Error messages used.                                                 
004600*                       None - invalid input simply sets the              
004700*                       caller's valid-flag to "N".                       
004800**                                                                        
004900* Changes:                                                                
005000* 03/11/87 kjm - 1.0.00 Created, split out of py000/maps04.               
005100* 19/04/88 kjm - 1.0.01 Added Ca000-Function 1 (normalize),               
005200*                       source-A/B/C parsing, ticket CA-0002.             
005300* 11/09/89 psw - 1.0.02 Added Ca000-Function 2 (elapsed minutes)          
005400*                       for the metrics engine recovery pass.             
005500* 06/03/91 rdt - 1.0.03 Source-C now accepts the plain                    
005600*                       Yyyy-Mm-Dd Hh:Mm:Ss form as well as the           
005700*                       two slash forms, ticket CA-0006.                  
005800* 14/02/92 kjm - 1.0.04 Removed Function Integer-Of-Date and              
005900*                       Function Test-Date-YYYYMMDD, this shop's          
006000*                       production compiler does not carry                
006100*                       intrinsic Functions - back to manual              
006200*                       Julian day arithmetic.                            
006300* 30/07/94 psw - 1.0.05 Leap year test fixed for century years,           
006400*                       2000 was treating as non-leap, ticket             
006500*                       CA-0015.                                          
006600* 21/11/98 kjm - 1.0.06 Year 2000 review - this module always             
006700*                       carried a full 4-digit Ws-Sp-Year and             
006800*                       already handles the year 2000 leap test           
006900*                       correctly per change 30/07/94, no century         
007000*                       windowing code present, signed off Y2K.           
007100* 09/06/01 rdt - 1.0.07 Source-B Iso-8601 parse tightened, was            
007200*                       accepting a blank seconds field, ticket           
007300*                       CA-0033.                                          
007400* 17/03/03 mjh - 1.0.08 Cosmetic - aligned comments for the new           
007500*                       shop listing standard, no logic change.           
007600* 02/04/03 rdt - 1.0.09 88-levels added on Ws-Sp-Is-Leap and              
007700*                       Ca000-Valid-Flag, ticket CA-0017.                 
007800**                                                                        
007900*****************************************************************         
008000*                                                                         
008100* Copyright Notice.                                                       
008200* ****************                                                        
008300*                                                                         
008400* This program is part of the Climate Analyzer batch suite and is         
008500* Copyright (c) Meadowlark Systems, 1987-2003.                            
008600*                                                                         
008700* This program is free software; you can redistribute it and/or           
008800* modify it under the terms of the GNU General Public License as          
008900* published by the Free Software Foundation.                              
009000*                                                                         
009100*****************************************************************         
009200*                                                                         
009300 environment             division.                                        
009400*===============================                                          
009500*                                                                         
009600 configuration           section.                                         
009700 copy "caenvdiv.cob".                                                     
009800*                                                                         
009900 input-output            section.                                         
010000 file-control.                                                            
010100*                                                                         
010200 data                    division.                                        
010300*================================                                         
010400*                                                                         
010500 working-storage         section.                                         
010600*-----------------------------                                            
010700 77  Prog-Name           pic x(15) value "CA000 (1.0.09)".                
010800*                                                                         
010900 01  Ws-Work-Ts          pic x(40).                                       
011000 01  Ws-Ptr              pic 9(4)    comp.                                
011100 01  Ws-Len              pic 9(3)    comp.                                
011200 01  Ws-Q4               pic 9(4)    comp.                                
011300 01  Ws-Q100             pic 9(4)    comp.                                
011400 01  Ws-Q400             pic 9(4)    comp.                                
011500*                                                                         
011600 01  Ws-Month-Table.                                                      
011700     03  filler          pic x(3)    value "JAN".                         
011800     03  filler          pic x(3)    value "FEB".                         
011900     03  filler          pic x(3)    value "MAR".                         
012000     03  filler          pic x(3)    value "APR".                         
012100     03  filler          pic x(3)    value "MAY".                         
012200     03  filler          pic x(3)    value "JUN".                         
012300     03  filler          pic x(3)    value "JUL".                         
012400     03  filler          pic x(3)    value "AUG".                         
012500     03  filler          pic x(3)    value "SEP".                         
012600     03  filler          pic x(3)    value "OCT".                         
012700     03  filler          pic x(3)    value "NOV".                         
012800     03  filler          pic x(3)    value "DEC".                         
012900 01  Ws-Month-Redef redefines Ws-Month-Table.                             
013000     03  Ws-Month-Name   pic x(3)    occurs 12.                           
013100*                                                                         
013200 01  Ws-Cum-Days-Table.                                                   
013300     03  filler          pic 9(3)    value 000.                           
013400     03  filler          pic 9(3)    value 031.                           
013500     03  filler          pic 9(3)    value 059.                           
013600     03  filler          pic 9(3)    value 090.                           
013700     03  filler          pic 9(3)    value 120.                           
013800     03  filler          pic 9(3)    value 151.                           
013900     03  filler          pic 9(3)    value 181.                           
014000     03  filler          pic 9(3)    value 212.                           
014100     03  filler          pic 9(3)    value 243.                           
014200     03  filler          pic 9(3)    value 273.                           
014300     03  filler          pic 9(3)    value 304.                           
014400     03  filler          pic 9(3)    value 334.                           
014500 01  Ws-Cum-Redef redefines Ws-Cum-Days-Table.                            
014600     03  Ws-Cum-Days     pic 9(3)    occurs 12.                           
014700*                                                                         
014800 01  Ws-Scan-Sub         pic 99      comp.                                
014900 01  Ws-Remainder-1      pic x(40).                                       
015000 01  Ws-Remainder-2      pic x(40).                                       
015100 01  Ws-Remainder-3      pic x(40).                                       
015200*                                                                         
015300 01  Ws-Split-Data.                                                       
015400     03  Ws-Sp-Year      pic 9(4)    comp.                                
015500     03  Ws-Sp-Month     pic 99      comp.                                
015600     03  Ws-Sp-Day       pic 99      comp.                                
015700     03  Ws-Sp-Hour      pic 99      comp.                                
015800     03  Ws-Sp-Min       pic 99      comp.                                
015900     03  Ws-Sp-Sec       pic 99      comp.                                
016000     03  Ws-Sp-Ampm      pic x(2).                                        
016100     03  Ws-Sp-Is-Leap   pic x.                                           
016200         88  Ws-Sp-Leap-Year     value "Y".                               
016300         88  Ws-Sp-Not-Leap-Year value "N".                               
016400*                                                                         
016500 01  Ws-Serial-Work.                                                      
016600     03  Ws-Days-Since-0 pic s9(9)   comp.                                
016700     03  Ws-Total-Secs   pic s9(15)  comp.                                
016800*                                                                         
016900 01  Ws-Ts-Local         pic x(19).                                       
017000 01  Ws-Ts-Local-R redefines Ws-Ts-Local.                                 
017100     03  Ws-Ts-Date-Part pic x(10).                                       
017200     03  Ws-Ts-Gap       pic x.                                           
017300     03  Ws-Ts-Time-Part pic x(8).                                        
017400 01  Ws-Ts1-Secs         pic s9(15)  comp.                                
017500 01  Ws-Ts2-Secs         pic s9(15)  comp.                                
017600 01  Ws-Diff-Secs        pic s9(15)  comp.                                
017700 01  Ws-Diff-Minwhole    pic s9(9)   comp.                                
017800 01  Ws-Diff-Secleft     pic s9(9)   comp.                                
017900*                                                                         
018000 linkage                 section.                                         
018100****************                                                          
018200*                                                                         
018300 copy "wscacall.cob".                                                     
018400*                                                                         
018500 01  Ca000-Linkage.                                                       
018600     03  Ca000-Function       pic 9.                                      
018700     03  Ca000-Source-Type    pic 9.                                      
018800     03  Ca000-Raw-Ts         pic x(40).                                  
018900     03  Ca000-Canon-Ts       pic x(19).                                  
019000     03  Ca000-Valid-Flag     pic x.                                      
019100         88  Ca000-Ts-Valid       value "Y".                              
019200         88  Ca000-Ts-Invalid     value "N".                              
019300     03  Ca000-Ts1            pic x(19).                                  
019400     03  Ca000-Ts2            pic x(19).                                  
019500     03  Ca000-Elapsed-Min    pic s9(7)v9(1) comp-3.                      
019600*                                                                         
019700 procedure  division using Ca-Call-Control                                
019800                           Ca000-Linkage.                                 
019900*=========================================                                
020000*                                                                         
020100 Aa000-Main.                                                              
020200*                                                                         
020300     move     zero to Ca-Return-Code.                                     
020400     evaluate Ca000-Function                                              
020500       when   1    perform Bb000-Normalize thru Bb000-Exit                
020600       when   2    perform Cc010-Elapsed   thru Cc010-Exit                
020700       when   other                                                       
020800              move 99 to Ca-Return-Code                                   
020900     end-evaluate.                                                        
021000     goback.                                                              
021100*                                                                         
021200 Bb000-Normalize.                                                         
021300*                                                                         
021400     move     spaces to Ca000-Canon-Ts.                                   
021500     move     "N"    to Ca000-Valid-Flag.                                 
021600     evaluate Ca000-Source-Type                                           
021700       when   1   perform Bb010-Parse-Source-A thru Bb010-Exit            
021800       when   2   perform Bb020-Parse-Source-B thru Bb020-Exit            
021900       when   3   perform Bb030-Parse-Source-C thru Bb030-Exit            
022000     end-evaluate.                                                        
022100 Bb000-Exit.  exit.                                                       
022200*                                                                         
022300*  Source-A : "Mon DD, YYYY HH:MM:SS AM/PM" eg Jan 01, 2026               
022400*             12:00:32 AM  -  treated as UTC already (R15).               
022500*                                                                         
022600 Bb010-Parse-Source-A.                                                    
022700*                                                                         
022800     move     Ca000-Raw-Ts to Ws-Work-Ts.                                 
022900     if       Ws-Work-Ts(4:1) not = "," or                                
023000              Ws-Work-Ts(1:3) not alphabetic                              
023100              go to Bb010-Exit.                                           
023200     move     zero to Ws-Scan-Sub.                                        
023300     move     zero to Ws-Sp-Month.                                        
023400     perform  Ff010-Scan-Month thru Ff010-Exit                            
023500              varying Ws-Scan-Sub from 1 by 1                             
023600              until Ws-Scan-Sub > 12.                                     
023700     if       Ws-Sp-Month = zero                                          
023800              go to Bb010-Exit.                                           
023900     if       Ws-Work-Ts(5:2) is numeric                                  
024000              move Ws-Work-Ts(5:2) to Ws-Sp-Day                           
024100     else                                                                 
024200              move zero to Ws-Sp-Day                                      
024300              move Ws-Work-Ts(5:1) to Ws-Sp-Day                           
024400     end-if.                                                              
024500     if       not Ws-Work-Ts(9:4) is numeric                              
024600              go to Bb010-Exit.                                           
024700     move     Ws-Work-Ts(9:4) to Ws-Sp-Year.                              
024800     if       not Ws-Work-Ts(14:2) is numeric or                          
024900              not Ws-Work-Ts(17:2) is numeric or                          
025000              not Ws-Work-Ts(20:2) is numeric                             
025100              go to Bb010-Exit.                                           
025200     move     Ws-Work-Ts(14:2) to Ws-Sp-Hour.                             
025300     move     Ws-Work-Ts(17:2) to Ws-Sp-Min.                              
025400     move     Ws-Work-Ts(20:2) to Ws-Sp-Sec.                              
025500     move     Ws-Work-Ts(23:2) to Ws-Sp-Ampm.                             
025600     perform  Dd010-Conv-12hr thru Dd010-Exit.                            
025700     if       Ws-Sp-Day = zero or Ws-Sp-Day > 31 or                       
025800              Ws-Sp-Hour > 23                                             
025900              go to Bb010-Exit.                                           
026000     perform  Dd020-Format-Canon thru Dd020-Exit.                         
026100     move     "Y" to Ca000-Valid-Flag.                                    
026200 Bb010-Exit.  exit.                                                       
026300*                                                                         
026400*  Source-B : Iso-8601, may end "Z" with millis, eg                       
026500*             2026-01-01T00:00:32.123Z  (R15 strips both).                
026600*                                                                         
026700 Bb020-Parse-Source-B.                                                    
026800*                                                                         
026900     move     Ca000-Raw-Ts to Ws-Work-Ts.                                 
027000     if       not Ws-Work-Ts(1:4) is numeric or                           
027100              Ws-Work-Ts(5:1) not = "-"                                   
027200              go to Bb020-Exit.                                           
027300     move     Ws-Work-Ts(1:10)  to Ca000-Canon-Ts(1:10).                  
027400     move     " "               to Ca000-Canon-Ts(11:1).                  
027500     move     Ws-Work-Ts(12:8)  to Ca000-Canon-Ts(12:8).                  
027600     if       not Ca000-Canon-Ts(12:2) is numeric or                      
027700              not Ca000-Canon-Ts(15:2) is numeric or                      
027800              not Ca000-Canon-Ts(18:2) is numeric                         
027900              move spaces to Ca000-Canon-Ts                               
028000              go to Bb020-Exit.                                           
028100     move     "Y" to Ca000-Valid-Flag.                                    
028200 Bb020-Exit.  exit.                                                       
028300*                                                                         
028400*  Source-C : M/D/YYYY H:MM[:SS] AM/PM  or plain                          
028500*             Yyyy-Mm-Dd Hh:Mm:Ss (R15).                                  
028600*                                                                         
028700 Bb030-Parse-Source-C.                                                    
028800*                                                                         
028900     move     Ca000-Raw-Ts to Ws-Work-Ts.                                 
029000     if       Ws-Work-Ts(1:4) is numeric and                              
029100              Ws-Work-Ts(5:1) = "-"                                       
029200              move Ws-Work-Ts(1:19) to Ca000-Canon-Ts                     
029300              move "Y" to Ca000-Valid-Flag                                
029400              go to Bb030-Exit                                            
029500     end-if.                                                              
029600     perform  Dd030-Split-Slash-Date thru Dd030-Exit.                     
029700     if       Ws-Sp-Month = zero or Ws-Sp-Day = zero                      
029800              go to Bb030-Exit.                                           
029900     perform  Dd010-Conv-12hr thru Dd010-Exit.                            
030000     perform  Dd020-Format-Canon thru Dd020-Exit.                         
030100     move     "Y" to Ca000-Valid-Flag.                                    
030200 Bb030-Exit.  exit.                                                       
030300*                                                                         
030400*  Splits "M/D/YYYY H:MM AM/PM" or "M/D/YYYY H:MM:SS AM/PM"               
030500*  into Ws-Split-Data, using the slashes and colons as found.             
030600*                                                                         
030700 Dd030-Split-Slash-Date.                                                  
030800*                                                                         
030900     move     zero   to Ws-Sp-Month Ws-Sp-Day Ws-Sp-Hour                  
031000                         Ws-Sp-Min Ws-Sp-Sec.                             
031100     move     spaces to Ws-Sp-Ampm.                                       
031200     move     Ws-Work-Ts to Ws-Remainder-1.                               
031300     unstring Ws-Remainder-1 delimited by "/"                             
031400              into Ws-Sp-Month Ws-Sp-Day Ws-Remainder-2.                  
031500     unstring Ws-Remainder-2 delimited by " "                             
031600              into Ws-Sp-Year Ws-Remainder-3.                             
031700     unstring Ws-Remainder-3 delimited by ":"                             
031800              into Ws-Sp-Hour Ws-Sp-Min Ws-Remainder-1.                   
031900     if       Ws-Remainder-1(1:1) is numeric                              
032000              move Ws-Remainder-1(1:2) to Ws-Sp-Sec                       
032100              move Ws-Remainder-1(4:2) to Ws-Sp-Ampm                      
032200     else                                                                 
032300              move Ws-Remainder-1(1:2) to Ws-Sp-Ampm                      
032400     end-if.                                                              
032500 Dd030-Exit.  exit.                                                       
032600*                                                                         
032700*  Hh + Am/Pm -> 24 hour clock.  A blank Ampm means the                   
032800*  hour was already 24-hour (source already plain text).                  
032900*                                                                         
033000 Dd010-Conv-12hr.                                                         
033100*                                                                         
033200     if       Ws-Sp-Ampm = "AM" or "am"                                   
033300              if   Ws-Sp-Hour = 12                                        
033400                   move zero to Ws-Sp-Hour                                
033500              end-if                                                      
033600     end-if.                                                              
033700     if       Ws-Sp-Ampm = "PM" or "pm"                                   
033800              if   Ws-Sp-Hour not = 12                                    
033900                   add 12 to Ws-Sp-Hour                                   
034000              end-if                                                      
034100     end-if.                                                              
034200 Dd010-Exit.  exit.                                                       
034300*                                                                         
034400 Dd020-Format-Canon.                                                      
034500*                                                                         
034600     move     spaces  to Ca000-Canon-Ts.                                  
034700     move     Ws-Sp-Year  to Ca000-Canon-Ts(1:4).                         
034800     move     "-"         to Ca000-Canon-Ts(5:1).                         
034900     move     Ws-Sp-Month to Ca000-Canon-Ts(6:2).                         
035000     move     "-"         to Ca000-Canon-Ts(8:1).                         
035100     move     Ws-Sp-Day   to Ca000-Canon-Ts(9:2).                         
035200     move     " "         to Ca000-Canon-Ts(11:1).                        
035300     move     Ws-Sp-Hour  to Ca000-Canon-Ts(12:2).                        
035400     move     ":"         to Ca000-Canon-Ts(14:1).                        
035500     move     Ws-Sp-Min   to Ca000-Canon-Ts(15:2).                        
035600     move     ":"         to Ca000-Canon-Ts(17:1).                        
035700     move     Ws-Sp-Sec   to Ca000-Canon-Ts(18:2).                        
035800 Dd020-Exit.  exit.                                                       
035900*                                                                         
036000*  Function 2 - minutes elapsed between two canonical                     
036100*  timestamps, rounded to 1 decimal (R3).  Julian day                     
036200*  arithmetic, no intrinsic Functions on this compiler.                   
036300*                                                                         
036400 Cc010-Elapsed.                                                           
036500*                                                                         
036600     move     Ca000-Ts1 to Ws-Ts-Local.                                   
036700     perform  Ee010-To-Seconds thru Ee010-Exit.                           
036800     move     Ws-Total-Secs to Ws-Ts1-Secs.                               
036900     move     Ca000-Ts2 to Ws-Ts-Local.                                   
037000     perform  Ee010-To-Seconds thru Ee010-Exit.                           
037100     move     Ws-Total-Secs to Ws-Ts2-Secs.                               
037200     subtract Ws-Ts1-Secs from Ws-Ts2-Secs giving Ws-Diff-Secs.           
037300     divide   Ws-Diff-Secs by 60 giving Ws-Diff-Minwhole                  
037400              remainder Ws-Diff-Secleft.                                  
037500     compute  Ca000-Elapsed-Min rounded =                                 
037600              Ws-Diff-Minwhole + (Ws-Diff-Secleft / 60).                  
037700 Cc010-Exit.  exit.                                                       
037800*                                                                         
037900*  Converts the timestamp currently in Ws-Ts-Local to a total             
038000*  seconds count since an arbitrary fixed epoch - only the                
038100*  difference between two such counts is ever used.                       
038200*                                                                         
038300 Ee010-To-Seconds.                                                        
038400*                                                                         
038500     move     Ws-Ts-Local(1:4)  to Ws-Sp-Year.                            
038600     move     Ws-Ts-Local(6:2)  to Ws-Sp-Month.                           
038700     move     Ws-Ts-Local(9:2)  to Ws-Sp-Day.                             
038800     move     Ws-Ts-Local(12:2) to Ws-Sp-Hour.                            
038900     move     Ws-Ts-Local(15:2) to Ws-Sp-Min.                             
039000     move     Ws-Ts-Local(18:2) to Ws-Sp-Sec.                             
039100     move     "N" to Ws-Sp-Is-Leap.                                       
039200     divide   Ws-Sp-Year by 4 giving Ws-Q4 remainder Ws-Len.              
039300     if       Ws-Len = zero                                               
039400              move "Y" to Ws-Sp-Is-Leap                                   
039500     end-if.                                                              
039600     divide   Ws-Sp-Year by 100 giving Ws-Q100 remainder Ws-Len.          
039700     if       Ws-Len = zero                                               
039800              move "N" to Ws-Sp-Is-Leap                                   
039900     end-if.                                                              
040000     divide   Ws-Sp-Year by 400 giving Ws-Q400 remainder Ws-Len.          
040100     if       Ws-Len = zero                                               
040200              move "Y" to Ws-Sp-Is-Leap                                   
040300     end-if.                                                              
040400*                                                                         
040500*    Note - the three quotients above are taken by separate               
040600*    Divide statements, each truncated to a whole number in               
040700*    its own right, and only then combined below.  A single               
040800*    Compute expression using three "/" terms does not give               
040900*    the same answer, the fractional parts do not cancel.                 
041000*                                                                         
041100     compute  Ws-Days-Since-0 =                                           
041200              (Ws-Sp-Year * 365) + Ws-Q4 - Ws-Q100 + Ws-Q400              
041300              + Ws-Cum-Days(Ws-Sp-Month) + (Ws-Sp-Day - 1).               
041400     if       Ws-Sp-Leap-Year and Ws-Sp-Month > 2                         
041500              add 1 to Ws-Days-Since-0                                    
041600     end-if.                                                              
041700     compute  Ws-Total-Secs =                                             
041800              (Ws-Days-Since-0 * 86400) + (Ws-Sp-Hour * 3600)             
041900              + (Ws-Sp-Min * 60) + Ws-Sp-Sec.                             
042000 Ee010-Exit.  exit.                                                       
042100*                                                                         
042200*  One table probe per call, driven by the Perform Varying in             
042300*  Bb010 above - out-of-line so the scan is a proper paragraph            
042400*  loop and not an in-line Perform block.                                 
042500*                                                                         
042600 Ff010-Scan-Month.                                                        
042700*                                                                         
042800     if       Ws-Work-Ts(1:3) = Ws-Month-Name(Ws-Scan-Sub)                
042900              move Ws-Scan-Sub to Ws-Sp-Month                             
043000              move 13 to Ws-Scan-Sub                                      
043100     end-if.                                                              
043200 Ff010-Exit.  exit.                                                       
