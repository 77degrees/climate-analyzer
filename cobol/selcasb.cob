000100*******************************************                               
000200*     Source-B History Csv - Input        *                               
000300*******************************************                               
000400* File assigned logical name CASRCB01.                                    
000500* 05/02/90 kjm - created.                                                 
000600 SELECT Ca-Srcb-File ASSIGN TO "CASRCB01"                                 
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Srcb-Status.                                       
