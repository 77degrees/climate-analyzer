000100*****************************************************************         
000200*                                                                *        
000300*              Climate Analyzer - U2 Metrics Summary             *        
000400*           Composite Efficiency Score For One Sensor           *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca200.                                            
001300**                                                                        
001400*    Author.           K J Marsh, 25/01/89.                               
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     25/01/89.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1989, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Runs the Ca190 recovery/duty/hold passes           
002800*                       for one sensor and date range, then               
002900*                       averages the returned tables into the             
003000*                       single-record metrics summary that the            
003100*                       analysts' efficiency-score report reads.          
003200**                                                                        
003300*    Version.          See Prog-Name in Ws.                               
003400**                                                                        
003500*    Called Modules.   Ca190 (recovery/duty/hold core).                   
003600**                                                                        
003700*    Functions Used.   None.                                              
003800**                                                                        
003900*    Error messages used.                                                 
004000*                       CA001 - run-parameter card would not open.        
004100**                                                                        
004200* Changes:                                                                
004300* 25/01/89 kjm - 1.0.00 Created, split off the per-sensor summary         
004400*                       side of the old combined metrics endpoint.        
004500* 11/09/89 psw - 1.0.01 Score floored at zero on each of the three        
004600*                       components rather than on the final sum,          
004700*                       matches the analysts' worked examples,            
004800*                       ticket CA-0006.                                   
004900* 07/05/94 rdt - 1.0.02 Duty component's over-60 branch corrected,        
005000*                       was dividing by 25 instead of 40, ticket          
005100*                       CA-0016.                                          
005200* 21/11/98 kjm - 1.0.03 Year 2000 review - no 2-digit year work           
005300*                       anywhere in this program, signed off Y2K.         
005400* 02/10/02 mjh - 1.0.04 Table sizes kept in step with Ca190.              
005500* 05/03/92 rdt - 1.0.05 88-levels added on the file statuses,             
005600*                       ticket CA-0017.                                   
005700**                                                                        
005800*****************************************************************         
005900*                                                                         
006000* Copyright Notice.                                                       
006100* ****************                                                        
006200*                                                                         
006300* This program is part of the Climate Analyzer batch suite and is         
006400* Copyright (c) Meadowlark Systems, 1989-2002.                            
006500*                                                                         
006600* This program is free software; you can redistribute it and/or           
006700* modify it under the terms of the GNU General Public License as          
006800* published by the Free Software Foundation.                              
006900*                                                                         
007000*****************************************************************         
007100*                                                                         
007200 environment             division.                                        
007300*===============================                                          
007400*                                                                         
007500 configuration           section.                                         
007600 copy "caenvdiv.cob".                                                     
007700*                                                                         
007800 input-output            section.                                         
007900 file-control.                                                            
008000     copy "selcapm.cob".                                                  
008100     copy "selcams.cob".                                                  
008200*                                                                         
008300 data                    division.                                        
008400*================================                                         
008500*                                                                         
008600 file                    section.                                         
008700*----------------------------                                             
008800 copy "fdcapm.cob".                                                       
008900 copy "fdcams.cob".                                                       
009000*                                                                         
009100 working-storage         section.                                         
009200*-----------------------------                                            
009300 77  Prog-Name           pic x(15) value "CA200 (1.0.05)".                
009400*                                                                         
009500 copy "wscacall.cob".                                                     
009600*                                                                         
009700 01  Ws-File-Status.                                                      
009800     03  Ca-Parm-Status      pic xx.                                      
009900         88  Ca-Parm-Ok          value "00".                              
010000     03  Ca-Ms-Status        pic xx.                                      
010100         88  Ca-Ms-Ok            value "00".                              
010200     03  filler              pic x(4).                                    
010300*                                                                         
010400 01  Ws-Run-Scope.                                                        
010500     03  Ws-Scope-Sensor     pic 9(6)    comp.                            
010600     03  Ws-Scope-Start-Ts   pic x(19).                                   
010700     03  Ws-Scope-Start-R redefines Ws-Scope-Start-Ts.                    
010800         05  Ws-Scope-Start-Date  pic x(10).                              
010900         05  filler               pic x(9).                               
011000     03  Ws-Scope-End-Ts     pic x(19).                                   
011100     03  Ws-Scope-End-R redefines Ws-Scope-End-Ts.                        
011200         05  Ws-Scope-End-Date    pic x(10).                              
011300         05  filler               pic x(9).                               
011400     03  filler              pic x(4).                                    
011500*                                                                         
011600*  Ws-Score-Work - the three R7 component scores, kept as                 
011700*  separate fields so a trace DISPLAY can break them out when             
011800*  an analyst queries a score that looks wrong.                           
011900*                                                                         
012000 01  Ws-Score-Work.                                                       
012100     03  Ws-Sw-Recovery-Sum  pic s9(7)v9(1)  comp-3.                      
012200     03  Ws-Sw-Event-Cnt     pic 9(5)        comp.                        
012300     03  Ws-Sw-Duty-Sum      pic s9(7)v9(2)  comp-3.                      
012400     03  Ws-Sw-Day-Cnt       pic 9(5)        comp.                        
012500     03  Ws-Sw-Avg-Recovery  pic s9(5)v9(1)  comp-3.                      
012600     03  Ws-Sw-Duty-Pct      pic s9(5)v9(1)  comp-3.                      
012700     03  Ws-Sw-Rcv-Comp      pic s9(3)v9(2)  comp-3.                      
012800     03  Ws-Sw-Hold-Comp      pic s9(3)v9(2)  comp-3.                     
012900     03  Ws-Sw-Duty-Comp      pic s9(3)v9(2)  comp-3.                     
013000     03  Ws-Sw-Score-Sum      pic s9(5)v9(2)  comp-3.                     
013100     03  filler               pic x(4).                                   
013200*                                                                         
013300*  Call block for Ca190, laid out to match its own Linkage                
013400*  Section - Ca190 is Called here, not Copied.                            
013500*                                                                         
013600 01  Ca190-Linkage.                                                       
013700     03  Ca190-Sensor-Id         pic 9(6)    comp.                        
013800     03  Ca190-Start-Ts          pic x(19).                               
013900     03  Ca190-End-Ts            pic x(19).                               
014000     03  Ca190-Event-Count       pic 9(4)    comp.                        
014100     03  Ca190-Event-Table       occurs 500 times                         
014200                                  indexed by Ca190-Ev-Ix.                 
014300         05  Ev-Start-Ts         pic x(19).                               
014400         05  Ev-End-Ts           pic x(19).                               
014500         05  Ev-Duration         pic s9(5)v9(1)  comp-3.                  
014600         05  Ev-Action           pic x(10).                               
014700         05  Ev-Start-Temp       pic s9(3)v9(1)  comp-3.                  
014800         05  Ev-End-Temp         pic s9(3)v9(1)  comp-3.                  
014900         05  Ev-End-Null         pic x.                                   
015000             88  Ev-End-Is-Null      value "Y".                           
015100         05  Ev-Setpoint         pic s9(3)v9(1)  comp-3.                  
015200         05  Ev-Setpoint-Null    pic x.                                   
015300             88  Ev-Setpoint-Is-Null value "Y".                           
015400         05  Ev-Outdoor-Temp     pic s9(3)v9(1)  comp-3.                  
015500         05  Ev-Outdoor-Null     pic x.                                   
015600             88  Ev-Outdoor-Is-Null  value "Y".                           
015700         05  Ev-Success          pic x.                                   
015800             88  Ev-Was-Success      value "Y".                           
015900         05  filler              pic x(4).                                
016000     03  Ca190-Day-Count         pic 9(4)    comp.                        
016100     03  Ca190-Day-Table         occurs 400 times                         
016200                                  indexed by Ca190-Dy-Ix.                 
016300         05  Dy-Date             pic x(10).                               
016400         05  Dy-Date-R redefines Dy-Date.                                 
016500             07  Dy-Date-Yr      pic x(4).                                
016600             07  filler          pic x.                                   
016700             07  Dy-Date-Mo      pic x(2).                                
016800             07  filler          pic x.                                   
016900             07  Dy-Date-Dy      pic x(2).                                
017000         05  Dy-Heat-Pct         pic s9(3)v9(1)  comp-3.                  
017100         05  Dy-Cool-Pct         pic s9(3)v9(1)  comp-3.                  
017200         05  Dy-Idle-Pct         pic s9(3)v9(1)  comp-3.                  
017300         05  Dy-Off-Pct          pic s9(3)v9(1)  comp-3.                  
017400         05  filler              pic x(4).                                
017500     03  Ca190-Hold-Efficiency   pic s9(3)v9(1)  comp-3.                  
017600     03  filler                  pic x(4).                                
017700*                                                                         
017800 procedure  division.                                                     
017900*===================                                                      
018000*                                                                         
018100 Aa000-Main.                                                              
018200*                                                                         
018300     move     spaces to Ca-Call-Control.                                  
018400     move     "CA200"  to Ca-Caller.                                      
018500     move     "CA190"  to Ca-Called.                                      
018600     move     zero     to Ca-Term-Code Ca-Return-Code.                    
018700     perform  Bb000-Read-Parm-Card    thru Bb000-Exit.                    
018800     perform  Bb010-Call-Metrics-Core thru Bb010-Exit.                    
018900     perform  Aa040-Build-Summary     thru Aa040-Exit.                    
019000     stop     run.                                                        
019100*                                                                         
019200*  Reads the single-record run-parameter card (sensor and date            
019300*  range for this run).                                                   
019400*                                                                         
019500 Bb000-Read-Parm-Card.                                                    
019600*                                                                         
019700     open     input Ca-Parm-File.                                         
019800     if       not Ca-Parm-Ok                                              
019900              display "CA001 PARM CARD WOULD NOT OPEN "                   
020000                      Ca-Parm-Status                                      
020100              move 16 to Ca-Term-Code                                     
020200              stop run                                                    
020300     end-if.                                                              
020400     read     Ca-Parm-File.                                               
020500     move     Pm-Sensor-Id to Ws-Scope-Sensor.                            
020600     move     Pm-Start-Ts  to Ws-Scope-Start-Ts.                          
020700     move     Pm-End-Ts    to Ws-Scope-End-Ts.                            
020800     close    Ca-Parm-File.                                               
020900 Bb000-Exit.  exit.                                                       
021000*                                                                         
021100 Bb010-Call-Metrics-Core.                                                 
021200*                                                                         
021300     move     Ws-Scope-Sensor   to Ca190-Sensor-Id.                       
021400     move     Ws-Scope-Start-Ts to Ca190-Start-Ts.                        
021500     move     Ws-Scope-End-Ts   to Ca190-End-Ts.                          
021600     call     "ca190" using Ca-Call-Control Ca190-Linkage.                
021700 Bb010-Exit.  exit.                                                       
021800*                                                                         
021900*  Averages the Ca190 tables into the five summary fields and             
022000*  writes the single Summary-Out record.                                  
022100*                                                                         
022200 Aa040-Build-Summary.                                                     
022300*                                                                         
022400     move     zero to Ws-Sw-Recovery-Sum Ws-Sw-Event-Cnt.                 
022500     move     zero to Ws-Sw-Duty-Sum     Ws-Sw-Day-Cnt.                   
022600     perform  Bb020-Sum-Recovery thru Bb020-Exit                          
022700              varying Ca190-Ev-Ix from 1 by 1                             
022800              until Ca190-Ev-Ix > Ca190-Event-Count.                      
022900     perform  Bb030-Sum-Duty     thru Bb030-Exit                          
023000              varying Ca190-Dy-Ix from 1 by 1                             
023100              until Ca190-Dy-Ix > Ca190-Day-Count.                        
023200     if       Ws-Sw-Event-Cnt = zero                                      
023300              move zero to Ws-Sw-Avg-Recovery                             
023400     else                                                                 
023500              compute Ws-Sw-Avg-Recovery rounded =                        
023600                      Ws-Sw-Recovery-Sum / Ws-Sw-Event-Cnt                
023700     end-if.                                                              
023800     if       Ws-Sw-Day-Cnt = zero                                        
023900              move zero to Ws-Sw-Duty-Pct                                 
024000     else                                                                 
024100              compute Ws-Sw-Duty-Pct rounded =                            
024200                      Ws-Sw-Duty-Sum / Ws-Sw-Day-Cnt                      
024300     end-if.                                                              
024400     perform  Aa045-Score-Calc thru Aa045-Exit.                           
024500     open     output Ca-Ms-File.                                          
024600     move     Ws-Sw-Avg-Recovery       to Ms-Avg-Recovery-Min.            
024700     move     Ws-Sw-Duty-Pct           to Ms-Duty-Cycle-Pct.              
024800     move     Ca190-Hold-Efficiency    to Ms-Hold-Efficiency.             
024900     move     Ws-Sw-Score-Sum          to Ms-Efficiency-Score.            
025000     write    Ca-Summary-Record.                                          
025100     close    Ca-Ms-File.                                                 
025200 Aa040-Exit.  exit.                                                       
025300*                                                                         
025400 Bb020-Sum-Recovery.                                                      
025500*                                                                         
025600     add      Ev-Duration(Ca190-Ev-Ix) to Ws-Sw-Recovery-Sum.             
025700     add      1 to Ws-Sw-Event-Cnt.                                       
025800 Bb020-Exit.  exit.                                                       
025900*                                                                         
026000 Bb030-Sum-Duty.                                                          
026100*                                                                         
026200     compute  Ws-Sw-Duty-Sum = Ws-Sw-Duty-Sum +                           
026300              Dy-Heat-Pct(Ca190-Dy-Ix) + Dy-Cool-Pct(Ca190-Dy-Ix).        
026400     add      1 to Ws-Sw-Day-Cnt.                                         
026500 Bb030-Exit.  exit.                                                       
026600*                                                                         
026700*  R7 composite score, each component floored at zero before              
026800*  the three are summed.                                                  
026900*                                                                         
027000 Aa045-Score-Calc.                                                        
027100*                                                                         
027200     compute  Ws-Sw-Rcv-Comp rounded =                                    
027300              40 - (Ws-Sw-Avg-Recovery / 60 * 40).                        
027400     if       Ws-Sw-Rcv-Comp < zero                                       
027500              move zero to Ws-Sw-Rcv-Comp                                 
027600     end-if.                                                              
027700     compute  Ws-Sw-Hold-Comp rounded =                                   
027800              35 - (Ca190-Hold-Efficiency / 3 * 35).                      
027900     if       Ws-Sw-Hold-Comp < zero                                      
028000              move zero to Ws-Sw-Hold-Comp                                
028100     end-if.                                                              
028200     perform  Cc010-Duty-Component thru Cc010-Exit.                       
028300     compute  Ws-Sw-Score-Sum rounded =                                   
028400              Ws-Sw-Rcv-Comp + Ws-Sw-Hold-Comp + Ws-Sw-Duty-Comp.         
028500 Aa045-Exit.  exit.                                                       
028600*                                                                         
028700*  Duty component of R7 - three-way split on the duty-pct                 
028800*  band.                                                                  
028900*                                                                         
029000 Cc010-Duty-Component.                                                    
029100*                                                                         
029200     if       Ws-Sw-Duty-Pct >= 30 and Ws-Sw-Duty-Pct <= 60               
029300              move 25 to Ws-Sw-Duty-Comp                                  
029400     else                                                                 
029500              if   Ws-Sw-Duty-Pct < 30                                    
029600                   compute Ws-Sw-Duty-Comp rounded =                      
029700                           Ws-Sw-Duty-Pct / 30 * 25                       
029800              else                                                        
029900                   compute Ws-Sw-Duty-Comp rounded =                      
030000                           25 - ((Ws-Sw-Duty-Pct - 60) / 40 * 25)         
030100                   if   Ws-Sw-Duty-Comp < zero                            
030200                        move zero to Ws-Sw-Duty-Comp                      
030300                   end-if                                                 
030400              end-if                                                      
030500     end-if.                                                              
030600 Cc010-Exit.  exit.                                                       
