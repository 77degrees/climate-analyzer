000100*******************************************                               
000200*     Import-Log Report - Output          *                               
000300*******************************************                               
000400* File assigned logical name CALOGOUT.                                    
000500* 06/02/90 kjm - created.                                                 
000600 SELECT Ca-Log-File ASSIGN TO "CALOGOUT"                                  
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Log-Status.                                        
