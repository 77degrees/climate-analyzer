000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Solar-Out        *                               
000400*      (U5 solar / battery / rain status) *                               
000500*    Line-sequential report record.       *                               
000600*******************************************                               
000700*  File size 90 bytes.                                                    
000800*                                                                         
000900* 03/02/90 kjm - Created.                                                 
001000* 20/02/90 kjm - Ss-Battery-Power-W sums all Encharge                     
001100*                units now, was single unit only,                         
001200*                ticket CA-0025.                                          
001300* 05/03/92 rdt - 88-levels added on the null flags                        
001400*                and the rain-active byte, ticket CA-0017.                
001500 01  Ca-Solar-Record.                                                     
001600     03  Ss-Production-W       pic s9(6).                                 
001700     03  Ss-Production-Null    pic x.                                     
001800         88  Ss-Production-Is-Null value "Y".                             
001900     03  Ss-Consumption-Kw     pic s9(3)v9(2).                            
002000     03  Ss-Consumption-Null   pic x.                                     
002100         88  Ss-Consump-Is-Null    value "Y".                             
002200     03  Ss-Net-Kw             pic s9(3)v9(2).                            
002300     03  Ss-Net-Null           pic x.                                     
002400         88  Ss-Net-Is-Null        value "Y".                             
002500     03  Ss-Energy-Today-Kwh   pic s9(4)v9(1).                            
002600     03  Ss-En-Today-Null      pic x.                                     
002700         88  Ss-En-Today-Is-Null   value "Y".                             
002800     03  Ss-Energy-7d-Kwh      pic s9(5)v9(1).                            
002900     03  Ss-En-7d-Null         pic x.                                     
003000         88  Ss-En-7d-Is-Null      value "Y".                             
003100     03  Ss-Forecast-Tdy-Kwh   pic s9(4)v9(1).                            
003200     03  Ss-Fc-Tdy-Null        pic x.                                     
003300         88  Ss-Fc-Tdy-Is-Null     value "Y".                             
003400     03  Ss-Forecast-Tmw-Kwh   pic s9(4)v9(1).                            
003500     03  Ss-Fc-Tmw-Null        pic x.                                     
003600         88  Ss-Fc-Tmw-Is-Null     value "Y".                             
003700     03  Ss-Battery-Power-W    pic s9(6).                                 
003800     03  Ss-Battery-Null       pic x.                                     
003900         88  Ss-Battery-Is-Null    value "Y".                             
004000     03  Ss-Rain-Active        pic x.                                     
004100         88  Ss-Rain-Is-Active     value "Y".                             
004200         88  Ss-Rain-Not-Active    value "N".                             
004300     03  Ss-Rain-Entity        pic x(40).                                 
004400     03  filler                pic x(8).                                  
