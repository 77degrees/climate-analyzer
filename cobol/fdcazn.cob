000100*******************************************                               
000200*           Zone Master - Input           *                               
000300*******************************************                               
000400* File assigned logical name CAZONE01.                                    
000500* 14/01/88 kjm - created.                                                 
000600 FD  Ca-Zone-File                                                         
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscazone.cob".                                                     
