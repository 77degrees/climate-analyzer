000100*******************************************                               
000200*         Summary-Out Report (U2)         *                               
000300*******************************************                               
000400* File assigned logical name CASUMOUT.                                    
000500* 25/01/88 kjm - created.                                                 
000600 FD  Ca-Ms-File                                                           
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscasum.cob".                                                      
