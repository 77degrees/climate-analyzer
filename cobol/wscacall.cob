000100*****************************************************                     
000200*    Shared call linkage block - Climate Analyzer    *                    
000300*    copied into every CA-series sub-program's       *                    
000400*    linkage section ahead of its own parameters.    *                    
000500*****************************************************                     
000600*  14/01/88 kjm - created, lifted from wscall.cob                         
000700*                 used across the PY suite.                               
000800*  03/02/90 kjm - added CA-Return-Code, callers were                      
000900*                 testing Return-Code direct, ticket                      
001000*                 CA-0007.                                                
001100 01  CA-Call-Control.                                                     
001200     03  CA-Called           pic x(8).                                    
001300     03  CA-Caller           pic x(8).                                    
001400     03  CA-Term-Code        pic 99.                                      
001500     03  CA-Return-Code      pic 99.                                      
