000100*******************************************                               
000200*         Run-Parameter Card - Input      *                               
000300*******************************************                               
000400* File assigned logical name CAPARM01.                                    
000500* 14/01/88 kjm - created.                                                 
000600 SELECT Ca-Parm-File ASSIGN TO "CAPARM01"                                 
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Parm-Status.                                       
