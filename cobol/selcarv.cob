000100*******************************************                               
000200*     Recovery-Out Report (U1 Pass 1)     *                               
000300*******************************************                               
000400* File assigned logical name CARCVOUT.                                    
000500* 20/01/88 kjm - created.                                                 
000600 SELECT Ca-Rcv-File ASSIGN TO "CARCVOUT"                                  
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Rcv-Status.                                        
