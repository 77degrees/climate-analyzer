000100*****************************************************************         
000200*                                                                *        
000300*            Climate Analyzer - Dashboard Aggregator             *        
000400*         Snapshot Stats + Zone Cards Run (U4)                  *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca400.                                            
001300**                                                                        
001400*    Author.           R D Tan, 04/04/92.                                 
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     04/04/92.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1992, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Builds the dashboard snapshot - overall            
002800*                       indoor/outdoor stats followed by one card         
002900*                       per zone, sort-order sequence.  Reads the         
003000*                       sensor and zone masters, the latest               
003100*                       weather observation, and the readings             
003200*                       store in one pass each, keeping the               
003300*                       latest reading per tracked sensor in an           
003400*                       in-memory table (R17-R20).                        
003500**                                                                        
003600*    Version.          See Prog-Name in Ws.                               
003700**                                                                        
003800*    Called Modules.   None.                                              
003900**                                                                        
004000*    Functions Used.   None.                                              
004100**                                                                        
004200*    Error messages used.                                                 
004300*                       CA001 - sensor master would not open.             
004400*                       CA002 - zone master would not open.               
004500*                       CA003 - weather store would not open.             
004600*                       CA004 - readings store would not open.            
004700*                       CA015 - sensor table is full.                     
004800*                       CA016 - zone table is full.                       
004900**                                                                        
005000* Changes:                                                                
005100* 04/04/92 rdt - 1.0.00 Created, ticket CA-0016.                          
005200* 19/08/93 psw - 1.0.01 Overall humidity now falls back to the            
005300*                       weather store's humidity when no indoor           
005400*                       humidity sensor reported, ticket CA-0020,         
005500*                       per R19.                                          
005600* 21/11/98 kjm - 1.0.02 Year 2000 review - no 2-digit year work           
005700*                       anywhere in this program, signed off Y2K.         
005800* 02/05/02 mjh - 1.0.03 Sensor table enlarged from 200 to 300             
005900*                       entries, the sensor master outgrew it.            
006000* 21/08/03 rdt - 1.0.04 88-levels added on the file statuses,             
006100*                       the Eof switches and the table/latest-wx          
006200*                       null flags, ticket CA-0017.                       
006300**                                                                        
006400*****************************************************************         
006500*                                                                         
006600* Copyright Notice.                                                       
006700* ****************                                                        
006800*                                                                         
006900* This program is part of the Climate Analyzer batch suite and is         
007000* Copyright (c) Meadowlark Systems, 1992-2002.                            
007100*                                                                         
007200* This program is free software; you can redistribute it and/or           
007300* modify it under the terms of the GNU General Public License as          
007400* published by the Free Software Foundation.                              
007500*                                                                         
007600*****************************************************************         
007700*                                                                         
007800 environment             division.                                        
007900*===============================                                          
008000*                                                                         
008100 configuration           section.                                         
008200 copy "caenvdiv.cob".                                                     
008300*                                                                         
008400 input-output            section.                                         
008500 file-control.                                                            
008600     copy "selcasn.cob".                                                  
008700     copy "selcazn.cob".                                                  
008800     copy "selcawx.cob".                                                  
008900     copy "selcard.cob".                                                  
009000     copy "selcads.cob".                                                  
009100*                                                                         
009200 data                    division.                                        
009300*================================                                         
009400*                                                                         
009500 file                    section.                                         
009600*----------------------------                                             
009700 copy "fdcasn.cob".                                                       
009800 copy "fdcazn.cob".                                                       
009900 copy "fdcawx.cob".                                                       
010000 copy "fdcard.cob".                                                       
010100 copy "fdcads.cob".                                                       
010200*                                                                         
010300 working-storage         section.                                         
010400*-----------------------------                                            
010500 77  Prog-Name           pic x(15) value "CA400 (1.0.04)".                
010600*                                                                         
010700 copy "wscacall.cob".                                                     
010800*                                                                         
010900 01  Ws-File-Status.                                                      
011000     03  Ca-Sens-Status      pic xx.                                      
011100         88  Ca-Sens-Ok          value "00".                              
011200     03  Ca-Zone-Status      pic xx.                                      
011300         88  Ca-Zone-Ok          value "00".                              
011400     03  Ca-Wx-Status        pic xx.                                      
011500         88  Ca-Wx-Ok            value "00".                              
011600     03  Ca-Read-Status      pic xx.                                      
011700         88  Ca-Read-Ok          value "00".                              
011800     03  filler              pic x(6).                                    
011900*                                                                         
012000 01  Ws-Switches.                                                         
012100     03  Ws-Sens-Eof         pic x       value "N".                       
012200         88  Ws-At-Sens-Eof      value "Y".                               
012300     03  Ws-Zone-Eof         pic x       value "N".                       
012400         88  Ws-At-Zone-Eof      value "Y".                               
012500     03  Ws-Wx-Eof           pic x       value "N".                       
012600         88  Ws-At-Wx-Eof        value "Y".                               
012700     03  Ws-Read-Eof         pic x       value "N".                       
012800         88  Ws-At-Read-Eof      value "Y".                               
012900     03  filler              pic x(6).                                    
013000*                                                                         
013100 01  Ws-Counts.                                                           
013200     03  Ws-Sensor-Count     pic 9(3)    comp.                            
013300     03  Ws-Zone-Count       pic 9(2)    comp.                            
013400     03  Ws-Found-Sn-Ix      pic 9(3)    comp.                            
013500     03  Ws-Found-Zn-Ix      pic 9(2)    comp.                            
013600     03  filler              pic x(4).                                    
013700*                                                                         
013800*  One slot per sensor master record, carrying forward whatever           
013900*  the readings scan (Bb040 below) finds as that sensor's latest          
014000*  value - the readings file is sorted by sensor id then                  
014100*  timestamp, so the last record seen for a given sensor is               
014200*  always its latest (R17-R20).                                           
014300*                                                                         
014400 01  Ws-Sensor-Entries.                                                   
014500     03  Ws-Sensor-Entry  occurs 300 times indexed by Sn-Ix.              
014600         05  Tb-Sn-Id               pic 9(6)       comp.                  
014700         05  Tb-Sn-Domain           pic x(15).                            
014800         05  Tb-Sn-Device-Class     pic x(20).                            
014900         05  Tb-Sn-Zone-Id          pic 9(4)       comp.                  
015000         05  Tb-Sn-Is-Outdoor       pic x.                                
015100             88  Tb-Sn-Outdoor-Sensor   value "Y".                        
015200             88  Tb-Sn-Indoor-Sensor    value "N".                        
015300         05  Tb-Sn-Is-Tracked       pic x.                                
015400             88  Tb-Sn-Tracked-Sensor   value "Y".                        
015500             88  Tb-Sn-Not-Tracked      value "N".                        
015600         05  Tb-Sn-Has-Reading      pic x          value "N".             
015700             88  Tb-Sn-Has-A-Reading    value "Y".                        
015800         05  Tb-Sn-Last-Value       pic s9(3)v9(1) comp-3.                
015900         05  Tb-Sn-Last-Value-Null  pic x          value "Y".             
016000             88  Tb-Sn-Last-Value-Is-Null value "Y".                      
016100         05  Tb-Sn-Last-Hvac-Mode   pic x(10).                            
016200         05  Tb-Sn-Last-Hvac-Action pic x(10).                            
016300         05  filler                 pic x(4).                             
016400*                                                                         
016500*  One slot per zone master record, accumulating the sums this            
016600*  run needs for the zone card averages (R17/R20).                        
016700*                                                                         
016800 01  Ws-Zone-Entries.                                                     
016900     03  Ws-Zone-Entry    occurs 50 times indexed by Zn-Ix.               
017000         05  Tb-Zn-Id             pic 9(4)       comp.                    
017100         05  Tb-Zn-Name           pic x(30).                              
017200         05  Tb-Zn-Sort           pic 9(4)       comp.                    
017300         05  Tb-Zn-Temp-Sum       pic s9(7)v9(1) comp-3.                  
017400         05  Tb-Zn-Temp-Cnt       pic 9(4)       comp.                    
017500         05  Tb-Zn-Humid-Sum      pic s9(7)v9(1) comp-3.                  
017600         05  Tb-Zn-Humid-Cnt      pic 9(4)       comp.                    
017700         05  Tb-Zn-Hvac-Mode      pic x(10).                              
017800         05  Tb-Zn-Hvac-Action    pic x(10).                              
017900         05  filler               pic x(4).                               
018000*                                                                         
018100*  Ws-Swap-Hold is the exchange area for the zone bubble sort             
018200*  below (Dd100) - same shape as one Ws-Zone-Entry slot.                  
018300*                                                                         
018400 01  Ws-Swap-Hold.                                                        
018500     03  Sw-Id                pic 9(4)       comp.                        
018600     03  Sw-Name              pic x(30).                                  
018700     03  Sw-Sort              pic 9(4)       comp.                        
018800     03  Sw-Temp-Sum          pic s9(7)v9(1) comp-3.                      
018900     03  Sw-Temp-Cnt          pic 9(4)       comp.                        
019000     03  Sw-Humid-Sum         pic s9(7)v9(1) comp-3.                      
019100     03  Sw-Humid-Cnt         pic 9(4)       comp.                        
019200     03  Sw-Hvac-Mode         pic x(10).                                  
019300     03  Sw-Hvac-Action       pic x(10).                                  
019400     03  filler               pic x(4).                                   
019500*                                                                         
019600 01  Ws-Sort-Work.                                                        
019700     03  Ws-Srt-I             pic 9(2)    comp.                           
019800     03  Ws-Srt-J             pic 9(2)    comp.                           
019900     03  Ws-Srt-Limit         pic 9(2)    comp.                           
020000*                                                                         
020100*  Latest weather observation seen so far - Bb030 below just              
020200*  keeps overwriting this as it reads the (ascending-sorted)              
020300*  weather store, so whatever is left at end-of-file is the               
020400*  latest one (R18/R19, feels-like).                                      
020500*                                                                         
020600 01  Ws-Wx-Latest.                                                        
020700     03  Ws-Wl-Temperature    pic s9(3)v9(1) comp-3.                      
020800     03  Ws-Wl-Temp-Null      pic x          value "Y".                   
020900         88  Ws-Wl-Temp-Is-Null   value "Y".                              
021000     03  Ws-Wl-Humidity       pic s9(3)v9(1) comp-3.                      
021100     03  Ws-Wl-Humid-Null     pic x          value "Y".                   
021200         88  Ws-Wl-Humid-Is-Null  value "Y".                              
021300     03  Ws-Wl-Heat-Index     pic s9(3)v9(1) comp-3.                      
021400     03  Ws-Wl-Heatidx-Null   pic x          value "Y".                   
021500         88  Ws-Wl-Heatidx-Is-Null value "Y".                             
021600     03  Ws-Wl-Found          pic x          value "N".                   
021700         88  Ws-Wl-Was-Found      value "Y".                              
021800*                                                                         
021900*  Ws-Wx-Latest-R lets a trace Display dump the latest-weather            
022000*  work area as one raw string, ticket CA-0016.                           
022100*                                                                         
022200 01  Ws-Wx-Latest-R redefines Ws-Wx-Latest                                
022300                      pic x(13).                                          
022400*                                                                         
022500*  Running totals for the overall (non-zone) stats block.                 
022600*                                                                         
022700 01  Ws-Overall-Accum.                                                    
022800     03  Ws-All-Temp-Sum      pic s9(7)v9(1) comp-3.                      
022900     03  Ws-All-Temp-Cnt      pic 9(4)       comp.                        
023000     03  Ws-All-Humid-Sum     pic s9(7)v9(1) comp-3.                      
023100     03  Ws-All-Humid-Cnt     pic 9(4)       comp.                        
023200*                                                                         
023300*  Ws-Overall-Accum-R is the same trace idea as above, for the            
023400*  overall accumulators.                                                  
023500*                                                                         
023600 01  Ws-Overall-Accum-R redefines Ws-Overall-Accum                        
023700                          pic x(14).                                      
023800*                                                                         
023900 01  Ws-Dash-Work.                                                        
024000     03  Ws-Indoor-Avg        pic s9(3)v9(1) comp-3.                      
024100     03  Ws-Indoor-Null       pic x.                                      
024200         88  Ws-Indoor-Is-Null    value "Y".                              
024300     03  Ws-Humid-Avg         pic s9(3)v9(1) comp-3.                      
024400     03  Ws-Humid-Null        pic x.                                      
024500         88  Ws-Humid-Is-Null     value "Y".                              
024600*                                                                         
024700*  Ws-Zone-Name-Trace is moved-to whenever a zone card is about           
024800*  to be written, so an abend dump shows which zone was in                
024900*  flight - Ws-Zt-First10 keeps the trace Display short.                  
025000*                                                                         
025100 01  Ws-Zone-Name-Trace       pic x(30)   value spaces.                   
025200 01  Ws-Zone-Name-Trace-R redefines Ws-Zone-Name-Trace.                   
025300     03  Ws-Zt-First10        pic x(10).                                  
025400     03  filler               pic x(20).                                  
025500*                                                                         
025600 procedure  division.                                                     
025700*===================                                                      
025800*                                                                         
025900 Aa000-Main.                                                              
026000*                                                                         
026100     perform  Bb000-Open-Files      thru Bb000-Exit.                      
026200     perform  Bb010-Load-Sensors    thru Bb010-Exit.                      
026300     perform  Bb020-Load-Zones      thru Bb020-Exit.                      
026400     perform  Bb030-Find-Latest-Wx  thru Bb030-Exit.                      
026500     perform  Bb040-Scan-Readings   thru Bb040-Exit.                      
026600     perform  Cc010-Compute-Overall thru Cc010-Exit.                      
026700     perform  Cc020-Compute-Zones   thru Cc020-Exit.                      
026800     perform  Dd100-Sort-Zones      thru Dd100-Exit.                      
026900     perform  Ee100-Write-Stats     thru Ee100-Exit.                      
027000     perform  Ee200-Write-Cards     thru Ee200-Exit.                      
027100     close    Ca-Sens-File Ca-Zone-File Ca-Wx-File Ca-Read-File           
027200              Ca-Ds-File.                                                 
027300     stop     run.                                                        
027400*                                                                         
027500*  Opens every file this run touches - all four inputs are                
027600*  mandatory, the stats block cannot be built without them.               
027700*                                                                         
027800 Bb000-Open-Files.                                                        
027900*                                                                         
028000     open     input Ca-Sens-File.                                         
028100     if       not Ca-Sens-Ok                                              
028200              display CA001 " " Ca-Sens-Status                            
028300              move 16 to Ca-Term-Code                                     
028400              stop run                                                    
028500     end-if.                                                              
028600     open     input Ca-Zone-File.                                         
028700     if       not Ca-Zone-Ok                                              
028800              display CA002 " " Ca-Zone-Status                            
028900              move 16 to Ca-Term-Code                                     
029000              stop run                                                    
029100     end-if.                                                              
029200     open     input Ca-Wx-File.                                           
029300     if       not Ca-Wx-Ok                                                
029400              display CA003 " " Ca-Wx-Status                              
029500              move 16 to Ca-Term-Code                                     
029600              stop run                                                    
029700     end-if.                                                              
029800     open     input Ca-Read-File.                                         
029900     if       not Ca-Read-Ok                                              
030000              display CA004 " " Ca-Read-Status                            
030100              move 16 to Ca-Term-Code                                     
030200              stop run                                                    
030300     end-if.                                                              
030400     open     output Ca-Ds-File.                                          
030500 Bb000-Exit.  exit.                                                       
030600*                                                                         
030700*  Loads the sensor master into Ws-Sensor-Entries, one slot per           
030800*  record, in file order - the file order is what decides "last           
030900*  climate sensor encountered" for a zone's mode/action (R20).            
031000*                                                                         
031100 Bb010-Load-Sensors.                                                      
031200*                                                                         
031300     move     zero to Ws-Sensor-Count.                                    
031400     read     Ca-Sens-File                                                
031500              at end move "Y" to Ws-Sens-Eof.                             
031600     perform  Bb011-Next-Sensor thru Bb011-Exit                           
031700              until Ws-At-Sens-Eof.                                       
031800 Bb010-Exit.  exit.                                                       
031900*                                                                         
032000 Bb011-Next-Sensor.                                                       
032100*                                                                         
032200     if       Ws-Sensor-Count = 300                                       
032300              display CA015                                               
032400              move 16 to Ca-Term-Code                                     
032500              stop run                                                    
032600     end-if.                                                              
032700     add      1 to Ws-Sensor-Count.                                       
032800     set      Sn-Ix to Ws-Sensor-Count.                                   
032900     move     Sn-Id            to Tb-Sn-Id(Sn-Ix).                        
033000     move     Sn-Domain        to Tb-Sn-Domain(Sn-Ix).                    
033100     move     Sn-Device-Class  to Tb-Sn-Device-Class(Sn-Ix).              
033200     move     Sn-Zone-Id       to Tb-Sn-Zone-Id(Sn-Ix).                   
033300     move     Sn-Is-Outdoor    to Tb-Sn-Is-Outdoor(Sn-Ix).                
033400     move     Sn-Is-Tracked    to Tb-Sn-Is-Tracked(Sn-Ix).                
033500     read     Ca-Sens-File                                                
033600              at end move "Y" to Ws-Sens-Eof.                             
033700 Bb011-Exit.  exit.                                                       
033800*                                                                         
033900*  Loads the zone master, accumulators start at zero/null - the           
034000*  readings scan and Cc020 below fill them in.                            
034100*                                                                         
034200 Bb020-Load-Zones.                                                        
034300*                                                                         
034400     move     zero to Ws-Zone-Count.                                      
034500     read     Ca-Zone-File                                                
034600              at end move "Y" to Ws-Zone-Eof.                             
034700     perform  Bb021-Next-Zone thru Bb021-Exit                             
034800              until Ws-At-Zone-Eof.                                       
034900 Bb020-Exit.  exit.                                                       
035000*                                                                         
035100 Bb021-Next-Zone.                                                         
035200*                                                                         
035300     if       Ws-Zone-Count = 50                                          
035400              display CA016                                               
035500              move 16 to Ca-Term-Code                                     
035600              stop run                                                    
035700     end-if.                                                              
035800     add      1 to Ws-Zone-Count.                                         
035900     set      Zn-Ix to Ws-Zone-Count.                                     
036000     move     Zn-Id          to Tb-Zn-Id(Zn-Ix).                          
036100     move     Zn-Name        to Tb-Zn-Name(Zn-Ix).                        
036200     move     Zn-Sort-Order  to Tb-Zn-Sort(Zn-Ix).                        
036300     move     zero           to Tb-Zn-Temp-Sum(Zn-Ix)                     
036400                                 Tb-Zn-Temp-Cnt(Zn-Ix)                    
036500                                 Tb-Zn-Humid-Sum(Zn-Ix)                   
036600                                 Tb-Zn-Humid-Cnt(Zn-Ix).                  
036700     move     spaces         to Tb-Zn-Hvac-Mode(Zn-Ix)                    
036800                                 Tb-Zn-Hvac-Action(Zn-Ix).                
036900     read     Ca-Zone-File                                                
037000              at end move "Y" to Ws-Zone-Eof.                             
037100 Bb021-Exit.  exit.                                                       
037200*                                                                         
037300*  Reads the weather store to end-of-file, overwriting                    
037400*  Ws-Wx-Latest each time - sorted ascending by timestamp, so             
037500*  whatever is left when Eof hits is the latest observation.              
037600*                                                                         
037700 Bb030-Find-Latest-Wx.                                                    
037800*                                                                         
037900     read     Ca-Wx-File                                                  
038000              at end move "Y" to Ws-Wx-Eof.                               
038100     perform  Bb031-Next-Wx thru Bb031-Exit                               
038200              until Ws-At-Wx-Eof.                                         
038300 Bb030-Exit.  exit.                                                       
038400*                                                                         
038500 Bb031-Next-Wx.                                                           
038600*                                                                         
038700     move     Wx-Temperature   to Ws-Wl-Temperature.                      
038800     move     Wx-Temp-Null     to Ws-Wl-Temp-Null.                        
038900     move     Wx-Humidity      to Ws-Wl-Humidity.                         
039000     move     Wx-Humidity-Null to Ws-Wl-Humid-Null.                       
039100     move     Wx-Heat-Index    to Ws-Wl-Heat-Index.                       
039200     move     Wx-Heatidx-Null  to Ws-Wl-Heatidx-Null.                     
039300     move     "Y"              to Ws-Wl-Found.                            
039400     read     Ca-Wx-File                                                  
039500              at end move "Y" to Ws-Wx-Eof.                               
039600 Bb031-Exit.  exit.                                                       
039700*                                                                         
039800*  Scans the whole readings store once, posting each row's                
039900*  value/mode/action into its sensor's table slot - the file is           
040000*  sorted by sensor id then timestamp, so the slot ends up                
040100*  holding the latest reading for that sensor (R17-R20).                  
040200*                                                                         
040300 Bb040-Scan-Readings.                                                     
040400*                                                                         
040500     read     Ca-Read-File                                                
040600              at end move "Y" to Ws-Read-Eof.                             
040700     perform  Bb041-Next-Reading thru Bb041-Exit                          
040800              until Ws-At-Read-Eof.                                       
040900 Bb040-Exit.  exit.                                                       
041000*                                                                         
041100 Bb041-Next-Reading.                                                      
041200*                                                                         
041300     perform  Ff010-Find-Sensor thru Ff010-Exit.                          
041400     if       Ws-Found-Sn-Ix not = zero                                   
041500              set  Sn-Ix to Ws-Found-Sn-Ix                                
041600              move Rd-Value        to Tb-Sn-Last-Value(Sn-Ix)             
041700              move Rd-Value-Null   to Tb-Sn-Last-Value-Null(Sn-Ix)        
041800              move Rd-Hvac-Mode    to Tb-Sn-Last-Hvac-Mode(Sn-Ix)         
041900              move Rd-Hvac-Action                                         
042000                to Tb-Sn-Last-Hvac-Action(Sn-Ix)                          
042100              move "Y"             to Tb-Sn-Has-Reading(Sn-Ix)            
042200     end-if.                                                              
042300     read     Ca-Read-File                                                
042400              at end move "Y" to Ws-Read-Eof.                             
042500 Bb041-Exit.  exit.                                                       
042600*                                                                         
042700*  Linear search of the sensor table for Rd-Sensor-Id - the               
042800*  table is small enough (300 slots) that a straight scan is              
042900*  good enough, the same approach Ca300 uses for its own sensor           
043000*  lookup.                                                                
043100*                                                                         
043200 Ff010-Find-Sensor.                                                       
043300*                                                                         
043400     move     zero to Ws-Found-Sn-Ix.                                     
043500     perform  Ff011-Compare-Sensor thru Ff011-Exit                        
043600              varying Sn-Ix from 1 by 1                                   
043700              until Sn-Ix > Ws-Sensor-Count                               
043800              or Ws-Found-Sn-Ix not = zero.                               
043900 Ff010-Exit.  exit.                                                       
044000*                                                                         
044100 Ff011-Compare-Sensor.                                                    
044200*                                                                         
044300     if       Tb-Sn-Id(Sn-Ix) = Rd-Sensor-Id                              
044400              set Ws-Found-Sn-Ix to Sn-Ix                                 
044500     end-if.                                                              
044600 Ff011-Exit.  exit.                                                       
044700*                                                                         
044800*  Overall indoor/outdoor stats block (R17-R19) - averages the            
044900*  tracked, indoor climate sensors for temperature and the                
045000*  tracked, indoor humidity sensors for humidity, then falls              
045100*  back to the weather store when no indoor humidity sensor               
045200*  reported, ticket CA-0020.                                              
045300*                                                                         
045400 Cc010-Compute-Overall.                                                   
045500*                                                                         
045600     move     zero to Ws-All-Temp-Sum Ws-All-Temp-Cnt                     
045700                       Ws-All-Humid-Sum Ws-All-Humid-Cnt.                 
045800     perform  Cc011-Add-One-Sensor thru Cc011-Exit                        
045900              varying Sn-Ix from 1 by 1                                   
046000              until Sn-Ix > Ws-Sensor-Count.                              
046100     if       Ws-All-Temp-Cnt = zero                                      
046200              move zero to Ws-Indoor-Avg                                  
046300              move "Y"  to Ws-Indoor-Null                                 
046400     else                                                                 
046500              compute Ws-Indoor-Avg rounded =                             
046600                      Ws-All-Temp-Sum / Ws-All-Temp-Cnt                   
046700              move "N" to Ws-Indoor-Null                                  
046800     end-if.                                                              
046900     if       Ws-All-Humid-Cnt = zero                                     
047000              move Ws-Wl-Humidity  to Ws-Humid-Avg                        
047100              move Ws-Wl-Humid-Null to Ws-Humid-Null                      
047200     else                                                                 
047300              compute Ws-Humid-Avg rounded =                              
047400                      Ws-All-Humid-Sum / Ws-All-Humid-Cnt                 
047500              move "N" to Ws-Humid-Null                                   
047600     end-if.                                                              
047700 Cc010-Exit.  exit.                                                       
047800*                                                                         
047900 Cc011-Add-One-Sensor.                                                    
048000*                                                                         
048100     if       Tb-Sn-Tracked-Sensor(Sn-Ix) and                             
048200              Tb-Sn-Indoor-Sensor(Sn-Ix) and                              
048300              Tb-Sn-Has-A-Reading(Sn-Ix) and                              
048400              not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
048500              if   Tb-Sn-Domain(Sn-Ix) = "climate"                        
048600                   add Tb-Sn-Last-Value(Sn-Ix) to Ws-All-Temp-Sum         
048700                   add 1 to Ws-All-Temp-Cnt                               
048800              end-if                                                      
048900              if   Tb-Sn-Domain(Sn-Ix) = "sensor" and                     
049000                   Tb-Sn-Device-Class(Sn-Ix) = "humidity"                 
049100                   add Tb-Sn-Last-Value(Sn-Ix)                            
049200                     to Ws-All-Humid-Sum                                  
049300                   add 1 to Ws-All-Humid-Cnt                              
049400              end-if                                                      
049500     end-if.                                                              
049600 Cc011-Exit.  exit.                                                       
049700*                                                                         
049800*  Per-zone averages and the "last climate sensor wins" mode/             
049900*  action rule (R20) - driven off the same sensor table, one              
050000*  pass, in sensor-master file order.                                     
050100*                                                                         
050200 Cc020-Compute-Zones.                                                     
050300*                                                                         
050400     perform  Cc021-Post-One-Sensor thru Cc021-Exit                       
050500              varying Sn-Ix from 1 by 1                                   
050600              until Sn-Ix > Ws-Sensor-Count.                              
050700 Cc020-Exit.  exit.                                                       
050800*                                                                         
050900 Cc021-Post-One-Sensor.                                                   
051000*                                                                         
051100     if       Tb-Sn-Tracked-Sensor(Sn-Ix) and                             
051200              Tb-Sn-Indoor-Sensor(Sn-Ix) and                              
051300              Tb-Sn-Zone-Id(Sn-Ix) not = zero and                         
051400              Tb-Sn-Has-A-Reading(Sn-Ix)                                  
051500              perform Ff030-Find-Zone thru Ff030-Exit                     
051600              if      Ws-Found-Zn-Ix not = zero                           
051700                      set Zn-Ix to Ws-Found-Zn-Ix                         
051800                      perform Cc022-Post-Zone-Value                       
051900                              thru Cc022-Exit                             
052000              end-if                                                      
052100     end-if.                                                              
052200 Cc021-Exit.  exit.                                                       
052300*                                                                         
052400 Cc022-Post-Zone-Value.                                                   
052500*                                                                         
052600     if       not Tb-Sn-Last-Value-Is-Null(Sn-Ix)                         
052700              if   Tb-Sn-Domain(Sn-Ix) = "climate"                        
052800                   add Tb-Sn-Last-Value(Sn-Ix)                            
052900                     to Tb-Zn-Temp-Sum(Zn-Ix)                             
053000                   add 1 to Tb-Zn-Temp-Cnt(Zn-Ix)                         
053100              end-if                                                      
053200              if   Tb-Sn-Domain(Sn-Ix) = "sensor" and                     
053300                   Tb-Sn-Device-Class(Sn-Ix) = "humidity"                 
053400                   add Tb-Sn-Last-Value(Sn-Ix)                            
053500                     to Tb-Zn-Humid-Sum(Zn-Ix)                            
053600                   add 1 to Tb-Zn-Humid-Cnt(Zn-Ix)                        
053700              end-if                                                      
053800     end-if.                                                              
053900     if       Tb-Sn-Domain(Sn-Ix) = "climate"                             
054000              move Tb-Sn-Last-Hvac-Mode(Sn-Ix)                            
054100                to Tb-Zn-Hvac-Mode(Zn-Ix)                                 
054200              move Tb-Sn-Last-Hvac-Action(Sn-Ix)                          
054300                to Tb-Zn-Hvac-Action(Zn-Ix)                               
054400     end-if.                                                              
054500 Cc022-Exit.  exit.                                                       
054600*                                                                         
054700*  Linear search of the zone table for a sensor's Zone-Id.                
054800*                                                                         
054900 Ff030-Find-Zone.                                                         
055000*                                                                         
055100     move     zero to Ws-Found-Zn-Ix.                                     
055200     perform  Ff031-Compare-Zone thru Ff031-Exit                          
055300              varying Zn-Ix from 1 by 1                                   
055400              until Zn-Ix > Ws-Zone-Count                                 
055500              or Ws-Found-Zn-Ix not = zero.                               
055600 Ff030-Exit.  exit.                                                       
055700*                                                                         
055800 Ff031-Compare-Zone.                                                      
055900*                                                                         
056000     if       Tb-Zn-Id(Zn-Ix) = Tb-Sn-Zone-Id(Sn-Ix)                      
056100              set Ws-Found-Zn-Ix to Zn-Ix                                 
056200     end-if.                                                              
056300 Ff031-Exit.  exit.                                                       
056400*                                                                         
056500*  Hand-sort of the zone table into Tb-Zn-Sort order before the           
056600*  cards are written - same bubble-exchange shape Ca300 uses for          
056700*  its readings merge, no Sort verb on this compiler.                     
056800*                                                                         
056900 Dd100-Sort-Zones.                                                        
057000*                                                                         
057100     if       Ws-Zone-Count < 2                                           
057200              go to Dd100-Exit                                            
057300     end-if.                                                              
057400     move     Ws-Zone-Count to Ws-Srt-Limit.                              
057500     perform  Dd110-Outer-Pass thru Dd110-Exit                            
057600              varying Ws-Srt-I from 1 by 1                                
057700              until Ws-Srt-I > Ws-Zone-Count - 1.                         
057800 Dd100-Exit.  exit.                                                       
057900*                                                                         
058000 Dd110-Outer-Pass.                                                        
058100*                                                                         
058200     perform  Dd120-Inner-Pass thru Dd120-Exit                            
058300              varying Ws-Srt-J from 1 by 1                                
058400              until Ws-Srt-J > Ws-Srt-Limit - Ws-Srt-I.                   
058500 Dd110-Exit.  exit.                                                       
058600*                                                                         
058700 Dd120-Inner-Pass.                                                        
058800*                                                                         
058900     if       Tb-Zn-Sort(Ws-Srt-J) > Tb-Zn-Sort(Ws-Srt-J + 1)             
059000              move Ws-Zone-Entry(Ws-Srt-J)   to Ws-Swap-Hold              
059100              move Ws-Zone-Entry(Ws-Srt-J + 1)                            
059200                to Ws-Zone-Entry(Ws-Srt-J)                                
059300              move Ws-Swap-Hold                                           
059400                to Ws-Zone-Entry(Ws-Srt-J + 1)                            
059500     end-if.                                                              
059600 Dd120-Exit.  exit.                                                       
059700*                                                                         
059800*  Writes the one stats record (R17-R19).                                 
059900*                                                                         
060000 Ee100-Write-Stats.                                                       
060100*                                                                         
060200     move     Ws-Indoor-Avg       to Ds-Indoor-Temp.                      
060300     move     Ws-Indoor-Null      to Ds-Indoor-Null.                      
060400     move     Ws-Wl-Temperature   to Ds-Outdoor-Temp.                     
060500     move     Ws-Wl-Temp-Null     to Ds-Outdoor-Null.                     
060600     if       not Ws-Indoor-Is-Null and not Ws-Wl-Temp-Is-Null            
060700              compute Ds-Delta = Ws-Indoor-Avg - Ws-Wl-Temperature        
060800              move "N" to Ds-Delta-Null                                   
060900     else                                                                 
061000              move zero to Ds-Delta                                       
061100              move "Y"  to Ds-Delta-Null                                  
061200     end-if.                                                              
061300     move     Ws-Humid-Avg        to Ds-Humidity.                         
061400     move     Ws-Humid-Null       to Ds-Humidity-Null.                    
061500     move     Ws-Wl-Heat-Index    to Ds-Feels-Like.                       
061600     move     Ws-Wl-Heatidx-Null  to Ds-Feels-Null.                       
061700     write    Ca-Dash-Stats-Record.                                       
061800 Ee100-Exit.  exit.                                                       
061900*                                                                         
062000*  Writes one card per zone, in Tb-Zn-Sort order (R20).                   
062100*                                                                         
062200 Ee200-Write-Cards.                                                       
062300*                                                                         
062400     perform  Ee210-Write-One-Card thru Ee210-Exit                        
062500              varying Zn-Ix from 1 by 1                                   
062600              until Zn-Ix > Ws-Zone-Count.                                
062700 Ee200-Exit.  exit.                                                       
062800*                                                                         
062900 Ee210-Write-One-Card.                                                    
063000*                                                                         
063100     move     Tb-Zn-Name(Zn-Ix) to Ws-Zone-Name-Trace.                    
063200     move     Tb-Zn-Id(Zn-Ix)   to Zc-Zone-Id.                            
063300     move     Tb-Zn-Name(Zn-Ix) to Zc-Zone-Name.                          
063400     if       Tb-Zn-Temp-Cnt(Zn-Ix) = zero                                
063500              move zero to Zc-Avg-Temp                                    
063600              move "Y"  to Zc-Avg-Temp-Null                               
063700     else                                                                 
063800              compute Zc-Avg-Temp rounded =                               
063900                      Tb-Zn-Temp-Sum(Zn-Ix) /                             
064000                      Tb-Zn-Temp-Cnt(Zn-Ix)                               
064100              move "N" to Zc-Avg-Temp-Null                                
064200     end-if.                                                              
064300     if       Tb-Zn-Humid-Cnt(Zn-Ix) = zero                               
064400              move zero to Zc-Avg-Humidity                                
064500              move "Y"  to Zc-Avg-Humidity-Null                           
064600     else                                                                 
064700              compute Zc-Avg-Humidity rounded =                           
064800                      Tb-Zn-Humid-Sum(Zn-Ix) /                            
064900                      Tb-Zn-Humid-Cnt(Zn-Ix)                              
065000              move "N" to Zc-Avg-Humidity-Null                            
065100     end-if.                                                              
065200     move     Tb-Zn-Hvac-Mode(Zn-Ix)   to Zc-Hvac-Mode.                   
065300     move     Tb-Zn-Hvac-Action(Zn-Ix) to Zc-Hvac-Action.                 
065400     write    Ca-Zone-Card-Record.                                        
065500 Ee210-Exit.  exit.                                                       
065600*                                                                         
