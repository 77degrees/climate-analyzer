000100*****************************************************************         
000200*                                                                *        
000300*              Climate Analyzer - Historical Import              *        
000400*        Source-A/B/C Merge Into The Readings Store (U3)        *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca300.                                            
001300**                                                                        
001400*    Author.           K J Marsh, 30/01/88.                               
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     30/01/88.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1988, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          One-shot (or occasional re-run) batch that         
002800*                       folds the three historical export formats         
002900*                       into the canonical readings store.  The           
003000*                       whole store is held in a working table            
003100*                       while the merge/dedup runs, then written          
003200*                       out once in sensor/timestamp order - this         
003300*                       shop has never had a Sort verb on this            
003400*                       box, so the final ordering pass is a              
003500*                       hand-rolled exchange sort (see Dd110).            
003600**                                                                        
003700*    Version.          See Prog-Name in Ws.                               
003800**                                                                        
003900*    Called Modules.   Ca000 (timestamp canonicalisation),                
004000*                       Ca700 (domain-based value mapping).               
004100**                                                                        
004200*    Functions Used.   None.                                              
004300**                                                                        
004400*    Error messages used.                                                 
004500*                       CA001 - sensor master would not open.             
004600*                       CA004 - readings store would not open.            
004700*                       CA010 - Source-A would not open.                  
004800*                       CA011 - Source-B would not open.                  
004900*                       CA012 - Source-C would not open.                  
005000*                       CA013 - readings table is full.                   
005100*                       CA014 - unknown-entity table is full.             
005200**                                                                        
005300* Changes:                                                                
005400* 30/01/88 kjm - 1.0.00 Created.                                          
005500* 05/02/90 kjm - 1.0.01 Source-B/C column-position table added,           
005600*                       the history export's column order moves           
005700*                       around between home-automation releases,          
005800*                       ticket CA-0009.                                   
005900* 18/03/90 psw - 1.0.02 Readings-table merge switched from the            
006000*                       planned Sort Giving step to an in-memory          
006100*                       table plus hand-sort, ticket CA-0013 (see         
006200*                       Remarks).                                         
006300* 02/02/93 rdt - 1.0.03 Source-A date split fixed - the raw date          
006400*                       has its own embedded comma ("Jan 01,              
006500*                       2026 ...") which was being mistaken for           
006600*                       the column separator, every row came out          
006700*                       one field short, ticket CA-0021.                  
006800* 21/11/98 kjm - 1.0.04 Year 2000 review - timestamp work is all          
006900*                       done by Ca000 off the full-year text              
007000*                       stamp, signed off Y2K.                            
007100* 11/06/02 mjh - 1.0.05 Readings table enlarged from 2000 to 3000         
007200*                       entries and Unknown-entity table from 25          
007300*                       to 50, two winters of per-minute meter            
007400*                       data were close to the old limits.                
007500* 14/07/03 rdt - 1.0.06 88-levels added on the file statuses,             
007600*                       the Eof/skip switches and the null and            
007700*                       duplicate-found flags, ticket CA-0017.            
007800**                                                                        
007900*****************************************************************         
008000*                                                                         
008100* Copyright Notice.                                                       
008200* ****************                                                        
008300*                                                                         
008400* This program is part of the Climate Analyzer batch suite and is         
008500* Copyright (c) Meadowlark Systems, 1988-2002.                            
008600*                                                                         
008700* This program is free software; you can redistribute it and/or           
008800* modify it under the terms of the GNU General Public License as          
008900* published by the Free Software Foundation.                              
009000*                                                                         
009100*****************************************************************         
009200*                                                                         
009300 environment             division.                                        
009400*===============================                                          
009500*                                                                         
009600 configuration           section.                                         
009700 copy "caenvdiv.cob".                                                     
009800*                                                                         
009900 input-output            section.                                         
010000 file-control.                                                            
010100     copy "selcasn.cob".                                                  
010200     copy "selcard.cob".                                                  
010300     copy "selcardo.cob".                                                 
010400     copy "selcasa.cob".                                                  
010500     copy "selcasb.cob".                                                  
010600     copy "selcasc.cob".                                                  
010700     copy "selcalg.cob".                                                  
010800*                                                                         
010900 data                    division.                                        
011000*================================                                         
011100*                                                                         
011200 file                    section.                                         
011300*----------------------------                                             
011400 copy "fdcasn.cob".                                                       
011500 copy "fdcard.cob".                                                       
011600 copy "fdcardo.cob".                                                      
011700 copy "fdcasa.cob".                                                       
011800 copy "fdcasb.cob".                                                       
011900 copy "fdcasc.cob".                                                       
012000 copy "fdcalg.cob".                                                       
012100*                                                                         
012200 working-storage         section.                                         
012300*-----------------------------                                            
012400 77  Prog-Name           pic x(15) value "CA300 (1.0.06)".                
012500*                                                                         
012600 01  Ws-File-Status.                                                      
012700     03  Ca-Sens-Status      pic xx.                                      
012800         88  Ca-Sens-Ok          value "00".                              
012900     03  Ca-Read-Status      pic xx.                                      
013000         88  Ca-Read-Ok          value "00".                              
013100     03  Ca-Reado-Status     pic xx.                                      
013200         88  Ca-Reado-Ok         value "00".                              
013300     03  Ca-Srca-Status      pic xx.                                      
013400         88  Ca-Srca-Ok          value "00".                              
013500     03  Ca-Srcb-Status      pic xx.                                      
013600         88  Ca-Srcb-Ok          value "00".                              
013700     03  Ca-Srcc-Status      pic xx.                                      
013800         88  Ca-Srcc-Ok          value "00".                              
013900     03  Ca-Log-Status       pic xx.                                      
014000         88  Ca-Log-Ok           value "00".                              
014100     03  filler              pic x(6).                                    
014200*                                                                         
014300 01  Ws-Switches.                                                         
014400     03  Ws-Sens-Eof         pic x       value "N".                       
014500         88  Ws-At-Sens-Eof      value "Y".                               
014600     03  Ws-Read-Eof         pic x       value "N".                       
014700         88  Ws-At-Read-Eof      value "Y".                               
014800     03  Ws-Srca-Eof         pic x       value "N".                       
014900         88  Ws-At-Srca-Eof      value "Y".                               
015000     03  Ws-Srcb-Eof         pic x       value "N".                       
015100         88  Ws-At-Srcb-Eof      value "Y".                               
015200     03  Ws-Srcc-Eof         pic x       value "N".                       
015300         88  Ws-At-Srcc-Eof      value "Y".                               
015400     03  Ws-Skip-Flag        pic x       value "N".                       
015500         88  Ws-Skip-Is-Set      value "Y".                               
015600     03  filler              pic x(4).                                    
015700*                                                                         
015800*  Ca000-Linkage - hand-kept copy of Ca000's own Linkage Section,         
015900*  Ca000 is Called here, not Copied (same convention as Ca190).           
016000*                                                                         
016100 01  Ca000-Linkage.                                                       
016200     03  Ca000-Function       pic 9.                                      
016300     03  Ca000-Source-Type    pic 9.                                      
016400     03  Ca000-Raw-Ts         pic x(40).                                  
016500     03  Ca000-Canon-Ts       pic x(19).                                  
016600     03  Ca000-Valid-Flag     pic x.                                      
016700         88  Ca000-Ts-Valid       value "Y".                              
016800         88  Ca000-Ts-Invalid     value "N".                              
016900     03  Ca000-Ts1            pic x(19).                                  
017000     03  Ca000-Ts2            pic x(19).                                  
017100     03  Ca000-Elapsed-Min    pic s9(7)v9(1) comp-3.                      
017200*                                                                         
017300*  Ca700-Linkage - hand-kept copy of Ca700's own Linkage Section.         
017400*                                                                         
017500 01  Ca700-Linkage.                                                       
017600     03  Ca700-Function          pic 9.                                   
017700     03  Ca700-Source-Type       pic 9.                                   
017800     03  Ca700-Raw-Fields.                                                
017900         05  Ca700-Raw-State         pic x(60).                           
018000         05  Ca700-Raw-Curtemp       pic x(20).                           
018100         05  Ca700-Raw-Hvac-Action   pic x(20).                           
018200         05  Ca700-Raw-Action        pic x(20).                           
018300         05  Ca700-Raw-Temp          pic x(20).                           
018400         05  Ca700-Raw-Tth           pic x(20).                           
018500         05  Ca700-Raw-Ttl           pic x(20).                           
018600     03  Ca700-Raw-Fields-R redefines Ca700-Raw-Fields.                   
018700         05  Ca700-Raw-Trace         pic x(180).                          
018800     03  Ca700-Out-Value         pic s9(4)v9(2) comp-3.                   
018900     03  Ca700-Out-Value-Null    pic x.                                   
019000         88  Ca700-Out-Value-Is-Null  value "Y".                          
019100     03  Ca700-Out-Hvac-Action   pic x(10).                               
019200     03  Ca700-Out-Hvac-Mode     pic x(10).                               
019300     03  Ca700-Out-Setpoint-Heat pic s9(3)v9(1) comp-3.                   
019400     03  Ca700-Out-Sp-Heat-Null  pic x.                                   
019500         88  Ca700-Out-Sp-Heat-Is-Null value "Y".                         
019600     03  Ca700-Out-Setpoint-Cool pic s9(3)v9(1) comp-3.                   
019700     03  Ca700-Out-Sp-Cool-Null  pic x.                                   
019800         88  Ca700-Out-Sp-Cool-Is-Null value "Y".                         
019900     03  Ca700-Out-Fan-Mode      pic x(10).                               
020000     03  filler                  pic x(4).                                
020100*                                                                         
020200*  Source-A is always a straight 3-column Timestamp/Temp/Humid            
020300*  csv, statically mapped to one sensor pair (R11) - the raw              
020400*  date has its own embedded comma so it is split off on its              
020500*  own first, ticket CA-0021.                                             
020600*                                                                         
020700 01  Ws-Srca-Work.                                                        
020800     03  Ws-Srca-Temp-Sensor pic 9(6)    comp value 100201.               
020900     03  Ws-Srca-Humid-Sensor pic 9(6)   comp value 100202.               
021000     03  Ws-A-Date-Part      pic x(12).                                   
021100     03  Ws-A-Time-Part      pic x(20).                                   
021200     03  Ws-A-Ts-Full        pic x(40).                                   
021300     03  Ws-A-Temp-Text      pic x(20).                                   
021400     03  Ws-A-Humid-Text     pic x(20).                                   
021500     03  Ws-A-Temp-Val       pic s9(4)v9(2) comp-3.                       
021600     03  Ws-A-Humid-Val      pic s9(4)v9(2) comp-3.                       
021700     03  filler              pic x(4).                                    
021800*                                                                         
021900*  Source-B/C column work - header defines the order, so every            
022000*  row is split into a table and addressed by the position the            
022100*  header gave that column name (ticket CA-0009).                         
022200*                                                                         
022300 01  Ws-Csv-Work.                                                         
022400     03  Ws-Cur-Line         pic x(400).                                  
022500     03  Ws-Col-Count        pic 9(2)    comp.                            
022600     03  Ws-Ptr              pic 9(4)    comp.                            
022700     03  Ws-Cur-Source-Type  pic 9.                                       
022800     03  filler              pic x(4).                                    
022900*                                                                         
023000 01  Ws-Csv-Col occurs 15 times indexed by Cs-Ix                          
023100                              pic x(60).                                  
023200*                                                                         
023300 01  Ws-Hdr-Name occurs 15 times indexed by Cs-Ix                         
023400                              pic x(40).                                  
023500*                                                                         
023600 01  Ws-Col-Pos.                                                          
023700     03  Ws-Pos-Entity       pic 9(2)    comp.                            
023800     03  Ws-Pos-State        pic 9(2)    comp.                            
023900     03  Ws-Pos-Ts           pic 9(2)    comp.                            
024000     03  Ws-Pos-Curtemp      pic 9(2)    comp.                            
024100     03  Ws-Pos-Hvact        pic 9(2)    comp.                            
024200     03  Ws-Pos-Act          pic 9(2)    comp.                            
024300     03  Ws-Pos-Temp         pic 9(2)    comp.                            
024400     03  Ws-Pos-Tth          pic 9(2)    comp.                            
024500     03  Ws-Pos-Ttl          pic 9(2)    comp.                            
024600     03  filler              pic x(4).                                    
024700*                                                                         
024800 01  Ws-Col-Values.                                                       
024900     03  Ws-Val-Entity       pic x(60).                                   
025000     03  Ws-Val-State        pic x(60).                                   
025100     03  Ws-Val-Ts           pic x(40).                                   
025200     03  Ws-Val-Curtemp      pic x(20).                                   
025300     03  Ws-Val-Hvact        pic x(20).                                   
025400     03  Ws-Val-Act          pic x(20).                                   
025500     03  Ws-Val-Temp         pic x(20).                                   
025600     03  Ws-Val-Tth          pic x(20).                                   
025700     03  Ws-Val-Ttl          pic x(20).                                   
025800*                                                                         
025900*  Fixed alias table (R8) - entity names the shop has renamed             
026000*  over the years map onto the name the sensor master still               
026100*  carries.  Laid out as one literal block redefined as a table,          
026200*  the old PY-suite "fixed code table" idiom.                             
026300*                                                                         
026400 01  Ws-Alias-Literals.                                                   
026500     03  filler pic x(30) value "sensor.old_living_room_temp".            
026600     03  filler pic x(30) value "sensor.living_room_temp".                
026700     03  filler pic x(30) value "sensor.upstairs_hall_temp_old".          
026800     03  filler pic x(30) value "sensor.upstairs_hall_temp".              
026900     03  filler pic x(30) value "climate.ecobee".                         
027000     03  filler pic x(30) value "climate.main_thermostat".                
027100     03  filler pic x(30) value "sensor.garage_temp_v1".                  
027200     03  filler pic x(30) value "sensor.garage_temp".                     
027300     03  filler pic x(30) value "sensor.attic_humidity_beta".             
027400     03  filler pic x(30) value "sensor.attic_humidity".                  
027500     03  filler pic x(30) value "binary_sensor.rain_sensor_old".          
027600     03  filler pic x(30) value "binary_sensor.rain_sensor".              
027700*                                                                         
027800 01  Ws-Alias-Table redefines Ws-Alias-Literals.                          
027900     03  Ws-Alias-Entry occurs 6 times indexed by Al-Ix.                  
028000         05  Al-Old-Name     pic x(30).                                   
028100         05  Al-New-Name     pic x(30).                                   
028200*                                                                         
028300*  Fixed skip table (R8) - entity names that are never imported           
028400*  regardless of what the sensor master holds (test probes and            
028500*  the like).                                                             
028600*                                                                         
028700 01  Ws-Skip-Literals.                                                    
028800     03  filler pic x(40) value "sensor.test_probe_do_not_use".           
028900     03  filler pic x(40) value "sensor.bench_calibration_unit".          
029000     03  filler pic x(40) value "sensor.hub_uptime_seconds".              
029100     03  filler pic x(40) value "sensor.wifi_signal_basement".            
029200*                                                                         
029300 01  Ws-Skip-Table redefines Ws-Skip-Literals.                            
029400     03  Ws-Skip-Entry occurs 4 times indexed by Sk-Ix                    
029500                              pic x(40).                                  
029600*                                                                         
029700*  Sensor lookup table, loaded once from the sensor master.               
029800*                                                                         
029900 01  Ws-Sensor-Count         pic 9(4)    comp.                            
030000*                                                                         
030100 01  Ws-Sensor-Table occurs 500 times indexed by Sn-Ix.                   
030200     03  Tb-Entity-Id        pic x(60).                                   
030300     03  Tb-Sensor-Id        pic 9(6)    comp.                            
030400     03  Tb-Domain           pic x(15).                                   
030500     03  filler              pic x(4).                                    
030600*                                                                         
030700 01  Ws-Found-Sn-Ix          pic 9(4)    comp.                            
030800 01  Ws-Resolved-Sensor-Id   pic 9(6)    comp.                            
030900 01  Ws-Row-Outcome          pic x(10)   value spaces.                    
031000 01  Ws-Canon-Entity-Src     pic x(60).                                   
031100*                                                                         
031200*  Unknown-entity set for the end-of-run report (R9).                     
031300*                                                                         
031400 01  Ws-Unknown-Count        pic 9(4)    comp.                            
031500*                                                                         
031600 01  Ws-Unknown-Table occurs 50 times indexed by Un-Ix                    
031700                              pic x(60).                                  
031800*                                                                         
031900*  Readings merge table - holds the whole store while the merge/          
032000*  dedup/sort runs (ticket CA-0013 - see Remarks).                        
032100*                                                                         
032200 01  Ws-Readings-Count       pic 9(5)    comp.                            
032300*                                                                         
032400 01  Ws-Readings-Table occurs 3000 times indexed by Mg-Ix.                
032500     03  Mg-Sensor-Id        pic 9(6)        comp.                        
032600     03  Mg-Timestamp        pic x(19).                                   
032700     03  Mg-Value            pic s9(4)v9(2)  comp-3.                      
032800     03  Mg-Value-Null       pic x.                                       
032900         88  Mg-Value-Is-Null    value "Y".                               
033000     03  Mg-Hvac-Action      pic x(10).                                   
033100     03  Mg-Hvac-Mode        pic x(10).                                   
033200     03  Mg-Setpoint-Heat    pic s9(3)v9(1)  comp-3.                      
033300     03  Mg-Sp-Heat-Null     pic x.                                       
033400         88  Mg-Sp-Heat-Is-Null  value "Y".                               
033500     03  Mg-Setpoint-Cool    pic s9(3)v9(1)  comp-3.                      
033600     03  Mg-Sp-Cool-Null     pic x.                                       
033700         88  Mg-Sp-Cool-Is-Null  value "Y".                               
033800     03  Mg-Fan-Mode         pic x(10).                                   
033900     03  filler              pic x(4).                                    
034000*                                                                         
034100*  Ws-Swap-Hold must stay byte-for-byte the same shape as one             
034200*  Ws-Readings-Table entry - it is the exchange-sort scratch              
034300*  slot (Dd130).                                                          
034400*                                                                         
034500 01  Ws-Swap-Hold.                                                        
034600     03  Sw-Sensor-Id        pic 9(6)        comp.                        
034700     03  Sw-Timestamp        pic x(19).                                   
034800     03  Sw-Value            pic s9(4)v9(2)  comp-3.                      
034900     03  Sw-Value-Null       pic x.                                       
035000         88  Sw-Value-Is-Null    value "Y".                               
035100     03  Sw-Hvac-Action      pic x(10).                                   
035200     03  Sw-Hvac-Mode        pic x(10).                                   
035300     03  Sw-Setpoint-Heat    pic s9(3)v9(1)  comp-3.                      
035400     03  Sw-Sp-Heat-Null     pic x.                                       
035500         88  Sw-Sp-Heat-Is-Null  value "Y".                               
035600     03  Sw-Setpoint-Cool    pic s9(3)v9(1)  comp-3.                      
035700     03  Sw-Sp-Cool-Null     pic x.                                       
035800         88  Sw-Sp-Cool-Is-Null  value "Y".                               
035900     03  Sw-Fan-Mode         pic x(10).                                   
036000     03  filler              pic x(4).                                    
036100*                                                                         
036200*  Candidate-reading staging area - one row's worth of                    
036300*  normalized fields, built before the dedup check.                       
036400*                                                                         
036500 01  Ws-Cand-Reading.                                                     
036600     03  Cd-Sensor-Id        pic 9(6)        comp.                        
036700     03  Cd-Timestamp        pic x(19).                                   
036800     03  Cd-Value            pic s9(4)v9(2)  comp-3.                      
036900     03  Cd-Value-Null       pic x.                                       
037000         88  Cd-Value-Is-Null    value "Y".                               
037100     03  Cd-Hvac-Action      pic x(10).                                   
037200     03  Cd-Hvac-Mode        pic x(10).                                   
037300     03  Cd-Setpoint-Heat    pic s9(3)v9(1)  comp-3.                      
037400     03  Cd-Sp-Heat-Null     pic x.                                       
037500         88  Cd-Sp-Heat-Is-Null  value "Y".                               
037600     03  Cd-Setpoint-Cool    pic s9(3)v9(1)  comp-3.                      
037700     03  Cd-Sp-Cool-Null     pic x.                                       
037800         88  Cd-Sp-Cool-Is-Null  value "Y".                               
037900     03  Cd-Fan-Mode         pic x(10).                                   
038000     03  filler              pic x(4).                                    
038100*                                                                         
038200 01  Ws-Dup-Found            pic x       value "N".                       
038300     88  Ws-Duplicate-Found      value "Y".                               
038400*                                                                         
038500*  Per-file counters and run totals for the Import-Log (Reports).         
038600*                                                                         
038700 01  Ws-Counts.                                                           
038800     03  Ws-Ins-A            pic 9(6)    comp.                            
038900     03  Ws-Dup-A            pic 9(6)    comp.                            
039000     03  Ws-Ins-B            pic 9(6)    comp.                            
039100     03  Ws-Dup-B            pic 9(6)    comp.                            
039200     03  Ws-Ins-C            pic 9(6)    comp.                            
039300     03  Ws-Dup-C            pic 9(6)    comp.                            
039400     03  Ws-Before-Count     pic 9(6)    comp.                            
039500     03  Ws-After-Count      pic 9(6)    comp.                            
039600     03  filler              pic x(4).                                    
039700*                                                                         
039800 01  Ws-Min-Ts               pic x(19)   value high-values.               
039900 01  Ws-Max-Ts               pic x(19)   value low-values.                
040000 01  Ws-Net-New              pic 9(6)    comp.                            
040100*                                                                         
040200*  Sort-pass / write-pass subscripts.                                     
040300*                                                                         
040400 01  Ws-Sort-Work.                                                        
040500     03  Ws-Srt-I            pic 9(5)    comp.                            
040600     03  Ws-Srt-J            pic 9(5)    comp.                            
040700     03  Ws-Srt-Limit        pic 9(5)    comp.                            
040800     03  Ws-Wr-Ix            pic 9(5)    comp.                            
040900     03  filler              pic x(4).                                    
041000*                                                                         
041100 01  Ws-Log-Line             pic x(100)  value spaces.                    
041200*                                                                         
041300 linkage                 section.                                         
041400****************                                                          
041500*                                                                         
041600 copy "wscacall.cob".                                                     
041700 copy "wscaerr.cob".                                                      
041800*                                                                         
041900 procedure  division.                                                     
042000*===================                                                      
042100*                                                                         
042200 Aa000-Main.                                                              
042300*                                                                         
042400     move     zero to Ca-Return-Code.                                     
042500     move     zero to Ws-Ins-A Ws-Dup-A Ws-Ins-B Ws-Dup-B                 
042600                       Ws-Ins-C Ws-Dup-C Ws-Before-Count                  
042700                       Ws-After-Count Ws-Readings-Count                   
042800                       Ws-Sensor-Count Ws-Unknown-Count.                  
042900     perform  Bb000-Open-Files      thru Bb000-Exit.                      
043000     perform  Bb005-Load-Sensors    thru Bb005-Exit.                      
043100     perform  Bb010-Load-Old-Store  thru Bb010-Exit.                      
043200     move     Ws-Readings-Count to Ws-Before-Count.                       
043300     perform  Cc100-Import-Source-A thru Cc100-Exit.                      
043400     perform  Cc200-Import-Source-B thru Cc200-Exit.                      
043500     perform  Cc300-Import-Source-C thru Cc300-Exit.                      
043600     move     Ws-Readings-Count to Ws-After-Count.                        
043700     perform  Dd100-Sort-Table      thru Dd100-Exit.                      
043800     perform  Dd200-Write-Master    thru Dd200-Exit.                      
043900     perform  Ee900-Write-Log       thru Ee900-Exit.                      
044000     close    Ca-Sens-File Ca-Read-File Ca-Srca-File Ca-Srcb-File         
044100              Ca-Srcc-File.                                               
044200     stop     run.                                                        
044300*                                                                         
044400*  Opens every file this run touches; the readings/sensor master          
044500*  and the three source feeds are all mandatory (R8-R16 cannot            
044600*  run without them).                                                     
044700*                                                                         
044800 Bb000-Open-Files.                                                        
044900*                                                                         
045000     open     input Ca-Sens-File.                                         
045100     if       not Ca-Sens-Ok                                              
045200              display CA001 " " Ca-Sens-Status                            
045300              move 16 to Ca-Term-Code                                     
045400              stop run                                                    
045500     end-if.                                                              
045600     open     input Ca-Read-File.                                         
045700     if       not Ca-Read-Ok                                              
045800              display CA004 " " Ca-Read-Status                            
045900              move 16 to Ca-Term-Code                                     
046000              stop run                                                    
046100     end-if.                                                              
046200     open     input Ca-Srca-File.                                         
046300     if       not Ca-Srca-Ok                                              
046400              display CA010 " " Ca-Srca-Status                            
046500              move 16 to Ca-Term-Code                                     
046600              stop run                                                    
046700     end-if.                                                              
046800     open     input Ca-Srcb-File.                                         
046900     if       not Ca-Srcb-Ok                                              
047000              display CA011 " " Ca-Srcb-Status                            
047100              move 16 to Ca-Term-Code                                     
047200              stop run                                                    
047300     end-if.                                                              
047400     open     input Ca-Srcc-File.                                         
047500     if       not Ca-Srcc-Ok                                              
047600              display CA012 " " Ca-Srcc-Status                            
047700              move 16 to Ca-Term-Code                                     
047800              stop run                                                    
047900     end-if.                                                              
048000     open     output Ca-Reado-File.                                       
048100     open     output Ca-Log-File.                                         
048200 Bb000-Exit.  exit.                                                       
048300*                                                                         
048400*  Loads the sensor master into a lookup table keyed by entity            
048500*  id (R8/R9 resolve against this, not the file itself).                  
048600*                                                                         
048700 Bb005-Load-Sensors.                                                      
048800*                                                                         
048900     move     "N" to Ws-Sens-Eof.                                         
049000     read     Ca-Sens-File                                                
049100              at end move "Y" to Ws-Sens-Eof.                             
049200     perform  Bb006-Next-Sensor thru Bb006-Exit                           
049300              until Ws-At-Sens-Eof.                                       
049400 Bb005-Exit.  exit.                                                       
049500*                                                                         
049600 Bb006-Next-Sensor.                                                       
049700*                                                                         
049800     if       Ws-Sensor-Count < 500                                       
049900              add 1 to Ws-Sensor-Count                                    
050000              move Sn-Entity-Id to Tb-Entity-Id(Ws-Sensor-Count)          
050100              move Sn-Id        to Tb-Sensor-Id(Ws-Sensor-Count)          
050200              move Sn-Domain    to Tb-Domain(Ws-Sensor-Count)             
050300     end-if.                                                              
050400     read     Ca-Sens-File                                                
050500              at end move "Y" to Ws-Sens-Eof.                             
050600 Bb006-Exit.  exit.                                                       
050700*                                                                         
050800*  Loads the existing readings store into the merge table before          
050900*  any new rows are added, so the dedup check (R10) sees it too.          
051000*                                                                         
051100 Bb010-Load-Old-Store.                                                    
051200*                                                                         
051300     move     "N" to Ws-Read-Eof.                                         
051400     read     Ca-Read-File                                                
051500              at end move "Y" to Ws-Read-Eof.                             
051600     perform  Bb011-Next-Old-Reading thru Bb011-Exit                      
051700              until Ws-At-Read-Eof.                                       
051800 Bb010-Exit.  exit.                                                       
051900*                                                                         
052000 Bb011-Next-Old-Reading.                                                  
052100*                                                                         
052200     move     Rd-Sensor-Id       to Cd-Sensor-Id.                         
052300     move     Rd-Timestamp       to Cd-Timestamp.                         
052400     move     Rd-Value           to Cd-Value.                             
052500     move     Rd-Value-Null      to Cd-Value-Null.                        
052600     move     Rd-Hvac-Action     to Cd-Hvac-Action.                       
052700     move     Rd-Hvac-Mode       to Cd-Hvac-Mode.                         
052800     move     Rd-Setpoint-Heat   to Cd-Setpoint-Heat.                     
052900     move     Rd-Sp-Heat-Null    to Cd-Sp-Heat-Null.                      
053000     move     Rd-Setpoint-Cool   to Cd-Setpoint-Cool.                     
053100     move     Rd-Sp-Cool-Null    to Cd-Sp-Cool-Null.                      
053200     move     Rd-Fan-Mode        to Cd-Fan-Mode.                          
053300     perform  Ff020-Insert-Reading thru Ff020-Exit.                       
053400     read     Ca-Read-File                                                
053500              at end move "Y" to Ws-Read-Eof.                             
053600 Bb011-Exit.  exit.                                                       
053700*                                                                         
053800*  Source-A : meter csv, two readings per row (R11).  The header          
053900*  line is read and thrown away first.                                    
054000*                                                                         
054100 Cc100-Import-Source-A.                                                   
054200*                                                                         
054300     move     "N" to Ws-Srca-Eof.                                         
054400     read     Ca-Srca-File                                                
054500              at end move "Y" to Ws-Srca-Eof.                             
054600     if       not Ws-At-Srca-Eof                                          
054700              read Ca-Srca-File                                           
054800                   at end move "Y" to Ws-Srca-Eof                         
054900     end-if.                                                              
055000     perform  Cc110-Next-Srca-Row thru Cc110-Exit                         
055100              until Ws-At-Srca-Eof.                                       
055200 Cc100-Exit.  exit.                                                       
055300*                                                                         
055400 Cc110-Next-Srca-Row.                                                     
055500*                                                                         
055600     perform  Ff400-Split-Srca-Row thru Ff400-Exit.                       
055700     if       Ca000-Ts-Valid                                              
055800              perform Ff410-Build-Srca-Readings                           
055900                      thru Ff410-Exit                                     
056000     end-if.                                                              
056100     read     Ca-Srca-File                                                
056200              at end move "Y" to Ws-Srca-Eof.                             
056300 Cc110-Exit.  exit.                                                       
056400*                                                                         
056500*  Splits the Source-A line.  The raw date itself carries one             
056600*  embedded comma ("Jan 01, 2026 12:00:32 AM") so the line is             
056700*  four comma fields, not three - the first two have to be                
056800*  glued back together before Ca000 ever sees them (CA-0021).             
056900*                                                                         
057000 Ff400-Split-Srca-Row.                                                    
057100*                                                                         
057200     move     "N" to Ca000-Valid-Flag.                                    
057300     move     spaces to Ws-A-Date-Part Ws-A-Time-Part                     
057400                         Ws-A-Temp-Text Ws-A-Humid-Text.                  
057500     unstring Ca-Srca-Line delimited by ","                               
057600              into Ws-A-Date-Part Ws-A-Time-Part                          
057700                   Ws-A-Temp-Text Ws-A-Humid-Text.                        
057800     if       Ws-A-Date-Part = spaces                                     
057900              go to Ff400-Exit                                            
058000     end-if.                                                              
058100     move     spaces to Ws-A-Ts-Full.                                     
058200     string   Ws-A-Date-Part delimited by size                            
058300              ","              delimited by size                          
058400              Ws-A-Time-Part   delimited by size                          
058500              into Ws-A-Ts-Full.                                          
058600     move     1 to Ca000-Function.                                        
058700     move     1 to Ca000-Source-Type.                                     
058800     move     Ws-A-Ts-Full to Ca000-Raw-Ts.                               
058900     call     "ca000" using Ca-Call-Control Ca000-Linkage.                
059000     if       not Ca000-Ts-Valid                                          
059100              go to Ff400-Exit                                            
059200     end-if.                                                              
059300     move     2 to Ca700-Function.                                        
059400     move     Ws-A-Temp-Text to Ca700-Raw-State.                          
059500     call     "ca700" using Ca-Call-Control Ca700-Linkage.                
059600     if       Ca700-Out-Value-Is-Null                                     
059700              move "N" to Ca000-Valid-Flag                                
059800              go to Ff400-Exit                                            
059900     end-if.                                                              
060000     move     Ca700-Out-Value to Ws-A-Temp-Val.                           
060100     move     2 to Ca700-Function.                                        
060200     move     Ws-A-Humid-Text to Ca700-Raw-State.                         
060300     call     "ca700" using Ca-Call-Control Ca700-Linkage.                
060400     if       Ca700-Out-Value-Is-Null                                     
060500              move "N" to Ca000-Valid-Flag                                
060600     else                                                                 
060700              move Ca700-Out-Value to Ws-A-Humid-Val                      
060800     end-if.                                                              
060900 Ff400-Exit.  exit.                                                       
061000*                                                                         
061100*  Builds the two readings a Source-A row always yields once the          
061200*  timestamp and both decimals have parsed clean.                         
061300*                                                                         
061400 Ff410-Build-Srca-Readings.                                               
061500*                                                                         
061600     move     spaces to Cd-Hvac-Action Cd-Hvac-Mode Cd-Fan-Mode.          
061700     move     "Y" to Cd-Sp-Heat-Null Cd-Sp-Cool-Null.                     
061800     move     zero to Cd-Setpoint-Heat Cd-Setpoint-Cool.                  
061900     move     Ws-Srca-Temp-Sensor to Cd-Sensor-Id.                        
062000     move     Ca000-Canon-Ts      to Cd-Timestamp.                        
062100     move     Ws-A-Temp-Val       to Cd-Value.                            
062200     move     "N"                 to Cd-Value-Null.                       
062300     perform  Ff010-Dedup-Check thru Ff010-Exit.                          
062400     if       Ws-Duplicate-Found                                          
062500              add 1 to Ws-Dup-A                                           
062600     else                                                                 
062700              perform Ff020-Insert-Reading thru Ff020-Exit                
062800              add 1 to Ws-Ins-A                                           
062900     end-if.                                                              
063000     move     Ws-Srca-Humid-Sensor to Cd-Sensor-Id.                       
063100     move     Ws-A-Humid-Val       to Cd-Value.                           
063200     perform  Ff010-Dedup-Check thru Ff010-Exit.                          
063300     if       Ws-Duplicate-Found                                          
063400              add 1 to Ws-Dup-A                                           
063500     else                                                                 
063600              perform Ff020-Insert-Reading thru Ff020-Exit                
063700              add 1 to Ws-Ins-A                                           
063800     end-if.                                                              
063900 Ff410-Exit.  exit.                                                       
064000*                                                                         
064100*  Source-B : history csv, columns addressed by header name.              
064200*                                                                         
064300 Cc200-Import-Source-B.                                                   
064400*                                                                         
064500     move     "N" to Ws-Srcb-Eof.                                         
064600     move     2 to Ws-Cur-Source-Type.                                    
064700     read     Ca-Srcb-File                                                
064800              at end move "Y" to Ws-Srcb-Eof.                             
064900     if       not Ws-At-Srcb-Eof                                          
065000              move Ca-Srcb-Line to Ws-Cur-Line                            
065100              perform Gg010-Parse-Header thru Gg010-Exit                  
065200     end-if.                                                              
065300     perform  Cc210-Next-Srcb-Row thru Cc210-Exit                         
065400              until Ws-At-Srcb-Eof.                                       
065500 Cc200-Exit.  exit.                                                       
065600*                                                                         
065700 Cc210-Next-Srcb-Row.                                                     
065800*                                                                         
065900     read     Ca-Srcb-File                                                
066000              at end move "Y" to Ws-Srcb-Eof.                             
066100     if       not Ws-At-Srcb-Eof                                          
066200              move Ca-Srcb-Line to Ws-Cur-Line                            
066300              perform Ee100-Process-Csv-Row thru Ee100-Exit               
066400              evaluate Ws-Row-Outcome                                     
066500                when "INSERT"  add 1 to Ws-Ins-B                          
066600                when "DUP"     add 1 to Ws-Dup-B                          
066700              end-evaluate                                                
066800     end-if.                                                              
066900 Cc210-Exit.  exit.                                                       
067000*                                                                         
067100*  Source-C : spreadsheet export, same column-name addressing.            
067200*                                                                         
067300 Cc300-Import-Source-C.                                                   
067400*                                                                         
067500     move     "N" to Ws-Srcc-Eof.                                         
067600     move     3 to Ws-Cur-Source-Type.                                    
067700     read     Ca-Srcc-File                                                
067800              at end move "Y" to Ws-Srcc-Eof.                             
067900     if       not Ws-At-Srcc-Eof                                          
068000              move Ca-Srcc-Line to Ws-Cur-Line                            
068100              perform Gg010-Parse-Header thru Gg010-Exit                  
068200     end-if.                                                              
068300     perform  Cc310-Next-Srcc-Row thru Cc310-Exit                         
068400              until Ws-At-Srcc-Eof.                                       
068500 Cc300-Exit.  exit.                                                       
068600*                                                                         
068700 Cc310-Next-Srcc-Row.                                                     
068800*                                                                         
068900     read     Ca-Srcc-File                                                
069000              at end move "Y" to Ws-Srcc-Eof.                             
069100     if       not Ws-At-Srcc-Eof                                          
069200              move Ca-Srcc-Line to Ws-Cur-Line                            
069300              perform Ee100-Process-Csv-Row thru Ee100-Exit               
069400              evaluate Ws-Row-Outcome                                     
069500                when "INSERT"  add 1 to Ws-Ins-C                          
069600                when "DUP"     add 1 to Ws-Dup-C                          
069700              end-evaluate                                                
069800     end-if.                                                              
069900 Cc310-Exit.  exit.                                                       
070000*                                                                         
070100*  Splits Ws-Cur-Line into Ws-Hdr-Name by comma, then works out           
070200*  which position holds each named column this run needs.                 
070300*                                                                         
070400 Gg010-Parse-Header.                                                      
070500*                                                                         
070600     perform  Ff500-Split-Cur-Line thru Ff500-Exit.                       
070700     move     zero to Ws-Pos-Entity Ws-Pos-State Ws-Pos-Ts                
070800                       Ws-Pos-Curtemp Ws-Pos-Hvact Ws-Pos-Act             
070900                       Ws-Pos-Temp Ws-Pos-Tth Ws-Pos-Ttl.                 
071000     perform  Gg015-Copy-Hdr-Col thru Gg015-Exit                          
071100              varying Cs-Ix from 1 by 1                                   
071200              until Cs-Ix > Ws-Col-Count.                                 
071300     perform  Gg020-Find-Position thru Gg020-Exit                         
071400              varying Cs-Ix from 1 by 1                                   
071500              until Cs-Ix > Ws-Col-Count.                                 
071600 Gg010-Exit.  exit.                                                       
071700*                                                                         
071800 Gg015-Copy-Hdr-Col.                                                      
071900*                                                                         
072000     move     Ws-Csv-Col(Cs-Ix) to Ws-Hdr-Name(Cs-Ix).                    
072100 Gg015-Exit.  exit.                                                       
072200*                                                                         
072300*  Header-name to column-position lookup (ticket CA-0009) - a             
072400*  column this run does not need is simply never matched and              
072500*  its Ws-Pos-* stays zero.                                               
072600*                                                                         
072700 Gg020-Find-Position.                                                     
072800*                                                                         
072900     evaluate Ws-Hdr-Name(Cs-Ix)                                          
073000       when   "entity_id"                                                 
073100              set Ws-Pos-Entity to Cs-Ix                                  
073200       when   "state"                                                     
073300              set Ws-Pos-State to Cs-Ix                                   
073400       when   "last_changed"                                              
073500              set Ws-Pos-Ts to Cs-Ix                                      
073600       when   "current_temperature"                                       
073700              set Ws-Pos-Curtemp to Cs-Ix                                 
073800       when   "hvac_action"                                               
073900              set Ws-Pos-Hvact to Cs-Ix                                   
074000       when   "action"                                                    
074100              set Ws-Pos-Act to Cs-Ix                                     
074200       when   "temperature"                                               
074300              set Ws-Pos-Temp to Cs-Ix                                    
074400       when   "target_temp_high"                                          
074500              set Ws-Pos-Tth to Cs-Ix                                     
074600       when   "target_temp_low"                                           
074700              set Ws-Pos-Ttl to Cs-Ix                                     
074800       when   other                                                       
074900              continue                                                    
075000     end-evaluate.                                                        
075100 Gg020-Exit.  exit.                                                       
075200*                                                                         
075300*  One row of a header-addressed source - split, pull the                 
075400*  columns this run needs by position, skip/alias/look up the             
075500*  sensor, normalize via Ca700 and dedup/insert.                          
075600*                                                                         
075700 Ee100-Process-Csv-Row.                                                   
075800*                                                                         
075900     move     spaces to Ws-Row-Outcome.                                   
076000     perform  Ff500-Split-Cur-Line thru Ff500-Exit.                       
076100     perform  Ff200-Extract-Columns thru Ff200-Exit.                      
076200     if       Ws-Val-Entity = spaces                                      
076300              go to Ee100-Exit                                            
076400     end-if.                                                              
076500     perform  Ff300-Resolve-Sensor thru Ff300-Exit.                       
076600     if       Ws-Row-Outcome not = "FOUND"                                
076700              go to Ee100-Exit                                            
076800     end-if.                                                              
076900     move     1 to Ca000-Function.                                        
077000     move     Ws-Cur-Source-Type to Ca000-Source-Type.                    
077100     move     Ws-Val-Ts to Ca000-Raw-Ts.                                  
077200     call     "ca000" using Ca-Call-Control Ca000-Linkage.                
077300     if       not Ca000-Ts-Valid                                          
077400              move spaces to Ws-Row-Outcome                               
077500              go to Ee100-Exit                                            
077600     end-if.                                                              
077700     perform  Ff600-Normalize-Row thru Ff600-Exit.                        
077800     if       Ws-Row-Outcome = "BADVAL"                                   
077900              move spaces to Ws-Row-Outcome                               
078000              go to Ee100-Exit                                            
078100     end-if.                                                              
078200     move     Ws-Resolved-Sensor-Id to Cd-Sensor-Id.                      
078300     move     Ca000-Canon-Ts        to Cd-Timestamp.                      
078400     perform  Ff010-Dedup-Check thru Ff010-Exit.                          
078500     if       Ws-Duplicate-Found                                          
078600              move "DUP" to Ws-Row-Outcome                                
078700     else                                                                 
078800              perform Ff020-Insert-Reading thru Ff020-Exit                
078900              move "INSERT" to Ws-Row-Outcome                             
079000     end-if.                                                              
079100 Ee100-Exit.  exit.                                                       
079200*                                                                         
079300*  Climate / non-climate branch (R12-R14) - a history row's own           
079400*  domain decides the path.  A Source-C climate row only gets             
079500*  the climate treatment when the file actually carries a                 
079600*  current-temperature column (R14); otherwise, and for every             
079700*  other domain, it is a plain numeric parse of `state` with the          
079800*  whole row skipped on a non-numeric result (R13).                       
079900*                                                                         
080000 Ff600-Normalize-Row.                                                     
080100*                                                                         
080200     move     "N" to Ca700-Out-Value-Null.                                
080300     evaluate true                                                        
080400       when   Tb-Domain(Ws-Found-Sn-Ix) = "climate" and                   
080500              (Ws-Cur-Source-Type = 2 or Ws-Pos-Curtemp > 0)              
080600              move 1 to Ca700-Function                                    
080700              move Ws-Cur-Source-Type to Ca700-Source-Type                
080800              move Ws-Val-State    to Ca700-Raw-State                     
080900              move Ws-Val-Curtemp  to Ca700-Raw-Curtemp                   
081000              move Ws-Val-Hvact    to Ca700-Raw-Hvac-Action               
081100              move Ws-Val-Act      to Ca700-Raw-Action                    
081200              move Ws-Val-Temp     to Ca700-Raw-Temp                      
081300              move Ws-Val-Tth      to Ca700-Raw-Tth                       
081400              move Ws-Val-Ttl      to Ca700-Raw-Ttl                       
081500              call "ca700" using Ca-Call-Control Ca700-Linkage            
081600              move Ca700-Out-Value       to Cd-Value                      
081700              move Ca700-Out-Value-Null  to Cd-Value-Null                 
081800              move Ca700-Out-Hvac-Action to Cd-Hvac-Action                
081900              move Ca700-Out-Hvac-Mode   to Cd-Hvac-Mode                  
082000              move Ca700-Out-Setpoint-Heat to Cd-Setpoint-Heat            
082100              move Ca700-Out-Sp-Heat-Null  to Cd-Sp-Heat-Null             
082200              move Ca700-Out-Setpoint-Cool to Cd-Setpoint-Cool            
082300              move Ca700-Out-Sp-Cool-Null  to Cd-Sp-Cool-Null             
082400              move Ca700-Out-Fan-Mode      to Cd-Fan-Mode                 
082500       when   other                                                       
082600              move 2 to Ca700-Function                                    
082700              move Ws-Val-State to Ca700-Raw-State                        
082800              call "ca700" using Ca-Call-Control Ca700-Linkage            
082900              if   Ca700-Out-Value-Is-Null                                
083000                   move "BADVAL" to Ws-Row-Outcome                        
083100                   go to Ff600-Exit                                       
083200              end-if                                                      
083300              move Ca700-Out-Value      to Cd-Value                       
083400              move "N"                  to Cd-Value-Null                  
083500              move spaces               to Cd-Hvac-Action                 
083600                                            Cd-Hvac-Mode                  
083700                                            Cd-Fan-Mode                   
083800              move "Y" to Cd-Sp-Heat-Null Cd-Sp-Cool-Null                 
083900              move zero to Cd-Setpoint-Heat Cd-Setpoint-Cool              
084000     end-evaluate.                                                        
084100 Ff600-Exit.  exit.                                                       
084200*                                                                         
084300*  Splits Ws-Cur-Line on commas into Ws-Csv-Col, a column at a            
084400*  time, walking the line with a Pointer rather than writing out          
084500*  nine separate Unstring targets (column order is not fixed).            
084600*                                                                         
084700 Ff500-Split-Cur-Line.                                                    
084800*                                                                         
084900     move     zero to Ws-Col-Count.                                       
085000     move     1 to Ws-Ptr.                                                
085100     move     spaces to Ws-Csv-Col(1) Ws-Csv-Col(2) Ws-Csv-Col(3)         
085200                         Ws-Csv-Col(4) Ws-Csv-Col(5) Ws-Csv-Col(6)        
085300                         Ws-Csv-Col(7) Ws-Csv-Col(8) Ws-Csv-Col(9)        
085400                         Ws-Csv-Col(10) Ws-Csv-Col(11)                    
085500                         Ws-Csv-Col(12) Ws-Csv-Col(13)                    
085600                         Ws-Csv-Col(14) Ws-Csv-Col(15).                   
085700     perform  Ff510-Next-Column thru Ff510-Exit                           
085800              varying Cs-Ix from 1 by 1                                   
085900              until Cs-Ix > 15 or Ws-Ptr > 400.                           
086000 Ff500-Exit.  exit.                                                       
086100*                                                                         
086200 Ff510-Next-Column.                                                       
086300*                                                                         
086400     if       Ws-Ptr <= 400                                               
086500              unstring Ws-Cur-Line delimited by ","                       
086600                       into Ws-Csv-Col(Cs-Ix)                             
086700                       with pointer Ws-Ptr                                
086800              add 1 to Ws-Col-Count                                       
086900     end-if.                                                              
087000 Ff510-Exit.  exit.                                                       
087100*                                                                         
087200*  Finds the column names this run cares about and moves today's          
087300*  values out by position (zero position means the column is not          
087400*  present in this file at all).                                          
087500*                                                                         
087600 Ff200-Extract-Columns.                                                   
087700*                                                                         
087800     move     spaces to Ws-Val-Entity Ws-Val-State Ws-Val-Ts              
087900                         Ws-Val-Curtemp Ws-Val-Hvact Ws-Val-Act           
088000                         Ws-Val-Temp Ws-Val-Tth Ws-Val-Ttl.               
088100     if       Ws-Pos-Entity > 0                                           
088200              move Ws-Csv-Col(Ws-Pos-Entity) to Ws-Val-Entity             
088300     end-if.                                                              
088400     if       Ws-Pos-State > 0                                            
088500              move Ws-Csv-Col(Ws-Pos-State) to Ws-Val-State               
088600     end-if.                                                              
088700     if       Ws-Pos-Ts > 0                                               
088800              move Ws-Csv-Col(Ws-Pos-Ts) to Ws-Val-Ts                     
088900     end-if.                                                              
089000     if       Ws-Pos-Curtemp > 0                                          
089100              move Ws-Csv-Col(Ws-Pos-Curtemp) to Ws-Val-Curtemp           
089200     end-if.                                                              
089300     if       Ws-Pos-Hvact > 0                                            
089400              move Ws-Csv-Col(Ws-Pos-Hvact) to Ws-Val-Hvact               
089500     end-if.                                                              
089600     if       Ws-Pos-Act > 0                                              
089700              move Ws-Csv-Col(Ws-Pos-Act) to Ws-Val-Act                   
089800     end-if.                                                              
089900     if       Ws-Pos-Temp > 0                                             
090000              move Ws-Csv-Col(Ws-Pos-Temp) to Ws-Val-Temp                 
090100     end-if.                                                              
090200     if       Ws-Pos-Tth > 0                                              
090300              move Ws-Csv-Col(Ws-Pos-Tth) to Ws-Val-Tth                   
090400     end-if.                                                              
090500     if       Ws-Pos-Ttl > 0                                              
090600              move Ws-Csv-Col(Ws-Pos-Ttl) to Ws-Val-Ttl                   
090700     end-if.                                                              
090800 Ff200-Exit.  exit.                                                       
090900*                                                                         
091000*  Entity resolution - alias (R8), skip-list (R8), then the               
091100*  sensor-master lookup; unresolved names go on the unknown set           
091200*  for the report (R9).                                                   
091300*                                                                         
091400 Ff300-Resolve-Sensor.                                                    
091500*                                                                         
091600     move     "N" to Ws-Skip-Flag.                                        
091700     move     Ws-Val-Entity to Ws-Canon-Entity-Src.                       
091800     perform  Ff310-Check-Alias thru Ff310-Exit                           
091900              varying Al-Ix from 1 by 1 until Al-Ix > 6.                  
092000     perform  Ff320-Check-Skip  thru Ff320-Exit                           
092100              varying Sk-Ix from 1 by 1 until Sk-Ix > 4.                  
092200     if       Ws-Skip-Is-Set                                              
092300              move "SKIPLST" to Ws-Row-Outcome                            
092400              go to Ff300-Exit                                            
092500     end-if.                                                              
092600     move     zero to Ws-Found-Sn-Ix.                                     
092700     perform  Ff330-Check-Sensor thru Ff330-Exit                          
092800              varying Sn-Ix from 1 by 1                                   
092900              until Sn-Ix > Ws-Sensor-Count.                              
093000     if       Ws-Found-Sn-Ix = zero                                       
093100              perform Ff340-Add-Unknown thru Ff340-Exit                   
093200              move "UNKNOWN" to Ws-Row-Outcome                            
093300     else                                                                 
093400              move "FOUND" to Ws-Row-Outcome                              
093500              move Tb-Sensor-Id(Ws-Found-Sn-Ix)                           
093600                to Ws-Resolved-Sensor-Id                                  
093700     end-if.                                                              
093800 Ff300-Exit.  exit.                                                       
093900*                                                                         
094000 Ff310-Check-Alias.                                                       
094100*                                                                         
094200     if       Ws-Canon-Entity-Src = Al-Old-Name(Al-Ix)                    
094300              move Al-New-Name(Al-Ix) to Ws-Canon-Entity-Src              
094400     end-if.                                                              
094500 Ff310-Exit.  exit.                                                       
094600*                                                                         
094700 Ff320-Check-Skip.                                                        
094800*                                                                         
094900     if       Ws-Canon-Entity-Src = Ws-Skip-Entry(Sk-Ix)                  
095000              move "Y" to Ws-Skip-Flag                                    
095100     end-if.                                                              
095200 Ff320-Exit.  exit.                                                       
095300*                                                                         
095400 Ff330-Check-Sensor.                                                      
095500*                                                                         
095600     if       Ws-Found-Sn-Ix = zero and                                   
095700              Ws-Canon-Entity-Src = Tb-Entity-Id(Sn-Ix)                   
095800              move Sn-Ix to Ws-Found-Sn-Ix                                
095900     end-if.                                                              
096000 Ff330-Exit.  exit.                                                       
096100*                                                                         
096200*  Adds a fresh unknown name to the set, first checking it is             
096300*  not already there (the set reports each name once, R9).                
096400*                                                                         
096500 Ff340-Add-Unknown.                                                       
096600*                                                                         
096700     move     "N" to Ws-Skip-Flag.                                        
096800*   Ws-Skip-Flag re-used here as a plain "already listed" flag.           
096900     perform  Ff350-Check-Listed thru Ff350-Exit                          
097000              varying Un-Ix from 1 by 1                                   
097100              until Un-Ix > Ws-Unknown-Count.                             
097200     if       not Ws-Skip-Is-Set and Ws-Unknown-Count < 50                
097300              add 1 to Ws-Unknown-Count                                   
097400              move Ws-Canon-Entity-Src                                    
097500                to Ws-Unknown-Table(Ws-Unknown-Count)                     
097600     end-if.                                                              
097700     if       not Ws-Skip-Is-Set and Ws-Unknown-Count = 50                
097800              display CA014                                               
097900     end-if.                                                              
098000 Ff340-Exit.  exit.                                                       
098100*                                                                         
098200 Ff350-Check-Listed.                                                      
098300*                                                                         
098400     if       Ws-Canon-Entity-Src = Ws-Unknown-Table(Un-Ix)               
098500              move "Y" to Ws-Skip-Flag                                    
098600     end-if.                                                              
098700 Ff350-Exit.  exit.                                                       
098800*                                                                         
098900*  Dedup check (R10) - linear scan of the table built so far.             
099000*                                                                         
099100 Ff010-Dedup-Check.                                                       
099200*                                                                         
099300     move     "N" to Ws-Dup-Found.                                        
099400     perform  Ff011-Compare-Entry thru Ff011-Exit                         
099500              varying Mg-Ix from 1 by 1                                   
099600              until Mg-Ix > Ws-Readings-Count                             
099700              or    Ws-Duplicate-Found.                                   
099800 Ff010-Exit.  exit.                                                       
099900*                                                                         
100000 Ff011-Compare-Entry.                                                     
100100*                                                                         
100200     if       Mg-Sensor-Id(Mg-Ix) = Cd-Sensor-Id and                      
100300              Mg-Timestamp(Mg-Ix) = Cd-Timestamp                          
100400              move "Y" to Ws-Dup-Found                                    
100500     end-if.                                                              
100600 Ff011-Exit.  exit.                                                       
100700*                                                                         
100800*  Appends the candidate reading to the merge table.                      
100900*                                                                         
101000 Ff020-Insert-Reading.                                                    
101100*                                                                         
101200     if       Ws-Readings-Count >= 3000                                   
101300              display CA013                                               
101400              move 16 to Ca-Term-Code                                     
101500              stop run                                                    
101600     end-if.                                                              
101700     add      1 to Ws-Readings-Count.                                     
101800     set      Mg-Ix to Ws-Readings-Count.                                 
101900     move     Cd-Sensor-Id      to Mg-Sensor-Id(Mg-Ix).                   
102000     move     Cd-Timestamp      to Mg-Timestamp(Mg-Ix).                   
102100     move     Cd-Value          to Mg-Value(Mg-Ix).                       
102200     move     Cd-Value-Null     to Mg-Value-Null(Mg-Ix).                  
102300     move     Cd-Hvac-Action    to Mg-Hvac-Action(Mg-Ix).                 
102400     move     Cd-Hvac-Mode      to Mg-Hvac-Mode(Mg-Ix).                   
102500     move     Cd-Setpoint-Heat  to Mg-Setpoint-Heat(Mg-Ix).               
102600     move     Cd-Sp-Heat-Null   to Mg-Sp-Heat-Null(Mg-Ix).                
102700     move     Cd-Setpoint-Cool  to Mg-Setpoint-Cool(Mg-Ix).               
102800     move     Cd-Sp-Cool-Null   to Mg-Sp-Cool-Null(Mg-Ix).                
102900     move     Cd-Fan-Mode       to Mg-Fan-Mode(Mg-Ix).                    
103000 Ff020-Exit.  exit.                                                       
103100*                                                                         
103200*  Hand-rolled exchange sort of the merge table into (sensor-id,          
103300*  timestamp) order - this shop has no Sort verb on this box              
103400*  (ticket CA-0013).                                                      
103500*                                                                         
103600 Dd100-Sort-Table.                                                        
103700*                                                                         
103800     perform  Dd110-Outer-Pass thru Dd110-Exit                            
103900              varying Ws-Srt-I from 1 by 1                                
104000              until Ws-Srt-I >= Ws-Readings-Count.                        
104100 Dd100-Exit.  exit.                                                       
104200*                                                                         
104300 Dd110-Outer-Pass.                                                        
104400*                                                                         
104500     compute  Ws-Srt-Limit = Ws-Readings-Count - Ws-Srt-I.                
104600     perform  Dd120-Inner-Pass thru Dd120-Exit                            
104700              varying Ws-Srt-J from 1 by 1                                
104800              until Ws-Srt-J > Ws-Srt-Limit.                              
104900 Dd110-Exit.  exit.                                                       
105000*                                                                         
105100 Dd120-Inner-Pass.                                                        
105200*                                                                         
105300     if       Mg-Sensor-Id(Ws-Srt-J) > Mg-Sensor-Id(Ws-Srt-J + 1)         
105400       or     (Mg-Sensor-Id(Ws-Srt-J) =                                   
105500                   Mg-Sensor-Id(Ws-Srt-J + 1)                             
105600               and                                                        
105700               Mg-Timestamp(Ws-Srt-J) >                                   
105800                   Mg-Timestamp(Ws-Srt-J + 1))                            
105900              move Mg-Sensor-Id(Ws-Srt-J)  to Sw-Sensor-Id                
106000              move Mg-Timestamp(Ws-Srt-J)  to Sw-Timestamp                
106100              move Mg-Value(Ws-Srt-J)      to Sw-Value                    
106200              move Mg-Value-Null(Ws-Srt-J) to Sw-Value-Null               
106300              move Mg-Hvac-Action(Ws-Srt-J) to Sw-Hvac-Action             
106400              move Mg-Hvac-Mode(Ws-Srt-J)   to Sw-Hvac-Mode               
106500              move Mg-Setpoint-Heat(Ws-Srt-J) to Sw-Setpoint-Heat         
106600              move Mg-Sp-Heat-Null(Ws-Srt-J)  to Sw-Sp-Heat-Null          
106700              move Mg-Setpoint-Cool(Ws-Srt-J) to Sw-Setpoint-Cool         
106800              move Mg-Sp-Cool-Null(Ws-Srt-J)  to Sw-Sp-Cool-Null          
106900              move Mg-Fan-Mode(Ws-Srt-J)      to Sw-Fan-Mode              
107000              move Mg-Sensor-Id(Ws-Srt-J + 1)                             
107100                to Mg-Sensor-Id(Ws-Srt-J)                                 
107200              move Mg-Timestamp(Ws-Srt-J + 1)                             
107300                to Mg-Timestamp(Ws-Srt-J)                                 
107400              move Mg-Value(Ws-Srt-J + 1) to Mg-Value(Ws-Srt-J)           
107500              move Mg-Value-Null(Ws-Srt-J + 1)                            
107600                to Mg-Value-Null(Ws-Srt-J)                                
107700              move Mg-Hvac-Action(Ws-Srt-J + 1)                           
107800                to Mg-Hvac-Action(Ws-Srt-J)                               
107900              move Mg-Hvac-Mode(Ws-Srt-J + 1)                             
108000                to Mg-Hvac-Mode(Ws-Srt-J)                                 
108100              move Mg-Setpoint-Heat(Ws-Srt-J + 1)                         
108200                to Mg-Setpoint-Heat(Ws-Srt-J)                             
108300              move Mg-Sp-Heat-Null(Ws-Srt-J + 1)                          
108400                to Mg-Sp-Heat-Null(Ws-Srt-J)                              
108500              move Mg-Setpoint-Cool(Ws-Srt-J + 1)                         
108600                to Mg-Setpoint-Cool(Ws-Srt-J)                             
108700              move Mg-Sp-Cool-Null(Ws-Srt-J + 1)                          
108800                to Mg-Sp-Cool-Null(Ws-Srt-J)                              
108900              move Mg-Fan-Mode(Ws-Srt-J + 1)                              
109000                to Mg-Fan-Mode(Ws-Srt-J)                                  
109100              move Sw-Sensor-Id  to Mg-Sensor-Id(Ws-Srt-J + 1)            
109200              move Sw-Timestamp  to Mg-Timestamp(Ws-Srt-J + 1)            
109300              move Sw-Value      to Mg-Value(Ws-Srt-J + 1)                
109400              move Sw-Value-Null to Mg-Value-Null(Ws-Srt-J + 1)           
109500              move Sw-Hvac-Action                                         
109600                to Mg-Hvac-Action(Ws-Srt-J + 1)                           
109700              move Sw-Hvac-Mode to Mg-Hvac-Mode(Ws-Srt-J + 1)             
109800              move Sw-Setpoint-Heat                                       
109900                to Mg-Setpoint-Heat(Ws-Srt-J + 1)                         
110000              move Sw-Sp-Heat-Null                                        
110100                to Mg-Sp-Heat-Null(Ws-Srt-J + 1)                          
110200              move Sw-Setpoint-Cool                                       
110300                to Mg-Setpoint-Cool(Ws-Srt-J + 1)                         
110400              move Sw-Sp-Cool-Null                                        
110500                to Mg-Sp-Cool-Null(Ws-Srt-J + 1)                          
110600              move Sw-Fan-Mode to Mg-Fan-Mode(Ws-Srt-J + 1)               
110700     end-if.                                                              
110800 Dd120-Exit.  exit.                                                       
110900*                                                                         
111000*  Writes the sorted table out to the new master, tracking the            
111100*  overall min/max timestamp for the report as it goes (the               
111200*  table is ordered by sensor first, not by date, so the low/             
111300*  high stamps cannot just be read off the ends).                         
111400*                                                                         
111500 Dd200-Write-Master.                                                      
111600*                                                                         
111700     move     high-values to Ws-Min-Ts.                                   
111800     move     low-values  to Ws-Max-Ts.                                   
111900     perform  Dd210-Write-One thru Dd210-Exit                             
112000              varying Ws-Wr-Ix from 1 by 1                                
112100              until Ws-Wr-Ix > Ws-Readings-Count.                         
112200     close    Ca-Reado-File.                                              
112300 Dd200-Exit.  exit.                                                       
112400*                                                                         
112500 Dd210-Write-One.                                                         
112600*                                                                         
112700     move     Mg-Sensor-Id(Ws-Wr-Ix)     to Ro-Sensor-Id.                 
112800     move     Mg-Timestamp(Ws-Wr-Ix)     to Ro-Timestamp.                 
112900     move     Mg-Value(Ws-Wr-Ix)         to Ro-Value.                     
113000     move     Mg-Value-Null(Ws-Wr-Ix)    to Ro-Value-Null.                
113100     move     Mg-Hvac-Action(Ws-Wr-Ix)   to Ro-Hvac-Action.               
113200     move     Mg-Hvac-Mode(Ws-Wr-Ix)     to Ro-Hvac-Mode.                 
113300     move     Mg-Setpoint-Heat(Ws-Wr-Ix) to Ro-Setpoint-Heat.             
113400     move     Mg-Sp-Heat-Null(Ws-Wr-Ix)  to Ro-Sp-Heat-Null.              
113500     move     Mg-Setpoint-Cool(Ws-Wr-Ix) to Ro-Setpoint-Cool.             
113600     move     Mg-Sp-Cool-Null(Ws-Wr-Ix)  to Ro-Sp-Cool-Null.              
113700     move     Mg-Fan-Mode(Ws-Wr-Ix)      to Ro-Fan-Mode.                  
113800     write    Ca-Reading-Out-Record.                                      
113900     if       Mg-Timestamp(Ws-Wr-Ix) < Ws-Min-Ts                          
114000              move Mg-Timestamp(Ws-Wr-Ix) to Ws-Min-Ts                    
114100     end-if.                                                              
114200     if       Mg-Timestamp(Ws-Wr-Ix) > Ws-Max-Ts                          
114300              move Mg-Timestamp(Ws-Wr-Ix) to Ws-Max-Ts                    
114400     end-if.                                                              
114500 Dd210-Exit.  exit.                                                       
114600*                                                                         
114700*  Import-Log (Reports) - per-file counts, the unknown-entity             
114800*  set and the run trailer totals.                                        
114900*                                                                         
115000 Ee900-Write-Log.                                                         
115100*                                                                         
115200     move     spaces to Ws-Log-Line.                                      
115300     string   "SOURCE-A  INSERTED="    delimited by size                  
115400              Ws-Ins-A                 delimited by size                  
115500              "  DUPLICATES="          delimited by size                  
115600              Ws-Dup-A                 delimited by size                  
115700              into Ws-Log-Line.                                           
115800     write    Ca-Log-Line from Ws-Log-Line.                               
115900     move     spaces to Ws-Log-Line.                                      
116000     string   "SOURCE-B  INSERTED="    delimited by size                  
116100              Ws-Ins-B                 delimited by size                  
116200              "  DUPLICATES="          delimited by size                  
116300              Ws-Dup-B                 delimited by size                  
116400              into Ws-Log-Line.                                           
116500     write    Ca-Log-Line from Ws-Log-Line.                               
116600     move     spaces to Ws-Log-Line.                                      
116700     string   "SOURCE-C  INSERTED="    delimited by size                  
116800              Ws-Ins-C                 delimited by size                  
116900              "  DUPLICATES="          delimited by size                  
117000              Ws-Dup-C                 delimited by size                  
117100              into Ws-Log-Line.                                           
117200     write    Ca-Log-Line from Ws-Log-Line.                               
117300     perform  Ee910-Write-Unknown thru Ee910-Exit                         
117400              varying Un-Ix from 1 by 1                                   
117500              until Un-Ix > Ws-Unknown-Count.                             
117600     compute  Ws-Net-New = Ws-After-Count - Ws-Before-Count.              
117700     move     spaces to Ws-Log-Line.                                      
117800     string   "READINGS BEFORE="       delimited by size                  
117900              Ws-Before-Count          delimited by size                  
118000              "  AFTER="               delimited by size                  
118100              Ws-After-Count           delimited by size                  
118200              "  NET NEW="             delimited by size                  
118300              Ws-Net-New               delimited by size                  
118400              into Ws-Log-Line.                                           
118500     write    Ca-Log-Line from Ws-Log-Line.                               
118600     move     spaces to Ws-Log-Line.                                      
118700     if       Ws-Readings-Count > 0                                       
118800              string "MIN TIMESTAMP=" delimited by size                   
118900                     Ws-Min-Ts        delimited by size                   
119000                     "  MAX TIMESTAMP=" delimited by size                 
119100                     Ws-Max-Ts        delimited by size                   
119200                     into Ws-Log-Line                                     
119300     else                                                                 
119400              move "NO READINGS IN STORE" to Ws-Log-Line                  
119500     end-if.                                                              
119600     write    Ca-Log-Line from Ws-Log-Line.                               
119700     close    Ca-Log-File.                                                
119800 Ee900-Exit.  exit.                                                       
119900*                                                                         
120000 Ee910-Write-Unknown.                                                     
120100*                                                                         
120200     move     spaces to Ws-Log-Line.                                      
120300     string   "UNKNOWN ENTITY SKIPPED: " delimited by size                
120400              Ws-Unknown-Table(Un-Ix)    delimited by size                
120500              into Ws-Log-Line.                                           
120600     write    Ca-Log-Line from Ws-Log-Line.                               
120700 Ee910-Exit.  exit.                                                       
