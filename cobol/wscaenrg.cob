000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Profile-Out      *                               
000400*      (daily energy profile - U1 pass 4) *                               
000500*    Line-sequential report record.       *                               
000600*******************************************                               
000700*  File size 80 bytes.                                                    
000800*                                                                         
000900* 21/01/88 kjm - Created.                                                 
001000* 11/02/90 kjm - Ep-Outdoor-Avg-Temp null flag added,                     
001100*                days with no weather obs must not                        
001200*                report zero, ticket CA-0021.                             
001300* 05/03/92 rdt - 88-level added on the null flag, filler                  
001400*                reserve widened out to the 80-byte shop                  
001500*                standard, byte positions noted per field,                
001600*                ticket CA-0017.                                          
001700 01  Ca-Profile-Record.                                                   
001800*        positions 01-10 - calendar date this row covers,                 
001900*        YYYY-MM-DD, one record per day in the scoped range.              
002000     03  Ep-Date               pic x(10).                                 
002100*        positions 11-14 - average outdoor temperature for                
002200*        the day, from the weather store, degrees F.                      
002300     03  Ep-Outdoor-Avg-Temp   pic s9(3)v9(1).                            
002400     03  Ep-Outdoor-Null       pic x.                                     
002500         88  Ep-Outdoor-Is-Null    value "Y".                             
002600*        positions 16-19 - hours spent heating.                           
002700     03  Ep-Heating-Hours      pic s9(3)v9(1).                            
002800*        positions 20-23 - hours spent cooling.                           
002900     03  Ep-Cooling-Hours      pic s9(3)v9(1).                            
003000*        positions 24-27 - total runtime hours, heating plus              
003100*        cooling.                                                         
003200     03  Ep-Total-Hours        pic s9(3)v9(1).                            
003300*        positions 28-80 - reserve.                                       
003400     03  filler                pic x(53).                                 
