000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Reading File     *                               
000400*      (canonical sensor reading)         *                               
000500*    Sorted and keyed by Rd-Sensor-Id +   *                               
000600*    Rd-Timestamp (dup key rejected)      *                               
000700*******************************************                               
000800*  File size 89 bytes.                                                    
000900*                                                                         
001000* 12/01/88 kjm - Created for climate suite conversion                     
001100*                from the HA poller db, replaces the                      
001200*                old per-platform csv dumps.                              
001300* 19/01/88 kjm - Added Rd-Fan-Mode, thermostats report                    
001400*                it separately from Hvac-Mode.                            
001500* 02/02/90 kjm - Null-flag bytes split out per value,                     
001600*                was one combined flag, caused grief                      
001700*                when only the setpoint was missing.                      
001800* 05/03/92 rdt - 88-levels added on the three null flags,                 
001900*                callers were comparing the raw byte to                   
002000*                "Y" all over the shop, ticket CA-0017.                   
002100 01  Ca-Reading-Record.                                                   
002200     03  Rd-Sensor-Id          pic 9(6)        comp.                      
002300     03  Rd-Timestamp          pic x(19).                                 
002400     03  Rd-Value              pic s9(4)v9(2)  comp-3.                    
002500     03  Rd-Value-Null         pic x.                                     
002600         88  Rd-Value-Is-Null      value "Y".                             
002700         88  Rd-Value-Present      value "N".                             
002800     03  Rd-Hvac-Action        pic x(10).                                 
002900     03  Rd-Hvac-Mode          pic x(10).                                 
003000     03  Rd-Setpoint-Heat      pic s9(3)v9(1)  comp-3.                    
003100     03  Rd-Sp-Heat-Null       pic x.                                     
003200         88  Rd-Sp-Heat-Is-Null    value "Y".                             
003300         88  Rd-Sp-Heat-Present    value "N".                             
003400     03  Rd-Setpoint-Cool      pic s9(3)v9(1)  comp-3.                    
003500     03  Rd-Sp-Cool-Null       pic x.                                     
003600         88  Rd-Sp-Cool-Is-Null    value "Y".                             
003700         88  Rd-Sp-Cool-Present    value "N".                             
003800     03  Rd-Fan-Mode           pic x(10).                                 
003900     03  filler                pic x(8).                                  
