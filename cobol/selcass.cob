000100*******************************************                               
000200*          Solar-Out Report (U5)          *                               
000300*******************************************                               
000400* File assigned logical name CASOLOUT.                                    
000500* 03/02/90 kjm - created.                                                 
000600 SELECT Ca-Ss-File ASSIGN TO "CASOLOUT"                                   
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Ss-Status.                                         
