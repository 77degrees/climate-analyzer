000100*******************************************                               
000200*Readings Store - New Master Output (Ca300 Only)*                         
000300*******************************************                               
000400* File assigned logical name CAREAD02.                                    
000500* 30/01/88 kjm - created, Ca300 builds the merged,                        
000600*                deduped master in memory and writes                      
000700*                it out here one table entry at a time.                   
000800* 18/03/90 psw - record declared here in full instead of                  
000900*                Copy wscaread.cob - Ca300 has the old store              
001000*                and the new master open together, a shared               
001100*                copybook would double up Rd- field names.                
001200 FD  Ca-Reado-File                                                        
001300     LABEL RECORDS ARE STANDARD.                                          
001400 01  Ca-Reading-Out-Record.                                               
001500     03  Ro-Sensor-Id          pic 9(6)        comp.                      
001600     03  Ro-Timestamp          pic x(19).                                 
001700     03  Ro-Value              pic s9(4)v9(2)  comp-3.                    
001800     03  Ro-Value-Null         pic x.                                     
001900     03  Ro-Hvac-Action        pic x(10).                                 
002000     03  Ro-Hvac-Mode          pic x(10).                                 
002100     03  Ro-Setpoint-Heat      pic s9(3)v9(1)  comp-3.                    
002200     03  Ro-Sp-Heat-Null       pic x.                                     
002300     03  Ro-Setpoint-Cool      pic s9(3)v9(1)  comp-3.                    
002400     03  Ro-Sp-Cool-Null       pic x.                                     
002500     03  Ro-Fan-Mode           pic x(10).                                 
002600     03  filler                pic x(8).                                  
