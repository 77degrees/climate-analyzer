000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Sensor Master    *                               
000400*     Uses Sn-Id as key                   *                               
000500*******************************************                               
000600*  File size 180 bytes.                                                   
000700*                                                                         
000800* 12/01/88 kjm - Created, replaces the old entity                         
000900*                registry table in the HA db.                             
001000* 22/01/88 kjm - Sn-Platform added, solar status job                      
001100*                needs it to pick enphase/forecast/                       
001200*                rachio sensors apart, ticket CA-0012.                    
001300* 05/03/92 rdt - 88-levels added on the two Y/N flags,                    
001400*                ticket CA-0017.                                          
001500 01  Ca-Sensor-Record.                                                    
001600     03  Sn-Id                 pic 9(6)   comp.                           
001700     03  Sn-Entity-Id          pic x(60).                                 
001800     03  Sn-Friendly-Name      pic x(40).                                 
001900     03  Sn-Domain             pic x(15).                                 
002000     03  Sn-Device-Class       pic x(20).                                 
002100     03  Sn-Unit               pic x(10).                                 
002200     03  Sn-Platform           pic x(20).                                 
002300     03  Sn-Zone-Id            pic 9(4)   comp.                           
002400     03  Sn-Is-Outdoor         pic x.                                     
002500         88  Sn-Outdoor-Sensor     value "Y".                             
002600         88  Sn-Indoor-Sensor      value "N".                             
002700     03  Sn-Is-Tracked         pic x.                                     
002800         88  Sn-Tracked-Sensor     value "Y".                             
002900         88  Sn-Not-Tracked        value "N".                             
003000     03  filler                pic x(10).                                 
