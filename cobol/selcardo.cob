000100*******************************************                               
000200*Readings Store - New Master Output (Ca300 Only)*                         
000300*******************************************                               
000400* File assigned logical name CAREAD02.                                    
000500* 30/01/88 kjm - created, Ca300 builds the merged,                        
000600*                deduped master in memory and writes                      
000700*                it out here one table entry at a time.                   
000800 SELECT Ca-Reado-File ASSIGN TO "CAREAD02"                                
000900     ORGANIZATION IS SEQUENTIAL                                           
001000     FILE STATUS IS Ca-Reado-Status.                                      
