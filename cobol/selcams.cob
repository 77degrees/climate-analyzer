000100*******************************************                               
000200*         Summary-Out Report (U2)         *                               
000300*******************************************                               
000400* File assigned logical name CASUMOUT.                                    
000500* 25/01/88 kjm - created.                                                 
000600 SELECT Ca-Ms-File ASSIGN TO "CASUMOUT"                                   
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Ms-Status.                                         
