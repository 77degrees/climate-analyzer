000100*******************************************                               
000200*       Duty-Out Report (U1 Pass 2)       *                               
000300*******************************************                               
000400* File assigned logical name CADUTOUT.                                    
000500* 20/01/88 kjm - created.                                                 
000600 SELECT Ca-Dc-File ASSIGN TO "CADUTOUT"                                   
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Dc-Status.                                         
