000100*******************************************                               
000200*         Readings Store - Input          *                               
000300*******************************************                               
000400* File assigned logical name CAREAD01.                                    
000500* 12/01/88 kjm - created.                                                 
000600 SELECT Ca-Read-File ASSIGN TO "CAREAD01"                                 
000700     ORGANIZATION IS SEQUENTIAL                                           
000800     FILE STATUS IS Ca-Read-Status.                                       
