000100*******************************************                               
000200*                                          *                              
000300*  Record Definitions For Dash-Out        *                               
000400*      (U4 dashboard snapshot)            *                               
000500*    Stats record followed by one zone    *                               
000600*    card record per zone, sort-order     *                               
000700*    sequence.  Line-sequential report.   *                               
000800*******************************************                               
000900*  Ds record 30 bytes, Zc record 50 bytes.                                
001000*                                                                         
001100* 02/02/90 kjm - Created.                                                 
001200* 16/02/90 kjm - Zc-Hvac-Mode/Action added, pulled                        
001300*                from the last climate sensor seen                        
001400*                in the zone per R20.                                     
001500* 05/03/92 rdt - 88-levels added on the null flags,                       
001600*                ticket CA-0017.                                          
001700 01  Ca-Dash-Stats-Record.                                                
001800     03  Ds-Indoor-Temp        pic s9(3)v9(1).                            
001900     03  Ds-Indoor-Null        pic x.                                     
002000         88  Ds-Indoor-Is-Null     value "Y".                             
002100     03  Ds-Outdoor-Temp       pic s9(3)v9(1).                            
002200     03  Ds-Outdoor-Null       pic x.                                     
002300         88  Ds-Outdoor-Is-Null    value "Y".                             
002400     03  Ds-Delta              pic s9(3)v9(1).                            
002500     03  Ds-Delta-Null         pic x.                                     
002600         88  Ds-Delta-Is-Null      value "Y".                             
002700     03  Ds-Humidity           pic s9(3)v9(1).                            
002800     03  Ds-Humidity-Null      pic x.                                     
002900         88  Ds-Humidity-Is-Null   value "Y".                             
003000     03  Ds-Feels-Like         pic s9(3)v9(1).                            
003100     03  Ds-Feels-Null         pic x.                                     
003200         88  Ds-Feels-Is-Null      value "Y".                             
003300     03  filler                pic x(8).                                  
003400*                                                                         
003500 01  Ca-Zone-Card-Record.                                                 
003600     03  Zc-Zone-Id            pic 9(4).                                  
003700     03  Zc-Zone-Name          pic x(30).                                 
003800     03  Zc-Avg-Temp           pic s9(3)v9(1).                            
003900     03  Zc-Avg-Temp-Null      pic x.                                     
004000         88  Zc-Avg-Temp-Is-Null   value "Y".                             
004100     03  Zc-Avg-Humidity       pic s9(3)v9(1).                            
004200     03  Zc-Avg-Humidity-Null  pic x.                                     
004300         88  Zc-Avg-Humid-Is-Null  value "Y".                             
004400     03  Zc-Hvac-Mode          pic x(10).                                 
004500     03  Zc-Hvac-Action        pic x(10).                                 
004600     03  filler                pic x(6).                                  
