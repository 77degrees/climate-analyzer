000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Weather File     *                               
000400*      (outdoor weather observation)      *                               
000500*    Sorted ascending by Wx-Timestamp     *                               
000600*******************************************                               
000700*  File size 71 bytes.                                                    
000800*                                                                         
000900* 15/01/88 kjm - Created, combines the old NWS feed                       
001000*                and the HA weather entity into one                       
001100*                store per analyst request.                               
001200* 28/01/88 kjm - Wx-Dewpoint, Wx-Heat-Index added for                     
001300*                feels-like on the dashboard snapshot.                    
001400* 05/03/92 rdt - 88-levels added on the null flags,                       
001500*                ticket CA-0017.                                          
001600 01  Ca-Weather-Record.                                                   
001700     03  Wx-Timestamp          pic x(19).                                 
001800     03  Wx-Source             pic x(10).                                 
001900     03  Wx-Temperature        pic s9(3)v9(1)   comp-3.                   
002000     03  Wx-Temp-Null          pic x.                                     
002100         88  Wx-Temp-Is-Null       value "Y".                             
002200     03  Wx-Humidity           pic s9(3)v9(1)   comp-3.                   
002300     03  Wx-Humidity-Null      pic x.                                     
002400         88  Wx-Humidity-Is-Null   value "Y".                             
002500     03  Wx-Wind-Speed         pic s9(3)v9(1)   comp-3.                   
002600     03  Wx-Wind-Null          pic x.                                     
002700         88  Wx-Wind-Is-Null       value "Y".                             
002800     03  Wx-Condition          pic x(30).                                 
002900     03  Wx-Pressure           pic s9(2)v9(2)   comp-3.                   
003000     03  Wx-Pressure-Null      pic x.                                     
003100         88  Wx-Pressure-Is-Null   value "Y".                             
003200     03  Wx-Dewpoint           pic s9(3)v9(1)   comp-3.                   
003300     03  Wx-Dewpoint-Null      pic x.                                     
003400         88  Wx-Dewpoint-Is-Null   value "Y".                             
003500     03  Wx-Heat-Index         pic s9(3)v9(1)   comp-3.                   
003600     03  Wx-Heatidx-Null       pic x.                                     
003700         88  Wx-Heatidx-Is-Null    value "Y".                             
003800     03  filler                pic x(6).                                  
