000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Run-Parameter    *                               
000400*      Card (metrics engine scoping)      *                               
000500*    One record per run, line-sequential. *                               
000600*******************************************                               
000700*  File size 80 bytes.                                                    
000800*                                                                         
000900* 14/01/88 kjm - Created, replaces the old PR1/PR2                        
001000*                block-of-parms idiom for a single                        
001100*                sensor + date-range scope.                               
001200* 05/03/92 rdt - Filler reserve widened out to the 80-byte                
001300*                shop standard, byte positions noted per                  
001400*                field, ticket CA-0017.                                   
001500 01  Ca-Param-Record.                                                     
001600*        positions 01-06 - sensor id the metrics engine is                
001700*        scoped to, ties to Sn-Id on the sensor master.                   
001800     03  Pm-Sensor-Id          pic 9(6).                                  
001900*        positions 07-25 - inclusive range start, same                    
002000*        YYYY-MM-DD HH:MM:SS form as Rd-Timestamp.                        
002100     03  Pm-Start-Ts           pic x(19).                                 
002200*        positions 26-44 - inclusive range end.                           
002300     03  Pm-End-Ts             pic x(19).                                 
002400*        positions 45-80 - reserve.  Spare for a second                   
002500*        sensor id if a future run ever needs to scope a                  
002600*        pair (e.g. heat/cool setpoint sensors) in one card.              
002700     03  filler                pic x(36).                                 
