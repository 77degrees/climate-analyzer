000100*****************************************************************         
000200*                                                                *        
000300*             Climate Analyzer - Unit Conversions                *        
000400*        Celsius/Kph/Pascal To House Units (U6)                 *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca950.                                            
001300**                                                                        
001400*    Author.           R D Tan, 12/06/90.                                 
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     12/06/90.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1990, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Pure conversion library - Celsius to house         
002800*                       Fahrenheit, kilometres-per-hour to miles-         
002900*                       per-hour, Pascals to inches of mercury.           
003000*                       Called by the weather-feed loader when a          
003100*                       metric observation is stored; no file             
003200*                       I-O of its own, no caller within the              
003300*                       import/metrics subset kept here.                  
003400**                                                                        
003500*    Version.          See Prog-Name in Ws.                               
003600**                                                                        
003700*    Called Modules.   None.                                              
003800**                                                                        
003900*    Functions Used.   None.                                              
004000**                                                                        
004100*    Error messages used.                                                 
004200*                       None - an out-of-range Function number            
004300*                       just sets the caller's return code.               
004400**                                                                        
004500* Changes:                                                                
004600* 12/06/90 rdt - 1.0.00 Created, split out of the weather-feed            
004700*                       loader's inline arithmetic, CA-0011.              
004800* 04/05/93 psw - 1.0.01 Function 1 null-passthrough added, the            
004900*                       loader was turning an absent Celsius              
005000*                       reading into 32.0F, ticket CA-0022.               
005100* 21/11/98 kjm - 1.0.02 Year 2000 review - no date fields in this         
005200*                       module, signed off Y2K.                           
005300* 07/08/00 mjh - 1.0.03 Function 3 rounding corrected to 2 decimal        
005400*                       places per the Weather Bureau inHg figure,        
005500*                       was truncating to 1, ticket CA-0029.              
005600* 05/10/03 rdt - 1.0.04 88-levels added on the in/out/trace null          
005700*                       flag bytes, ticket CA-0017.                       
005800**                                                                        
005900*****************************************************************         
006000*                                                                         
006100* Copyright Notice.                                                       
006200* ****************                                                        
006300*                                                                         
006400* This program is part of the Climate Analyzer batch suite and is         
006500* Copyright (c) Meadowlark Systems, 1990-2000.                            
006600*                                                                         
006700* This program is free software; you can redistribute it and/or           
006800* modify it under the terms of the GNU General Public License as          
006900* published by the Free Software Foundation.                              
007000*                                                                         
007100*****************************************************************         
007200*                                                                         
007300 environment             division.                                        
007400*===============================                                          
007500*                                                                         
007600 configuration           section.                                         
007700 copy "caenvdiv.cob".                                                     
007800*                                                                         
007900 data                    division.                                        
008000*================================                                         
008100*                                                                         
008200 working-storage         section.                                         
008300*-----------------------------                                            
008400 77  Prog-Name           pic x(15) value "CA950 (1.0.04)".                
008500*                                                                         
008600*  Ws-Cf-Work carries the Celsius value through the multiply/add          
008700*  at one extra decimal of precision before the final Round down          
008800*  to Ca950-Out-Value, ticket CA-0011.                                    
008900*                                                                         
009000 01  Ws-Cf-Work              pic s9(5)v9(3) comp-3.                       
009100*                                                                         
009200 01  Ws-Kph-Work             pic s9(5)v9(3) comp-3.                       
009300*                                                                         
009400 01  Ws-Pa-Work               pic s9(7)v9(5) comp-3.                      
009500*                                                                         
009600*  Ws-Rate-Table below holds the three fixed multipliers so a             
009700*  trace Display can show which constant a run actually used -            
009800*  Ws-Rate-Redef lines the three up as one Occurs table indexed           
009900*  by the incoming Function number.                                       
010000*                                                                         
010100 01  Ws-Rate-Table.                                                       
010200     03  filler              pic 9v9(8) value 1.80000000.                 
010300     03  filler              pic 9v9(8) value 0.62137100.                 
010400     03  filler              pic 9v9(8) value 0.00029530.                 
010500 01  Ws-Rate-Redef redefines Ws-Rate-Table.                               
010600     03  Ws-Rate             pic 9v9(8) occurs 3 times                    
010700                               indexed by Rt-Ix.                          
010800*                                                                         
010900 01  Ws-Function-Trace.                                                   
011000     03  Ws-Ft-Function       pic 9         comp.                         
011100     03  Ws-Ft-Null-Flag      pic x.                                      
011200         88  Ws-Ft-Was-Null       value "Y".                              
011300     03  filler               pic x(8).                                   
011400 01  Ws-Function-Trace-R redefines Ws-Function-Trace.                     
011500     03  Ws-Ft-Raw            pic x(10).                                  
011600*                                                                         
011700 linkage                 section.                                         
011800****************                                                          
011900*                                                                         
012000 copy "wscacall.cob".                                                     
012100*                                                                         
012200 01  Ca950-Linkage.                                                       
012300     03  Ca950-Function       pic 9.                                      
012400*       1 = C-To-F, 2 = Kph-To-Mph, 3 = Pa-To-Inhg.                       
012500     03  Ca950-In-Value       pic s9(7)v9(5) comp-3.                      
012600*       Ca950-In-Value-R below lets a trace Display dump the              
012700*       packed bytes raw, ticket CA-0011.                                 
012800     03  Ca950-In-Value-R redefines Ca950-In-Value                        
012900                            pic x(7).                                     
013000     03  Ca950-In-Null        pic x.                                      
013100         88  Ca950-In-Is-Null     value "Y".                              
013200     03  Ca950-Out-Value      pic s9(5)v9(2) comp-3.                      
013300     03  Ca950-Out-Null       pic x.                                      
013400         88  Ca950-Out-Is-Null    value "Y".                              
013500     03  filler               pic x(4).                                   
013600*                                                                         
013700 procedure  division using Ca-Call-Control                                
013800                           Ca950-Linkage.                                 
013900*=========================================                                
014000*                                                                         
014100 Aa000-Main.                                                              
014200*                                                                         
014300     move     zero  to Ca-Return-Code.                                    
014400     move     zero  to Ca950-Out-Value.                                   
014500     move     "N"   to Ca950-Out-Null.                                    
014600     if       Ca950-In-Is-Null and Ca950-Function = 1                     
014700              move "Y" to Ca950-Out-Null                                  
014800              goback                                                      
014900     end-if.                                                              
015000     evaluate Ca950-Function                                              
015100       when   1    perform Bb010-C-To-F    thru Bb010-Exit                
015200       when   2    perform Bb020-Kph-To-Mph thru Bb020-Exit               
015300       when   3    perform Bb030-Pa-To-Inhg thru Bb030-Exit               
015400       when   other                                                       
015500                   move 99 to Ca-Return-Code                              
015600     end-evaluate.                                                        
015700     goback.                                                              
015800*                                                                         
015900*  Function 1 - Celsius to Fahrenheit (R24).  A null input is             
016000*  screened out above, before the arithmetic is even attempted.           
016100*                                                                         
016200 Bb010-C-To-F.                                                            
016300*                                                                         
016400     move     1 to Rt-Ix.                                                 
016500     move     Ca950-In-Value to Ws-Cf-Work.                               
016600     compute  Ca950-Out-Value rounded =                                   
016700              (Ws-Cf-Work * Ws-Rate(Rt-Ix)) + 32.                         
016800 Bb010-Exit.  exit.                                                       
016900*                                                                         
017000*  Function 2 - kilometres per hour to miles per hour (R25),              
017100*  one decimal place, same rounding rule as Function 1.                   
017200*                                                                         
017300 Bb020-Kph-To-Mph.                                                        
017400*                                                                         
017500     move     2 to Rt-Ix.                                                 
017600     move     Ca950-In-Value to Ws-Kph-Work.                              
017700     compute  Ca950-Out-Value rounded =                                   
017800              Ws-Kph-Work * Ws-Rate(Rt-Ix).                               
017900 Bb020-Exit.  exit.                                                       
018000*                                                                         
018100*  Function 3 - Pascals to inches of mercury (R26).  Two                  
018200*  decimal places, not one, the Weather Bureau figure runs to             
018300*  hundredths, ticket CA-0029.                                            
018400*                                                                         
018500 Bb030-Pa-To-Inhg.                                                        
018600*                                                                         
018700     move     3 to Rt-Ix.                                                 
018800     move     Ca950-In-Value to Ws-Pa-Work.                               
018900     compute  Ca950-Out-Value rounded =                                   
019000              Ws-Pa-Work * Ws-Rate(Rt-Ix).                                
019100 Bb030-Exit.  exit.                                                       
019200*                                                                         
