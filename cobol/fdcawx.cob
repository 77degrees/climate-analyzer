000100*******************************************                               
000200*    Weather Observation Store - Input    *                               
000300*******************************************                               
000400* File assigned logical name CAWX01.                                      
000500* 15/01/88 kjm - created.                                                 
000600 FD  Ca-Wx-File                                                           
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscawx.cob".                                                       
