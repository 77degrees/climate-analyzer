000100*******************************************                               
000200*     Source-C Spreadsheet Export - Input *                               
000300*******************************************                               
000400* File assigned logical name CASRCC01.                                    
000500* 05/02/90 kjm - created.                                                 
000600 SELECT Ca-Srcc-File ASSIGN TO "CASRCC01"                                 
000700     ORGANIZATION IS LINE SEQUENTIAL                                      
000800     FILE STATUS IS Ca-Srcc-Status.                                       
