000100*******************************************                               
000200*     Source-B History Csv - Input        *                               
000300*     Home-automation history export,     *                               
000400*     columns addressed by header name.   *                               
000500*******************************************                               
000600* 05/02/90 kjm - created.                                                 
000700 FD  Ca-Srcb-File                                                         
000800     LABEL RECORDS ARE STANDARD.                                          
000900 01  Ca-Srcb-Line            pic x(400).                                  
