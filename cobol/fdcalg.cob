000100*******************************************                               
000200*     Import-Log Report - Output          *                               
000300*     Per-file counts, unknown entity     *                               
000400*     list and run totals, one line each. *                               
000500*******************************************                               
000600* 06/02/90 kjm - created.                                                 
000700 FD  Ca-Log-File                                                          
000800     LABEL RECORDS ARE STANDARD.                                          
000900 01  Ca-Log-Line             pic x(100).                                  
