000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Recovery-Out     *                               
000400*      (Hvac recovery event - U1 pass 1)  *                               
000500*    Line-sequential report record.       *                               
000600*******************************************                               
000700*  File size 65 bytes.                                                    
000800*                                                                         
000900* 20/01/88 kjm - Created, metrics engine rewrite off                      
001000*                the old dashboard endpoint.                              
001100* 09/02/90 kjm - Rv-Outdoor-Temp added, enrichment                        
001200*                from the weather store, ticket                           
001300*                CA-0019.                                                 
001400* 05/03/92 rdt - 88-levels added on the null flags                        
001500*                and the success byte, ticket CA-0017.                    
001600 01  Ca-Recovery-Record.                                                  
001700     03  Rv-Start-Ts           pic x(19).                                 
001800     03  Rv-End-Ts             pic x(19).                                 
001900     03  Rv-Duration-Min       pic s9(5)v9(1).                            
002000     03  Rv-Action             pic x(10).                                 
002100     03  Rv-Start-Temp         pic s9(3)v9(1).                            
002200     03  Rv-End-Temp           pic s9(3)v9(1).                            
002300     03  Rv-Setpoint           pic s9(3)v9(1).                            
002400     03  Rv-Setpoint-Null      pic x.                                     
002500         88  Rv-Setpoint-Is-Null   value "Y".                             
002600     03  Rv-Outdoor-Temp       pic s9(3)v9(1).                            
002700     03  Rv-Outdoor-Null       pic x.                                     
002800         88  Rv-Outdoor-Is-Null    value "Y".                             
002900     03  Rv-Success            pic x.                                     
003000         88  Rv-Event-Success      value "Y".                             
003100         88  Rv-Event-Failed       value "N".                             
003200     03  filler                pic x(8).                                  
