000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Zone Master      *                               
000400*     Uses Zn-Id as key                   *                               
000500*******************************************                               
000600*  File size 80 bytes.                                                    
000700*                                                                         
000800* 14/01/88 kjm - Created for dashboard zone cards.                        
000900* 05/03/92 rdt - Filler reserve widened out to the 80-byte                
001000*                shop standard for a small master, byte                   
001100*                positions noted per field, ticket CA-0017.               
001200 01  Ca-Zone-Record.                                                      
001300*        positions 01-02 (comp, 2 native bytes) - zone key,               
001400*        ties to Sn-Zone-Id on the sensor master and to                   
001500*        Zc-Zone-Id on the dashboard zone card.                           
001600     03  Zn-Id                 pic 9(4)   comp.                           
001700*        positions 03-32 - zone display name, copied through              
001800*        to Zc-Zone-Name on the dashboard card.                           
001900     03  Zn-Name               pic x(30).                                 
002000*        positions 33-39 - display hex color, e.g. "#3388FF",             
002100*        front-end use only, not read by any CA program.                  
002200     03  Zn-Color              pic x(7).                                  
002300*        positions 40-41 (comp, 2 native bytes) - dashboard               
002400*        zone-card ordering, driven off Dd100-Sort-Zones.                 
002500     03  Zn-Sort-Order         pic 9(4)   comp.                           
002600*        positions 42-80 - reserve.  Spare for zone-level                 
002700*        setpoint/schedule fields if the HA zone config ever              
002800*        carries them through to this master.                             
002900     03  filler                pic x(39).                                 
