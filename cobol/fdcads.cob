000100*******************************************                               
000200*          Dash-Out Report (U4)           *                               
000300*******************************************                               
000400* File assigned logical name CADASOUT.                                    
000500* 02/02/90 kjm - created.                                                 
000600 FD  Ca-Ds-File                                                           
000700     LABEL RECORDS ARE STANDARD.                                          
000800 copy "wscadash.cob".                                                     
