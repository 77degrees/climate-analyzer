000100*****************************************************************         
000200*                                                                *        
000300*              Climate Analyzer - U1 Metrics Engine              *        
000400*         Recovery / Duty / Hold / Energy-Profile Run           *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca100.                                            
001300**                                                                        
001400*    Author.           K J Marsh, 22/01/89.                               
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     22/01/89.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1989, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Stand-alone run of the U1 metrics engine           
002800*                       for one sensor and date range, scoped by          
002900*                       the run-parameter card.  Calls Ca190 for          
003000*                       the recovery/duty/hold passes and does            
003100*                       the energy-profile pass itself, since             
003200*                       that pass is not shared with Ca200.               
003300**                                                                        
003400*    Version.          See Prog-Name in Ws.                               
003500**                                                                        
003600*    Called Modules.   Ca190 (recovery/duty/hold core).                   
003700**                                                                        
003800*    Functions Used.   None.                                              
003900**                                                                        
004000*    Error messages used.                                                 
004100*                       CA001 - run-parameter card would not open.        
004200*                       CA002 - readings store would not open.            
004300**                                                                        
004400* Changes:                                                                
004500* 22/01/89 kjm - 1.0.00 Created, split the old combined metrics           
004600*                       endpoint into this stand-alone run and            
004700*                       the summary run (Ca200).                          
004800* 03/08/89 psw - 1.0.01 Energy-profile outdoor-avg-temp added,            
004900*                       merges the weather store by day, ticket           
005000*                       CA-0005.                                          
005100* 14/03/92 rdt - 1.0.02 Duty-Out and Recovery-Out now open                
005200*                       extend rather than output when the same           
005300*                       parameter card is re-run same day, ticket         
005400*                       CA-0014.  (Reverted 1.0.03 - analysts             
005500*                       want a clean file each run.)                      
005600* 20/03/92 rdt - 1.0.03 Reverted 1.0.02, back to plain output.            
005700* 21/11/98 kjm - 1.0.04 Year 2000 review - no 2-digit year work           
005800*                       anywhere in this program, signed off Y2K.         
005900* 19/06/01 mjh - 1.0.05 Table sizes kept in step with Ca190 after         
006000*                       the event table was enlarged there.               
006100* 12/10/03 rdt - 1.0.06 88-levels added on the file statuses and          
006200*                       the switch/null bytes, ticket CA-0017.            
006300* 19/10/03 rdt - 1.0.07 Weather-merge now honours the run's own           
006400*                       scope bounds, a boundary-date observation         
006500*                       outside the scoped time was folding into          
006600*                       the outdoor average, ticket CA-0034.              
006700**                                                                        
006800*****************************************************************         
006900*                                                                         
007000* Copyright Notice.                                                       
007100* ****************                                                        
007200*                                                                         
007300* This program is part of the Climate Analyzer batch suite and is         
007400* Copyright (c) Meadowlark Systems, 1989-2001.                            
007500*                                                                         
007600* This program is free software; you can redistribute it and/or           
007700* modify it under the terms of the GNU General Public License as          
007800* published by the Free Software Foundation.                              
007900*                                                                         
008000*****************************************************************         
008100*                                                                         
008200 environment             division.                                        
008300*===============================                                          
008400*                                                                         
008500 configuration           section.                                         
008600 copy "caenvdiv.cob".                                                     
008700*                                                                         
008800 input-output            section.                                         
008900 file-control.                                                            
009000     copy "selcapm.cob".                                                  
009100     copy "selcard.cob".                                                  
009200     copy "selcawx.cob".                                                  
009300     copy "selcarv.cob".                                                  
009400     copy "selcadc.cob".                                                  
009500     copy "selcaep.cob".                                                  
009600*                                                                         
009700 data                    division.                                        
009800*================================                                         
009900*                                                                         
010000 file                    section.                                         
010100*----------------------------                                             
010200 copy "fdcapm.cob".                                                       
010300 copy "fdcard.cob".                                                       
010400 copy "fdcawx.cob".                                                       
010500 copy "fdcarv.cob".                                                       
010600 copy "fdcadc.cob".                                                       
010700 copy "fdcaep.cob".                                                       
010800*                                                                         
010900 working-storage         section.                                         
011000*-----------------------------                                            
011100 77  Prog-Name           pic x(15) value "CA100 (1.0.07)".                
011200*                                                                         
011300 copy "wscacall.cob".                                                     
011400*                                                                         
011500 01  Ws-File-Status.                                                      
011600     03  Ca-Parm-Status      pic xx.                                      
011700         88  Ca-Parm-Ok          value "00".                              
011800     03  Ca-Read-Status      pic xx.                                      
011900         88  Ca-Read-Ok          value "00".                              
012000     03  Ca-Wx-Status        pic xx.                                      
012100         88  Ca-Wx-Ok            value "00".                              
012200     03  Ca-Rcv-Status       pic xx.                                      
012300         88  Ca-Rcv-Ok           value "00".                              
012400     03  Ca-Dc-Status        pic xx.                                      
012500         88  Ca-Dc-Ok            value "00".                              
012600     03  Ca-Ep-Status        pic xx.                                      
012700         88  Ca-Ep-Ok            value "00".                              
012800     03  filler              pic x(4).                                    
012900*                                                                         
013000 01  Ws-Switches.                                                         
013100     03  Ws-Read-Eof         pic x       value "N".                       
013200         88  Ws-At-Read-Eof      value "Y".                               
013300     03  Ws-Wx-Eof           pic x       value "N".                       
013400         88  Ws-At-Wx-Eof        value "Y".                               
013500     03  Ws-Wx-Pending       pic x       value "N".                       
013600         88  Ws-Wx-Is-Pending    value "Y".                               
013700     03  filler              pic x(4).                                    
013800*                                                                         
013900*  Ws-Scope-Start-Date below is used only in the run-banner               
014000*  display, to echo the card back without a Reference Mod.                
014100*                                                                         
014200 01  Ws-Run-Scope.                                                        
014300     03  Ws-Scope-Sensor     pic 9(6)    comp.                            
014400     03  Ws-Scope-Start-Ts   pic x(19).                                   
014500     03  Ws-Scope-Start-R redefines Ws-Scope-Start-Ts.                    
014600         05  Ws-Scope-Start-Date  pic x(10).                              
014700         05  filler               pic x(9).                               
014800     03  Ws-Scope-End-Ts     pic x(19).                                   
014900     03  Ws-Scope-End-R redefines Ws-Scope-End-Ts.                        
015000         05  Ws-Scope-End-Date    pic x(10).                              
015100         05  filler               pic x(9).                               
015200     03  filler              pic x(4).                                    
015300*                                                                         
015400*  Ws-Energy-Accum - pass 4 day accumulator, one calendar day             
015500*  at a time, same control-break shape as Ca190's duty pass.              
015600*                                                                         
015700 01  Ws-Energy-Accum.                                                     
015800     03  Ws-Ep-Cur-Date      pic x(10)       value spaces.                
015900     03  Ws-Ep-Cur-Date-R redefines Ws-Ep-Cur-Date.                       
016000         05  Ws-Ep-Cur-Yr    pic x(4).                                    
016100         05  filler          pic x.                                       
016200         05  Ws-Ep-Cur-Mo    pic x(2).                                    
016300         05  filler          pic x.                                       
016400         05  Ws-Ep-Cur-Dy    pic x(2).                                    
016500     03  Ws-Ep-Heat-Cnt      pic 9(5)        comp.                        
016600     03  Ws-Ep-Cool-Cnt      pic 9(5)        comp.                        
016700     03  Ws-Ep-Total-Cnt     pic 9(5)        comp.                        
016800     03  Ws-Ep-Wx-Sum        pic s9(7)v9(2)  comp-3.                      
016900     03  Ws-Ep-Wx-Count      pic 9(5)        comp.                        
017000     03  filler              pic x(4).                                    
017100*                                                                         
017200 01  Ws-Energy-Work.                                                      
017300     03  Ws-Ep-Samp-Phr      pic s9(5)v9(3)  comp-3.                      
017400     03  Ws-Ep-Scale         pic s9(3)v9(5)  comp-3.                      
017500     03  Ws-Ep-Heat-Hrs      pic s9(3)v9(1)  comp-3.                      
017600     03  Ws-Ep-Cool-Hrs      pic s9(3)v9(1)  comp-3.                      
017700     03  Ws-Ep-Out-Avg       pic s9(3)v9(1)  comp-3.                      
017800     03  filler              pic x(4).                                    
017900*                                                                         
018000*  Call block for Ca190, laid out to match its own Linkage                
018100*  Section - Ca190 is Called here, not Copied.                            
018200*                                                                         
018300 01  Ca190-Linkage.                                                       
018400     03  Ca190-Sensor-Id         pic 9(6)    comp.                        
018500     03  Ca190-Start-Ts          pic x(19).                               
018600     03  Ca190-End-Ts            pic x(19).                               
018700     03  Ca190-Event-Count       pic 9(4)    comp.                        
018800     03  Ca190-Event-Table       occurs 500 times                         
018900                                  indexed by Ca190-Ev-Ix.                 
019000         05  Ev-Start-Ts         pic x(19).                               
019100         05  Ev-End-Ts           pic x(19).                               
019200         05  Ev-Duration         pic s9(5)v9(1)  comp-3.                  
019300         05  Ev-Action           pic x(10).                               
019400         05  Ev-Start-Temp       pic s9(3)v9(1)  comp-3.                  
019500         05  Ev-End-Temp         pic s9(3)v9(1)  comp-3.                  
019600         05  Ev-End-Null         pic x.                                   
019700             88  Ev-End-Is-Null      value "Y".                           
019800         05  Ev-Setpoint         pic s9(3)v9(1)  comp-3.                  
019900         05  Ev-Setpoint-Null    pic x.                                   
020000             88  Ev-Setpoint-Is-Null value "Y".                           
020100         05  Ev-Outdoor-Temp     pic s9(3)v9(1)  comp-3.                  
020200         05  Ev-Outdoor-Null     pic x.                                   
020300             88  Ev-Outdoor-Is-Null  value "Y".                           
020400         05  Ev-Success          pic x.                                   
020500             88  Ev-Was-Success      value "Y".                           
020600         05  filler              pic x(4).                                
020700     03  Ca190-Day-Count         pic 9(4)    comp.                        
020800     03  Ca190-Day-Table         occurs 400 times                         
020900                                  indexed by Ca190-Dy-Ix.                 
021000         05  Dy-Date             pic x(10).                               
021100         05  Dy-Heat-Pct         pic s9(3)v9(1)  comp-3.                  
021200         05  Dy-Cool-Pct         pic s9(3)v9(1)  comp-3.                  
021300         05  Dy-Idle-Pct         pic s9(3)v9(1)  comp-3.                  
021400         05  Dy-Off-Pct          pic s9(3)v9(1)  comp-3.                  
021500         05  filler              pic x(4).                                
021600     03  Ca190-Hold-Efficiency   pic s9(3)v9(1)  comp-3.                  
021700     03  filler                  pic x(4).                                
021800*                                                                         
021900 procedure  division.                                                     
022000*===================                                                      
022100*                                                                         
022200 Aa000-Main.                                                              
022300*                                                                         
022400     move     spaces to Ca-Call-Control.                                  
022500     move     "CA100"  to Ca-Caller.                                      
022600     move     "CA190"  to Ca-Called.                                      
022700     move     zero     to Ca-Term-Code Ca-Return-Code.                    
022800     perform  Bb000-Read-Parm-Card   thru Bb000-Exit.                     
022900     display  "CA100 METRICS ENGINE - SENSOR " Ws-Scope-Sensor            
023000              " " Ws-Scope-Start-Date " TO " Ws-Scope-End-Date.           
023100     perform  Bb010-Call-Metrics-Core thru Bb010-Exit.                    
023200     perform  Bb020-Write-Recovery   thru Bb020-Exit.                     
023300     perform  Bb030-Write-Duty       thru Bb030-Exit.                     
023400     perform  Bb040-Energy-Pass      thru Bb040-Exit.                     
023500     stop     run.                                                        
023600*                                                                         
023700*  Reads the single-record run-parameter card (sensor and date            
023800*  range for this run).  One record only - extra records, if              
023900*  any, are ignored.                                                      
024000*                                                                         
024100 Bb000-Read-Parm-Card.                                                    
024200*                                                                         
024300     open     input Ca-Parm-File.                                         
024400     if       not Ca-Parm-Ok                                              
024500              display "CA001 PARM CARD WOULD NOT OPEN "                   
024600                      Ca-Parm-Status                                      
024700              move 16 to Ca-Term-Code                                     
024800              stop run                                                    
024900     end-if.                                                              
025000     read     Ca-Parm-File.                                               
025100     move     Pm-Sensor-Id to Ws-Scope-Sensor.                            
025200     move     Pm-Start-Ts  to Ws-Scope-Start-Ts.                          
025300     move     Pm-End-Ts    to Ws-Scope-End-Ts.                            
025400     close    Ca-Parm-File.                                               
025500 Bb000-Exit.  exit.                                                       
025600*                                                                         
025700 Bb010-Call-Metrics-Core.                                                 
025800*                                                                         
025900     move     Ws-Scope-Sensor   to Ca190-Sensor-Id.                       
026000     move     Ws-Scope-Start-Ts to Ca190-Start-Ts.                        
026100     move     Ws-Scope-End-Ts   to Ca190-End-Ts.                          
026200     call     "ca190" using Ca-Call-Control Ca190-Linkage.                
026300 Bb010-Exit.  exit.                                                       
026400*                                                                         
026500*  Writes one Recovery-Out record per event returned by Ca190             
026600*  (R1-R3).                                                               
026700*                                                                         
026800 Bb020-Write-Recovery.                                                    
026900*                                                                         
027000     open     output Ca-Rcv-File.                                         
027100     perform  Cc010-Format-Recovery thru Cc010-Exit                       
027200              varying Ca190-Ev-Ix from 1 by 1                             
027300              until Ca190-Ev-Ix > Ca190-Event-Count.                      
027400     close    Ca-Rcv-File.                                                
027500 Bb020-Exit.  exit.                                                       
027600*                                                                         
027700 Cc010-Format-Recovery.                                                   
027800*                                                                         
027900     move     Ev-Start-Ts(Ca190-Ev-Ix)    to Rv-Start-Ts.                 
028000     move     Ev-End-Ts(Ca190-Ev-Ix)      to Rv-End-Ts.                   
028100     move     Ev-Duration(Ca190-Ev-Ix)    to Rv-Duration-Min.             
028200     move     Ev-Action(Ca190-Ev-Ix)      to Rv-Action.                   
028300     move     Ev-Start-Temp(Ca190-Ev-Ix)  to Rv-Start-Temp.               
028400     move     Ev-End-Temp(Ca190-Ev-Ix)    to Rv-End-Temp.                 
028500     move     Ev-Setpoint(Ca190-Ev-Ix)    to Rv-Setpoint.                 
028600     move     Ev-Setpoint-Null(Ca190-Ev-Ix)                               
028700                                          to Rv-Setpoint-Null.            
028800     move     Ev-Outdoor-Temp(Ca190-Ev-Ix) to Rv-Outdoor-Temp.            
028900     move     Ev-Outdoor-Null(Ca190-Ev-Ix) to Rv-Outdoor-Null.            
029000     move     Ev-Success(Ca190-Ev-Ix)      to Rv-Success.                 
029100     write    Ca-Recovery-Record.                                         
029200 Cc010-Exit.  exit.                                                       
029300*                                                                         
029400*  Writes one Duty-Out record per day returned by Ca190 (R4).             
029500*                                                                         
029600 Bb030-Write-Duty.                                                        
029700*                                                                         
029800     open     output Ca-Dc-File.                                          
029900     perform  Cc020-Format-Duty thru Cc020-Exit                           
030000              varying Ca190-Dy-Ix from 1 by 1                             
030100              until Ca190-Dy-Ix > Ca190-Day-Count.                        
030200     close    Ca-Dc-File.                                                 
030300 Bb030-Exit.  exit.                                                       
030400*                                                                         
030500 Cc020-Format-Duty.                                                       
030600*                                                                         
030700     move     Dy-Date(Ca190-Dy-Ix)      to Dc-Date.                       
030800     move     Dy-Heat-Pct(Ca190-Dy-Ix)  to Dc-Heating-Pct.                
030900     move     Dy-Cool-Pct(Ca190-Dy-Ix)  to Dc-Cooling-Pct.                
031000     move     Dy-Idle-Pct(Ca190-Dy-Ix)  to Dc-Idle-Pct.                   
031100     move     Dy-Off-Pct(Ca190-Dy-Ix)   to Dc-Off-Pct.                    
031200     write    Ca-Duty-Record.                                             
031300 Cc020-Exit.  exit.                                                       
031400*                                                                         
031500*  Pass 4 - energy profile, its own scan since it is not                  
031600*  shared with Ca200 (R6, plus the outdoor-avg-temp merge).               
031700*                                                                         
031800 Bb040-Energy-Pass.                                                       
031900*                                                                         
032000     move     "N" to Ws-Read-Eof Ws-Wx-Eof Ws-Wx-Pending.                 
032100     move     spaces to Ws-Ep-Cur-Date.                                   
032200     move     zero   to Ws-Ep-Heat-Cnt Ws-Ep-Cool-Cnt                     
032300                         Ws-Ep-Total-Cnt Ws-Ep-Wx-Sum                     
032400                         Ws-Ep-Wx-Count.                                  
032500     open     input  Ca-Read-File Ca-Wx-File.                             
032600     open     output Ca-Ep-File.                                          
032700     if       not Ca-Read-Ok                                              
032800              display "CA002 READINGS STORE WOULD NOT OPEN "              
032900                      Ca-Read-Status                                      
033000              move 16 to Ca-Term-Code                                     
033100              stop run                                                    
033200     end-if.                                                              
033300     perform  Dd010-Next-Energy-Reading thru Dd010-Exit                   
033400              until Ws-At-Read-Eof.                                       
033500     if       Ws-Ep-Cur-Date not = spaces                                 
033600              perform Dd050-Emit-Energy-Day thru Dd050-Exit               
033700     end-if.                                                              
033800     close    Ca-Read-File Ca-Wx-File Ca-Ep-File.                         
033900 Bb040-Exit.  exit.                                                       
034000*                                                                         
034100 Dd010-Next-Energy-Reading.                                               
034200*                                                                         
034300     read     Ca-Read-File                                                
034400              at end    move "Y" to Ws-Read-Eof                           
034500              not at end                                                  
034600                        perform Dd020-Check-Energy                        
034700                           thru Dd020-Exit                                
034800     end-read.                                                            
034900 Dd010-Exit.  exit.                                                       
035000*                                                                         
035100 Dd020-Check-Energy.                                                      
035200*                                                                         
035300     if       Rd-Sensor-Id > Ws-Scope-Sensor                              
035400              move "Y" to Ws-Read-Eof                                     
035500              go to Dd020-Exit                                            
035600     end-if.                                                              
035700     if       Rd-Sensor-Id < Ws-Scope-Sensor or                           
035800              Rd-Timestamp < Ws-Scope-Start-Ts or                         
035900              Rd-Timestamp > Ws-Scope-End-Ts or                           
036000              Rd-Hvac-Action = spaces                                     
036100              go to Dd020-Exit                                            
036200     end-if.                                                              
036300     if       Rd-Timestamp(1:10) not = Ws-Ep-Cur-Date                     
036400              if   Ws-Ep-Cur-Date not = spaces                            
036500                   perform Dd050-Emit-Energy-Day thru Dd050-Exit          
036600              end-if                                                      
036700              move Rd-Timestamp(1:10) to Ws-Ep-Cur-Date                   
036800              move zero to Ws-Ep-Heat-Cnt Ws-Ep-Cool-Cnt                  
036900                            Ws-Ep-Total-Cnt Ws-Ep-Wx-Sum                  
037000                            Ws-Ep-Wx-Count                                
037100     end-if.                                                              
037200     add      1 to Ws-Ep-Total-Cnt.                                       
037300     evaluate Rd-Hvac-Action                                              
037400       when   "heating"    add 1 to Ws-Ep-Heat-Cnt                        
037500       when   "cooling"    add 1 to Ws-Ep-Cool-Cnt                        
037600     end-evaluate.                                                        
037700 Dd020-Exit.  exit.                                                       
037800*                                                                         
037900*  Emits the accumulated energy-profile day (R6), after first             
038000*  folding in any weather observations for that calendar date             
038100*  still sitting ahead of the readings scan.                              
038200*                                                                         
038300 Dd050-Emit-Energy-Day.                                                   
038400*                                                                         
038500     perform  Ee010-Merge-Weather-Day thru Ee010-Exit                     
038600              until Ws-At-Wx-Eof or                                       
038700                    Wx-Timestamp(1:10) > Ws-Ep-Cur-Date.                  
038800     move     Ws-Ep-Cur-Date to Ep-Date.                                  
038900     if       Ws-Ep-Wx-Count = zero                                       
039000              move zero to Ep-Outdoor-Avg-Temp                            
039100              move "Y"  to Ep-Outdoor-Null                                
039200     else                                                                 
039300              compute Ws-Ep-Out-Avg rounded =                             
039400                      Ws-Ep-Wx-Sum / Ws-Ep-Wx-Count                       
039500              move Ws-Ep-Out-Avg to Ep-Outdoor-Avg-Temp                   
039600              move "N" to Ep-Outdoor-Null                                 
039700     end-if.                                                              
039800     if       Ws-Ep-Total-Cnt > 24                                        
039900              compute Ws-Ep-Scale rounded =                               
040000                      24 / Ws-Ep-Total-Cnt                                
040100     else                                                                 
040200              move 1 to Ws-Ep-Scale                                       
040300     end-if.                                                              
040400     compute  Ws-Ep-Heat-Hrs rounded =                                    
040500              Ws-Ep-Heat-Cnt * Ws-Ep-Scale.                               
040600     compute  Ws-Ep-Cool-Hrs rounded =                                    
040700              Ws-Ep-Cool-Cnt * Ws-Ep-Scale.                               
040800     move     Ws-Ep-Heat-Hrs to Ep-Heating-Hours.                         
040900     move     Ws-Ep-Cool-Hrs to Ep-Cooling-Hours.                         
041000     compute  Ep-Total-Hours rounded =                                    
041100              Ws-Ep-Heat-Hrs + Ws-Ep-Cool-Hrs.                            
041200     write    Ca-Profile-Record.                                          
041300 Dd050-Exit.  exit.                                                       
041400*                                                                         
041500*  Reads ahead through the weather store while its date still             
041600*  belongs to the day being emitted, or to a day already past             
041700*  (skipped because no reading fell on it).  A record dated               
041800*  later than the day being emitted is left Pending for the               
041900*  next call.                                                             
042000*                                                                         
042100*  19/10/03 rdt - accept test below also holds the observation            
042200*  inside Ws-Scope-Start-Ts/Ws-Scope-End-Ts, the bound already            
042300*  applied to the Readings scan in Dd020-Check-Energy, so a               
042400*  weather row on the boundary date outside the scoped time is            
042500*  excluded, not folded into the average, ticket CA-0034.                 
042600*                                                                         
042700 Ee010-Merge-Weather-Day.                                                 
042800*                                                                         
042900     if       not Ws-Wx-Is-Pending                                        
043000              read Ca-Wx-File                                             
043100                   at end    move "Y" to Ws-Wx-Eof                        
043200                   not at end                                             
043300                             move "Y" to Ws-Wx-Pending                    
043400              end-read                                                    
043500     end-if.                                                              
043600     if       Ws-Wx-Is-Pending and not Ws-At-Wx-Eof                       
043700              if   Wx-Timestamp(1:10) = Ws-Ep-Cur-Date and                
043800                   not Wx-Temp-Is-Null and                                
043900                   Wx-Timestamp not < Ws-Scope-Start-Ts and               
044000                   Wx-Timestamp not > Ws-Scope-End-Ts                     
044100                   add Wx-Temperature to Ws-Ep-Wx-Sum                     
044200                   add 1              to Ws-Ep-Wx-Count                   
044300              end-if                                                      
044400              if   Wx-Timestamp(1:10) not > Ws-Ep-Cur-Date                
044500                   move "N" to Ws-Wx-Pending                              
044600              end-if                                                      
044700     end-if.                                                              
044800 Ee010-Exit.  exit.                                                       
