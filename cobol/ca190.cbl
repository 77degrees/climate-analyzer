000100*****************************************************************         
000200*                                                                *        
000300*              Climate Analyzer - Metrics Core                  *         
000400*         Recovery / Duty-Cycle / Hold-Efficiency Passes        *         
000500*                                                                *        
000600*****************************************************************         
000700*                                                                         
000800 identification          division.                                        
000900*===============================                                          
001000*                                                                         
001100**                                                                        
001200      program-id.       ca190.                                            
001300**                                                                        
001400*    Author.           K J Marsh, 21/01/89.                               
001500*                       For Meadowlark Systems.                           
001600**                                                                        
001700*    Installation.     Meadowlark Systems - Climate Division.             
001800**                                                                        
001900*    Date-Written.     21/01/89.                                          
002000**                                                                        
002100*    Date-Compiled.                                                       
002200**                                                                        
002300*    Security.         Copyright (C) 1989, Meadowlark Systems.            
002400*                       Distributed under the GNU General Public          
002500*                       License.  See file COPYING for details.           
002600**                                                                        
002700*    Remarks.          Shared metrics core for the Hvac analyzer.         
002800*                       Called by both Ca100 (the standalone U1           
002900*                       metrics-engine run, which also performs           
003000*                       the energy-profile pass and writes all            
003100*                       three U1 report files) and Ca200 (the U2          
003200*                       metrics-summary run, which adds the               
003300*                       composite score).  Keeping these three            
003400*                       passes in one module means the recovery-          
003500*                       event and duty-cycle rules only live in           
003600*                       one place.                                        
003700**                                                                        
003800*    Version.          See Prog-Name in Ws.                               
003900**                                                                        
004000*    Called Modules.   Ca000 (elapsed-minutes between two                 
004100*                       timestamps).                                      
004200**                                                                        
004300*    Functions Used.   None.                                              
004400**                                                                        
004500*    Error messages used.                                                 
004600*                       None.                                             
004700**                                                                        
004800* Changes:                                                                
004900* 21/01/89 kjm - 1.0.00 Created, split off the old per-sensor             
005000*                       metrics endpoint logic.                           
005100* 14/07/89 psw - 1.0.01 Weather enrichment of recovery events             
005200*                       added, merges the weather store in                
005300*                       timestamp order alongside the readings            
005400*                       scan, ticket CA-0004.                             
005500* 02/02/91 rdt - 1.0.02 Duty-cycle pass now treats a zero-total           
005600*                       day as dividing by one rather than                
005700*                       abending on SIZE ERROR, ticket CA-0009.           
005800* 19/11/93 kjm - 1.0.03 Hold-efficiency pass excludes idle                
005900*                       readings with a zero value as well as             
006000*                       a null one, ticket CA-0011.                       
006100* 21/11/98 kjm - 1.0.04 Year 2000 review - all three passes key           
006200*                       off the full Yyyy-Mm-Dd text timestamp,           
006300*                       no 2-digit year arithmetic anywhere in            
006400*                       this module, signed off Y2K.                      
006500* 11/04/00 psw - 1.0.05 Event table enlarged from 300 to 500              
006600*                       entries, the longer date ranges analysts          
006700*                       now request were truncating the table.            
006800* 08/08/02 rdt - 1.0.06 Recovery pass success rule corrected to           
006900*                       use "less than 120 minutes" rather than           
007000*                       "120 minutes or less" when no setpoint,           
007100*                       ticket CA-0041.                                   
007200* 05/03/92 rdt - 1.0.07 88-levels added on the file statuses,             
007300*                       switches and null-flag bytes, ticket              
007400*                       CA-0017.                                          
007500**                                                                        
007600*****************************************************************         
007700*                                                                         
007800* Copyright Notice.                                                       
007900* ****************                                                        
008000*                                                                         
008100* This program is part of the Climate Analyzer batch suite and is         
008200* Copyright (c) Meadowlark Systems, 1989-2002.                            
008300*                                                                         
008400* This program is free software; you can redistribute it and/or           
008500* modify it under the terms of the GNU General Public License as          
008600* published by the Free Software Foundation.                              
008700*                                                                         
008800*****************************************************************         
008900*                                                                         
009000 environment             division.                                        
009100*===============================                                          
009200*                                                                         
009300 configuration           section.                                         
009400 copy "caenvdiv.cob".                                                     
009500*                                                                         
009600 input-output            section.                                         
009700 file-control.                                                            
009800     copy "selcard.cob".                                                  
009900     copy "selcawx.cob".                                                  
010000*                                                                         
010100 data                    division.                                        
010200*================================                                         
010300*                                                                         
010400 file                    section.                                         
010500*----------------------------                                             
010600 copy "fdcard.cob".                                                       
010700 copy "fdcawx.cob".                                                       
010800*                                                                         
010900 working-storage         section.                                         
011000*-----------------------------                                            
011100 77  Prog-Name           pic x(15) value "CA190 (1.0.07)".                
011200*                                                                         
011300 01  Ws-File-Status.                                                      
011400     03  Ca-Read-Status      pic xx.                                      
011500         88  Ca-Read-Ok          value "00".                              
011600     03  Ca-Wx-Status        pic xx.                                      
011700         88  Ca-Wx-Ok            value "00".                              
011800     03  filler              pic x(4).                                    
011900*                                                                         
012000 01  Ws-Switches.                                                         
012100     03  Ws-Read-Eof         pic x       value "N".                       
012200         88  Ws-At-Read-Eof      value "Y".                               
012300     03  Ws-Wx-Eof           pic x       value "N".                       
012400         88  Ws-At-Wx-Eof        value "Y".                               
012500     03  Ws-Wx-Pending       pic x       value "N".                       
012600         88  Ws-Wx-Is-Pending    value "Y".                               
012700     03  Ws-Ev-Open          pic x       value "N".                       
012800         88  Ws-Ev-Is-Open       value "Y".                               
012900     03  filler              pic x(4).                                    
013000*                                                                         
013100*  Ws-Ev-Start-Ts-R below gives the date portion of the open              
013200*  event's start stamp on its own, for the Weather lookahead              
013300*  compare without a Reference Modification every time.                   
013400*                                                                         
013500 01  Ws-Event-Work.                                                       
013600     03  Ws-Ev-Action        pic x(10).                                   
013700     03  Ws-Ev-Start-Ts      pic x(19).                                   
013800     03  Ws-Ev-Start-Ts-R redefines Ws-Ev-Start-Ts.                       
013900         05  Ws-Ev-St-Date   pic x(10).                                   
014000         05  filler          pic x(9).                                    
014100     03  Ws-Ev-Start-Temp    pic s9(3)v9(1)  comp-3.                      
014200     03  Ws-Ev-Setpoint      pic s9(3)v9(1)  comp-3.                      
014300     03  Ws-Ev-Setpoint-Null pic x.                                       
014400         88  Ws-Ev-Setpoint-Is-Null  value "Y".                           
014500     03  Ws-Last-Rd-Ts       pic x(19).                                   
014600     03  Ws-Last-Rd-Temp     pic s9(3)v9(1)  comp-3.                      
014700     03  Ws-Last-Rd-Null     pic x.                                       
014800         88  Ws-Last-Rd-Is-Null      value "Y".                           
014900     03  filler              pic x(4).                                    
015000*                                                                         
015100 01  Ws-Wx-Latch.                                                         
015200     03  Ws-Wx-Last-Temp     pic s9(3)v9(1)  comp-3.                      
015300     03  Ws-Wx-Last-Null     pic x           value "Y".                   
015400         88  Ws-Wx-Last-Is-Null      value "Y".                           
015500     03  filler              pic x(4).                                    
015600*                                                                         
015700 01  Ws-Duration-Work        pic s9(5)v9(1)  comp-3.                      
015800*                                                                         
015900*  Ws-Dt-Cur-Date-R gives the calendar parts of the control-              
016000*  break date for the rare trace print a programmer adds when             
016100*  a duty total looks wrong.                                              
016200*                                                                         
016300 01  Ws-Duty-Accum.                                                       
016400     03  Ws-Dt-Cur-Date      pic x(10)       value spaces.                
016500     03  Ws-Dt-Cur-Date-R redefines Ws-Dt-Cur-Date.                       
016600         05  Ws-Dt-Cur-Yr    pic x(4).                                    
016700         05  filler          pic x.                                       
016800         05  Ws-Dt-Cur-Mo    pic x(2).                                    
016900         05  filler          pic x.                                       
017000         05  Ws-Dt-Cur-Dy    pic x(2).                                    
017100     03  Ws-Dt-Heat-Cnt      pic 9(5)        comp.                        
017200     03  Ws-Dt-Cool-Cnt      pic 9(5)        comp.                        
017300     03  Ws-Dt-Idle-Cnt      pic 9(5)        comp.                        
017400     03  Ws-Dt-Off-Cnt       pic 9(5)        comp.                        
017500     03  Ws-Dt-Total-Cnt     pic 9(5)        comp.                        
017600     03  filler              pic x(4).                                    
017700*                                                                         
017800 01  Ws-Pct-Work             pic s9(5)v9(3)  comp-3.                      
017900*                                                                         
018000 01  Ws-Hold-Accum.                                                       
018100     03  Ws-Hd-Sum-Drift     pic s9(7)v9(2)  comp-3.                      
018200     03  Ws-Hd-Count         pic 9(5)        comp.                        
018300     03  Ws-Hd-Setpoint      pic s9(3)v9(1)  comp-3.                      
018400     03  Ws-Hd-Drift         pic s9(4)v9(2)  comp-3.                      
018500     03  filler              pic x(4).                                    
018600*                                                                         
018700*  Call block for Ca000, laid out to match its own Linkage                
018800*  Section - Ca000 is Called here, not Copied, so its                     
018900*  parameter shape has to be kept by hand on both sides.                  
019000*                                                                         
019100 01  Ca000-Linkage.                                                       
019200     03  Ca000-Function       pic 9.                                      
019300     03  Ca000-Source-Type    pic 9.                                      
019400     03  Ca000-Raw-Ts         pic x(40).                                  
019500     03  Ca000-Canon-Ts       pic x(19).                                  
019600     03  Ca000-Valid-Flag     pic x.                                      
019700         88  Ca000-Ts-Valid       value "Y".                              
019800         88  Ca000-Ts-Invalid     value "N".                              
019900     03  Ca000-Ts1            pic x(19).                                  
020000     03  Ca000-Ts2            pic x(19).                                  
020100     03  Ca000-Elapsed-Min    pic s9(7)v9(1) comp-3.                      
020200*                                                                         
020300 linkage                 section.                                         
020400****************                                                          
020500*                                                                         
020600 copy "wscacall.cob".                                                     
020700*                                                                         
020800 01  Ca190-Linkage.                                                       
020900     03  Ca190-Sensor-Id         pic 9(6)    comp.                        
021000     03  Ca190-Start-Ts          pic x(19).                               
021100     03  Ca190-End-Ts            pic x(19).                               
021200     03  Ca190-Event-Count       pic 9(4)    comp.                        
021300     03  Ca190-Event-Table       occurs 500 times                         
021400                                  indexed by Ca190-Ev-Ix.                 
021500         05  Ev-Start-Ts         pic x(19).                               
021600         05  Ev-End-Ts           pic x(19).                               
021700         05  Ev-Duration         pic s9(5)v9(1)  comp-3.                  
021800         05  Ev-Action           pic x(10).                               
021900         05  Ev-Start-Temp       pic s9(3)v9(1)  comp-3.                  
022000         05  Ev-End-Temp         pic s9(3)v9(1)  comp-3.                  
022100         05  Ev-End-Null         pic x.                                   
022200             88  Ev-End-Is-Null      value "Y".                           
022300         05  Ev-Setpoint         pic s9(3)v9(1)  comp-3.                  
022400         05  Ev-Setpoint-Null    pic x.                                   
022500             88  Ev-Setpoint-Is-Null value "Y".                           
022600         05  Ev-Outdoor-Temp     pic s9(3)v9(1)  comp-3.                  
022700         05  Ev-Outdoor-Null     pic x.                                   
022800             88  Ev-Outdoor-Is-Null  value "Y".                           
022900         05  Ev-Success          pic x.                                   
023000             88  Ev-Was-Success      value "Y".                           
023100         05  filler              pic x(4).                                
023200     03  Ca190-Day-Count         pic 9(4)    comp.                        
023300     03  Ca190-Day-Table         occurs 400 times                         
023400                                  indexed by Ca190-Dy-Ix.                 
023500         05  Dy-Date             pic x(10).                               
023600         05  Dy-Date-R redefines Dy-Date.                                 
023700             07  Dy-Date-Yr      pic x(4).                                
023800             07  filler          pic x.                                   
023900             07  Dy-Date-Mo      pic x(2).                                
024000             07  filler          pic x.                                   
024100             07  Dy-Date-Dy      pic x(2).                                
024200         05  Dy-Heat-Pct         pic s9(3)v9(1)  comp-3.                  
024300         05  Dy-Cool-Pct         pic s9(3)v9(1)  comp-3.                  
024400         05  Dy-Idle-Pct         pic s9(3)v9(1)  comp-3.                  
024500         05  Dy-Off-Pct          pic s9(3)v9(1)  comp-3.                  
024600         05  filler              pic x(4).                                
024700     03  Ca190-Hold-Efficiency   pic s9(3)v9(1)  comp-3.                  
024800     03  filler                  pic x(4).                                
024900*                                                                         
025000 procedure  division using Ca-Call-Control                                
025100                           Ca190-Linkage.                                 
025200*=========================================                                
025300*                                                                         
025400 Aa000-Main.                                                              
025500*                                                                         
025600     move     zero to Ca-Return-Code.                                     
025700     move     zero to Ca190-Event-Count Ca190-Day-Count.                  
025800     move     zero to Ca190-Hold-Efficiency.                              
025900     perform  Bb010-Recovery-Pass thru Bb010-Exit.                        
026000     perform  Bb020-Duty-Pass     thru Bb020-Exit.                        
026100     perform  Bb030-Hold-Pass     thru Bb030-Exit.                        
026200     goback.                                                              
026300*                                                                         
026400*  Pass 1 - recovery events (R1/R2/R3).  Merges the weather               
026500*  store alongside the readings, both ascending by timestamp,             
026600*  so the outdoor-temp enrichment is a single forward scan.               
026700*                                                                         
026800 Bb010-Recovery-Pass.                                                     
026900*                                                                         
027000     move     "N" to Ws-Read-Eof Ws-Wx-Eof Ws-Wx-Pending.                 
027100     move     "N" to Ws-Ev-Open.                                          
027200     move     zero to Ws-Wx-Last-Temp.                                    
027300     move     "Y" to Ws-Wx-Last-Null.                                     
027400     open     input Ca-Read-File Ca-Wx-File.                              
027500     perform  Cc010-Next-Reading thru Cc010-Exit                          
027600              until Ws-At-Read-Eof.                                       
027700     if       Ws-Ev-Is-Open                                               
027800              move Ws-Last-Rd-Ts   to Ev-End-Ts(Ca190-Ev-Ix)              
027900              move Ws-Last-Rd-Temp to Ev-End-Temp(Ca190-Ev-Ix)            
028000              move Ws-Last-Rd-Null to Ev-End-Null(Ca190-Ev-Ix)            
028100              perform Cc050-Finalize-Event thru Cc050-Exit                
028200     end-if.                                                              
028300     close    Ca-Read-File Ca-Wx-File.                                    
028400 Bb010-Exit.  exit.                                                       
028500*                                                                         
028600*  Reads one readings record and dispatches it, out of line so            
028700*  the driving loop above is a plain Perform-Until-Paragraph.             
028800*                                                                         
028900 Cc010-Next-Reading.                                                      
029000*                                                                         
029100     read     Ca-Read-File                                                
029200              at end    move "Y" to Ws-Read-Eof                           
029300              not at end                                                  
029400                        perform Cc020-Check-Reading                       
029500                           thru Cc020-Exit                                
029600     end-read.                                                            
029700 Cc010-Exit.  exit.                                                       
029800*                                                                         
029900 Cc020-Check-Reading.                                                     
030000*                                                                         
030100     if       Rd-Sensor-Id > Ca190-Sensor-Id                              
030200              move "Y" to Ws-Read-Eof                                     
030300              go to Cc020-Exit                                            
030400     end-if.                                                              
030500     if       Rd-Sensor-Id < Ca190-Sensor-Id or                           
030600              Rd-Timestamp < Ca190-Start-Ts or                            
030700              Rd-Timestamp > Ca190-End-Ts or                              
030800              Rd-Hvac-Action = spaces                                     
030900              go to Cc020-Exit                                            
031000     end-if.                                                              
031100     move     Rd-Timestamp  to Ws-Last-Rd-Ts.                             
031200     move     Rd-Value      to Ws-Last-Rd-Temp.                           
031300     move     Rd-Value-Null to Ws-Last-Rd-Null.                           
031400     if       Rd-Hvac-Action = "heating" or "cooling"                     
031500              perform Cc030-Heat-Cool-Reading thru Cc030-Exit             
031600     else                                                                 
031700              if   Ws-Ev-Is-Open                                          
031800                   move Rd-Timestamp  to Ev-End-Ts(Ca190-Ev-Ix)           
031900                   move Rd-Value      to Ev-End-Temp(Ca190-Ev-Ix)         
032000                   move Rd-Value-Null to Ev-End-Null(Ca190-Ev-Ix)         
032100                   perform Cc050-Finalize-Event thru Cc050-Exit           
032200              end-if                                                      
032300     end-if.                                                              
032400 Cc020-Exit.  exit.                                                       
032500*                                                                         
032600*  Reading action is heating or cooling.  Opens a new event               
032700*  when none is open, or the action has changed; a same-action            
032800*  reading just keeps the open event running (R1).                        
032900*                                                                         
033000 Cc030-Heat-Cool-Reading.                                                 
033100*                                                                         
033200     if       not Ws-Ev-Is-Open or                                        
033300              Rd-Hvac-Action not = Ws-Ev-Action                           
033400              if   Ws-Ev-Is-Open                                          
033500                   move Rd-Timestamp  to Ev-End-Ts(Ca190-Ev-Ix)           
033600                   move Rd-Value      to Ev-End-Temp(Ca190-Ev-Ix)         
033700                   move Rd-Value-Null to Ev-End-Null(Ca190-Ev-Ix)         
033800                   perform Cc050-Finalize-Event thru Cc050-Exit           
033900              end-if                                                      
034000              perform Cc040-Open-Event thru Cc040-Exit                    
034100     end-if.                                                              
034200 Cc030-Exit.  exit.                                                       
034300*                                                                         
034400 Cc040-Open-Event.                                                        
034500*                                                                         
034600     move     Rd-Hvac-Action to Ws-Ev-Action.                             
034700     move     Rd-Timestamp   to Ws-Ev-Start-Ts.                           
034800     move     Rd-Value       to Ws-Ev-Start-Temp.                         
034900     if       Rd-Hvac-Action = "heating"                                  
035000              move Rd-Setpoint-Heat to Ws-Ev-Setpoint                     
035100              move Rd-Sp-Heat-Null  to Ws-Ev-Setpoint-Null                
035200     else                                                                 
035300              move Rd-Setpoint-Cool to Ws-Ev-Setpoint                     
035400              move Rd-Sp-Cool-Null  to Ws-Ev-Setpoint-Null                
035500     end-if.                                                              
035600     move     "Y" to Ws-Ev-Open.                                          
035700     perform  Cc060-Find-Outdoor-Temp thru Cc060-Exit.                    
035800 Cc040-Exit.  exit.                                                       
035900*                                                                         
036000*  Finalizes the open event into the next table slot (R1-R3).             
036100*  End-Ts/End-Temp are set by the caller before this is                   
036200*  performed.  Table overflow is simply ignored - 500 events              
036300*  over one sensor's date range has never been seen in                    
036400*  practice.                                                              
036500*                                                                         
036600 Cc050-Finalize-Event.                                                    
036700*                                                                         
036800     if       Ca190-Event-Count < 500                                     
036900              add 1 to Ca190-Event-Count                                  
037000              set  Ca190-Ev-Ix to Ca190-Event-Count                       
037100              move Ws-Ev-Start-Ts   to Ev-Start-Ts(Ca190-Ev-Ix)           
037200              move Ws-Ev-Start-Temp to Ev-Start-Temp(Ca190-Ev-Ix)         
037300              move Ws-Ev-Action     to Ev-Action(Ca190-Ev-Ix)             
037400              move Ws-Ev-Setpoint   to Ev-Setpoint(Ca190-Ev-Ix)           
037500              move Ws-Ev-Setpoint-Null                                    
037600                            to Ev-Setpoint-Null(Ca190-Ev-Ix)              
037700              move Ws-Wx-Last-Temp                                        
037800                            to Ev-Outdoor-Temp(Ca190-Ev-Ix)               
037900              move Ws-Wx-Last-Null                                        
038000                            to Ev-Outdoor-Null(Ca190-Ev-Ix)               
038100              move Ws-Ev-Start-Ts   to Ca000-Ts1                          
038200              move Ev-End-Ts(Ca190-Ev-Ix) to Ca000-Ts2                    
038300              move 2                to Ca000-Function                     
038400              call "ca000" using Ca-Call-Control Ca000-Linkage            
038500              move Ca000-Elapsed-Min to Ev-Duration(Ca190-Ev-Ix)          
038600              perform Cc070-Success-Test thru Cc070-Exit                  
038700     end-if.                                                              
038800     move     "N" to Ws-Ev-Open.                                          
038900 Cc050-Exit.  exit.                                                       
039000*                                                                         
039100*  Advances the weather file alongside the readings scan and              
039200*  latches the most recent observation at or before the event             
039300*  start time (R1 enrichment).  The weather record is never               
039400*  pushed back - once a record is found to belong to a later              
039500*  event it stays in the buffer as "pending" for next time.               
039600*                                                                         
039700 Cc060-Find-Outdoor-Temp.                                                 
039800*                                                                         
039900     perform  Cc061-Wx-Probe thru Cc061-Exit                              
040000              until Ws-At-Wx-Eof or Ws-Wx-Is-Pending.                     
040100 Cc060-Exit.  exit.                                                       
040200*                                                                         
040300*  A record already held Pending from a previous event is re-             
040400*  tested below rather than re-read, so a record carried across           
040500*  an event boundary is not lost.                                         
040600*                                                                         
040700 Cc061-Wx-Probe.                                                          
040800*                                                                         
040900     if       not Ws-Wx-Is-Pending                                        
041000              read Ca-Wx-File                                             
041100                   at end    move "Y" to Ws-Wx-Eof                        
041200                   not at end                                             
041300                             move "Y" to Ws-Wx-Pending                    
041400              end-read                                                    
041500     end-if.                                                              
041600     if       Ws-Wx-Is-Pending                                            
041700              if   Wx-Timestamp <= Ws-Ev-Start-Ts                         
041800                   move Wx-Temperature to Ws-Wx-Last-Temp                 
041900                   move Wx-Temp-Null   to Ws-Wx-Last-Null                 
042000                   move "N" to Ws-Wx-Pending                              
042100              end-if                                                      
042200     end-if.                                                              
042300 Cc061-Exit.  exit.                                                       
042400*                                                                         
042500*  Recovery success test (R2).                                            
042600*                                                                         
042700 Cc070-Success-Test.                                                      
042800*                                                                         
042900     if       Ev-Setpoint-Is-Null(Ca190-Ev-Ix) or                         
043000              Ev-End-Is-Null(Ca190-Ev-Ix)                                 
043100              if   Ev-Duration(Ca190-Ev-Ix) < 120                         
043200                   move "Y" to Ev-Success(Ca190-Ev-Ix)                    
043300              else                                                        
043400                   move "N" to Ev-Success(Ca190-Ev-Ix)                    
043500              end-if                                                      
043600     else                                                                 
043700              if   Ev-Action(Ca190-Ev-Ix) = "heating"                     
043800                   if   Ev-End-Temp(Ca190-Ev-Ix) >=                       
043900                        Ev-Setpoint(Ca190-Ev-Ix)                          
044000                        move "Y" to Ev-Success(Ca190-Ev-Ix)               
044100                   else                                                   
044200                        move "N" to Ev-Success(Ca190-Ev-Ix)               
044300                   end-if                                                 
044400              else                                                        
044500                   if   Ev-End-Temp(Ca190-Ev-Ix) <=                       
044600                        Ev-Setpoint(Ca190-Ev-Ix)                          
044700                        move "Y" to Ev-Success(Ca190-Ev-Ix)               
044800                   else                                                   
044900                        move "N" to Ev-Success(Ca190-Ev-Ix)               
045000                   end-if                                                 
045100              end-if                                                      
045200     end-if.                                                              
045300 Cc070-Exit.  exit.                                                       
045400*                                                                         
045500*  Pass 2 - duty cycle, one record per calendar day (R4).                 
045600*  Control break on the date portion of the timestamp.                    
045700*                                                                         
045800 Bb020-Duty-Pass.                                                         
045900*                                                                         
046000     move     "N" to Ws-Read-Eof.                                         
046100     move     spaces to Ws-Dt-Cur-Date.                                   
046200     move     zero   to Ws-Dt-Heat-Cnt Ws-Dt-Cool-Cnt                     
046300                         Ws-Dt-Idle-Cnt Ws-Dt-Off-Cnt                     
046400                         Ws-Dt-Total-Cnt.                                 
046500     open     input Ca-Read-File.                                         
046600     perform  Dd010-Next-Duty-Reading thru Dd010-Exit                     
046700              until Ws-At-Read-Eof.                                       
046800     if       Ws-Dt-Cur-Date not = spaces                                 
046900              perform Dd050-Emit-Duty-Day thru Dd050-Exit                 
047000     end-if.                                                              
047100     close    Ca-Read-File.                                               
047200 Bb020-Exit.  exit.                                                       
047300*                                                                         
047400 Dd010-Next-Duty-Reading.                                                 
047500*                                                                         
047600     read     Ca-Read-File                                                
047700              at end    move "Y" to Ws-Read-Eof                           
047800              not at end                                                  
047900                        perform Dd020-Check-Duty thru Dd020-Exit          
048000     end-read.                                                            
048100 Dd010-Exit.  exit.                                                       
048200*                                                                         
048300 Dd020-Check-Duty.                                                        
048400*                                                                         
048500     if       Rd-Sensor-Id > Ca190-Sensor-Id                              
048600              move "Y" to Ws-Read-Eof                                     
048700              go to Dd020-Exit                                            
048800     end-if.                                                              
048900     if       Rd-Sensor-Id < Ca190-Sensor-Id or                           
049000              Rd-Timestamp < Ca190-Start-Ts or                            
049100              Rd-Timestamp > Ca190-End-Ts or                              
049200              Rd-Hvac-Action = spaces                                     
049300              go to Dd020-Exit                                            
049400     end-if.                                                              
049500     if       Rd-Timestamp(1:10) not = Ws-Dt-Cur-Date                     
049600              if   Ws-Dt-Cur-Date not = spaces                            
049700                   perform Dd050-Emit-Duty-Day thru Dd050-Exit            
049800              end-if                                                      
049900              move Rd-Timestamp(1:10) to Ws-Dt-Cur-Date                   
050000              move zero to Ws-Dt-Heat-Cnt Ws-Dt-Cool-Cnt                  
050100                            Ws-Dt-Idle-Cnt Ws-Dt-Off-Cnt                  
050200                            Ws-Dt-Total-Cnt                               
050300     end-if.                                                              
050400     add      1 to Ws-Dt-Total-Cnt.                                       
050500     evaluate Rd-Hvac-Action                                              
050600       when   "heating"    add 1 to Ws-Dt-Heat-Cnt                        
050700       when   "cooling"    add 1 to Ws-Dt-Cool-Cnt                        
050800       when   "idle"       add 1 to Ws-Dt-Idle-Cnt                        
050900       when   "off"        add 1 to Ws-Dt-Off-Cnt                         
051000     end-evaluate.                                                        
051100 Dd020-Exit.  exit.                                                       
051200*                                                                         
051300*  Emits the accumulated day into the caller's table (R4).  A             
051400*  day with no counted readings divides by one, per the rule.             
051500*                                                                         
051600 Dd050-Emit-Duty-Day.                                                     
051700*                                                                         
051800     if       Ws-Dt-Total-Cnt = zero                                      
051900              move 1 to Ws-Dt-Total-Cnt                                   
052000     end-if.                                                              
052100     if       Ca190-Day-Count < 400                                       
052200              add  1 to Ca190-Day-Count                                   
052300              set  Ca190-Dy-Ix to Ca190-Day-Count                         
052400              move Ws-Dt-Cur-Date to Dy-Date(Ca190-Dy-Ix)                 
052500              compute Dy-Heat-Pct(Ca190-Dy-Ix) rounded =                  
052600                      Ws-Dt-Heat-Cnt / Ws-Dt-Total-Cnt * 100              
052700              compute Dy-Cool-Pct(Ca190-Dy-Ix) rounded =                  
052800                      Ws-Dt-Cool-Cnt / Ws-Dt-Total-Cnt * 100              
052900              compute Dy-Idle-Pct(Ca190-Dy-Ix) rounded =                  
053000                      Ws-Dt-Idle-Cnt / Ws-Dt-Total-Cnt * 100              
053100              compute Dy-Off-Pct(Ca190-Dy-Ix)  rounded =                  
053200                      Ws-Dt-Off-Cnt / Ws-Dt-Total-Cnt * 100               
053300     end-if.                                                              
053400 Dd050-Exit.  exit.                                                       
053500*                                                                         
053600*  Pass 3 - hold efficiency, mean drift while idle (R5).                  
053700*                                                                         
053800 Bb030-Hold-Pass.                                                         
053900*                                                                         
054000     move     "N" to Ws-Read-Eof.                                         
054100     move     zero to Ws-Hd-Sum-Drift Ws-Hd-Count.                        
054200     open     input Ca-Read-File.                                         
054300     perform  Ee010-Next-Hold-Reading thru Ee010-Exit                     
054400              until Ws-At-Read-Eof.                                       
054500     close    Ca-Read-File.                                               
054600     if       Ws-Hd-Count = zero                                          
054700              move zero to Ca190-Hold-Efficiency                          
054800     else                                                                 
054900              compute Ca190-Hold-Efficiency rounded =                     
055000                      Ws-Hd-Sum-Drift / Ws-Hd-Count                       
055100     end-if.                                                              
055200 Bb030-Exit.  exit.                                                       
055300*                                                                         
055400 Ee010-Next-Hold-Reading.                                                 
055500*                                                                         
055600     read     Ca-Read-File                                                
055700              at end    move "Y" to Ws-Read-Eof                           
055800              not at end                                                  
055900                        perform Ee020-Check-Hold thru Ee020-Exit          
056000     end-read.                                                            
056100 Ee010-Exit.  exit.                                                       
056200*                                                                         
056300 Ee020-Check-Hold.                                                        
056400*                                                                         
056500     if       Rd-Sensor-Id > Ca190-Sensor-Id                              
056600              move "Y" to Ws-Read-Eof                                     
056700              go to Ee020-Exit                                            
056800     end-if.                                                              
056900     if       Rd-Sensor-Id < Ca190-Sensor-Id or                           
057000              Rd-Timestamp < Ca190-Start-Ts or                            
057100              Rd-Timestamp > Ca190-End-Ts or                              
057200              Rd-Hvac-Action not = "idle"                                 
057300              go to Ee020-Exit                                            
057400     end-if.                                                              
057500     if       Rd-Value-Is-Null or Rd-Value = zero                         
057600              go to Ee020-Exit                                            
057700     end-if.                                                              
057800     if       Rd-Sp-Heat-Present                                          
057900              move Rd-Setpoint-Heat to Ws-Hd-Setpoint                     
058000     else                                                                 
058100              if   Rd-Sp-Cool-Present                                     
058200                   move Rd-Setpoint-Cool to Ws-Hd-Setpoint                
058300              else                                                        
058400                   go to Ee020-Exit                                       
058500              end-if                                                      
058600     end-if.                                                              
058700     compute  Ws-Hd-Drift = Rd-Value - Ws-Hd-Setpoint.                    
058800     if       Ws-Hd-Drift < zero                                          
058900              multiply Ws-Hd-Drift by -1 giving Ws-Hd-Drift               
059000     end-if.                                                              
059100     add      Ws-Hd-Drift to Ws-Hd-Sum-Drift.                             
059200     add      1 to Ws-Hd-Count.                                           
059300 Ee020-Exit.  exit.                                                       
